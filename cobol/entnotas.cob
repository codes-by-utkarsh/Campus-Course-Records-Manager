000100                                                                        
000110       IDENTIFICATION DIVISION.                                         
000120       PROGRAM-ID. ENTNOTAS-COB.                                        
000130       AUTHOR. R G HALVORSEN.                                           
000140       INSTALLATION. MIDLAND STATE COLLEGE DATA PROCESSING.             
000150       DATE-WRITTEN. 05/02/89.                                          
000160       DATE-COMPILED.                                                   
000170       SECURITY. REGISTRAR DATA - AUTHORIZED PERSONNEL ONLY.            
000180      ***************************************************************** 
000190      * MIDLAND STATE COLLEGE - OFFICE OF THE REGISTRAR                 
000200      * ANALYST    : R G HALVORSEN                                      
000210      * PROGRAMMER : R G HALVORSEN                                      
000220      * PURPOSE    : ENROLLMENT TRANSACTION ENGINE.  READS THE DAILY    
000230      *              ENROLLMENT TRANSACTION FILE AND APPLIES ENROLL,    
000240      *              GRADE-POST AND WITHDRAW TRANSACTIONS AGAINST THE   
000250      *              ENROLLMENT MASTER (ENROLLMENTS.CSV), VALIDATING    
000260      *              AGAINST THE STUDENT AND COURSE MASTERS AS IT       
000270      *              GOES AND REWRITING THE ENROLLMENT MASTER IN        
000280      *              PLACE.                                             
000290      *-----------------------------------------------------------------
000300      * VER    DATE         INIT  DESCRIPTION                           
000310      * 1.0    1989-05-02    RGH  INITIAL VERSION - GRADE ENTRY ONLY,   
000320      *                           AGAINST CADALU/CADCUR INDEXED FILES   
000330      * 1.1    1991-09-17    RGH  ADDED ENROLL TRANSACTION AND THE      
000340      *                           SEMESTER (SEASON+YEAR) ENROLLMENT KEY 
000350      * 1.2    1993-08-02    RGH  ADDED CREDIT-LIMIT AND PREREQUISITE   
000360      *                           CHECKS AT ENROLL TIME (RQ-1180)       
000370      * 1.3    1995-03-30    LWK  ADDED WITHDRAW TRANSACTION, NOTES     
000380      *                           FIELD CARRIES THE WITHDRAWAL REASON   
000390      * 1.4    1998-12-09    LWK  Y2K - CONVERTED FROM INDEXED MASTERS  
000400      *                           TO LINE-SEQUENTIAL CSV, ALL DATES     
000410      *                           9(08) CCYYMMDD (RQ-2091/RQ-2204)      
000420      * 1.5    2003-06-19    DMP  ELIGIBILITY CHECK NOW ALLOWS STUDENT  
000430      *                           STATUS ON_LEAVE AS WELL AS ACTIVE     
000440      * 1.6    2006-02-27    DMP  0345-STUDENT-COMPLETED TREATED        
000450      *                           INCOMPLETE/WITHDRAWN GRADES AS A      
000460      *                           SATISFIED PREREQUISITE - NOW          
000470      *                           EXCLUDES 'I ' AND 'W ' TOO,           
000480      *                           MATCHING CLASSIF (RQ-2410)            
000490      * 1.7    2006-04-11    DMP  0300-ENROLL-STUDENT CALLED 0330-      
000500      *                           CHECK-DUP-ACTIVE BUT THE PARAGRAPH    
000510      *                           WAS NEVER WRITTEN - DUPLICATE-ACTIVE  
000520      *                           CHECK WAS A NO-OP.  ADDED THE MISSING 
000530      *                           LINEAR SEARCH (RQ-2430)               
000540      ***************************************************************** 
000550                                                                        
000560       ENVIRONMENT DIVISION.                                            
000570       CONFIGURATION SECTION.                                           
000580       SOURCE-COMPUTER. IBM-4341.                                       
000590       OBJECT-COMPUTER. IBM-4341.                                       
000600       SPECIAL-NAMES.                                                   
000610           CLASS UPPER-ALPHA  IS "A" THRU "Z"                           
000620           CLASS NUMERIC-DGT  IS "0" THRU "9".                          
000630       INPUT-OUTPUT SECTION.                                            
000640       FILE-CONTROL.                                                    
000650           SELECT STUDENT-FILE ASSIGN TO STUDENTM                       
000660                       ORGANIZATION LINE SEQUENTIAL                     
000670                       FILE STATUS WS-STU-FILE-STAT.                    
000680                                                                        
000690           SELECT COURSE-FILE ASSIGN TO COURSEMS                        
000700                       ORGANIZATION LINE SEQUENTIAL                     
000710                       FILE STATUS WS-CRS-FILE-STAT.                    
000720                                                                        
000730           SELECT ENROLL-FILE ASSIGN TO ENROLLMS                        
000740                       ORGANIZATION LINE SEQUENTIAL                     
000750                       FILE STATUS WS-ENR-FILE-STAT.                    
000760                                                                        
000770           SELECT ENROLL-FILE-OUT ASSIGN TO ENROLLOT                    
000780                       ORGANIZATION LINE SEQUENTIAL                     
000790                       FILE STATUS WS-ENR-OUT-STAT.                     
000800                                                                        
000810           SELECT ENROLL-TRANS-FILE ASSIGN TO ENROLLTR                  
000820                       ORGANIZATION LINE SEQUENTIAL                     
000830                       FILE STATUS WS-TRN-FILE-STAT.                    
000840                                                                        
000850       DATA DIVISION.                                                   
000860       FILE SECTION.                                                    
000870       FD  STUDENT-FILE                                                 
000880           LABEL RECORD STANDARD.                                       
000890       01  STUDENT-LINE-REC.                                            
000900           05  STF-LINE                    PIC X(240).                  
000910           05  FILLER                      PIC X(10).                   
000920                                                                        
000930       FD  COURSE-FILE                                                  
000940           LABEL RECORD STANDARD.                                       
000950       01  COURSE-LINE-REC.                                             
000960           05  CRF-LINE                    PIC X(240).                  
000970           05  FILLER                      PIC X(10).                   
000980                                                                        
000990       FD  ENROLL-FILE                                                  
001000           LABEL RECORD STANDARD.                                       
001010       01  ENROLL-LINE-REC.                                             
001020           05  ENF-LINE                    PIC X(240).                  
001030           05  FILLER                      PIC X(10).                   
001040                                                                        
001050       FD  ENROLL-FILE-OUT                                              
001060           LABEL RECORD STANDARD.                                       
001070       01  ENROLL-OUT-LINE-REC.                                         
001080           05  ENO-LINE                    PIC X(240).                  
001090           05  FILLER                      PIC X(10).                   
001100                                                                        
001110       FD  ENROLL-TRANS-FILE                                            
001120           LABEL RECORD STANDARD.                                       
001130       01  ENROLL-TRANS-LINE-REC.                                       
001140           05  TRF-LINE                    PIC X(240).                  
001150           05  FILLER                      PIC X(10).                   
001160                                                                        
001170       WORKING-STORAGE SECTION.                                         
001180      *-----------------------------------------------------------------
001190      * RECORD LAYOUTS - CURRENT-ROW WORK AREAS                         
001200      *-----------------------------------------------------------------
001210       COPY CPALUNO.                                                    
001220       COPY CPCURSO.                                                    
001230       COPY CPMATRIC.                                                   
001240       COPY CPNOTA.                                                     
001250                                                                        
001260      *-----------------------------------------------------------------
001270      * CSV SPLIT/FORMAT WORKING STORAGE                                
001280      *-----------------------------------------------------------------
001290       COPY CPCSVWS.                                                    
001300                                                                        
001310      *-----------------------------------------------------------------
001320      * IN-MEMORY STUDENT, COURSE AND ENROLLMENT TABLES                 
001330      *-----------------------------------------------------------------
001340       01  WS-STUDENT-TABLE.                                            
001350           05  WS-STUDENT-ENTRY OCCURS 500 TIMES                        
001360                                INDEXED BY STU-IDX.                     
001370               10  TBL-STU-ID              PIC X(06).                   
001380               10  TBL-STU-STATUS          PIC X(10).                   
001390               10  FILLER                  PIC X(10).                   
001400           05  FILLER                      PIC X(10).                   
001410       01  WS-STUDENT-COUNT             PIC 9(04) COMP VALUE ZERO.      
001420                                                                        
001430       01  WS-COURSE-TABLE.                                             
001440           05  WS-COURSE-ENTRY OCCURS 300 TIMES                         
001450                                INDEXED BY CRS-IDX.                     
001460               10  TBL-CRS-CODE            PIC X(08).                   
001470               10  TBL-CRS-STATUS          PIC X(10).                   
001480               10  TBL-CRS-CREDITS         PIC 9(01).                   
001490               10  TBL-CRS-PREREQS         PIC X(200).                  
001500               10  FILLER                  PIC X(10).                   
001510           05  FILLER                      PIC X(10).                   
001520       01  WS-COURSE-COUNT              PIC 9(04) COMP VALUE ZERO.      
001530                                                                        
001540       01  WS-ENROLL-TABLE.                                             
001550           05  WS-ENROLL-ENTRY OCCURS 2000 TIMES                        
001560                                INDEXED BY ENR-IDX.                     
001570               10  TBL-ENR-ID              PIC X(40).                   
001580               10  TBL-ENR-STU-ID          PIC X(06).                   
001590               10  TBL-ENR-CRS-CODE        PIC X(08).                   
001600               10  TBL-ENR-SEASON          PIC X(06).                   
001610               10  TBL-ENR-YEAR            PIC 9(04).                   
001620               10  TBL-ENR-DATE            PIC 9(08).                   
001630               10  TBL-ENR-GRADE           PIC X(02).                   
001640               10  TBL-ENR-STATUS          PIC X(10).                   
001650               10  TBL-ENR-NOTES           PIC X(100).                  
001660               10  TBL-ENR-QP              PIC 9(02)V9(02).             
001670               10  FILLER                  PIC X(10).                   
001680           05  FILLER                      PIC X(10).                   
001690       01  WS-ENROLL-COUNT              PIC 9(04) COMP VALUE ZERO.      
001700                                                                        
001710       01  WS-FOUND-STU-IDX             PIC 9(04) COMP VALUE ZERO.      
001720       01  WS-FOUND-CRS-IDX             PIC 9(04) COMP VALUE ZERO.      
001730       01  WS-FOUND-ENR-IDX             PIC 9(04) COMP VALUE ZERO.      
001740       01  WS-CREDIT-TOTAL              PIC 9(03) COMP VALUE ZERO.      
001750       01  WS-CREDIT-LOOKUP-CODE        PIC X(08) VALUE SPACES.         
001760                                                                        
001770      *-----------------------------------------------------------------
001780      * TRANSACTION RECORD - ALTERNATE VIEW OF THE SPLIT CSV FIELDS     
001790      *-----------------------------------------------------------------
001800       01  WS-TRANS-REC.                                                
001810           05  TR-TRANS-CODE             PIC X(01).                     
001820               88  TR-IS-ENROLL             VALUE 'E'.                  
001830               88  TR-IS-GRADE-POST         VALUE 'G'.                  
001840               88  TR-IS-WITHDRAW           VALUE 'W'.                  
001850           05  TR-ENROLLMENT-ID          PIC X(40).                     
001860           05  TR-STUDENT-ID             PIC X(06).                     
001870           05  TR-COURSE-CODE            PIC X(08).                     
001880           05  TR-SEASON                 PIC X(06).                     
001890           05  TR-YEAR                   PIC 9(04).                     
001900           05  TR-GRADE                  PIC X(02).                     
001910           05  TR-REASON                 PIC X(100).                    
001920           05  FILLER                    PIC X(10).                     
001930       01  WS-TRANS-REC-X REDEFINES WS-TRANS-REC                        
001940                                    PIC X(171).                         
001950                                                                        
001960      *-----------------------------------------------------------------
001970      * SYSTEM DATE, WITH Y2K CENTURY WINDOW                            
001980      *-----------------------------------------------------------------
001990       01  WS-DATE-6                     PIC 9(06).                     
002000       01  WS-DATE-6-R REDEFINES WS-DATE-6.                             
002010           05  WS-D6-YY                  PIC 9(02).                     
002020           05  WS-D6-MM                  PIC 9(02).                     
002030           05  WS-D6-DD                  PIC 9(02).                     
002040       01  WS-TODAY-CCYYMMDD             PIC 9(08).                     
002050       01  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.                      
002060           05  WS-TODAY-CCYY             PIC 9(04).                     
002070           05  WS-TODAY-MM               PIC 9(02).                     
002080           05  WS-TODAY-DD               PIC 9(02).                     
002090                                                                        
002100      *-----------------------------------------------------------------
002110      * MISCELLANEOUS WORKING STORAGE                                   
002120      *-----------------------------------------------------------------
002130       01  WS-STU-FILE-STAT              PIC X(02) VALUE SPACES.        
002140       01  WS-CRS-FILE-STAT              PIC X(02) VALUE SPACES.        
002150       01  WS-ENR-FILE-STAT              PIC X(02) VALUE SPACES.        
002160       01  WS-ENR-OUT-STAT               PIC X(02) VALUE SPACES.        
002170       01  WS-TRN-FILE-STAT              PIC X(02) VALUE SPACES.        
002180       01  WS-EOF-SW                     PIC X(01) VALUE 'N'.           
002190           88  WS-EOF                       VALUE 'Y'.                  
002200       01  WS-EOF-TRANS-SW               PIC X(01) VALUE 'N'.           
002210           88  WS-EOF-TRANS                 VALUE 'Y'.                  
002220       01  WS-VALID-SW                   PIC X(01) VALUE 'Y'.           
002230           88  WS-TRANS-VALID               VALUE 'Y'.                  
002240       01  WS-PREREQ-MET-SW              PIC X(01) VALUE 'Y'.           
002250           88  WS-PREREQ-MET                 VALUE 'Y'.                 
002260       01  WS-SUB                        PIC 9(04) COMP VALUE ZERO.     
002270       01  WS-SUB2                       PIC 9(04) COMP VALUE ZERO.     
002280       01  WS-PREQ-START                 PIC 9(03) COMP VALUE ZERO.     
002290       01  WS-PREQ-LEN                   PIC 9(03) COMP VALUE ZERO.     
002300       01  WS-PREQ-ONE-CODE              PIC X(08) VALUE SPACES.        
002310       01  WS-ENROLL-CNT                 PIC 9(05) COMP VALUE ZERO.     
002320       01  WS-GRADE-CNT                  PIC 9(05) COMP VALUE ZERO.     
002330       01  WS-WITHDRAW-CNT               PIC 9(05) COMP VALUE ZERO.     
002340       01  WS-REJECT-CNT                 PIC 9(05) COMP VALUE ZERO.     
002350       01  WS-HEADER-LINE                PIC X(240) VALUE               
002360          'EnrollmentId,StudentId,CourseCode,Semester,EnrollmentDate,Gr 
002370     -    'ade,Status,Notes,QualityPoints'.                             
002380                                                                        
002390       PROCEDURE DIVISION.                                              
002400                                                                        
002410       0000-MAIN-LINE.                                                  
002420           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      
002430           PERFORM 0200-PROCESS-TRANS THRU 0200-EXIT                    
002440                   UNTIL WS-EOF-TRANS.                                  
002450           PERFORM 0900-REWRITE-MASTER THRU 0900-EXIT.                  
002460           PERFORM 0950-TERMINATE THRU 0950-EXIT.                       
002470           STOP RUN.                                                    
002480                                                                        
002490      *-----------------------------------------------------------------
002500      * 0100-INITIALIZE - LOAD STUDENT, COURSE AND ENROLLMENT TABLES    
002510      *-----------------------------------------------------------------
002520       0100-INITIALIZE.                                                 
002530           ACCEPT WS-DATE-6 FROM DATE.                                  
002540           IF WS-D6-YY < 50                                             
002550               COMPUTE WS-TODAY-CCYY = 2000 + WS-D6-YY                  
002560           ELSE                                                         
002570               COMPUTE WS-TODAY-CCYY = 1900 + WS-D6-YY.                 
002580           MOVE WS-D6-MM TO WS-TODAY-MM.                                
002590           MOVE WS-D6-DD TO WS-TODAY-DD.                                
002600           PERFORM 0110-LOAD-STUDENTS THRU 0110-EXIT.                   
002610           PERFORM 0120-LOAD-COURSES THRU 0120-EXIT.                    
002620           PERFORM 0130-LOAD-ENROLLMENTS THRU 0130-EXIT.                
002630           OPEN INPUT ENROLL-TRANS-FILE.                                
002640           IF WS-TRN-FILE-STAT NOT = '00'                               
002650               DISPLAY 'ENTNOTAS - NO TRANSACTIONS TO PROCESS, EXIT'    
002660               MOVE 'Y' TO WS-EOF-TRANS-SW.                             
002670       0100-EXIT.                                                       
002680           EXIT.                                                        
002690                                                                        
002700       0110-LOAD-STUDENTS.                                              
002710           MOVE ZERO TO WS-STUDENT-COUNT.                               
002720           OPEN INPUT STUDENT-FILE.                                     
002730           IF WS-STU-FILE-STAT NOT = '00' AND WS-STU-FILE-STAT NOT = '35'
002740               DISPLAY 'ENTNOTAS - STUDENTS.CSV OPEN ERROR '            
002750                       WS-STU-FILE-STAT                                 
002760               STOP RUN.                                                
002770           IF WS-STU-FILE-STAT = '35'                                   
002780               GO TO 0110-EXIT.                                         
002790           MOVE 'N' TO WS-EOF-SW.                                       
002800           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002810               AT END MOVE 'Y' TO WS-EOF-SW.                            
002820           IF NOT WS-EOF                                                
002830               READ STUDENT-FILE INTO STUDENT-LINE-REC                  
002840                   AT END MOVE 'Y' TO WS-EOF-SW.                        
002850       0111-LOAD-STU-LOOP.                                              
002860           IF WS-EOF                                                    
002870               GO TO 0112-LOAD-STU-DONE.                                
002880           MOVE STF-LINE TO CSV-LINE-IN.                                
002890           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
002900           IF CSV-LINE-LEN = 0                                          
002910               GO TO 0111-LOAD-STU-NEXT.                                
002920           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002930           ADD 1 TO WS-STUDENT-COUNT.                                   
002940           SET STU-IDX TO WS-STUDENT-COUNT.                             
002950           MOVE CSV-FIELD(1) TO TBL-STU-ID (STU-IDX).                   
002960           MOVE CSV-FIELD(9) TO TBL-STU-STATUS (STU-IDX).               
002970       0111-LOAD-STU-NEXT.                                              
002980           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002990               AT END MOVE 'Y' TO WS-EOF-SW.                            
003000           GO TO 0111-LOAD-STU-LOOP.                                    
003010       0112-LOAD-STU-DONE.                                              
003020           CLOSE STUDENT-FILE.                                          
003030       0110-EXIT.                                                       
003040           EXIT.                                                        
003050                                                                        
003060       0120-LOAD-COURSES.                                               
003070           MOVE ZERO TO WS-COURSE-COUNT.                                
003080           OPEN INPUT COURSE-FILE.                                      
003090           IF WS-CRS-FILE-STAT NOT = '00' AND WS-CRS-FILE-STAT NOT = '35'
003100               DISPLAY 'ENTNOTAS - COURSES.CSV OPEN ERROR '             
003110                       WS-CRS-FILE-STAT                                 
003120               STOP RUN.                                                
003130           IF WS-CRS-FILE-STAT = '35'                                   
003140               GO TO 0120-EXIT.                                         
003150           MOVE 'N' TO WS-EOF-SW.                                       
003160           READ COURSE-FILE INTO COURSE-LINE-REC                        
003170               AT END MOVE 'Y' TO WS-EOF-SW.                            
003180           IF NOT WS-EOF                                                
003190               READ COURSE-FILE INTO COURSE-LINE-REC                    
003200                   AT END MOVE 'Y' TO WS-EOF-SW.                        
003210       0121-LOAD-CRS-LOOP.                                              
003220           IF WS-EOF                                                    
003230               GO TO 0122-LOAD-CRS-DONE.                                
003240           MOVE CRF-LINE TO CSV-LINE-IN.                                
003250           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
003260           IF CSV-LINE-LEN = 0                                          
003270               GO TO 0121-LOAD-CRS-NEXT.                                
003280           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
003290           ADD 1 TO WS-COURSE-COUNT.                                    
003300           SET CRS-IDX TO WS-COURSE-COUNT.                              
003310           MOVE CSV-FIELD(1) TO TBL-CRS-CODE (CRS-IDX).                 
003320           MOVE CSV-FIELD(4) TO TBL-CRS-CREDITS (CRS-IDX).              
003330           MOVE CSV-FIELD(7) TO TBL-CRS-STATUS (CRS-IDX).               
003340           MOVE CSV-FIELD(8) TO TBL-CRS-PREREQS (CRS-IDX).              
003350       0121-LOAD-CRS-NEXT.                                              
003360           READ COURSE-FILE INTO COURSE-LINE-REC                        
003370               AT END MOVE 'Y' TO WS-EOF-SW.                            
003380           GO TO 0121-LOAD-CRS-LOOP.                                    
003390       0122-LOAD-CRS-DONE.                                              
003400           CLOSE COURSE-FILE.                                           
003410       0120-EXIT.                                                       
003420           EXIT.                                                        
003430                                                                        
003440       0130-LOAD-ENROLLMENTS.                                           
003450           MOVE ZERO TO WS-ENROLL-COUNT.                                
003460           OPEN INPUT ENROLL-FILE.                                      
003470           IF WS-ENR-FILE-STAT NOT = '00' AND WS-ENR-FILE-STAT NOT = '35'
003480               DISPLAY 'ENTNOTAS - ENROLLMENTS.CSV OPEN ERROR '         
003490                       WS-ENR-FILE-STAT                                 
003500               STOP RUN.                                                
003510           IF WS-ENR-FILE-STAT = '35'                                   
003520               GO TO 0130-EXIT.                                         
003530           MOVE 'N' TO WS-EOF-SW.                                       
003540           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003550               AT END MOVE 'Y' TO WS-EOF-SW.                            
003560           IF NOT WS-EOF                                                
003570               MOVE ENF-LINE TO WS-HEADER-LINE                          
003580               READ ENROLL-FILE INTO ENROLL-LINE-REC                    
003590                   AT END MOVE 'Y' TO WS-EOF-SW.                        
003600       0131-LOAD-ENR-LOOP.                                              
003610           IF WS-EOF                                                    
003620               GO TO 0132-LOAD-ENR-DONE.                                
003630           MOVE ENF-LINE TO CSV-LINE-IN.                                
003640           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
003650           IF CSV-LINE-LEN = 0                                          
003660               GO TO 0131-LOAD-ENR-NEXT.                                
003670           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
003680           ADD 1 TO WS-ENROLL-COUNT.                                    
003690           SET ENR-IDX TO WS-ENROLL-COUNT.                              
003700           MOVE CSV-FIELD(1)  TO TBL-ENR-ID (ENR-IDX).                  
003710           MOVE CSV-FIELD(2)  TO TBL-ENR-STU-ID (ENR-IDX).              
003720           MOVE CSV-FIELD(3)  TO TBL-ENR-CRS-CODE (ENR-IDX).            
003730           MOVE CSV-FIELD(4) (1:6) TO TBL-ENR-SEASON (ENR-IDX).         
003740           MOVE CSV-FIELD(4) (7:4) TO TBL-ENR-YEAR (ENR-IDX).           
003750           MOVE CSV-FIELD(5)  TO TBL-ENR-DATE (ENR-IDX).                
003760           MOVE CSV-FIELD(6)  TO TBL-ENR-GRADE (ENR-IDX).               
003770           MOVE CSV-FIELD(7)  TO TBL-ENR-STATUS (ENR-IDX).              
003780           MOVE CSV-FIELD(8)  TO TBL-ENR-NOTES (ENR-IDX).               
003790           MOVE CSV-FIELD(9)  TO TBL-ENR-QP (ENR-IDX).                  
003800       0131-LOAD-ENR-NEXT.                                              
003810           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003820               AT END MOVE 'Y' TO WS-EOF-SW.                            
003830           GO TO 0131-LOAD-ENR-LOOP.                                    
003840       0132-LOAD-ENR-DONE.                                              
003850           CLOSE ENROLL-FILE.                                           
003860       0130-EXIT.                                                       
003870           EXIT.                                                        
003880                                                                        
003890       0160-CALC-LINE-LEN.                                              
003900           MOVE 240 TO CSV-LINE-LEN.                                    
003910       0161-CALC-LEN-LOOP.                                              
003920           IF CSV-LINE-LEN = 0                                          
003930               GO TO 0160-EXIT.                                         
003940           IF CSV-LINE-IN (CSV-LINE-LEN:1) NOT = SPACE                  
003950               GO TO 0160-EXIT.                                         
003960           SUBTRACT 1 FROM CSV-LINE-LEN.                                
003970           GO TO 0161-CALC-LEN-LOOP.                                    
003980       0160-EXIT.                                                       
003990           EXIT.                                                        
004000                                                                        
004010      *-----------------------------------------------------------------
004020      * 0200-PROCESS-TRANS - READ ONE TRANSACTION, DISPATCH BY CODE     
004030      *-----------------------------------------------------------------
004040       0200-PROCESS-TRANS.                                              
004050           READ ENROLL-TRANS-FILE INTO ENROLL-TRANS-LINE-REC            
004060               AT END                                                   
004070                   MOVE 'Y' TO WS-EOF-TRANS-SW                          
004080                   GO TO 0200-EXIT.                                     
004090           MOVE TRF-LINE TO CSV-LINE-IN.                                
004100           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
004110           IF CSV-LINE-LEN = 0                                          
004120               GO TO 0200-EXIT.                                         
004130           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
004140           MOVE CSV-FIELD(1) (1:1) TO TR-TRANS-CODE.                    
004150           MOVE CSV-FIELD(2) TO TR-ENROLLMENT-ID.                       
004160           MOVE CSV-FIELD(3) TO TR-STUDENT-ID.                          
004170           MOVE CSV-FIELD(4) TO TR-COURSE-CODE.                         
004180           MOVE CSV-FIELD(5) (1:6) TO TR-SEASON.                        
004190           MOVE CSV-FIELD(5) (7:4) TO TR-YEAR.                          
004200           MOVE CSV-FIELD(6) TO TR-GRADE.                               
004210           MOVE CSV-FIELD(7) TO TR-REASON.                              
004220           MOVE 'Y' TO WS-VALID-SW.                                     
004230           IF TR-IS-ENROLL                                              
004240               PERFORM 0300-ENROLL-STUDENT THRU 0390-ENROLL-EXIT        
004250               GO TO 0200-EXIT.                                         
004260           IF TR-IS-GRADE-POST                                          
004270               PERFORM 0400-POST-GRADE THRU 0490-GRADE-EXIT             
004280               GO TO 0200-EXIT.                                         
004290           IF TR-IS-WITHDRAW                                            
004300               PERFORM 0500-WITHDRAW THRU 0590-WITHDRAW-EXIT            
004310               GO TO 0200-EXIT.                                         
004320           DISPLAY 'ENTNOTAS - BAD TRANSACTION CODE, STUDENT '          
004330                   TR-STUDENT-ID                                        
004340           ADD 1 TO WS-REJECT-CNT.                                      
004350       0200-EXIT.                                                       
004360           EXIT.                                                        
004370                                                                        
004380      *-----------------------------------------------------------------
004390      * 0300-ENROLL-STUDENT - VALIDATE ELIGIBILITY IN SPEC'D ORDER,     
004400      * THEN BUILD THE ENROLLMENT-ID AND WRITE AN ACTIVE ROW            
004410      *-----------------------------------------------------------------
004420       0300-ENROLL-STUDENT.                                             
004430           PERFORM 0310-FIND-STUDENT THRU 0310-EXIT.                    
004440           IF WS-FOUND-STU-IDX = ZERO                                   
004450               DISPLAY 'ENTNOTAS - ENROLL, STUDENT NOT FOUND '          
004460                       TR-STUDENT-ID                                    
004470               ADD 1 TO WS-REJECT-CNT                                   
004480               GO TO 0390-ENROLL-EXIT.                                  
004490           SET STU-IDX TO WS-FOUND-STU-IDX.                             
004500           IF TBL-STU-STATUS (STU-IDX) NOT = 'ACTIVE    ' AND           
004510              TBL-STU-STATUS (STU-IDX) NOT = 'ON_LEAVE  '               
004520               DISPLAY 'ENTNOTAS - STUDENT NOT ELIGIBLE TO ENROLL '     
004530                       TR-STUDENT-ID                                    
004540               ADD 1 TO WS-REJECT-CNT                                   
004550               GO TO 0390-ENROLL-EXIT.                                  
004560           PERFORM 0320-FIND-COURSE THRU 0320-EXIT.                     
004570           IF WS-FOUND-CRS-IDX = ZERO                                   
004580               DISPLAY 'ENTNOTAS - ENROLL, COURSE NOT FOUND '           
004590                       TR-COURSE-CODE                                   
004600               ADD 1 TO WS-REJECT-CNT                                   
004610               GO TO 0390-ENROLL-EXIT.                                  
004620           SET CRS-IDX TO WS-FOUND-CRS-IDX.                             
004630           IF TBL-CRS-STATUS (CRS-IDX) NOT = 'ACTIVE    '               
004640               DISPLAY 'ENTNOTAS - COURSE NOT ACTIVE ' TR-COURSE-CODE   
004650               ADD 1 TO WS-REJECT-CNT                                   
004660               GO TO 0390-ENROLL-EXIT.                                  
004670           PERFORM 0330-CHECK-DUP-ACTIVE THRU 0330-EXIT.                
004680           IF WS-FOUND-ENR-IDX NOT = ZERO                               
004690               DISPLAY 'ENTNOTAS - DUPLICATE ACTIVE ENROLLMENT '        
004700                       TR-STUDENT-ID '-' TR-COURSE-CODE                 
004710               ADD 1 TO WS-REJECT-CNT                                   
004720               GO TO 0390-ENROLL-EXIT.                                  
004730           PERFORM 0335-CHECK-CREDIT-LIMIT THRU 0335-EXIT.              
004740           IF WS-CREDIT-TOTAL > 21                                      
004750               DISPLAY 'ENTNOTAS - CREDIT LIMIT EXCEEDED '              
004760                       TR-STUDENT-ID                                    
004770               ADD 1 TO WS-REJECT-CNT                                   
004780               GO TO 0390-ENROLL-EXIT.                                  
004790           PERFORM 0340-CHECK-PREREQS THRU 0340-EXIT.                   
004800           IF NOT WS-PREREQ-MET                                         
004810               DISPLAY 'ENTNOTAS - PREREQUISITES NOT MET '              
004820                       TR-STUDENT-ID '-' TR-COURSE-CODE                 
004830               ADD 1 TO WS-REJECT-CNT                                   
004840               GO TO 0390-ENROLL-EXIT.                                  
004850           ADD 1 TO WS-ENROLL-COUNT.                                    
004860           SET ENR-IDX TO WS-ENROLL-COUNT.                              
004870           STRING TR-STUDENT-ID  DELIMITED BY SIZE                      
004880                  '_'            DELIMITED BY SIZE                      
004890                  TR-COURSE-CODE DELIMITED BY SIZE                      
004900                  '_'            DELIMITED BY SIZE                      
004910                  TR-SEASON      DELIMITED BY SIZE                      
004920                  '_'            DELIMITED BY SIZE                      
004930                  TR-YEAR        DELIMITED BY SIZE                      
004940                  INTO TBL-ENR-ID (ENR-IDX).                            
004950           MOVE TR-STUDENT-ID       TO TBL-ENR-STU-ID (ENR-IDX).        
004960           MOVE TR-COURSE-CODE      TO TBL-ENR-CRS-CODE (ENR-IDX).      
004970           MOVE TR-SEASON           TO TBL-ENR-SEASON (ENR-IDX).        
004980           MOVE TR-YEAR             TO TBL-ENR-YEAR (ENR-IDX).          
004990           MOVE WS-TODAY-CCYYMMDD   TO TBL-ENR-DATE (ENR-IDX).          
005000           MOVE SPACES              TO TBL-ENR-GRADE (ENR-IDX).         
005010           MOVE 'ACTIVE    '        TO TBL-ENR-STATUS (ENR-IDX).        
005020           MOVE SPACES              TO TBL-ENR-NOTES (ENR-IDX).         
005030           MOVE ZERO                TO TBL-ENR-QP (ENR-IDX).            
005040           ADD 1 TO WS-ENROLL-CNT.                                      
005050       0390-ENROLL-EXIT.                                                
005060           EXIT.                                                        
005070                                                                        
005080       0310-FIND-STUDENT.                                               
005090           MOVE ZERO TO WS-FOUND-STU-IDX.                               
005100           MOVE 1 TO WS-SUB.                                            
005110       0311-FIND-STU-LOOP.                                              
005120           IF WS-SUB > WS-STUDENT-COUNT                                 
005130               GO TO 0310-EXIT.                                         
005140           SET STU-IDX TO WS-SUB.                                       
005150           IF TBL-STU-ID (STU-IDX) = TR-STUDENT-ID                      
005160               MOVE WS-SUB TO WS-FOUND-STU-IDX                          
005170               GO TO 0310-EXIT.                                         
005180           ADD 1 TO WS-SUB.                                             
005190           GO TO 0311-FIND-STU-LOOP.                                    
005200       0310-EXIT.                                                       
005210           EXIT.                                                        
005220                                                                        
005230       0320-FIND-COURSE.                                                
005240           MOVE ZERO TO WS-FOUND-CRS-IDX.                               
005250           MOVE 1 TO WS-SUB.                                            
005260       0321-FIND-CRS-LOOP.                                              
005270           IF WS-SUB > WS-COURSE-COUNT                                  
005280               GO TO 0320-EXIT.                                         
005290           SET CRS-IDX TO WS-SUB.                                       
005300           IF TBL-CRS-CODE (CRS-IDX) = TR-COURSE-CODE                   
005310               MOVE WS-SUB TO WS-FOUND-CRS-IDX                          
005320               GO TO 0320-EXIT.                                         
005330           ADD 1 TO WS-SUB.                                             
005340           GO TO 0321-FIND-CRS-LOOP.                                    
005350       0320-EXIT.                                                       
005360           EXIT.                                                        
005370                                                                        
005380      *-----------------------------------------------------------------
005390      * 0327-FIND-COURSE-BY-LOOKUP - LINEAR SEARCH BY ARBITRARY COURSE  
005400      * CODE HELD IN WS-CREDIT-LOOKUP-CODE (USED BY THE CREDIT-LIMIT    
005410      * CHECK BELOW, WHICH MUST LOOK UP A DIFFERENT COURSE THAN THE     
005420      * TRANSACTION'S OWN TR-COURSE-CODE FOR EACH OF THE STUDENT'S      
005430      * OTHER ACTIVE ENROLLMENTS THAT SEMESTER)                         
005440      *-----------------------------------------------------------------
005450       0327-FIND-COURSE-BY-LOOKUP.                                      
005460           MOVE ZERO TO WS-FOUND-CRS-IDX.                               
005470           MOVE 1 TO WS-SUB2.                                           
005480       0328-LOOKUP-LOOP.                                                
005490           IF WS-SUB2 > WS-COURSE-COUNT                                 
005500               GO TO 0327-EXIT.                                         
005510           SET CRS-IDX TO WS-SUB2.                                      
005520           IF TBL-CRS-CODE (CRS-IDX) = WS-CREDIT-LOOKUP-CODE            
005530               MOVE WS-SUB2 TO WS-FOUND-CRS-IDX                         
005540               GO TO 0327-EXIT.                                         
005550           ADD 1 TO WS-SUB2.                                            
005560           GO TO 0328-LOOKUP-LOOP.                                      
005570       0327-EXIT.                                                       
005580           EXIT.                                                        
005590                                                                        
005600      *----------------------------------------------------------------- 
005610      * 0330-CHECK-DUP-ACTIVE - LINEAR SEARCH OF WS-ENROLL-TABLE FOR AN  
005620      * EXISTING ACTIVE ENROLLMENT BY THIS STUDENT IN THIS COURSE FOR    
005630      * THIS SEMESTER (ELIGIBILITY RULE: NO DUPLICATE ACTIVE ENROLLMENT) 
005640      *----------------------------------------------------------------- 
005650       0330-CHECK-DUP-ACTIVE.                                            
005660           MOVE ZERO TO WS-FOUND-ENR-IDX.                                
005670           MOVE 1 TO WS-SUB.                                             
005680       0331-DUP-LOOP.                                                    
005690           IF WS-SUB > WS-ENROLL-COUNT                                   
005700               GO TO 0330-EXIT.                                          
005710           SET ENR-IDX TO WS-SUB.                                        
005720           IF TBL-ENR-STU-ID (ENR-IDX) = TR-STUDENT-ID AND               
005730              TBL-ENR-CRS-CODE (ENR-IDX) = TR-COURSE-CODE AND            
005740              TBL-ENR-SEASON (ENR-IDX) = TR-SEASON AND                   
005750              TBL-ENR-YEAR (ENR-IDX) = TR-YEAR AND                       
005760              TBL-ENR-STATUS (ENR-IDX) = 'ACTIVE    '                    
005770               MOVE WS-SUB TO WS-FOUND-ENR-IDX                           
005780               GO TO 0330-EXIT.                                          
005790           ADD 1 TO WS-SUB.                                              
005800           GO TO 0331-DUP-LOOP.                                          
005810       0330-EXIT.                                                        
005820           EXIT.                                                         
005830                                                                        
005840      *-----------------------------------------------------------------
005850      * 0335-CHECK-CREDIT-LIMIT - SUM ACTIVE CREDITS FOR THE SEMESTER   
005860      * PLUS THIS COURSE'S CREDITS                                      
005870      *-----------------------------------------------------------------
005880       0335-CHECK-CREDIT-LIMIT.                                         
005890           SET CRS-IDX TO WS-FOUND-CRS-IDX.                             
005900           MOVE TBL-CRS-CREDITS (CRS-IDX) TO WS-CREDIT-TOTAL.           
005910           MOVE 1 TO WS-SUB.                                            
005920       0336-CREDIT-LOOP.                                                
005930           IF WS-SUB > WS-ENROLL-COUNT                                  
005940               GO TO 0335-EXIT.                                         
005950           SET ENR-IDX TO WS-SUB.                                       
005960           IF TBL-ENR-STU-ID (ENR-IDX) = TR-STUDENT-ID AND              
005970              TBL-ENR-SEASON (ENR-IDX) = TR-SEASON AND                  
005980              TBL-ENR-YEAR (ENR-IDX) = TR-YEAR AND                      
005990              TBL-ENR-STATUS (ENR-IDX) = 'ACTIVE    '                   
006000               MOVE TBL-ENR-CRS-CODE (ENR-IDX) TO WS-CREDIT-LOOKUP-CODE 
006010               PERFORM 0327-FIND-COURSE-BY-LOOKUP THRU 0327-EXIT        
006020               IF WS-FOUND-CRS-IDX NOT = ZERO                           
006030                   SET CRS-IDX TO WS-FOUND-CRS-IDX                      
006040                   ADD TBL-CRS-CREDITS (CRS-IDX) TO WS-CREDIT-TOTAL.    
006050           ADD 1 TO WS-SUB.                                             
006060           GO TO 0336-CREDIT-LOOP.                                      
006070       0335-EXIT.                                                       
006080           EXIT.                                                        
006090                                                                        
006100      *-----------------------------------------------------------------
006110      * 0340-CHECK-PREREQS - STUDENT'S PASSING-GRADE COURSE SET MUST    
006120      * BE A SUPERSET OF THE COURSE'S SEMICOLON-SEPARATED PREREQ LIST   
006130      *-----------------------------------------------------------------
006140       0340-CHECK-PREREQS.                                              
006150           MOVE 'Y' TO WS-PREREQ-MET-SW.                                
006160           SET CRS-IDX TO WS-FOUND-CRS-IDX.                             
006170           IF TBL-CRS-PREREQS (CRS-IDX) = SPACES                        
006180               GO TO 0340-EXIT.                                         
006190           MOVE 1 TO WS-PREQ-START.                                     
006200       0341-PREQ-SCAN.                                                  
006210           IF WS-PREQ-START > 200                                       
006220               GO TO 0340-EXIT.                                         
006230           IF TBL-CRS-PREREQS (CRS-IDX) (WS-PREQ-START:1) = SPACE       
006240               GO TO 0340-EXIT.                                         
006250           MOVE 0 TO WS-PREQ-LEN.                                       
006260       0342-PREQ-FIND-END.                                              
006270           IF (WS-PREQ-START + WS-PREQ-LEN) > 200                       
006280               GO TO 0343-PREQ-GOT-ONE.                                 
006290           IF TBL-CRS-PREREQS (CRS-IDX)                                 
006300                   (WS-PREQ-START + WS-PREQ-LEN:1) = ';'                
006310               GO TO 0343-PREQ-GOT-ONE.                                 
006320           IF TBL-CRS-PREREQS (CRS-IDX)                                 
006330                   (WS-PREQ-START + WS-PREQ-LEN:1) = SPACE              
006340               GO TO 0343-PREQ-GOT-ONE.                                 
006350           ADD 1 TO WS-PREQ-LEN.                                        
006360           GO TO 0342-PREQ-FIND-END.                                    
006370       0343-PREQ-GOT-ONE.                                               
006380           IF WS-PREQ-LEN = 0                                           
006390               GO TO 0340-EXIT.                                         
006400           MOVE SPACES TO WS-PREQ-ONE-CODE.                             
006410           MOVE TBL-CRS-PREREQS (CRS-IDX) (WS-PREQ-START:WS-PREQ-LEN)   
006420                   TO WS-PREQ-ONE-CODE.                                 
006430           PERFORM 0345-STUDENT-COMPLETED THRU 0345-EXIT.               
006440           IF NOT WS-PREREQ-MET                                         
006450               GO TO 0340-EXIT.                                         
006460           ADD WS-PREQ-LEN TO WS-PREQ-START.                            
006470           ADD 1 TO WS-PREQ-START.                                      
006480           GO TO 0341-PREQ-SCAN.                                        
006490       0340-EXIT.                                                       
006500           EXIT.                                                        
006510                                                                        
006520      *-----------------------------------------------------------------
006530      * 0345-STUDENT-COMPLETED - TRUE IF TR-STUDENT-ID HAS A PASSING    
006540      * GRADE ON RECORD FOR WS-PREQ-ONE-CODE                            
006550      *-----------------------------------------------------------------
006560       0345-STUDENT-COMPLETED.                                          
006570           MOVE 'N' TO WS-PREREQ-MET-SW.                                
006580           MOVE 1 TO WS-SUB.                                            
006590       0346-COMPLETED-LOOP.                                             
006600           IF WS-SUB > WS-ENROLL-COUNT                                  
006610               GO TO 0345-EXIT.                                         
006620           SET ENR-IDX TO WS-SUB.                                       
006630           IF TBL-ENR-STU-ID (ENR-IDX) = TR-STUDENT-ID AND              
006640              TBL-ENR-CRS-CODE (ENR-IDX) = WS-PREQ-ONE-CODE AND         
006650              TBL-ENR-GRADE (ENR-IDX) NOT = SPACES AND                  
006660              TBL-ENR-GRADE (ENR-IDX) NOT = 'F ' AND                    
006670              TBL-ENR-GRADE (ENR-IDX) NOT = 'NP' AND                    
006680              TBL-ENR-GRADE (ENR-IDX) NOT = 'I ' AND                    
006690              TBL-ENR-GRADE (ENR-IDX) NOT = 'W '                        
006700               MOVE 'Y' TO WS-PREREQ-MET-SW                             
006710               GO TO 0345-EXIT.                                         
006720           ADD 1 TO WS-SUB.                                             
006730           GO TO 0346-COMPLETED-LOOP.                                   
006740       0345-EXIT.                                                       
006750           EXIT.                                                        
006760                                                                        
006770      *-----------------------------------------------------------------
006780      * 0400-POST-GRADE - LOOKUP BY ENROLLMENT-ID, MUST BE ACTIVE       
006790      *-----------------------------------------------------------------
006800       0400-POST-GRADE.                                                 
006810           PERFORM 0410-FIND-ENROLLMENT THRU 0410-EXIT.                 
006820           IF WS-FOUND-ENR-IDX = ZERO                                   
006830               DISPLAY 'ENTNOTAS - GRADE POST, ENROLLMENT NOT FOUND '   
006840                       TR-ENROLLMENT-ID                                 
006850               ADD 1 TO WS-REJECT-CNT                                   
006860               GO TO 0490-GRADE-EXIT.                                   
006870           SET ENR-IDX TO WS-FOUND-ENR-IDX.                             
006880           IF TBL-ENR-STATUS (ENR-IDX) NOT = 'ACTIVE    '               
006890               DISPLAY 'ENTNOTAS - GRADE POST, ENROLLMENT NOT ACTIVE '  
006900                       TR-ENROLLMENT-ID                                 
006910               ADD 1 TO WS-REJECT-CNT                                   
006920               GO TO 0490-GRADE-EXIT.                                   
006930           MOVE TR-GRADE TO TBL-ENR-GRADE (ENR-IDX).                    
006940           MOVE TR-REASON TO TBL-ENR-NOTES (ENR-IDX).                   
006950           IF TR-GRADE = 'I '                                           
006960               MOVE 'INCOMPLETE' TO TBL-ENR-STATUS (ENR-IDX)            
006970           ELSE                                                         
006980               MOVE 'COMPLETED ' TO TBL-ENR-STATUS (ENR-IDX).           
006990           PERFORM 0420-COMPUTE-QUALITY-PTS THRU 0420-EXIT.             
007000           ADD 1 TO WS-GRADE-CNT.                                       
007010       0490-GRADE-EXIT.                                                 
007020           EXIT.                                                        
007030                                                                        
007040       0410-FIND-ENROLLMENT.                                            
007050           MOVE ZERO TO WS-FOUND-ENR-IDX.                               
007060           MOVE 1 TO WS-SUB.                                            
007070       0411-FIND-ENR-LOOP.                                              
007080           IF WS-SUB > WS-ENROLL-COUNT                                  
007090               GO TO 0410-EXIT.                                         
007100           SET ENR-IDX TO WS-SUB.                                       
007110           IF TBL-ENR-ID (ENR-IDX) = TR-ENROLLMENT-ID                   
007120               MOVE WS-SUB TO WS-FOUND-ENR-IDX                          
007130               GO TO 0410-EXIT.                                         
007140           ADD 1 TO WS-SUB.                                             
007150           GO TO 0411-FIND-ENR-LOOP.                                    
007160       0410-EXIT.                                                       
007170           EXIT.                                                        
007180                                                                        
007190      *-----------------------------------------------------------------
007200      * 0420-COMPUTE-QUALITY-PTS - GRADE NUMERIC VALUE TIMES CREDITS,   
007210      * LOOKED UP FROM THE CPNOTA GRADE TABLE VIA SEARCH VARYING        
007220      *-----------------------------------------------------------------
007230       0420-COMPUTE-QUALITY-PTS.                                        
007240           MOVE TBL-ENR-CRS-CODE (ENR-IDX) TO WS-CREDIT-LOOKUP-CODE.    
007250           PERFORM 0327-FIND-COURSE-BY-LOOKUP THRU 0327-EXIT.           
007260           SET CRS-IDX TO WS-FOUND-CRS-IDX.                             
007270           SET GT-IDX TO 1.                                             
007280           SEARCH CP-GRADE-ENTRY VARYING GT-IDX                         
007290               AT END                                                   
007300                   MOVE ZERO TO TBL-ENR-QP (ENR-IDX)                    
007310                   GO TO 0420-EXIT                                      
007320               WHEN GT-GRADE-CODE (GT-IDX) = TR-GRADE                   
007330                   COMPUTE TBL-ENR-QP (ENR-IDX) =                       
007340                           GT-GRADE-VALUE (GT-IDX) *                    
007350                           TBL-CRS-CREDITS (CRS-IDX).                   
007360       0420-EXIT.                                                       
007370           EXIT.                                                        
007380                                                                        
007390      *-----------------------------------------------------------------
007400      * 0500-WITHDRAW - MUST BE ACTIVE, GRADE=W, NOTES=REASON           
007410      *-----------------------------------------------------------------
007420       0500-WITHDRAW.                                                   
007430           PERFORM 0410-FIND-ENROLLMENT THRU 0410-EXIT.                 
007440           IF WS-FOUND-ENR-IDX = ZERO                                   
007450               DISPLAY 'ENTNOTAS - WITHDRAW, ENROLLMENT NOT FOUND '     
007460                       TR-ENROLLMENT-ID                                 
007470               ADD 1 TO WS-REJECT-CNT                                   
007480               GO TO 0590-WITHDRAW-EXIT.                                
007490           SET ENR-IDX TO WS-FOUND-ENR-IDX.                             
007500           IF TBL-ENR-STATUS (ENR-IDX) NOT = 'ACTIVE    '               
007510               DISPLAY 'ENTNOTAS - WITHDRAW, ENROLLMENT NOT ACTIVE '    
007520                       TR-ENROLLMENT-ID                                 
007530               ADD 1 TO WS-REJECT-CNT                                   
007540               GO TO 0590-WITHDRAW-EXIT.                                
007550           MOVE 'W ' TO TBL-ENR-GRADE (ENR-IDX).                        
007560           MOVE TR-REASON TO TBL-ENR-NOTES (ENR-IDX).                   
007570           MOVE 'WITHDRAWN ' TO TBL-ENR-STATUS (ENR-IDX).               
007580           MOVE ZERO TO TBL-ENR-QP (ENR-IDX).                           
007590           ADD 1 TO WS-WITHDRAW-CNT.                                    
007600       0590-WITHDRAW-EXIT.                                              
007610           EXIT.                                                        
007620                                                                        
007630      *-----------------------------------------------------------------
007640      * 0900-REWRITE-MASTER - FORMAT EVERY TABLE ROW BACK TO CSV        
007650      *-----------------------------------------------------------------
007660       0900-REWRITE-MASTER.                                             
007670           OPEN OUTPUT ENROLL-FILE-OUT.                                 
007680           MOVE WS-HEADER-LINE TO ENO-LINE.                             
007690           WRITE ENROLL-OUT-LINE-REC.                                   
007700           MOVE 1 TO WS-SUB.                                            
007710       0910-REWRITE-LOOP.                                               
007720           IF WS-SUB > WS-ENROLL-COUNT                                  
007730               GO TO 0920-REWRITE-DONE.                                 
007740           SET ENR-IDX TO WS-SUB.                                       
007750           PERFORM 0650-INIT-CSV-OUT-LINE.                              
007760           MOVE TBL-ENR-ID (ENR-IDX)       TO CSV-OUT-FIELD.            
007770           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
007780           MOVE TBL-ENR-STU-ID (ENR-IDX)   TO CSV-OUT-FIELD.            
007790           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
007800           MOVE TBL-ENR-CRS-CODE (ENR-IDX) TO CSV-OUT-FIELD.            
007810           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
007820           STRING TBL-ENR-SEASON (ENR-IDX) DELIMITED BY SIZE            
007830                  TBL-ENR-YEAR (ENR-IDX)   DELIMITED BY SIZE            
007840                  INTO CSV-OUT-FIELD.                                   
007850           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
007860           MOVE TBL-ENR-DATE (ENR-IDX)     TO CSV-OUT-FIELD.            
007870           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
007880           MOVE TBL-ENR-GRADE (ENR-IDX)    TO CSV-OUT-FIELD.            
007890           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
007900           MOVE TBL-ENR-STATUS (ENR-IDX)   TO CSV-OUT-FIELD.            
007910           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
007920           MOVE TBL-ENR-NOTES (ENR-IDX)    TO CSV-OUT-FIELD.            
007930           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
007940           MOVE TBL-ENR-QP (ENR-IDX)       TO CSV-OUT-FIELD.            
007950           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
007960           MOVE CSV-LINE-OUT TO ENO-LINE.                               
007970           WRITE ENROLL-OUT-LINE-REC.                                   
007980           ADD 1 TO WS-SUB.                                             
007990           GO TO 0910-REWRITE-LOOP.                                     
008000       0920-REWRITE-DONE.                                               
008010           CLOSE ENROLL-FILE-OUT.                                       
008020       0900-EXIT.                                                       
008030           EXIT.                                                        
008040                                                                        
008050      *-----------------------------------------------------------------
008060      * 0950-TERMINATE - CLOSE TRANSACTION FILE, PRINT RUN TOTALS       
008070      *-----------------------------------------------------------------
008080       0950-TERMINATE.                                                  
008090           CLOSE ENROLL-TRANS-FILE.                                     
008100           DISPLAY 'ENTNOTAS RUN TOTALS -'.                             
008110           DISPLAY '  ENROLLMENTS CREATED : ' WS-ENROLL-CNT.            
008120           DISPLAY '  GRADES POSTED       : ' WS-GRADE-CNT.             
008130           DISPLAY '  WITHDRAWALS         : ' WS-WITHDRAW-CNT.          
008140           DISPLAY '  TRANSACTIONS REJECTED: ' WS-REJECT-CNT.           
008150       0950-EXIT.                                                       
008160           EXIT.                                                        
008170                                                                        
008180      *-----------------------------------------------------------------
008190      * CSV SPLIT/FORMAT PROCEDURE-DIVISION COPY MEMBERS                
008200      *-----------------------------------------------------------------
008210       COPY CPCSVSPL.                                                   
008220                                                                        
008230       COPY CPCSVFMT                                                    
008240           REPLACING 9650-INIT-CSV-OUT-LINE BY 0650-INIT-CSV-OUT-LINE   
008250                     9640-CALC-OUT-LEN      BY 0640-CALC-OUT-LEN        
008260                     9641-CALC-LOOP         BY 0641-CALC-LOOP           
008270                     9641-CALC-EXIT         BY 0641-CALC-EXIT           
008280                     9700-FORMAT-CSV-FIELD  BY 0700-FORMAT-CSV-FIELD    
008290                     9700-FORMAT-EXIT       BY 0700-FORMAT-EXIT         
008300                     9703-FORMAT-SEP        BY 0703-FORMAT-SEP          
008310                     9705-FORMAT-BODY       BY 0705-FORMAT-BODY         
008320                     9706-FORMAT-PLAIN      BY 0706-FORMAT-PLAIN        
008330                     9710-APPEND-QUOTED-FIELD BY 0710-APPEND-QUOTED-FIELD
008340                     9711-APPEND-Q-LOOP     BY 0711-APPEND-Q-LOOP       
008350                     9711-APPEND-Q-NEXT     BY 0711-APPEND-Q-NEXT       
008360                     9712-APPEND-Q-EXIT     BY 0712-APPEND-Q-EXIT       
008370                     9720-APPEND-PLAIN-FIELD BY 0720-APPEND-PLAIN-FIELD 
008380                     9720-APPEND-P-EXIT     BY 0720-APPEND-P-EXIT.      
