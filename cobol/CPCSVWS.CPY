000100*****************************************************************       
000110* CPCSVWS.CPY                                                           
000120* WORKING-STORAGE FOR THE LINE-SEQUENTIAL CSV READERS/WRITERS.          
000130* COPIED INTO WORKING-STORAGE BY EVERY PROGRAM THAT READS OR            
000140* WRITES STUDENTS.CSV, COURSES.CSV OR ENROLLMENTS.CSV; THE              
000150* ACTUAL SPLIT/FORMAT LOGIC IS IN CPCSVSPL.CPY AND CPCSVFMT.CPY.        
000160*-----------------------------------------------------------------      
000170* VER    DATE         INIT  DESCRIPTION                                 
000180* 1.0    1994-02-08    LWK  INITIAL - REPLACED INDEXED MASTERS WITH     
000190*                           LINE-SEQUENTIAL CSV PER REGISTRAR RQ-2091   
000200* 1.1    1994-03-01    LWK  REWORKED TO REFERENCE MODIFICATION, NO      
000210*                           STRING/FUNCTION CALLS - TOO SLOW ON AT      
000220*****************************************************************       
000230 01  CP-CSV-WS.                                                         
000240     05  CSV-LINE-IN                 PIC X(250).                        
000250     05  CSV-LINE-OUT                PIC X(250).                        
000260     05  CSV-LINE-LEN                PIC 9(03) COMP.                    
000270     05  CSV-LINE-OUT-LEN            PIC 9(03) COMP.                    
000280     05  CSV-CHAR-IDX                PIC 9(03) COMP.                    
000290     05  CSV-FIELD-IDX               PIC 9(02) COMP.                    
000300     05  CSV-FIELD-COUNT             PIC 9(02) COMP.                    
000310     05  CSV-FLD-LEN                 PIC 9(03) COMP.                    
000320     05  CSV-OUT-LEN                 PIC 9(03) COMP.                    
000330     05  CSV-QUOTE-CNT               PIC 9(03) COMP.                    
000340     05  CSV-INSIDE-QUOTES           PIC X(01) VALUE 'N'.               
000350         88  CSV-IN-QUOTES              VALUE 'Y'.                      
000360     05  CSV-ONE-CHAR                PIC X(01).                         
000370     05  CSV-FIELD-TBL.                                                 
000380         10  CSV-FIELD OCCURS 12 TIMES PIC X(200).                      
000390     05  CSV-OUT-FIELD                PIC X(200).                       
000400     05  CSV-NEEDS-QUOTES             PIC X(01) VALUE 'N'.              
000410         88  CSV-FIELD-NEEDS-QUOTES      VALUE 'Y'.                     
000420     05  CSV-BAD-LINE-CNT             PIC 9(05) COMP.                   
