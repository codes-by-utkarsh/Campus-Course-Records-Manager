000100                                                                        
000110       IDENTIFICATION DIVISION.                                         
000120       PROGRAM-ID. CONSALU-COB.                                         
000130       AUTHOR. R G HALVORSEN.                                           
000140       INSTALLATION. MIDLAND STATE COLLEGE DATA PROCESSING.             
000150       DATE-WRITTEN. 12/02/91.                                          
000160       DATE-COMPILED.                                                   
000170       SECURITY. REGISTRAR DATA - AUTHORIZED PERSONNEL ONLY.            
000180      ***************************************************************** 
000190      * MIDLAND STATE COLLEGE - OFFICE OF THE REGISTRAR                 
000200      * ANALYST    : R G HALVORSEN                                      
000210      * PROGRAMMER : R G HALVORSEN                                      
000220      * PURPOSE    : STUDENT QUERY REPORT.  READS A SMALL QUERY-REQUEST 
000230      *              FILE AND, FOR EACH REQUEST, PRINTS THE MATCHING    
000240      *              STUDENTS - BY ID, THE FULL ROSTER SORTED BY LAST   
000250      *              NAME, BY STATUS, BY A GPA RANGE, OR BY A NAME      
000260      *              SUBSTRING SEARCH.  CLOSES WITH A STUDENT BODY      
000270      *              STATISTICS SECTION.                                
000280      *-----------------------------------------------------------------
000290      * VER    DATE         INIT  DESCRIPTION                           
000300      * 1.0    1991-12-02    RGH  INITIAL VERSION (QUERY BY ID ONLY)    
000310      * 1.1    1992-04-02    RGH  ADDED STATUS AND GPA-RANGE FILTERS    
000320      * 1.2    1994-02-08    RGH  ADDED NAME SUBSTRING SEARCH           
000330      * 1.3    1998-12-09    LWK  Y2K - CONVERTED FROM INDEXED MASTER   
000340      *                           TO LINE-SEQUENTIAL CSV (RQ-2091)      
000350      * 1.4    2003-06-19    DMP  ADDED STUDENT BODY STATISTICS SECTION 
000360      *                           (RQ-2284)                             
000370      * 1.5    2006-02-27    DMP  STATISTICS SECTION LOADED CREDITS-    
000380      *                           EARNED BUT NEVER PRINTED THE TOTAL -  
000390      *                           ADDED CREDITS-SUM ACCUMULATOR AND     
000400      *                           OUTPUT LINE (RQ-2410)                 
000410      ***************************************************************** 
000420                                                                        
000430       ENVIRONMENT DIVISION.                                            
000440       CONFIGURATION SECTION.                                           
000450       SOURCE-COMPUTER. IBM-4341.                                       
000460       OBJECT-COMPUTER. IBM-4341.                                       
000470       SPECIAL-NAMES.                                                   
000480           C01 IS TOP-OF-FORM                                           
000490           CLASS UPPER-ALPHA  IS "A" THRU "Z"                           
000500           CLASS NUMERIC-DGT  IS "0" THRU "9".                          
000510       INPUT-OUTPUT SECTION.                                            
000520       FILE-CONTROL.                                                    
000530           SELECT STUDENT-FILE ASSIGN TO STUDENTM                       
000540                       ORGANIZATION LINE SEQUENTIAL                     
000550                       FILE STATUS WS-STU-FILE-STAT.                    
000560                                                                        
000570           SELECT QUERY-FILE ASSIGN TO STUDENTQ                         
000580                       ORGANIZATION LINE SEQUENTIAL                     
000590                       FILE STATUS WS-QRY-FILE-STAT.                    
000600                                                                        
000610           SELECT QUERY-REPORT ASSIGN TO PRINTER.                       
000620                                                                        
000630       DATA DIVISION.                                                   
000640       FILE SECTION.                                                    
000650       FD  STUDENT-FILE                                                 
000660           LABEL RECORD STANDARD.                                       
000670       01  STUDENT-LINE-REC.                                            
000680           05  STF-LINE                    PIC X(240).                  
000690           05  FILLER                      PIC X(10).                   
000700                                                                        
000710       FD  QUERY-FILE                                                   
000720           LABEL RECORD STANDARD.                                       
000730       01  QUERY-LINE-REC.                                              
000740           05  QRF-LINE                    PIC X(180).                  
000750           05  FILLER                      PIC X(10).                   
000760                                                                        
000770       FD  QUERY-REPORT                                                 
000780           LABEL RECORD OMITTED.                                        
000790       01  QUERY-REPORT-LINE            PIC X(80).                      
000800                                                                        
000810       WORKING-STORAGE SECTION.                                         
000820      *-----------------------------------------------------------------
000830      * RECORD LAYOUT - CURRENT-ROW WORK AREA                           
000840      *-----------------------------------------------------------------
000850       COPY CPALUNO.                                                    
000860                                                                        
000870      *-----------------------------------------------------------------
000880      * CSV SPLIT WORKING STORAGE                                       
000890      *-----------------------------------------------------------------
000900       COPY CPCSVWS.                                                    
000910                                                                        
000920      *-----------------------------------------------------------------
000930      * IN-MEMORY STUDENT TABLE                                         
000940      *-----------------------------------------------------------------
000950       01  WS-STUDENT-TABLE.                                            
000960           05  WS-STUDENT-ENTRY OCCURS 500 TIMES                        
000970                                INDEXED BY STU-IDX.                     
000980               10  TBL-STU-ID              PIC X(06).                   
000990               10  TBL-FIRST-NAME          PIC X(30).                   
001000               10  TBL-LAST-NAME           PIC X(30).                   
001010               10  TBL-EMAIL               PIC X(50).                   
001020               10  TBL-STATUS              PIC X(10).                   
001030               10  TBL-GPA                 PIC 9V99.                    
001040               10  TBL-CREDITS-EARNED      PIC 9(03).                   
001050               10  FILLER                  PIC X(10).                   
001060           05  FILLER                      PIC X(10).                   
001070       01  WS-STUDENT-COUNT             PIC 9(04) COMP VALUE ZERO.      
001080                                                                        
001090      *-----------------------------------------------------------------
001100      * SORT WORK LIST - HOLDS STUDENT-TABLE SUBSCRIPTS IN LAST-NAME    
001110      * ORDER FOR THE GET-ALL, STATUS AND GPA-RANGE QUERIES             
001120      *-----------------------------------------------------------------
001130       01  WS-WORK-TABLE.                                               
001140           05  WS-WORK-ENTRY OCCURS 500 TIMES                           
001150                             INDEXED BY WRK-IDX.                        
001160               10  WRK-STU-SUB             PIC 9(04) COMP.              
001170               10  FILLER                  PIC X(04).                   
001180       01  WS-WORK-COUNT                PIC 9(04) COMP VALUE ZERO.      
001190                                                                        
001200       01  WS-STU-FILE-STAT             PIC X(02) VALUE SPACES.         
001210       01  WS-QRY-FILE-STAT             PIC X(02) VALUE SPACES.         
001220       01  WS-EOF-SW                    PIC X(01) VALUE 'N'.            
001230           88  WS-EOF                      VALUE 'Y'.                   
001240                                                                        
001250      *-----------------------------------------------------------------
001260      * QUERY TRANSACTION RECORD                                        
001270      *-----------------------------------------------------------------
001280       01  WS-QUERY-REC.                                                
001290           05  TR-QUERY-TYPE            PIC X(12).                      
001300               88  TR-IS-GET-BY-ID          VALUE 'GET-BY-ID'.          
001310               88  TR-IS-GET-ALL            VALUE 'GET-ALL'.            
001320               88  TR-IS-FILTER-STATUS      VALUE 'BY-STATUS'.          
001330               88  TR-IS-FILTER-GPA         VALUE 'BY-GPA'.             
001340               88  TR-IS-NAME-SEARCH        VALUE 'NAME-SEARCH'.        
001350               88  TR-IS-STATISTICS         VALUE 'STATISTICS'.         
001360           05  TR-STUDENT-ID            PIC X(06).                      
001370           05  TR-STATUS-FILTER         PIC X(10).                      
001380           05  TR-GPA-MIN               PIC 9V99.                       
001390           05  TR-GPA-MAX               PIC 9V99.                       
001400           05  TR-NAME-SUBSTR           PIC X(30).                      
001410           05  FILLER                   PIC X(20).                      
001420       01  WS-QUERY-REC-X REDEFINES WS-QUERY-REC                        
001430                                    PIC X(84).                          
001440                                                                        
001450       01  WS-SUB                       PIC 9(04) COMP VALUE ZERO.      
001460       01  WS-SUB2                      PIC 9(04) COMP VALUE ZERO.      
001470       01  WS-MATCH-CNT                 PIC 9(05) COMP VALUE ZERO.      
001480       01  WS-LOW-SUB                   PIC 9(04) COMP VALUE ZERO.      
001490       01  WS-LOW-NAME                  PIC X(60) VALUE SPACES.         
001500       01  WS-SAVE-SUB                  PIC 9(04) COMP VALUE ZERO.      
001510       01  WS-SWAP-SUB                  PIC 9(04) COMP VALUE ZERO.      
001520       01  WS-CUR-NAME                  PIC X(60) VALUE SPACES.         
001530       01  WS-SCAN-SUB                  PIC 9(03) COMP VALUE ZERO.      
001540       01  WS-SCAN-LEN                  PIC 9(03) COMP VALUE ZERO.      
001550       01  WS-SRCH-LEN                  PIC 9(03) COMP VALUE ZERO.      
001560       01  WS-FOUND-SW                  PIC X(01) VALUE 'N'.            
001570           88  WS-FOUND                    VALUE 'Y'.                   
001580                                                                        
001590      *-----------------------------------------------------------------
001600      * STUDENT BODY STATISTICS ACCUMULATORS                            
001610      *-----------------------------------------------------------------
001620       01  WS-STAT-TOTAL-CNT            PIC 9(05) COMP VALUE ZERO.      
001630       01  WS-STAT-ACTIVE-CNT           PIC 9(05) COMP VALUE ZERO.      
001640       01  WS-STAT-INACTIVE-CNT         PIC 9(05) COMP VALUE ZERO.      
001650       01  WS-STAT-GRADUATED-CNT        PIC 9(05) COMP VALUE ZERO.      
001660       01  WS-STAT-GPA-SUM              PIC 9(06)V99 VALUE ZERO.        
001670       01  WS-STAT-AVG-GPA              PIC 9V99 VALUE ZERO.            
001680      01  WS-STAT-CREDITS-SUM          PIC 9(07) COMP VALUE ZERO.       
001690                                                                        
001700      *-----------------------------------------------------------------
001710      * REPORT LINES                                                    
001720      *-----------------------------------------------------------------
001730       01  WS-RULE-EQUAL                PIC X(80) VALUE ALL '='.        
001740       01  WS-RULE-DASH                 PIC X(80) VALUE ALL '-'.        
001750       01  WS-HEADING-LINE              PIC X(80) VALUE SPACES.         
001760       01  WS-DETAIL-LINE.                                              
001770           05  DTL-STU-ID               PIC X(08) VALUE SPACES.         
001780           05  DTL-LAST-NAME            PIC X(20) VALUE SPACES.         
001790           05  FILLER                   PIC X(01) VALUE SPACE.          
001800           05  DTL-FIRST-NAME           PIC X(15) VALUE SPACES.         
001810           05  FILLER                   PIC X(01) VALUE SPACE.          
001820           05  DTL-STATUS               PIC X(10) VALUE SPACES.         
001830           05  FILLER                   PIC X(01) VALUE SPACE.          
001840           05  DTL-GPA                  PIC 9.99  VALUE ZERO.           
001850           05  FILLER                   PIC X(01) VALUE SPACE.          
001860           05  DTL-CREDITS              PIC ZZ9   VALUE ZERO.           
001870           05  FILLER                   PIC X(18) VALUE SPACES.         
001880       01  WS-NOT-FOUND-LINE            PIC X(80) VALUE SPACES.         
001890       01  WS-COUNT-LINE                PIC X(80) VALUE SPACES.         
001900       01  WS-STATS-LINE-1              PIC X(80) VALUE SPACES.         
001910       01  WS-STATS-LINE-2              PIC X(80) VALUE SPACES.         
001920       01  WS-EDIT-GPA                  PIC 9.99.                       
001930      01  WS-EDIT-CREDITS-SUM          PIC ZZZZZZ9.                     
001940                                                                        
001950       PROCEDURE DIVISION.                                              
001960                                                                        
001970       0000-MAIN-LINE.                                                  
001980           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      
001990           OPEN OUTPUT QUERY-REPORT.                                    
002000           OPEN INPUT QUERY-FILE.                                       
002010           IF WS-QRY-FILE-STAT NOT = '00'                               
002020               DISPLAY 'CONSALU - STUDENTQ.CSV OPEN ERROR '             
002030                       WS-QRY-FILE-STAT                                 
002040               STOP RUN.                                                
002050           MOVE 'N' TO WS-EOF-SW.                                       
002060           READ QUERY-FILE INTO QUERY-LINE-REC                          
002070               AT END MOVE 'Y' TO WS-EOF-SW.                            
002080           IF NOT WS-EOF                                                
002090               READ QUERY-FILE INTO QUERY-LINE-REC                      
002100                   AT END MOVE 'Y' TO WS-EOF-SW.                        
002110           PERFORM 0200-PROCESS-QUERY THRU 0200-EXIT                    
002120                   UNTIL WS-EOF.                                        
002130           CLOSE QUERY-FILE.                                            
002140           PERFORM 0700-PRINT-STATISTICS THRU 0700-EXIT.                
002150           CLOSE QUERY-REPORT.                                          
002160           STOP RUN.                                                    
002170                                                                        
002180      *-----------------------------------------------------------------
002190      * 0100-INITIALIZE - LOAD STUDENT MASTER                           
002200      *-----------------------------------------------------------------
002210       0100-INITIALIZE.                                                 
002220           MOVE ZERO TO WS-STUDENT-COUNT.                               
002230           OPEN INPUT STUDENT-FILE.                                     
002240           IF WS-STU-FILE-STAT NOT = '00'                               
002250               DISPLAY 'CONSALU - STUDENTS.CSV OPEN ERROR '             
002260                       WS-STU-FILE-STAT                                 
002270               STOP RUN.                                                
002280           MOVE 'N' TO WS-EOF-SW.                                       
002290           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002300               AT END MOVE 'Y' TO WS-EOF-SW.                            
002310           IF NOT WS-EOF                                                
002320               READ STUDENT-FILE INTO STUDENT-LINE-REC                  
002330                   AT END MOVE 'Y' TO WS-EOF-SW.                        
002340       0111-LOAD-LOOP.                                                  
002350           IF WS-EOF                                                    
002360               GO TO 0112-LOAD-DONE.                                    
002370           MOVE STF-LINE TO CSV-LINE-IN.                                
002380           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
002390           IF CSV-LINE-LEN = 0                                          
002400               GO TO 0111-LOAD-NEXT.                                    
002410           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002420           ADD 1 TO WS-STUDENT-COUNT.                                   
002430           SET STU-IDX TO WS-STUDENT-COUNT.                             
002440           MOVE CSV-FIELD(1)  TO TBL-STU-ID (STU-IDX).                  
002450           MOVE CSV-FIELD(2)  TO TBL-FIRST-NAME (STU-IDX).              
002460           MOVE CSV-FIELD(3)  TO TBL-LAST-NAME (STU-IDX).               
002470           MOVE CSV-FIELD(4)  TO TBL-EMAIL (STU-IDX).                   
002480           MOVE CSV-FIELD(9)  TO TBL-STATUS (STU-IDX).                  
002490           MOVE CSV-FIELD(10) TO TBL-GPA (STU-IDX).                     
002500           MOVE CSV-FIELD(11) TO TBL-CREDITS-EARNED (STU-IDX).          
002510       0111-LOAD-NEXT.                                                  
002520           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002530               AT END MOVE 'Y' TO WS-EOF-SW.                            
002540           GO TO 0111-LOAD-LOOP.                                        
002550       0112-LOAD-DONE.                                                  
002560           CLOSE STUDENT-FILE.                                          
002570           PERFORM 0150-BUILD-SORTED-LIST THRU 0150-EXIT.               
002580       0100-EXIT.                                                       
002590           EXIT.                                                        
002600                                                                        
002610       0160-CALC-LINE-LEN.                                              
002620           MOVE 240 TO CSV-LINE-LEN.                                    
002630       0161-CALC-LEN-LOOP.                                              
002640           IF CSV-LINE-LEN = 0                                          
002650               GO TO 0160-EXIT.                                         
002660           IF CSV-LINE-IN (CSV-LINE-LEN:1) NOT = SPACE                  
002670               GO TO 0160-EXIT.                                         
002680           SUBTRACT 1 FROM CSV-LINE-LEN.                                
002690           GO TO 0161-CALC-LEN-LOOP.                                    
002700       0160-EXIT.                                                       
002710           EXIT.                                                        
002720                                                                        
002730      *-----------------------------------------------------------------
002740      * 0150-BUILD-SORTED-LIST - SELECTION SORT OF ALL STUDENT-TABLE    
002750      * SUBSCRIPTS BY LAST NAME THEN FIRST NAME.  THE WORK LIST IS      
002760      * SHARED BY GET-ALL, BY-STATUS AND BY-GPA QUERIES.                
002770      *-----------------------------------------------------------------
002780       0150-BUILD-SORTED-LIST.                                          
002790           MOVE WS-STUDENT-COUNT TO WS-WORK-COUNT.                      
002800           MOVE 1 TO WS-SUB.                                            
002810       0151-INIT-LOOP.                                                  
002820           IF WS-SUB > WS-WORK-COUNT                                    
002830               GO TO 0152-SORT-START.                                   
002840           SET WRK-IDX TO WS-SUB.                                       
002850           MOVE WS-SUB TO WRK-STU-SUB (WRK-IDX).                        
002860           ADD 1 TO WS-SUB.                                             
002870           GO TO 0151-INIT-LOOP.                                        
002880       0152-SORT-START.                                                 
002890           IF WS-WORK-COUNT < 2                                         
002900               GO TO 0150-EXIT.                                         
002910           MOVE 1 TO WS-SUB.                                            
002920       0153-OUTER-LOOP.                                                 
002930           IF WS-SUB >= WS-WORK-COUNT                                   
002940               GO TO 0150-EXIT.                                         
002950           MOVE WS-SUB TO WS-LOW-SUB.                                   
002960           SET WRK-IDX TO WS-SUB.                                       
002970           SET STU-IDX TO WRK-STU-SUB (WRK-IDX).                        
002980           STRING TBL-LAST-NAME (STU-IDX) DELIMITED BY SIZE             
002990                  TBL-FIRST-NAME (STU-IDX) DELIMITED BY SIZE            
003000                  INTO WS-LOW-NAME.                                     
003010           COMPUTE WS-SUB2 = WS-SUB + 1.                                
003020       0154-INNER-LOOP.                                                 
003030           IF WS-SUB2 > WS-WORK-COUNT                                   
003040               GO TO 0155-SWAP-LOW.                                     
003050           SET WRK-IDX TO WS-SUB2.                                      
003060           SET STU-IDX TO WRK-STU-SUB (WRK-IDX).                        
003070           STRING TBL-LAST-NAME (STU-IDX) DELIMITED BY SIZE             
003080                  TBL-FIRST-NAME (STU-IDX) DELIMITED BY SIZE            
003090                  INTO WS-CUR-NAME.                                     
003100           IF WS-CUR-NAME < WS-LOW-NAME                                 
003110               MOVE WS-SUB2 TO WS-LOW-SUB                               
003120               MOVE WS-CUR-NAME TO WS-LOW-NAME.                         
003130           ADD 1 TO WS-SUB2.                                            
003140           GO TO 0154-INNER-LOOP.                                       
003150       0155-SWAP-LOW.                                                   
003160           IF WS-LOW-SUB = WS-SUB                                       
003170               GO TO 0156-OUTER-NEXT.                                   
003180           SET WRK-IDX TO WS-SUB.                                       
003190           MOVE WRK-STU-SUB (WRK-IDX) TO WS-SAVE-SUB.                   
003200           SET WRK-IDX TO WS-LOW-SUB.                                   
003210           MOVE WRK-STU-SUB (WRK-IDX) TO WS-SWAP-SUB.                   
003220           SET WRK-IDX TO WS-SUB.                                       
003230           MOVE WS-SWAP-SUB TO WRK-STU-SUB (WRK-IDX).                   
003240           SET WRK-IDX TO WS-LOW-SUB.                                   
003250           MOVE WS-SAVE-SUB TO WRK-STU-SUB (WRK-IDX).                   
003260       0156-OUTER-NEXT.                                                 
003270           ADD 1 TO WS-SUB.                                             
003280           GO TO 0153-OUTER-LOOP.                                       
003290       0150-EXIT.                                                       
003300           EXIT.                                                        
003310                                                                        
003320      *-----------------------------------------------------------------
003330      * 0200-PROCESS-QUERY - DISPATCH ONE QUERY-REQUEST RECORD          
003340      *-----------------------------------------------------------------
003350       0200-PROCESS-QUERY.                                              
003360           MOVE QRF-LINE (1:84) TO WS-QUERY-REC-X.                      
003370           MOVE WS-RULE-EQUAL TO QUERY-REPORT-LINE.                     
003380           WRITE QUERY-REPORT-LINE AFTER ADVANCING 2 LINES.             
003390           IF TR-IS-GET-BY-ID                                           
003400               PERFORM 0300-GET-BY-ID THRU 0300-EXIT                    
003410               GO TO 0200-NEXT.                                         
003420           IF TR-IS-GET-ALL                                             
003430               PERFORM 0400-GET-ALL THRU 0400-EXIT                      
003440               GO TO 0200-NEXT.                                         
003450           IF TR-IS-FILTER-STATUS                                       
003460               PERFORM 0450-FILTER-STATUS THRU 0450-EXIT                
003470               GO TO 0200-NEXT.                                         
003480           IF TR-IS-FILTER-GPA                                          
003490               PERFORM 0500-FILTER-GPA THRU 0500-EXIT                   
003500               GO TO 0200-NEXT.                                         
003510           IF TR-IS-NAME-SEARCH                                         
003520               PERFORM 0600-NAME-SEARCH THRU 0600-EXIT                  
003530               GO TO 0200-NEXT.                                         
003540           IF TR-IS-STATISTICS                                          
003550               GO TO 0200-NEXT.                                         
003560           MOVE SPACES TO WS-HEADING-LINE.                              
003570           STRING 'UNKNOWN QUERY TYPE - ' DELIMITED BY SIZE             
003580                  TR-QUERY-TYPE DELIMITED BY SIZE                       
003590                  INTO WS-HEADING-LINE.                                 
003600           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
003610       0200-NEXT.                                                       
003620           READ QUERY-FILE INTO QUERY-LINE-REC                          
003630               AT END MOVE 'Y' TO WS-EOF-SW.                            
003640       0200-EXIT.                                                       
003650           EXIT.                                                        
003660                                                                        
003670      *-----------------------------------------------------------------
003680      * 0300-GET-BY-ID - LOOK UP A SINGLE STUDENT BY ID                 
003690      *-----------------------------------------------------------------
003700       0300-GET-BY-ID.                                                  
003710           MOVE SPACES TO WS-HEADING-LINE.                              
003720           STRING 'STUDENT INQUIRY - ID ' DELIMITED BY SIZE             
003730                  TR-STUDENT-ID DELIMITED BY SIZE                       
003740                  INTO WS-HEADING-LINE.                                 
003750           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
003760           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
003770           MOVE ZERO TO WS-SUB.                                         
003780       0310-FIND-LOOP.                                                  
003790           IF WS-SUB >= WS-STUDENT-COUNT                                
003800               GO TO 0320-NOT-FOUND.                                    
003810           ADD 1 TO WS-SUB.                                             
003820           SET STU-IDX TO WS-SUB.                                       
003830           IF TBL-STU-ID (STU-IDX) = TR-STUDENT-ID                      
003840               PERFORM 0340-BUILD-DETAIL THRU 0340-EXIT                 
003850               WRITE QUERY-REPORT-LINE FROM WS-DETAIL-LINE              
003860               GO TO 0300-EXIT.                                         
003870           GO TO 0310-FIND-LOOP.                                        
003880       0320-NOT-FOUND.                                                  
003890           MOVE SPACES TO WS-NOT-FOUND-LINE.                            
003900           STRING 'NO STUDENT ON FILE WITH ID ' DELIMITED BY SIZE       
003910                  TR-STUDENT-ID DELIMITED BY SIZE                       
003920                  INTO WS-NOT-FOUND-LINE.                               
003930           WRITE QUERY-REPORT-LINE FROM WS-NOT-FOUND-LINE.              
003940       0300-EXIT.                                                       
003950           EXIT.                                                        
003960                                                                        
003970      *-----------------------------------------------------------------
003980      * 0340-BUILD-DETAIL - FORMAT WS-DETAIL-LINE FROM STU-IDX          
003990      *-----------------------------------------------------------------
004000       0340-BUILD-DETAIL.                                               
004010           MOVE TBL-STU-ID (STU-IDX)        TO DTL-STU-ID.              
004020           MOVE TBL-LAST-NAME (STU-IDX)     TO DTL-LAST-NAME.           
004030           MOVE TBL-FIRST-NAME (STU-IDX)    TO DTL-FIRST-NAME.          
004040           MOVE TBL-STATUS (STU-IDX)        TO DTL-STATUS.              
004050           MOVE TBL-GPA (STU-IDX)           TO DTL-GPA.                 
004060           MOVE TBL-CREDITS-EARNED (STU-IDX) TO DTL-CREDITS.            
004070       0340-EXIT.                                                       
004080           EXIT.                                                        
004090                                                                        
004100      *-----------------------------------------------------------------
004110      * 0400-GET-ALL - FULL ROSTER, SORTED BY LAST/FIRST NAME           
004120      *-----------------------------------------------------------------
004130       0400-GET-ALL.                                                    
004140           MOVE 'STUDENT ROSTER - ALL STUDENTS' TO WS-HEADING-LINE.     
004150           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
004160           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
004170           MOVE ZERO TO WS-MATCH-CNT.                                   
004180           MOVE 1 TO WS-SUB.                                            
004190       0410-ALL-LOOP.                                                   
004200           IF WS-SUB > WS-WORK-COUNT                                    
004210               GO TO 0420-ALL-DONE.                                     
004220           SET WRK-IDX TO WS-SUB.                                       
004230           SET STU-IDX TO WRK-STU-SUB (WRK-IDX).                        
004240           PERFORM 0340-BUILD-DETAIL THRU 0340-EXIT.                    
004250           WRITE QUERY-REPORT-LINE FROM WS-DETAIL-LINE.                 
004260           ADD 1 TO WS-MATCH-CNT.                                       
004270           ADD 1 TO WS-SUB.                                             
004280           GO TO 0410-ALL-LOOP.                                         
004290       0420-ALL-DONE.                                                   
004300           MOVE SPACES TO WS-COUNT-LINE.                                
004310           STRING 'TOTAL STUDENTS LISTED - ' DELIMITED BY SIZE          
004320                  WS-MATCH-CNT DELIMITED BY SIZE                        
004330                  INTO WS-COUNT-LINE.                                   
004340           WRITE QUERY-REPORT-LINE FROM WS-COUNT-LINE.                  
004350       0400-EXIT.                                                       
004360           EXIT.                                                        
004370                                                                        
004380      *-----------------------------------------------------------------
004390      * 0450-FILTER-STATUS - STUDENTS MATCHING TR-STATUS-FILTER         
004400      *-----------------------------------------------------------------
004410       0450-FILTER-STATUS.                                              
004420           MOVE SPACES TO WS-HEADING-LINE.                              
004430           STRING 'STUDENTS WITH STATUS = ' DELIMITED BY SIZE           
004440                  TR-STATUS-FILTER DELIMITED BY SIZE                    
004450                  INTO WS-HEADING-LINE.                                 
004460           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
004470           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
004480           MOVE ZERO TO WS-MATCH-CNT.                                   
004490           MOVE 1 TO WS-SUB.                                            
004500       0451-FILTER-LOOP.                                                
004510           IF WS-SUB > WS-WORK-COUNT                                    
004520               GO TO 0452-FILTER-DONE.                                  
004530           SET WRK-IDX TO WS-SUB.                                       
004540           SET STU-IDX TO WRK-STU-SUB (WRK-IDX).                        
004550           IF TBL-STATUS (STU-IDX) = TR-STATUS-FILTER                   
004560               PERFORM 0340-BUILD-DETAIL THRU 0340-EXIT                 
004570               WRITE QUERY-REPORT-LINE FROM WS-DETAIL-LINE              
004580               ADD 1 TO WS-MATCH-CNT.                                   
004590           ADD 1 TO WS-SUB.                                             
004600           GO TO 0451-FILTER-LOOP.                                      
004610       0452-FILTER-DONE.                                                
004620           MOVE SPACES TO WS-COUNT-LINE.                                
004630           STRING 'TOTAL MATCHING - ' DELIMITED BY SIZE                 
004640                  WS-MATCH-CNT DELIMITED BY SIZE                        
004650                  INTO WS-COUNT-LINE.                                   
004660           WRITE QUERY-REPORT-LINE FROM WS-COUNT-LINE.                  
004670       0450-EXIT.                                                       
004680           EXIT.                                                        
004690                                                                        
004700      *-----------------------------------------------------------------
004710      * 0500-FILTER-GPA - STUDENTS WITH GPA IN [TR-GPA-MIN,TR-GPA-MAX]  
004720      *-----------------------------------------------------------------
004730       0500-FILTER-GPA.                                                 
004740           MOVE SPACES TO WS-HEADING-LINE.                              
004750           MOVE TR-GPA-MIN TO WS-EDIT-GPA.                              
004760           STRING 'STUDENTS WITH GPA FROM ' DELIMITED BY SIZE           
004770                  WS-EDIT-GPA DELIMITED BY SIZE                         
004780                  INTO WS-HEADING-LINE.                                 
004790           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
004800           MOVE SPACES TO WS-HEADING-LINE.                              
004810           MOVE TR-GPA-MAX TO WS-EDIT-GPA.                              
004820           STRING 'TO ' DELIMITED BY SIZE                               
004830                  WS-EDIT-GPA DELIMITED BY SIZE                         
004840                  INTO WS-HEADING-LINE.                                 
004850           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
004860           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
004870           MOVE ZERO TO WS-MATCH-CNT.                                   
004880           MOVE 1 TO WS-SUB.                                            
004890       0501-FILTER-LOOP.                                                
004900           IF WS-SUB > WS-WORK-COUNT                                    
004910               GO TO 0502-FILTER-DONE.                                  
004920           SET WRK-IDX TO WS-SUB.                                       
004930           SET STU-IDX TO WRK-STU-SUB (WRK-IDX).                        
004940           IF TBL-GPA (STU-IDX) NOT < TR-GPA-MIN                        
004950               IF TBL-GPA (STU-IDX) NOT > TR-GPA-MAX                    
004960                   PERFORM 0340-BUILD-DETAIL THRU 0340-EXIT             
004970                   WRITE QUERY-REPORT-LINE FROM WS-DETAIL-LINE          
004980                   ADD 1 TO WS-MATCH-CNT.                               
004990           ADD 1 TO WS-SUB.                                             
005000           GO TO 0501-FILTER-LOOP.                                      
005010       0502-FILTER-DONE.                                                
005020           MOVE SPACES TO WS-COUNT-LINE.                                
005030           STRING 'TOTAL MATCHING - ' DELIMITED BY SIZE                 
005040                  WS-MATCH-CNT DELIMITED BY SIZE                        
005050                  INTO WS-COUNT-LINE.                                   
005060           WRITE QUERY-REPORT-LINE FROM WS-COUNT-LINE.                  
005070       0500-EXIT.                                                       
005080           EXIT.                                                        
005090                                                                        
005100      *-----------------------------------------------------------------
005110      * 0600-NAME-SEARCH - LAST OR FIRST NAME CONTAINS TR-NAME-SUBSTR   
005120      *-----------------------------------------------------------------
005130       0600-NAME-SEARCH.                                                
005140           MOVE SPACES TO WS-HEADING-LINE.                              
005150           STRING 'NAME SEARCH - CONTAINS ' DELIMITED BY SIZE           
005160                  TR-NAME-SUBSTR DELIMITED BY SIZE                      
005170                  INTO WS-HEADING-LINE.                                 
005180           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
005190           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
005200           MOVE ZERO TO WS-MATCH-CNT.                                   
005210           PERFORM 0630-CALC-SRCH-LEN THRU 0630-EXIT.                   
005220           MOVE 1 TO WS-SUB.                                            
005230       0610-SEARCH-LOOP.                                                
005240           IF WS-SUB > WS-WORK-COUNT                                    
005250               GO TO 0620-SEARCH-DONE.                                  
005260           SET WRK-IDX TO WS-SUB.                                       
005270           SET STU-IDX TO WRK-STU-SUB (WRK-IDX).                        
005280           MOVE 'N' TO WS-FOUND-SW.                                     
005290           IF WS-SRCH-LEN > 0                                           
005300               PERFORM 0640-SCAN-NAME THRU 0640-EXIT.                   
005310           IF WS-FOUND                                                  
005320               PERFORM 0340-BUILD-DETAIL THRU 0340-EXIT                 
005330               WRITE QUERY-REPORT-LINE FROM WS-DETAIL-LINE              
005340               ADD 1 TO WS-MATCH-CNT.                                   
005350           ADD 1 TO WS-SUB.                                             
005360           GO TO 0610-SEARCH-LOOP.                                      
005370       0620-SEARCH-DONE.                                                
005380           MOVE SPACES TO WS-COUNT-LINE.                                
005390           STRING 'TOTAL MATCHING - ' DELIMITED BY SIZE                 
005400                  WS-MATCH-CNT DELIMITED BY SIZE                        
005410                  INTO WS-COUNT-LINE.                                   
005420           WRITE QUERY-REPORT-LINE FROM WS-COUNT-LINE.                  
005430       0600-EXIT.                                                       
005440           EXIT.                                                        
005450                                                                        
005460      *-----------------------------------------------------------------
005470      * 0630-CALC-SRCH-LEN - TRIM TRAILING SPACES FROM SEARCH STRING    
005480      *-----------------------------------------------------------------
005490       0630-CALC-SRCH-LEN.                                              
005500           MOVE 30 TO WS-SRCH-LEN.                                      
005510       0631-CALC-LOOP.                                                  
005520           IF WS-SRCH-LEN = 0                                           
005530               GO TO 0630-EXIT.                                         
005540           IF TR-NAME-SUBSTR (WS-SRCH-LEN:1) NOT = SPACE                
005550               GO TO 0630-EXIT.                                         
005560           SUBTRACT 1 FROM WS-SRCH-LEN.                                 
005570           GO TO 0631-CALC-LOOP.                                        
005580       0630-EXIT.                                                       
005590           EXIT.                                                        
005600                                                                        
005610      *-----------------------------------------------------------------
005620      * 0640-SCAN-NAME - SET WS-FOUND IF LAST OR FIRST NAME OF THE      
005630      * CURRENT STUDENT CONTAINS TR-NAME-SUBSTR AS A SUBSTRING          
005640      *-----------------------------------------------------------------
005650       0640-SCAN-NAME.                                                  
005660           MOVE SPACES TO WS-CUR-NAME.                                  
005670           STRING TBL-LAST-NAME (STU-IDX) DELIMITED BY SIZE             
005680                  TBL-FIRST-NAME (STU-IDX) DELIMITED BY SIZE            
005690                  INTO WS-CUR-NAME.                                     
005700           COMPUTE WS-SCAN-LEN = 60 - WS-SRCH-LEN + 1.                  
005710           MOVE 1 TO WS-SCAN-SUB.                                       
005720       0641-SCAN-LOOP.                                                  
005730           IF WS-SCAN-SUB > WS-SCAN-LEN                                 
005740               GO TO 0640-EXIT.                                         
005750           IF WS-CUR-NAME (WS-SCAN-SUB:WS-SRCH-LEN) =                   
005760                   TR-NAME-SUBSTR (1:WS-SRCH-LEN)                       
005770               MOVE 'Y' TO WS-FOUND-SW                                  
005780               GO TO 0640-EXIT.                                         
005790           ADD 1 TO WS-SCAN-SUB.                                        
005800           GO TO 0641-SCAN-LOOP.                                        
005810       0640-EXIT.                                                       
005820           EXIT.                                                        
005830                                                                        
005840      *-----------------------------------------------------------------
005850      * 0700-PRINT-STATISTICS - STUDENT BODY STATISTICS                 
005860      *-----------------------------------------------------------------
005870       0700-PRINT-STATISTICS.                                           
005880           MOVE WS-RULE-EQUAL TO QUERY-REPORT-LINE.                     
005890           WRITE QUERY-REPORT-LINE AFTER ADVANCING 2 LINES.             
005900           MOVE 'STUDENT BODY STATISTICS' TO WS-HEADING-LINE.           
005910           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
005920           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
005930           MOVE ZERO TO WS-STAT-TOTAL-CNT WS-STAT-ACTIVE-CNT
005940                        WS-STAT-INACTIVE-CNT WS-STAT-GRADUATED-CNT
005950                        WS-STAT-GPA-SUM WS-STAT-CREDITS-SUM.
005960           MOVE 1 TO WS-SUB.                                            
005970       0710-STAT-LOOP.                                                  
005980           IF WS-SUB > WS-STUDENT-COUNT                                 
005990               GO TO 0720-STAT-DONE.                                    
006000           SET STU-IDX TO WS-SUB.                                       
006010           ADD 1 TO WS-STAT-TOTAL-CNT.                                  
006020           ADD TBL-GPA (STU-IDX) TO WS-STAT-GPA-SUM.                    
006030          ADD TBL-CREDITS-EARNED (STU-IDX) TO WS-STAT-CREDITS-SUM.      
006040           IF TBL-STATUS (STU-IDX) = 'ACTIVE'                           
006050               ADD 1 TO WS-STAT-ACTIVE-CNT.                             
006060           IF TBL-STATUS (STU-IDX) = 'INACTIVE'                         
006070               ADD 1 TO WS-STAT-INACTIVE-CNT.                           
006080           IF TBL-STATUS (STU-IDX) = 'GRADUATED'                        
006090               ADD 1 TO WS-STAT-GRADUATED-CNT.                          
006100           ADD 1 TO WS-SUB.                                             
006110           GO TO 0710-STAT-LOOP.                                        
006120       0720-STAT-DONE.                                                  
006130           IF WS-STAT-TOTAL-CNT = 0                                     
006140               MOVE ZERO TO WS-STAT-AVG-GPA                             
006150           ELSE                                                         
006160               COMPUTE WS-STAT-AVG-GPA ROUNDED =                        
006170                       WS-STAT-GPA-SUM / WS-STAT-TOTAL-CNT.             
006180           MOVE SPACES TO WS-STATS-LINE-1.                              
006190           STRING 'TOTAL STUDENTS . . . . ' DELIMITED BY SIZE           
006200                  WS-STAT-TOTAL-CNT DELIMITED BY SIZE                   
006210                  INTO WS-STATS-LINE-1.                                 
006220           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-1.                
006230           MOVE SPACES TO WS-STATS-LINE-1.                              
006240           STRING 'ACTIVE . . . . . . . . ' DELIMITED BY SIZE           
006250                  WS-STAT-ACTIVE-CNT DELIMITED BY SIZE                  
006260                  INTO WS-STATS-LINE-1.                                 
006270           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-1.                
006280           MOVE SPACES TO WS-STATS-LINE-1.                              
006290           STRING 'INACTIVE . . . . . . . ' DELIMITED BY SIZE           
006300                  WS-STAT-INACTIVE-CNT DELIMITED BY SIZE                
006310                  INTO WS-STATS-LINE-1.                                 
006320           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-1.                
006330           MOVE SPACES TO WS-STATS-LINE-1.                              
006340           STRING 'GRADUATED. . . . . . . ' DELIMITED BY SIZE           
006350                  WS-STAT-GRADUATED-CNT DELIMITED BY SIZE               
006360                  INTO WS-STATS-LINE-1.                                 
006370           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-1.                
006380           MOVE SPACES TO WS-STATS-LINE-2.                              
006390           MOVE WS-STAT-AVG-GPA TO WS-EDIT-GPA.                         
006400           STRING 'AVERAGE GPA, ALL STUDENTS . . ' DELIMITED BY SIZE    
006410                  WS-EDIT-GPA DELIMITED BY SIZE                         
006420                  INTO WS-STATS-LINE-2.                                 
006430           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-2.                
006440          MOVE SPACES TO WS-STATS-LINE-2.                               
006450          MOVE WS-STAT-CREDITS-SUM TO WS-EDIT-CREDITS-SUM.              
006460          STRING 'TOTAL CREDITS EARNED, ALL STUDENTS .' DELIMITED BY SIZE
006470                 WS-EDIT-CREDITS-SUM DELIMITED BY SIZE                  
006480                 INTO WS-STATS-LINE-2.                                  
006490          WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-2.                 
006500       0700-EXIT.                                                       
006510           EXIT.                                                        
006520                                                                        
006530       COPY CPCSVSPL.                                                   
