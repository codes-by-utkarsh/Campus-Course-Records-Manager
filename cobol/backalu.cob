000100                                                                        
000110       IDENTIFICATION DIVISION.                                         
000120       PROGRAM-ID. BACKALU-COB.                                         
000130       AUTHOR. R G HALVORSEN.                                           
000140       INSTALLATION. MIDLAND STATE COLLEGE DATA PROCESSING.             
000150       DATE-WRITTEN. 02/14/92.                                          
000160       DATE-COMPILED.                                                   
000170       SECURITY. REGISTRAR DATA - AUTHORIZED PERSONNEL ONLY.            
000180      ***************************************************************** 
000190      * MIDLAND STATE COLLEGE - OFFICE OF THE REGISTRAR                 
000200      * ANALYST    : R G HALVORSEN                                      
000210      * PROGRAMMER : R G HALVORSEN                                      
000220      * PURPOSE    : DATED BACKUP/RESTORE UTILITY FOR THE THREE CSV     
000230      *              MASTERS (STUDENTS, COURSES, ENROLLMENTS).  READS   
000240      *              A SMALL REQUEST FILE NAMING ONE OF BACKUP, RESTORE 
000250      *              OR LIST-BACKUPS.  BACKUP COPIES THE THREE LIVE     
000260      *              MASTERS TO THE BACKUP LOGICAL UNITS, WRITES A      
000270      *              MANIFEST, AND APPENDS TODAY'S DATE TO THE BACKUP   
000280      *              LOG.  RESTORE CHECKS THE REQUESTED DATE AGAINST    
000290      *              THE LOG AND, IF PRESENT, COPIES THE BACKUP         
000300      *              LOGICAL UNITS BACK OVER THE LIVE MASTERS.          
000310      *              LIST-BACKUPS PRINTS THE LOG, MOST RECENT FIRST.    
000320      *              NOTE FOR OPERATIONS: BACKSTU/BACKCRS/BACKENR ARE   
000330      *              SYMBOLIC UNITS - THE OPERATOR MOUNTS THE DATASET   
000340      *              FOR THE WANTED BACKUP DATE ON THOSE DD'S BEFORE    
000350      *              A RESTORE RUN, PER THE NIGHTLY OPERATIONS GUIDE.   
000360      *-----------------------------------------------------------------
000370      * VER    DATE         INIT  DESCRIPTION                           
000380      * 1.0    1992-02-14    RGH  INITIAL VERSION - BACKUP ONLY         
000390      * 1.1    1992-06-03    RGH  ADDED RESTORE                         
000400      * 1.2    1995-01-17    RGH  ADDED BACKUP LOG AND LIST-BACKUPS     
000410      * 1.3    1998-12-09    LWK  Y2K - DATE TAG NOW CCYY-MM-DD, LOG    
000420      *                           RECORDS WIDENED TO 9(08) (RQ-2091)    
000430      ***************************************************************** 
000440                                                                        
000450       ENVIRONMENT DIVISION.                                            
000460       CONFIGURATION SECTION.                                           
000470       SOURCE-COMPUTER. IBM-4341.                                       
000480       OBJECT-COMPUTER. IBM-4341.                                       
000490       SPECIAL-NAMES.                                                   
000500           C01 IS TOP-OF-FORM                                           
000510           CLASS UPPER-ALPHA  IS "A" THRU "Z"                           
000520           CLASS NUMERIC-DGT  IS "0" THRU "9".                          
000530       INPUT-OUTPUT SECTION.                                            
000540       FILE-CONTROL.                                                    
000550           SELECT STUDENT-FILE ASSIGN TO STUDENTM                       
000560                       ORGANIZATION LINE SEQUENTIAL                     
000570                       FILE STATUS WS-STU-IN-STAT.                      
000580                                                                        
000590           SELECT COURSE-FILE ASSIGN TO COURSEMS                        
000600                       ORGANIZATION LINE SEQUENTIAL                     
000610                       FILE STATUS WS-CRS-IN-STAT.                      
000620                                                                        
000630           SELECT ENROLL-FILE ASSIGN TO ENROLLMS                        
000640                       ORGANIZATION LINE SEQUENTIAL                     
000650                       FILE STATUS WS-ENR-IN-STAT.                      
000660                                                                        
000670           SELECT STUDENT-FILE-OUT ASSIGN TO STUDENTO                   
000680                       ORGANIZATION LINE SEQUENTIAL                     
000690                       FILE STATUS WS-STU-OUT-STAT.                     
000700                                                                        
000710           SELECT COURSE-FILE-OUT ASSIGN TO COURSEOU                    
000720                       ORGANIZATION LINE SEQUENTIAL                     
000730                       FILE STATUS WS-CRS-OUT-STAT.                     
000740                                                                        
000750           SELECT ENROLL-FILE-OUT ASSIGN TO ENROLLOU                    
000760                       ORGANIZATION LINE SEQUENTIAL                     
000770                       FILE STATUS WS-ENR-OUT-STAT.                     
000780                                                                        
000790           SELECT BACKUP-STUDENT ASSIGN TO BACKSTU                      
000800                       ORGANIZATION LINE SEQUENTIAL                     
000810                       FILE STATUS WS-BK-STU-STAT.                      
000820                                                                        
000830           SELECT BACKUP-COURSE ASSIGN TO BACKCRS                       
000840                       ORGANIZATION LINE SEQUENTIAL                     
000850                       FILE STATUS WS-BK-CRS-STAT.                      
000860                                                                        
000870           SELECT BACKUP-ENROLL ASSIGN TO BACKENR                       
000880                       ORGANIZATION LINE SEQUENTIAL                     
000890                       FILE STATUS WS-BK-ENR-STAT.                      
000900                                                                        
000910           SELECT MANIFEST-FILE ASSIGN TO BACKMANF                      
000920                       ORGANIZATION LINE SEQUENTIAL                     
000930                       FILE STATUS WS-MANF-STAT.                        
000940                                                                        
000950           SELECT BACKLOG-FILE-IN ASSIGN TO BACKLOG                     
000960                       ORGANIZATION LINE SEQUENTIAL                     
000970                       FILE STATUS WS-LOG-IN-STAT.                      
000980                                                                        
000990           SELECT BACKLOG-FILE-OUT ASSIGN TO BACKLOGO                   
001000                       ORGANIZATION LINE SEQUENTIAL                     
001010                       FILE STATUS WS-LOG-OUT-STAT.                     
001020                                                                        
001030           SELECT REQUEST-FILE ASSIGN TO BACKUPTR                       
001040                       ORGANIZATION LINE SEQUENTIAL                     
001050                       FILE STATUS WS-REQ-STAT.                         
001060                                                                        
001070           SELECT UTIL-REPORT ASSIGN TO PRINTER.                        
001080                                                                        
001090       DATA DIVISION.                                                   
001100       FILE SECTION.                                                    
001110       FD  STUDENT-FILE        LABEL RECORD STANDARD.                   
001120       01  STUDENT-LINE-REC    PIC X(250).                              
001130                                                                        
001140       FD  COURSE-FILE         LABEL RECORD STANDARD.                   
001150       01  COURSE-LINE-REC     PIC X(250).                              
001160                                                                        
001170       FD  ENROLL-FILE         LABEL RECORD STANDARD.                   
001180       01  ENROLL-LINE-REC     PIC X(250).                              
001190                                                                        
001200       FD  STUDENT-FILE-OUT    LABEL RECORD STANDARD.                   
001210       01  STUDENT-OUT-REC     PIC X(250).                              
001220                                                                        
001230       FD  COURSE-FILE-OUT     LABEL RECORD STANDARD.                   
001240       01  COURSE-OUT-REC      PIC X(250).                              
001250                                                                        
001260       FD  ENROLL-FILE-OUT     LABEL RECORD STANDARD.                   
001270       01  ENROLL-OUT-REC      PIC X(250).                              
001280                                                                        
001290       FD  BACKUP-STUDENT      LABEL RECORD STANDARD.                   
001300       01  BACKUP-STU-REC      PIC X(250).                              
001310                                                                        
001320       FD  BACKUP-COURSE       LABEL RECORD STANDARD.                   
001330       01  BACKUP-CRS-REC      PIC X(250).                              
001340                                                                        
001350       FD  BACKUP-ENROLL       LABEL RECORD STANDARD.                   
001360       01  BACKUP-ENR-REC      PIC X(250).                              
001370                                                                        
001380       FD  MANIFEST-FILE       LABEL RECORD STANDARD.                   
001390       01  MANIFEST-LINE       PIC X(80).                               
001400                                                                        
001410       FD  BACKLOG-FILE-IN     LABEL RECORD STANDARD.                   
001420       01  BACKLOG-IN-REC.                                              
001430           05  LOG-IN-DATE-TAG     PIC 9(08).                           
001440           05  FILLER              PIC X(72).                           
001450                                                                        
001460       FD  BACKLOG-FILE-OUT    LABEL RECORD STANDARD.                   
001470       01  BACKLOG-OUT-REC.                                             
001480           05  LOG-OUT-DATE-TAG    PIC 9(08).                           
001490           05  FILLER              PIC X(72).                           
001500                                                                        
001510       FD  REQUEST-FILE        LABEL RECORD STANDARD.                   
001520       01  REQUEST-LINE-REC    PIC X(40).                               
001530                                                                        
001540       FD  UTIL-REPORT         LABEL RECORD OMITTED.                    
001550       01  UTIL-REPORT-LINE    PIC X(80).                               
001560                                                                        
001570       WORKING-STORAGE SECTION.                                         
001580      *-----------------------------------------------------------------
001590      * FILE STATUS BYTES                                               
001600      *-----------------------------------------------------------------
001610       01  WS-STU-IN-STAT               PIC X(02) VALUE SPACES.         
001620       01  WS-CRS-IN-STAT               PIC X(02) VALUE SPACES.         
001630       01  WS-ENR-IN-STAT               PIC X(02) VALUE SPACES.         
001640       01  WS-STU-OUT-STAT              PIC X(02) VALUE SPACES.         
001650       01  WS-CRS-OUT-STAT              PIC X(02) VALUE SPACES.         
001660       01  WS-ENR-OUT-STAT              PIC X(02) VALUE SPACES.         
001670       01  WS-BK-STU-STAT               PIC X(02) VALUE SPACES.         
001680       01  WS-BK-CRS-STAT               PIC X(02) VALUE SPACES.         
001690       01  WS-BK-ENR-STAT               PIC X(02) VALUE SPACES.         
001700       01  WS-MANF-STAT                 PIC X(02) VALUE SPACES.         
001710       01  WS-LOG-IN-STAT               PIC X(02) VALUE SPACES.         
001720       01  WS-LOG-OUT-STAT              PIC X(02) VALUE SPACES.         
001730       01  WS-REQ-STAT                  PIC X(02) VALUE SPACES.         
001740       01  WS-EOF-SW                    PIC X(01) VALUE 'N'.            
001750           88  WS-EOF                      VALUE 'Y'.                   
001760                                                                        
001770      *-----------------------------------------------------------------
001780      * REQUEST TRANSACTION RECORD                                      
001790      *-----------------------------------------------------------------
001800       01  WS-REQUEST-REC.                                              
001810           05  TR-REQUEST-TYPE          PIC X(14).                      
001820               88  TR-IS-BACKUP             VALUE 'BACKUP'.             
001830               88  TR-IS-RESTORE            VALUE 'RESTORE'.            
001840               88  TR-IS-LIST-BACKUPS       VALUE 'LIST-BACKUPS'.       
001850           05  TR-RESTORE-DATE          PIC 9(08).                      
001860           05  FILLER                   PIC X(18).                      
001870       01  WS-REQUEST-REC-X REDEFINES WS-REQUEST-REC                    
001880                                     PIC X(40).                         
001890                                                                        
001900      *-----------------------------------------------------------------
001910      * TODAY'S DATE - Y2K CENTURY WINDOW                               
001920      *-----------------------------------------------------------------
001930       01  WS-DATE-6                    PIC 9(06) VALUE ZERO.           
001940       01  WS-DATE-6-R REDEFINES WS-DATE-6.                             
001950           05  WS-D6-YY                 PIC 9(02).                      
001960           05  WS-D6-MM                 PIC 9(02).                      
001970           05  WS-D6-DD                 PIC 9(02).                      
001980       01  WS-TODAY-CCYYMMDD            PIC 9(08) VALUE ZERO.           
001990       01  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.                      
002000           05  WS-TODAY-CCYY            PIC 9(04).                      
002010           05  WS-TODAY-MM              PIC 9(02).                      
002020           05  WS-TODAY-DD              PIC 9(02).                      
002030                                                                        
002040      *-----------------------------------------------------------------
002050      * BACKUP LOG TABLE - ONE ENTRY PER BACKUP DATE ON FILE            
002060      *-----------------------------------------------------------------
002070       01  WS-LOG-TABLE.                                                
002080           05  WS-LOG-ENTRY OCCURS 500 TIMES                            
002090                            INDEXED BY LOG-IDX.                         
002100               10  TBL-LOG-DATE            PIC 9(08).                   
002110               10  FILLER                  PIC X(08).                   
002120           05  FILLER                      PIC X(10).                   
002130       01  WS-LOG-COUNT                 PIC 9(04) COMP VALUE ZERO.      
002140       01  WS-LOG-FOUND-SW              PIC X(01) VALUE 'N'.            
002150           88  WS-LOG-FOUND                  VALUE 'Y'.                 
002160                                                                        
002170       01  WS-SUB                       PIC 9(04) COMP VALUE ZERO.      
002180       01  WS-SUB2-HOLD                 PIC 9(04) COMP VALUE ZERO.      
002190       01  WS-LOW-SUB                   PIC 9(04) COMP VALUE ZERO.      
002200       01  WS-LOW-DATE                  PIC 9(08) VALUE ZERO.           
002210       01  WS-SAVE-DATE                 PIC 9(08) VALUE ZERO.           
002220       01  WS-SWAP-DATE                 PIC 9(08) VALUE ZERO.           
002230                                                                        
002240      *-----------------------------------------------------------------
002250      * REPORT / MESSAGE LINES                                          
002260      *-----------------------------------------------------------------
002270       01  WS-RULE-DASH                 PIC X(80) VALUE ALL '-'.        
002280       01  WS-MESSAGE-LINE              PIC X(80) VALUE SPACES.         
002290       01  WS-EDIT-DATE                 PIC 9999/99/99.                 
002300       01  WS-EDIT-CNT                  PIC ZZZ,ZZ9.                    
002310                                                                        
002320       PROCEDURE DIVISION.                                              
002330                                                                        
002340       0000-MAIN-LINE.                                                  
002350           PERFORM 0050-TODAYS-DATE THRU 0050-EXIT.                     
002360           OPEN OUTPUT UTIL-REPORT.                                     
002370           PERFORM 0100-LOAD-LOG THRU 0100-EXIT.                        
002380           OPEN INPUT REQUEST-FILE.                                     
002390           IF WS-REQ-STAT NOT = '00'                                    
002400               DISPLAY 'BACKALU - BACKUPTR OPEN ERROR ' WS-REQ-STAT     
002410               STOP RUN.                                                
002420           MOVE 'N' TO WS-EOF-SW.                                       
002430           READ REQUEST-FILE INTO REQUEST-LINE-REC                      
002440               AT END MOVE 'Y' TO WS-EOF-SW.                            
002450           PERFORM 0200-PROCESS-REQUEST THRU 0200-EXIT                  
002460                   UNTIL WS-EOF.                                        
002470           CLOSE REQUEST-FILE.                                          
002480           CLOSE UTIL-REPORT.                                           
002490           STOP RUN.                                                    
002500                                                                        
002510      *-----------------------------------------------------------------
002520      * 0050-TODAYS-DATE - Y2K CENTURY WINDOW, SAME RULE AS EVERY       
002530      * OTHER PROGRAM IN THE SUITE                                      
002540      *-----------------------------------------------------------------
002550       0050-TODAYS-DATE.                                                
002560           ACCEPT WS-DATE-6 FROM DATE.                                  
002570           MOVE WS-D6-MM TO WS-TODAY-MM.                                
002580           MOVE WS-D6-DD TO WS-TODAY-DD.                                
002590           IF WS-D6-YY < 50                                             
002600               COMPUTE WS-TODAY-CCYY = 2000 + WS-D6-YY                  
002610           ELSE                                                         
002620               COMPUTE WS-TODAY-CCYY = 1900 + WS-D6-YY.                 
002630       0050-EXIT.                                                       
002640           EXIT.                                                        
002650                                                                        
002660      *-----------------------------------------------------------------
002670      * 0100-LOAD-LOG - LOAD THE BACKUP LOG INTO WS-LOG-TABLE           
002680      *-----------------------------------------------------------------
002690       0100-LOAD-LOG.                                                   
002700           MOVE ZERO TO WS-LOG-COUNT.                                   
002710           OPEN INPUT BACKLOG-FILE-IN.                                  
002720           IF WS-LOG-IN-STAT = '35'                                     
002730               GO TO 0100-EXIT.                                         
002740           IF WS-LOG-IN-STAT NOT = '00'                                 
002750               DISPLAY 'BACKALU - BACKLOG OPEN ERROR ' WS-LOG-IN-STAT   
002760               STOP RUN.                                                
002770           MOVE 'N' TO WS-EOF-SW.                                       
002780           READ BACKLOG-FILE-IN INTO BACKLOG-IN-REC                     
002790               AT END MOVE 'Y' TO WS-EOF-SW.                            
002800       0110-LOAD-LOOP.                                                  
002810           IF WS-EOF                                                    
002820               GO TO 0120-LOAD-DONE.                                    
002830           ADD 1 TO WS-LOG-COUNT.                                       
002840           SET LOG-IDX TO WS-LOG-COUNT.                                 
002850           MOVE LOG-IN-DATE-TAG TO TBL-LOG-DATE (LOG-IDX).              
002860           READ BACKLOG-FILE-IN INTO BACKLOG-IN-REC                     
002870               AT END MOVE 'Y' TO WS-EOF-SW.                            
002880           GO TO 0110-LOAD-LOOP.                                        
002890       0120-LOAD-DONE.                                                  
002900           CLOSE BACKLOG-FILE-IN.                                       
002910       0100-EXIT.                                                       
002920           EXIT.                                                        
002930                                                                        
002940      *-----------------------------------------------------------------
002950      * 0200-PROCESS-REQUEST - DISPATCH ONE REQUEST RECORD              
002960      *-----------------------------------------------------------------
002970       0200-PROCESS-REQUEST.                                            
002980           MOVE REQUEST-LINE-REC TO WS-REQUEST-REC-X.                   
002990           WRITE UTIL-REPORT-LINE FROM WS-RULE-DASH                     
003000                   AFTER ADVANCING 2 LINES.                             
003010           IF TR-IS-BACKUP                                              
003020               PERFORM 0300-DO-BACKUP THRU 0300-EXIT                    
003030               GO TO 0200-NEXT.                                         
003040           IF TR-IS-RESTORE                                             
003050               PERFORM 0400-DO-RESTORE THRU 0400-EXIT                   
003060               GO TO 0200-NEXT.                                         
003070           IF TR-IS-LIST-BACKUPS                                        
003080               PERFORM 0500-LIST-BACKUPS THRU 0500-EXIT                 
003090               GO TO 0200-NEXT.                                         
003100           MOVE SPACES TO WS-MESSAGE-LINE.                              
003110           STRING 'UNKNOWN REQUEST TYPE - ' DELIMITED BY SIZE           
003120                  TR-REQUEST-TYPE DELIMITED BY SIZE                     
003130                  INTO WS-MESSAGE-LINE.                                 
003140           WRITE UTIL-REPORT-LINE FROM WS-MESSAGE-LINE.                 
003150       0200-NEXT.                                                       
003160           READ REQUEST-FILE INTO REQUEST-LINE-REC                      
003170               AT END MOVE 'Y' TO WS-EOF-SW.                            
003180       0200-EXIT.                                                       
003190           EXIT.                                                        
003200                                                                        
003210      *-----------------------------------------------------------------
003220      * 0300-DO-BACKUP - COPY THE THREE LIVE MASTERS TO THE BACKUP      
003230      * UNITS, WRITE THE MANIFEST, APPEND TODAY TO THE LOG              
003240      *-----------------------------------------------------------------
003250       0300-DO-BACKUP.                                                  
003260           MOVE SPACES TO WS-MESSAGE-LINE.                              
003270           MOVE WS-TODAY-CCYYMMDD TO WS-EDIT-DATE.                      
003280           STRING 'BACKUP STARTED FOR ' DELIMITED BY SIZE               
003290                  WS-EDIT-DATE DELIMITED BY SIZE                        
003300                  INTO WS-MESSAGE-LINE.                                 
003310           WRITE UTIL-REPORT-LINE FROM WS-MESSAGE-LINE.                 
003320                                                                        
003330           OPEN INPUT STUDENT-FILE.                                     
003340           OPEN OUTPUT BACKUP-STUDENT.                                  
003350           PERFORM 0310-COPY-STUDENT THRU 0310-EXIT.                    
003360           CLOSE STUDENT-FILE BACKUP-STUDENT.                           
003370                                                                        
003380           OPEN INPUT COURSE-FILE.                                      
003390           OPEN OUTPUT BACKUP-COURSE.                                   
003400           PERFORM 0320-COPY-COURSE THRU 0320-EXIT.                     
003410           CLOSE COURSE-FILE BACKUP-COURSE.                             
003420                                                                        
003430           OPEN INPUT ENROLL-FILE.                                      
003440           OPEN OUTPUT BACKUP-ENROLL.                                   
003450           PERFORM 0330-COPY-ENROLL THRU 0330-EXIT.                     
003460           CLOSE ENROLL-FILE BACKUP-ENROLL.                             
003470                                                                        
003480           PERFORM 0340-WRITE-MANIFEST THRU 0340-EXIT.                  
003490           PERFORM 0350-APPEND-LOG THRU 0350-EXIT.                      
003500                                                                        
003510           MOVE 'BACKUP COMPLETE' TO WS-MESSAGE-LINE.                   
003520           WRITE UTIL-REPORT-LINE FROM WS-MESSAGE-LINE.                 
003530       0300-EXIT.                                                       
003540           EXIT.                                                        
003550                                                                        
003560       0310-COPY-STUDENT.                                               
003570           MOVE 'N' TO WS-EOF-SW.                                       
003580           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
003590               AT END MOVE 'Y' TO WS-EOF-SW.                            
003600       0311-COPY-LOOP.                                                  
003610           IF WS-EOF                                                    
003620               GO TO 0310-EXIT.                                         
003630           WRITE BACKUP-STU-REC FROM STUDENT-LINE-REC.                  
003640           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
003650               AT END MOVE 'Y' TO WS-EOF-SW.                            
003660           GO TO 0311-COPY-LOOP.                                        
003670       0310-EXIT.                                                       
003680           EXIT.                                                        
003690                                                                        
003700       0320-COPY-COURSE.                                                
003710           MOVE 'N' TO WS-EOF-SW.                                       
003720           READ COURSE-FILE INTO COURSE-LINE-REC                        
003730               AT END MOVE 'Y' TO WS-EOF-SW.                            
003740       0321-COPY-LOOP.                                                  
003750           IF WS-EOF                                                    
003760               GO TO 0320-EXIT.                                         
003770           WRITE BACKUP-CRS-REC FROM COURSE-LINE-REC.                   
003780           READ COURSE-FILE INTO COURSE-LINE-REC                        
003790               AT END MOVE 'Y' TO WS-EOF-SW.                            
003800           GO TO 0321-COPY-LOOP.                                        
003810       0320-EXIT.                                                       
003820           EXIT.                                                        
003830                                                                        
003840       0330-COPY-ENROLL.                                                
003850           MOVE 'N' TO WS-EOF-SW.                                       
003860           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003870               AT END MOVE 'Y' TO WS-EOF-SW.                            
003880       0331-COPY-LOOP.                                                  
003890           IF WS-EOF                                                    
003900               GO TO 0330-EXIT.                                         
003910           WRITE BACKUP-ENR-REC FROM ENROLL-LINE-REC.                   
003920           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003930               AT END MOVE 'Y' TO WS-EOF-SW.                            
003940           GO TO 0331-COPY-LOOP.                                        
003950       0330-EXIT.                                                       
003960           EXIT.                                                        
003970                                                                        
003980      *-----------------------------------------------------------------
003990      * 0340-WRITE-MANIFEST - LIST THE THREE FILES JUST BACKED UP       
004000      *-----------------------------------------------------------------
004010       0340-WRITE-MANIFEST.                                             
004020           OPEN OUTPUT MANIFEST-FILE.                                   
004030           MOVE SPACES TO MANIFEST-LINE.                                
004040           STRING 'BACKUP MANIFEST - ' DELIMITED BY SIZE                
004050                  WS-EDIT-DATE DELIMITED BY SIZE                        
004060                  INTO MANIFEST-LINE.                                   
004070           WRITE MANIFEST-LINE.                                         
004080           MOVE 'STUDENTS.CSV' TO MANIFEST-LINE.                        
004090           WRITE MANIFEST-LINE.                                         
004100           MOVE 'COURSES.CSV' TO MANIFEST-LINE.                         
004110           WRITE MANIFEST-LINE.                                         
004120           MOVE 'ENROLLMENTS.CSV' TO MANIFEST-LINE.                     
004130           WRITE MANIFEST-LINE.                                         
004140           CLOSE MANIFEST-FILE.                                         
004150       0340-EXIT.                                                       
004160           EXIT.                                                        
004170                                                                        
004180      *-----------------------------------------------------------------
004190      * 0350-APPEND-LOG - ADD TODAY TO WS-LOG-TABLE AND REWRITE THE     
004200      * BACKUP LOG IN FULL (NO OPEN EXTEND IN THIS SHOP'S COMPILER)     
004210      *-----------------------------------------------------------------
004220       0350-APPEND-LOG.                                                 
004230           MOVE 'N' TO WS-LOG-FOUND-SW.                                 
004240           MOVE 1 TO WS-SUB.                                            
004250       0351-DUP-CHECK.                                                  
004260           IF WS-SUB > WS-LOG-COUNT                                     
004270               GO TO 0352-DUP-DONE.                                     
004280           SET LOG-IDX TO WS-SUB.                                       
004290           IF TBL-LOG-DATE (LOG-IDX) = WS-TODAY-CCYYMMDD                
004300               MOVE 'Y' TO WS-LOG-FOUND-SW.                             
004310           ADD 1 TO WS-SUB.                                             
004320           GO TO 0351-DUP-CHECK.                                        
004330       0352-DUP-DONE.                                                   
004340           IF WS-LOG-FOUND                                              
004350               GO TO 0353-REWRITE.                                      
004360           ADD 1 TO WS-LOG-COUNT.                                       
004370           SET LOG-IDX TO WS-LOG-COUNT.                                 
004380           MOVE WS-TODAY-CCYYMMDD TO TBL-LOG-DATE (LOG-IDX).            
004390       0353-REWRITE.                                                    
004400           OPEN OUTPUT BACKLOG-FILE-OUT.                                
004410           MOVE 1 TO WS-SUB.                                            
004420       0354-WRITE-LOOP.                                                 
004430           IF WS-SUB > WS-LOG-COUNT                                     
004440               GO TO 0355-WRITE-DONE.                                   
004450           SET LOG-IDX TO WS-SUB.                                       
004460           MOVE SPACES TO BACKLOG-OUT-REC.                              
004470           MOVE TBL-LOG-DATE (LOG-IDX) TO LOG-OUT-DATE-TAG.             
004480           WRITE BACKLOG-OUT-REC.                                       
004490           ADD 1 TO WS-SUB.                                             
004500           GO TO 0354-WRITE-LOOP.                                       
004510       0355-WRITE-DONE.                                                 
004520           CLOSE BACKLOG-FILE-OUT.                                      
004530       0350-EXIT.                                                       
004540           EXIT.                                                        
004550                                                                        
004560      *-----------------------------------------------------------------
004570      * 0400-DO-RESTORE - VALIDATE THE REQUESTED DATE AGAINST THE LOG,  
004580      * THEN COPY THE BACKUP UNITS BACK OVER THE LIVE MASTERS           
004590      *-----------------------------------------------------------------
004600       0400-DO-RESTORE.                                                 
004610           MOVE SPACES TO WS-MESSAGE-LINE.                              
004620           MOVE TR-RESTORE-DATE TO WS-EDIT-DATE.                        
004630           STRING 'RESTORE REQUESTED FOR ' DELIMITED BY SIZE            
004640                  WS-EDIT-DATE DELIMITED BY SIZE                        
004650                  INTO WS-MESSAGE-LINE.                                 
004660           WRITE UTIL-REPORT-LINE FROM WS-MESSAGE-LINE.                 
004670                                                                        
004680           MOVE 'N' TO WS-LOG-FOUND-SW.                                 
004690           MOVE 1 TO WS-SUB.                                            
004700       0410-FIND-LOOP.                                                  
004710           IF WS-SUB > WS-LOG-COUNT                                     
004720               GO TO 0420-FIND-DONE.                                    
004730           SET LOG-IDX TO WS-SUB.                                       
004740           IF TBL-LOG-DATE (LOG-IDX) = TR-RESTORE-DATE                  
004750               MOVE 'Y' TO WS-LOG-FOUND-SW.                             
004760           ADD 1 TO WS-SUB.                                             
004770           GO TO 0410-FIND-LOOP.                                        
004780       0420-FIND-DONE.                                                  
004790           IF NOT WS-LOG-FOUND                                          
004800               MOVE SPACES TO WS-MESSAGE-LINE                           
004810               STRING 'NO BACKUP ON FILE FOR ' DELIMITED BY SIZE        
004820                      WS-EDIT-DATE DELIMITED BY SIZE                    
004830                      ' - RESTORE REJECTED' DELIMITED BY SIZE           
004840                      INTO WS-MESSAGE-LINE                              
004850               WRITE UTIL-REPORT-LINE FROM WS-MESSAGE-LINE              
004860               GO TO 0400-EXIT.                                         
004870                                                                        
004880           OPEN INPUT BACKUP-STUDENT.                                   
004890           OPEN OUTPUT STUDENT-FILE-OUT.                                
004900           PERFORM 0430-RESTORE-STUDENT THRU 0430-EXIT.                 
004910           CLOSE BACKUP-STUDENT STUDENT-FILE-OUT.                       
004920                                                                        
004930           OPEN INPUT BACKUP-COURSE.                                    
004940           OPEN OUTPUT COURSE-FILE-OUT.                                 
004950           PERFORM 0440-RESTORE-COURSE THRU 0440-EXIT.                  
004960           CLOSE BACKUP-COURSE COURSE-FILE-OUT.                         
004970                                                                        
004980           OPEN INPUT BACKUP-ENROLL.                                    
004990           OPEN OUTPUT ENROLL-FILE-OUT.                                 
005000           PERFORM 0450-RESTORE-ENROLL THRU 0450-EXIT.                  
005010           CLOSE BACKUP-ENROLL ENROLL-FILE-OUT.                         
005020                                                                        
005030           MOVE 'RESTORE COMPLETE' TO WS-MESSAGE-LINE.                  
005040           WRITE UTIL-REPORT-LINE FROM WS-MESSAGE-LINE.                 
005050       0400-EXIT.                                                       
005060           EXIT.                                                        
005070                                                                        
005080       0430-RESTORE-STUDENT.                                            
005090           MOVE 'N' TO WS-EOF-SW.                                       
005100           READ BACKUP-STUDENT INTO BACKUP-STU-REC                      
005110               AT END MOVE 'Y' TO WS-EOF-SW.                            
005120       0431-RESTORE-LOOP.                                               
005130           IF WS-EOF                                                    
005140               GO TO 0430-EXIT.                                         
005150           WRITE STUDENT-OUT-REC FROM BACKUP-STU-REC.                   
005160           READ BACKUP-STUDENT INTO BACKUP-STU-REC                      
005170               AT END MOVE 'Y' TO WS-EOF-SW.                            
005180           GO TO 0431-RESTORE-LOOP.                                     
005190       0430-EXIT.                                                       
005200           EXIT.                                                        
005210                                                                        
005220       0440-RESTORE-COURSE.                                             
005230           MOVE 'N' TO WS-EOF-SW.                                       
005240           READ BACKUP-COURSE INTO BACKUP-CRS-REC                       
005250               AT END MOVE 'Y' TO WS-EOF-SW.                            
005260       0441-RESTORE-LOOP.                                               
005270           IF WS-EOF                                                    
005280               GO TO 0440-EXIT.                                         
005290           WRITE COURSE-OUT-REC FROM BACKUP-CRS-REC.                    
005300           READ BACKUP-COURSE INTO BACKUP-CRS-REC                       
005310               AT END MOVE 'Y' TO WS-EOF-SW.                            
005320           GO TO 0441-RESTORE-LOOP.                                     
005330       0440-EXIT.                                                       
005340           EXIT.                                                        
005350                                                                        
005360       0450-RESTORE-ENROLL.                                             
005370           MOVE 'N' TO WS-EOF-SW.                                       
005380           READ BACKUP-ENROLL INTO BACKUP-ENR-REC                       
005390               AT END MOVE 'Y' TO WS-EOF-SW.                            
005400       0451-RESTORE-LOOP.                                               
005410           IF WS-EOF                                                    
005420               GO TO 0450-EXIT.                                         
005430           WRITE ENROLL-OUT-REC FROM BACKUP-ENR-REC.                    
005440           READ BACKUP-ENROLL INTO BACKUP-ENR-REC                       
005450               AT END MOVE 'Y' TO WS-EOF-SW.                            
005460           GO TO 0451-RESTORE-LOOP.                                     
005470       0450-EXIT.                                                       
005480           EXIT.                                                        
005490                                                                        
005500      *-----------------------------------------------------------------
005510      * 0500-LIST-BACKUPS - PRINT THE LOG, MOST RECENT DATE FIRST       
005520      *-----------------------------------------------------------------
005530       0500-LIST-BACKUPS.                                               
005540           MOVE 'BACKUPS ON FILE (MOST RECENT FIRST)' TO                
005550                   WS-MESSAGE-LINE.                                     
005560           WRITE UTIL-REPORT-LINE FROM WS-MESSAGE-LINE.                 
005570           IF WS-LOG-COUNT = 0                                          
005580               MOVE 'NONE ON FILE' TO WS-MESSAGE-LINE                   
005590               WRITE UTIL-REPORT-LINE FROM WS-MESSAGE-LINE              
005600               GO TO 0500-EXIT.                                         
005610           PERFORM 0510-SORT-LOG-DESC THRU 0510-EXIT.                   
005620           MOVE 1 TO WS-SUB.                                            
005630       0520-PRINT-LOOP.                                                 
005640           IF WS-SUB > WS-LOG-COUNT                                     
005650               GO TO 0500-EXIT.                                         
005660           SET LOG-IDX TO WS-SUB.                                       
005670           MOVE SPACES TO WS-MESSAGE-LINE.                              
005680           MOVE TBL-LOG-DATE (LOG-IDX) TO WS-EDIT-DATE.                 
005690           MOVE WS-EDIT-DATE TO WS-MESSAGE-LINE.                        
005700           WRITE UTIL-REPORT-LINE FROM WS-MESSAGE-LINE.                 
005710           ADD 1 TO WS-SUB.                                             
005720           GO TO 0520-PRINT-LOOP.                                       
005730       0500-EXIT.                                                       
005740           EXIT.                                                        
005750                                                                        
005760      *-----------------------------------------------------------------
005770      * 0510-SORT-LOG-DESC - SELECTION SORT, DESCENDING BY DATE         
005780      *-----------------------------------------------------------------
005790       0510-SORT-LOG-DESC.                                              
005800           IF WS-LOG-COUNT < 2                                          
005810               GO TO 0510-EXIT.                                         
005820           MOVE 1 TO WS-SUB.                                            
005830       0511-OUTER-LOOP.                                                 
005840           IF WS-SUB >= WS-LOG-COUNT                                    
005850               GO TO 0510-EXIT.                                         
005860           MOVE WS-SUB TO WS-LOW-SUB.                                   
005870           SET LOG-IDX TO WS-SUB.                                       
005880           MOVE TBL-LOG-DATE (LOG-IDX) TO WS-LOW-DATE.                  
005890           COMPUTE WS-SUB2-HOLD = WS-SUB + 1.                           
005900       0512-INNER-LOOP.                                                 
005910           IF WS-SUB2-HOLD > WS-LOG-COUNT                               
005920               GO TO 0513-SWAP-LOW.                                     
005930           SET LOG-IDX TO WS-SUB2-HOLD.                                 
005940           IF TBL-LOG-DATE (LOG-IDX) > WS-LOW-DATE                      
005950               MOVE WS-SUB2-HOLD TO WS-LOW-SUB                          
005960               MOVE TBL-LOG-DATE (LOG-IDX) TO WS-LOW-DATE.              
005970           ADD 1 TO WS-SUB2-HOLD.                                       
005980           GO TO 0512-INNER-LOOP.                                       
005990       0513-SWAP-LOW.                                                   
006000           IF WS-LOW-SUB = WS-SUB                                       
006010               GO TO 0514-OUTER-NEXT.                                   
006020           SET LOG-IDX TO WS-SUB.                                       
006030           MOVE TBL-LOG-DATE (LOG-IDX) TO WS-SAVE-DATE.                 
006040           SET LOG-IDX TO WS-LOW-SUB.                                   
006050           MOVE TBL-LOG-DATE (LOG-IDX) TO WS-SWAP-DATE.                 
006060           SET LOG-IDX TO WS-SUB.                                       
006070           MOVE WS-SWAP-DATE TO TBL-LOG-DATE (LOG-IDX).                 
006080           SET LOG-IDX TO WS-LOW-SUB.                                   
006090           MOVE WS-SAVE-DATE TO TBL-LOG-DATE (LOG-IDX).                 
006100       0514-OUTER-NEXT.                                                 
006110           ADD 1 TO WS-SUB.                                             
006120           GO TO 0511-OUTER-LOOP.                                       
006130       0510-EXIT.                                                       
006140           EXIT.                                                        
