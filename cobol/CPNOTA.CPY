000100*****************************************************************       
000110* CPNOTA.CPY                                                            
000120* GRADE-TO-NUMERIC-VALUE LOOKUP TABLE.  FIXED LIST OF THE 16            
000130* LETTER GRADES THE REGISTRAR RECOGNIZES, THEIR GRADE-POINT             
000140* VALUE, WHETHER THE GRADE IS A PASSING GRADE (COUNTS TOWARD            
000150* CREDITS EARNED) AND WHETHER IT COUNTS TOWARD THE GPA AVERAGE.         
000160* LOADED BY VALUE CLAUSE BELOW - TABLE NEVER CHANGES AT RUN TIME,       
000170* SEARCHED BY CLASSIF, ENTNOTAS AND RELALUNO VIA SEARCH VARYING.        
000180*-----------------------------------------------------------------      
000190* VER    DATE         INIT  DESCRIPTION                                 
000200* 1.0    1989-05-02    RGH  INITIAL 13-GRADE TABLE (NO +/- GRADES)      
000210* 1.1    1993-07-19    RGH  ADDED PLUS/MINUS GRADES (A- B+ ETC.)        
000220* 1.2    1997-01-06    LWK  ADDED P/NP PASS-NOFAIL GRADES               
000230*****************************************************************       
000240 01  CP-GRADE-TABLE-DATA.                                               
000250     05  FILLER PIC X(96) VALUE                                         
000260         'A+40YYA 40YYA-37YYB+33YYB 30YYB-27YYC+23YYC 20YYC-17YY'       
000270         'D+13YYD 10YYF 00NYI 00NNW 00NNP 30YNNP00NN'.                  
000280 01  CP-GRADE-TABLE REDEFINES CP-GRADE-TABLE-DATA.                      
000290     05  CP-GRADE-ENTRY OCCURS 16 TIMES                                 
000300                         INDEXED BY GT-IDX.                             
000310         10  GT-GRADE-CODE            PIC X(02).                        
000320         10  GT-GRADE-VALUE-X         PIC X(02).                        
000330         10  GT-GRADE-VALUE REDEFINES GT-GRADE-VALUE-X                  
000340                                      PIC 9V9.                          
000350         10  GT-PASSING-FLAG          PIC X(01).                        
000360             88  GT-IS-PASSING           VALUE 'Y'.                     
000370         10  GT-GPA-COUNT-FLAG        PIC X(01).                        
000380             88  GT-COUNTS-GPA           VALUE 'Y'.                     
