000100                                                                        
000110       IDENTIFICATION DIVISION.                                         
000120       PROGRAM-ID. RELCURSO-COB.                                        
000130       AUTHOR. R G HALVORSEN.                                           
000140       INSTALLATION. MIDLAND STATE COLLEGE DATA PROCESSING.             
000150       DATE-WRITTEN. 10/14/91.                                          
000160       DATE-COMPILED.                                                   
000170       SECURITY. REGISTRAR DATA - AUTHORIZED PERSONNEL ONLY.            
000180      ***************************************************************** 
000190      * MIDLAND STATE COLLEGE - OFFICE OF THE REGISTRAR                 
000200      * ANALYST    : R G HALVORSEN                                      
000210      * PROGRAMMER : R G HALVORSEN                                      
000220      * PURPOSE    : COURSE CATALOG REPORT.  LISTS EVERY COURSE ON THE  
000230      *              MASTER GROUPED BY DEPARTMENT, THEN BY LEVEL WITHIN 
000240      *              DEPARTMENT, AND PRINTS CATALOG TOTALS - NUMBER OF  
000250      *              COURSES, NUMBER ACTIVE, AND AVERAGE CREDIT HOURS.  
000260      *-----------------------------------------------------------------
000270      * VER    DATE         INIT  DESCRIPTION                           
000280      * 1.0    1991-10-14    RGH  INITIAL VERSION                       
000290      * 1.1    1994-02-08    RGH  ADDED LEVEL SUB-GROUPING WITHIN DEPT  
000300      * 1.2    1998-12-09    LWK  Y2K - CONVERTED FROM INDEXED MASTER   
000310      *                           TO LINE-SEQUENTIAL CSV (RQ-2091)      
000320      * 1.3    2003-06-19    DMP  ADDED ACTIVE-COUNT AND AVG CREDITS    
000330      *                           TO CATALOG TOTALS (RQ-2284)           
000340      ***************************************************************** 
000350                                                                        
000360       ENVIRONMENT DIVISION.                                            
000370       CONFIGURATION SECTION.                                           
000380       SOURCE-COMPUTER. IBM-4341.                                       
000390       OBJECT-COMPUTER. IBM-4341.                                       
000400       SPECIAL-NAMES.                                                   
000410           C01 IS TOP-OF-FORM.                                          
000420       INPUT-OUTPUT SECTION.                                            
000430       FILE-CONTROL.                                                    
000440           SELECT COURSE-FILE ASSIGN TO COURSEMS                        
000450                       ORGANIZATION LINE SEQUENTIAL                     
000460                       FILE STATUS WS-CRS-FILE-STAT.                    
000470                                                                        
000480           SELECT CATALOG-FILE ASSIGN TO PRINTER.                       
000490                                                                        
000500       DATA DIVISION.                                                   
000510       FILE SECTION.                                                    
000520       FD  COURSE-FILE                                                  
000530           LABEL RECORD STANDARD.                                       
000540       01  COURSE-LINE-REC.                                             
000550           05  CRF-LINE                    PIC X(240).                  
000560           05  FILLER                      PIC X(10).                   
000570                                                                        
000580       FD  CATALOG-FILE                                                 
000590           LABEL RECORD OMITTED.                                        
000600       01  CATALOG-LINE                 PIC X(80).                      
000610                                                                        
000620       WORKING-STORAGE SECTION.                                         
000630      *-----------------------------------------------------------------
000640      * RECORD LAYOUT - CURRENT-ROW WORK AREA                           
000650      *-----------------------------------------------------------------
000660       COPY CPCURSO.                                                    
000670                                                                        
000680      *-----------------------------------------------------------------
000690      * CSV SPLIT WORKING STORAGE                                       
000700      *-----------------------------------------------------------------
000710       COPY CPCSVWS.                                                    
000720                                                                        
000730      *-----------------------------------------------------------------
000740      * IN-MEMORY COURSE TABLE                                          
000750      *-----------------------------------------------------------------
000760       01  WS-COURSE-TABLE.                                             
000770           05  WS-COURSE-ENTRY OCCURS 300 TIMES                         
000780                                INDEXED BY CRS-IDX.                     
000790               10  TBL-CRS-CODE            PIC X(08).                   
000800               10  TBL-CRS-NAME            PIC X(60).                   
000810               10  TBL-CRS-CREDITS         PIC 9(01).                   
000820               10  TBL-CRS-DEPARTMENT      PIC X(30).                   
000830               10  TBL-CRS-STATUS          PIC X(10).                   
000840               10  TBL-CRS-LEVEL           PIC X(13).                   
000850               10  TBL-CRS-PRINTED-SW      PIC X(01).                   
000860                   88  TBL-CRS-PRINTED         VALUE 'Y'.               
000870               10  FILLER                  PIC X(09).                   
000880           05  FILLER                      PIC X(10).                   
000890       01  WS-COURSE-COUNT              PIC 9(04) COMP VALUE ZERO.      
000900                                                                        
000910      *-----------------------------------------------------------------
000920      * DISTINCT-DEPARTMENT WORK LIST, BUILT IN FIRST-SEEN ORDER AND    
000930      * THEN SORTED ALPHABETICALLY FOR THE CONTROL BREAK                
000940      *-----------------------------------------------------------------
000950       01  WS-DEPT-TABLE.                                               
000960           05  WS-DEPT-ENTRY OCCURS 50 TIMES                            
000970                             INDEXED BY DPT-IDX.                        
000980               10  WRK-DEPT-NAME           PIC X(30).                   
000990               10  FILLER                  PIC X(10).                   
001000       01  WS-DEPT-COUNT                PIC 9(04) COMP VALUE ZERO.      
001010                                                                        
001020       01  WS-CRS-FILE-STAT             PIC X(02) VALUE SPACES.         
001030       01  WS-EOF-SW                    PIC X(01) VALUE 'N'.            
001040           88  WS-EOF                      VALUE 'Y'.                   
001050                                                                        
001060       01  WS-SUB                       PIC 9(04) COMP VALUE ZERO.      
001070       01  WS-SUB2                      PIC 9(04) COMP VALUE ZERO.      
001080       01  WS-FOUND-SW                  PIC X(01) VALUE 'N'.            
001090           88  WS-FOUND                    VALUE 'Y'.                   
001100       01  WS-SAVE-DEPT                 PIC X(30) VALUE SPACES.         
001110       01  WS-SAVE-IDX                  PIC 9(04) COMP VALUE ZERO.      
001120       01  WS-LOW-DEPT                  PIC X(30) VALUE SPACES.         
001130       01  WS-LOW-IDX                   PIC 9(04) COMP VALUE ZERO.      
001140       01  WS-SUB2-DEPT                 PIC X(30) VALUE SPACES.         
001150                                                                        
001160       01  WS-DEPT-TOTAL-CNT            PIC 9(04) COMP VALUE ZERO.      
001170       01  WS-DEPT-ACTIVE-CNT           PIC 9(04) COMP VALUE ZERO.      
001180       01  WS-DEPT-CREDIT-SUM           PIC 9(06) COMP VALUE ZERO.      
001190       01  WS-DEPT-AVG-CREDITS          PIC 9V99 VALUE ZERO.            
001200                                                                        
001210       01  WS-CAT-TOTAL-CNT             PIC 9(05) COMP VALUE ZERO.      
001220       01  WS-CAT-ACTIVE-CNT            PIC 9(05) COMP VALUE ZERO.      
001230       01  WS-CAT-CREDIT-SUM            PIC 9(06) COMP VALUE ZERO.      
001240       01  WS-CAT-AVG-CREDITS           PIC 9V99 VALUE ZERO.            
001250                                                                        
001260      *-----------------------------------------------------------------
001270      * REPORT LINES                                                    
001280      *-----------------------------------------------------------------
001290       01  WS-RULE-EQUAL                PIC X(80) VALUE ALL '='.        
001300       01  WS-RULE-DASH                 PIC X(80) VALUE ALL '-'.        
001310       01  WS-TITLE-LINE.                                               
001320           05  FILLER                   PIC X(24) VALUE SPACES.         
001330           05  FILLER                   PIC X(33)                       
001340                   VALUE 'MIDLAND STATE COLLEGE CATALOG'.               
001350           05  FILLER                   PIC X(23) VALUE SPACES.         
001360       01  WS-DEPT-LINE                 PIC X(80) VALUE SPACES.         
001370       01  WS-LEVEL-LINE                PIC X(80) VALUE SPACES.         
001380       01  WS-DETAIL-LINE.                                              
001390           05  DTL-CODE                 PIC X(10) VALUE SPACES.         
001400           05  DTL-NAME                 PIC X(40) VALUE SPACES.         
001410           05  DTL-CREDITS              PIC Z9    VALUE ZERO.           
001420           05  FILLER                   PIC X(01) VALUE SPACE.          
001430           05  DTL-STATUS               PIC X(10) VALUE SPACES.         
001440           05  FILLER                   PIC X(17) VALUE SPACES.         
001450       01  WS-DEPT-SUBTOT-LINE          PIC X(80) VALUE SPACES.         
001460       01  WS-CAT-TOTAL-LINE            PIC X(80) VALUE SPACES.         
001470       01  WS-EDIT-CREDITS              PIC ZZ9.                        
001480       01  WS-EDIT-AVG                  PIC 9.99.                       
001490                                                                        
001500      *-----------------------------------------------------------------
001510      * RUN-DATE STAMP FOR THE TITLE LINE - Y2K CENTURY WINDOW          
001520      *-----------------------------------------------------------------
001530       01  WS-DATE-6                    PIC 9(06) VALUE ZERO.           
001540       01  WS-DATE-6-R REDEFINES WS-DATE-6.                             
001550           05  WS-D6-YY                 PIC 9(02).                      
001560           05  WS-D6-MM                 PIC 9(02).                      
001570           05  WS-D6-DD                 PIC 9(02).                      
001580       01  WS-TODAY-CCYYMMDD            PIC 9(08) VALUE ZERO.           
001590       01  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.                      
001600           05  WS-TODAY-CCYY            PIC 9(04).                      
001610           05  WS-TODAY-MM              PIC 9(02).                      
001620           05  WS-TODAY-DD              PIC 9(02).                      
001630       01  WS-RUN-DATE-LINE              PIC X(80) VALUE SPACES.        
001640                                                                        
001650      *-----------------------------------------------------------------
001660      * PAGE-NUMBER OVERLAY ON THE TITLE LINE, IN THE SHOP'S OLD        
001670      * CAB1/PAG-CAB1 HEADING STYLE                                     
001680      *-----------------------------------------------------------------
001690       01  WS-PAGE-NO                   PIC 9(05) COMP VALUE ZERO.      
001700       01  WS-TITLE-LINE-R REDEFINES WS-TITLE-LINE.                     
001710           05  FILLER                   PIC X(70).                      
001720           05  PAG-TITLE                PIC ZZ9.                        
001730           05  FILLER                   PIC X(07).                      
001740                                                                        
001750       PROCEDURE DIVISION.                                              
001760                                                                        
001770       0000-MAIN-LINE.                                                  
001780           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      
001790           OPEN OUTPUT CATALOG-FILE.                                    
001800           ADD 1 TO WS-PAGE-NO.                                         
001810           MOVE WS-PAGE-NO TO PAG-TITLE.                                
001820           MOVE WS-TITLE-LINE TO CATALOG-LINE.                          
001830           WRITE CATALOG-LINE.                                          
001840           STRING 'CATALOG AS OF ' DELIMITED BY SIZE                    
001850                  WS-TODAY-MM   DELIMITED BY SIZE                       
001860                  '/'           DELIMITED BY SIZE                       
001870                  WS-TODAY-DD   DELIMITED BY SIZE                       
001880                  '/'           DELIMITED BY SIZE                       
001890                  WS-TODAY-CCYY DELIMITED BY SIZE                       
001900                  INTO WS-RUN-DATE-LINE.                                
001910           MOVE WS-RUN-DATE-LINE TO CATALOG-LINE.                       
001920           WRITE CATALOG-LINE.                                          
001930           MOVE WS-RULE-EQUAL TO CATALOG-LINE.                          
001940           WRITE CATALOG-LINE.                                          
001950           PERFORM 0500-PRINT-DEPT THRU 0500-EXIT                       
001960                   VARYING WS-SUB FROM 1 BY 1                           
001970                   UNTIL WS-SUB > WS-DEPT-COUNT.                        
001980           PERFORM 0900-PRINT-CATALOG-TOTALS THRU 0900-EXIT.            
001990           CLOSE CATALOG-FILE.                                          
002000           STOP RUN.                                                    
002010                                                                        
002020      *-----------------------------------------------------------------
002030      * 0100-INITIALIZE - LOAD MASTER, BUILD AND SORT DISTINCT          
002040      * DEPARTMENT LIST                                                 
002050      *-----------------------------------------------------------------
002060       0100-INITIALIZE.                                                 
002070           ACCEPT WS-DATE-6 FROM DATE.                                  
002080           IF WS-D6-YY < 50                                             
002090               COMPUTE WS-TODAY-CCYY = 2000 + WS-D6-YY                  
002100           ELSE                                                         
002110               COMPUTE WS-TODAY-CCYY = 1900 + WS-D6-YY.                 
002120           MOVE WS-D6-MM TO WS-TODAY-MM.                                
002130           MOVE WS-D6-DD TO WS-TODAY-DD.                                
002140           PERFORM 0110-LOAD-COURSES THRU 0110-EXIT.                    
002150           PERFORM 0120-BUILD-DEPT-LIST THRU 0120-EXIT.                 
002160           PERFORM 0130-SORT-DEPT-LIST THRU 0130-EXIT.                  
002170       0100-EXIT.                                                       
002180           EXIT.                                                        
002190                                                                        
002200       0110-LOAD-COURSES.                                               
002210           MOVE ZERO TO WS-COURSE-COUNT.                                
002220           OPEN INPUT COURSE-FILE.                                      
002230           IF WS-CRS-FILE-STAT NOT = '00'                               
002240               DISPLAY 'RELCURSO - COURSES.CSV OPEN ERROR '             
002250                       WS-CRS-FILE-STAT                                 
002260               STOP RUN.                                                
002270           MOVE 'N' TO WS-EOF-SW.                                       
002280           READ COURSE-FILE INTO COURSE-LINE-REC                        
002290               AT END MOVE 'Y' TO WS-EOF-SW.                            
002300           IF NOT WS-EOF                                                
002310               READ COURSE-FILE INTO COURSE-LINE-REC                    
002320                   AT END MOVE 'Y' TO WS-EOF-SW.                        
002330       0111-LOAD-LOOP.                                                  
002340           IF WS-EOF                                                    
002350               GO TO 0112-LOAD-DONE.                                    
002360           MOVE CRF-LINE TO CSV-LINE-IN.                                
002370           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
002380           IF CSV-LINE-LEN = 0                                          
002390               GO TO 0111-LOAD-NEXT.                                    
002400           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002410           ADD 1 TO WS-COURSE-COUNT.                                    
002420           SET CRS-IDX TO WS-COURSE-COUNT.                              
002430           MOVE CSV-FIELD(1) TO TBL-CRS-CODE (CRS-IDX).                 
002440           MOVE CSV-FIELD(2) TO TBL-CRS-NAME (CRS-IDX).                 
002450           MOVE CSV-FIELD(4) TO TBL-CRS-CREDITS (CRS-IDX).              
002460           MOVE CSV-FIELD(5) TO TBL-CRS-DEPARTMENT (CRS-IDX).           
002470           MOVE CSV-FIELD(7) TO TBL-CRS-STATUS (CRS-IDX).               
002480           MOVE CSV-FIELD(9) TO TBL-CRS-LEVEL (CRS-IDX).                
002490           MOVE 'N' TO TBL-CRS-PRINTED-SW (CRS-IDX).                    
002500       0111-LOAD-NEXT.                                                  
002510           READ COURSE-FILE INTO COURSE-LINE-REC                        
002520               AT END MOVE 'Y' TO WS-EOF-SW.                            
002530           GO TO 0111-LOAD-LOOP.                                        
002540       0112-LOAD-DONE.                                                  
002550           CLOSE COURSE-FILE.                                           
002560       0110-EXIT.                                                       
002570           EXIT.                                                        
002580                                                                        
002590       0160-CALC-LINE-LEN.                                              
002600           MOVE 240 TO CSV-LINE-LEN.                                    
002610       0161-CALC-LEN-LOOP.                                              
002620           IF CSV-LINE-LEN = 0                                          
002630               GO TO 0160-EXIT.                                         
002640           IF CSV-LINE-IN (CSV-LINE-LEN:1) NOT = SPACE                  
002650               GO TO 0160-EXIT.                                         
002660           SUBTRACT 1 FROM CSV-LINE-LEN.                                
002670           GO TO 0161-CALC-LEN-LOOP.                                    
002680       0160-EXIT.                                                       
002690           EXIT.                                                        
002700                                                                        
002710      *-----------------------------------------------------------------
002720      * 0120-BUILD-DEPT-LIST - COLLECT DISTINCT DEPARTMENT NAMES        
002730      *-----------------------------------------------------------------
002740       0120-BUILD-DEPT-LIST.                                            
002750           MOVE ZERO TO WS-DEPT-COUNT.                                  
002760           MOVE 1 TO WS-SUB.                                            
002770       0121-BUILD-LOOP.                                                 
002780           IF WS-SUB > WS-COURSE-COUNT                                  
002790               GO TO 0120-EXIT.                                         
002800           SET CRS-IDX TO WS-SUB.                                       
002810           MOVE 'N' TO WS-FOUND-SW.                                     
002820           MOVE 1 TO WS-SUB2.                                           
002830       0122-SCAN-LOOP.                                                  
002840           IF WS-SUB2 > WS-DEPT-COUNT                                   
002850               GO TO 0123-SCAN-DONE.                                    
002860           SET DPT-IDX TO WS-SUB2.                                      
002870           IF WRK-DEPT-NAME (DPT-IDX) = TBL-CRS-DEPARTMENT (CRS-IDX)    
002880               MOVE 'Y' TO WS-FOUND-SW                                  
002890               GO TO 0123-SCAN-DONE.                                    
002900           ADD 1 TO WS-SUB2.                                            
002910           GO TO 0122-SCAN-LOOP.                                        
002920       0123-SCAN-DONE.                                                  
002930           IF WS-FOUND                                                  
002940               GO TO 0124-BUILD-NEXT.                                   
002950           ADD 1 TO WS-DEPT-COUNT.                                      
002960           SET DPT-IDX TO WS-DEPT-COUNT.                                
002970           MOVE TBL-CRS-DEPARTMENT (CRS-IDX) TO WRK-DEPT-NAME (DPT-IDX).
002980       0124-BUILD-NEXT.                                                 
002990           ADD 1 TO WS-SUB.                                             
003000           GO TO 0121-BUILD-LOOP.                                       
003010       0120-EXIT.                                                       
003020           EXIT.                                                        
003030                                                                        
003040      *-----------------------------------------------------------------
003050      * 0130-SORT-DEPT-LIST - SELECTION SORT, ASCENDING DEPARTMENT NAME 
003060      *-----------------------------------------------------------------
003070       0130-SORT-DEPT-LIST.                                             
003080           IF WS-DEPT-COUNT < 2                                         
003090               GO TO 0130-EXIT.                                         
003100           MOVE 1 TO WS-SUB.                                            
003110       0131-OUTER-LOOP.                                                 
003120           IF WS-SUB >= WS-DEPT-COUNT                                   
003130               GO TO 0130-EXIT.                                         
003140           SET DPT-IDX TO WS-SUB.                                       
003150           MOVE WS-SUB TO WS-LOW-IDX.                                   
003160           MOVE WRK-DEPT-NAME (DPT-IDX) TO WS-LOW-DEPT.                 
003170           COMPUTE WS-SUB2 = WS-SUB + 1.                                
003180       0132-INNER-LOOP.                                                 
003190           IF WS-SUB2 > WS-DEPT-COUNT                                   
003200               GO TO 0133-SWAP-LOW.                                     
003210           SET DPT-IDX TO WS-SUB2.                                      
003220           IF WRK-DEPT-NAME (DPT-IDX) < WS-LOW-DEPT                     
003230               MOVE WS-SUB2 TO WS-LOW-IDX                               
003240               MOVE WRK-DEPT-NAME (DPT-IDX) TO WS-LOW-DEPT.             
003250           ADD 1 TO WS-SUB2.                                            
003260           GO TO 0132-INNER-LOOP.                                       
003270       0133-SWAP-LOW.                                                   
003280           IF WS-LOW-IDX = WS-SUB                                       
003290               GO TO 0134-OUTER-NEXT.                                   
003300           SET DPT-IDX TO WS-SUB.                                       
003310           MOVE WRK-DEPT-NAME (DPT-IDX) TO WS-SAVE-DEPT.                
003320           SET DPT-IDX TO WS-LOW-IDX.                                   
003330           MOVE WRK-DEPT-NAME (DPT-IDX) TO WS-SUB2-DEPT.                
003340           SET DPT-IDX TO WS-SUB.                                       
003350           MOVE WS-SUB2-DEPT TO WRK-DEPT-NAME (DPT-IDX).                
003360           SET DPT-IDX TO WS-LOW-IDX.                                   
003370           MOVE WS-SAVE-DEPT TO WRK-DEPT-NAME (DPT-IDX).                
003380       0134-OUTER-NEXT.                                                 
003390           ADD 1 TO WS-SUB.                                             
003400           GO TO 0131-OUTER-LOOP.                                       
003410       0130-EXIT.                                                       
003420           EXIT.                                                        
003430                                                                        
003440      *-----------------------------------------------------------------
003450      * 0500-PRINT-DEPT - ONE DEPARTMENT SECTION, LEVEL SUB-GROUPED     
003460      *-----------------------------------------------------------------
003470       0500-PRINT-DEPT.                                                 
003480           SET DPT-IDX TO WS-SUB.                                       
003490           MOVE WS-RULE-DASH TO CATALOG-LINE.                           
003500           WRITE CATALOG-LINE.                                          
003510           STRING 'DEPARTMENT: ' DELIMITED BY SIZE                      
003520                  WRK-DEPT-NAME (DPT-IDX) DELIMITED BY SIZE             
003530                  INTO WS-DEPT-LINE.                                    
003540           MOVE WS-DEPT-LINE TO CATALOG-LINE.                           
003550           WRITE CATALOG-LINE.                                          
003560           MOVE ZERO TO WS-DEPT-TOTAL-CNT.                              
003570           MOVE ZERO TO WS-DEPT-ACTIVE-CNT.                             
003580           MOVE ZERO TO WS-DEPT-CREDIT-SUM.                             
003590           PERFORM 0510-PRINT-LEVEL THRU 0510-EXIT                      
003600               VARYING WS-SUB2 FROM 1 BY 1                              
003610               UNTIL WS-SUB2 > 2.                                       
003620           PERFORM 0540-PRINT-DEPT-SUBTOTAL THRU 0540-EXIT.             
003630       0500-EXIT.                                                       
003640           EXIT.                                                        
003650                                                                        
003660      *-----------------------------------------------------------------
003670      * 0510-PRINT-LEVEL - WS-SUB2 = 1 MEANS UNDERGRADUATE, 2 MEANS     
003680      * GRADUATE.  PRINTS THE LEVEL HEADING ONLY WHEN THAT DEPARTMENT   
003690      * HAS AT LEAST ONE COURSE AT THAT LEVEL.                          
003700      *-----------------------------------------------------------------
003710       0510-PRINT-LEVEL.                                                
003720           MOVE 'N' TO WS-FOUND-SW.                                     
003730           MOVE 1 TO WS-SUB.                                            
003740       0511-SCAN-LEVEL.                                                 
003750           IF WS-SUB > WS-COURSE-COUNT                                  
003760               GO TO 0512-SCAN-DONE.                                    
003770           SET CRS-IDX TO WS-SUB.                                       
003780           IF TBL-CRS-DEPARTMENT (CRS-IDX) NOT = WRK-DEPT-NAME (DPT-IDX)
003790               GO TO 0513-SCAN-NEXT.                                    
003800           IF WS-SUB2 = 1 AND TBL-CRS-LEVEL (CRS-IDX)                   
003810                   NOT = 'UNDERGRADUATE'                                
003820               GO TO 0513-SCAN-NEXT.                                    
003830           IF WS-SUB2 = 2 AND TBL-CRS-LEVEL (CRS-IDX) NOT = 'GRADUATE'  
003840               GO TO 0513-SCAN-NEXT.                                    
003850           MOVE 'Y' TO WS-FOUND-SW.                                     
003860       0512-SCAN-DONE.                                                  
003870           CONTINUE.                                                    
003880       0513-SCAN-NEXT.                                                  
003890           ADD 1 TO WS-SUB.                                             
003900           IF WS-FOUND                                                  
003910               GO TO 0514-LEVEL-HEADING.                                
003920           GO TO 0511-SCAN-LEVEL.                                       
003930       0514-LEVEL-HEADING.                                              
003940           IF WS-SUB2 = 1                                               
003950               MOVE '  UNDERGRADUATE COURSES' TO WS-LEVEL-LINE          
003960           ELSE                                                         
003970               MOVE '  GRADUATE COURSES' TO WS-LEVEL-LINE.              
003980           MOVE WS-LEVEL-LINE TO CATALOG-LINE.                          
003990           WRITE CATALOG-LINE.                                          
004000           MOVE 1 TO WS-SUB.                                            
004010       0515-DETAIL-LOOP.                                                
004020           IF WS-SUB > WS-COURSE-COUNT                                  
004030               GO TO 0510-EXIT.                                         
004040           SET CRS-IDX TO WS-SUB.                                       
004050           IF TBL-CRS-DEPARTMENT (CRS-IDX) NOT = WRK-DEPT-NAME (DPT-IDX)
004060               GO TO 0516-DETAIL-NEXT.                                  
004070           IF WS-SUB2 = 1 AND TBL-CRS-LEVEL (CRS-IDX)                   
004080                   NOT = 'UNDERGRADUATE'                                
004090               GO TO 0516-DETAIL-NEXT.                                  
004100           IF WS-SUB2 = 2 AND TBL-CRS-LEVEL (CRS-IDX) NOT = 'GRADUATE'  
004110               GO TO 0516-DETAIL-NEXT.                                  
004120           MOVE SPACES TO WS-DETAIL-LINE.                               
004130           MOVE TBL-CRS-CODE (CRS-IDX) TO DTL-CODE.                     
004140           MOVE TBL-CRS-NAME (CRS-IDX) TO DTL-NAME.                     
004150           MOVE TBL-CRS-CREDITS (CRS-IDX) TO DTL-CREDITS.               
004160           MOVE TBL-CRS-STATUS (CRS-IDX) TO DTL-STATUS.                 
004170           MOVE WS-DETAIL-LINE TO CATALOG-LINE.                         
004180           WRITE CATALOG-LINE.                                          
004190           ADD 1 TO WS-DEPT-TOTAL-CNT.                                  
004200           ADD 1 TO WS-CAT-TOTAL-CNT.                                   
004210           ADD TBL-CRS-CREDITS (CRS-IDX) TO WS-DEPT-CREDIT-SUM.         
004220           ADD TBL-CRS-CREDITS (CRS-IDX) TO WS-CAT-CREDIT-SUM.          
004230           IF TBL-CRS-STATUS (CRS-IDX) = 'ACTIVE'                       
004240               ADD 1 TO WS-DEPT-ACTIVE-CNT                              
004250               ADD 1 TO WS-CAT-ACTIVE-CNT.                              
004260       0516-DETAIL-NEXT.                                                
004270           ADD 1 TO WS-SUB.                                             
004280           GO TO 0515-DETAIL-LOOP.                                      
004290       0510-EXIT.                                                       
004300           EXIT.                                                        
004310                                                                        
004320      *-----------------------------------------------------------------
004330      * 0540-PRINT-DEPT-SUBTOTAL                                        
004340      *-----------------------------------------------------------------
004350       0540-PRINT-DEPT-SUBTOTAL.                                        
004360           IF WS-DEPT-TOTAL-CNT = 0                                     
004370               MOVE ZERO TO WS-DEPT-AVG-CREDITS                         
004380           ELSE                                                         
004390               DIVIDE WS-DEPT-CREDIT-SUM BY WS-DEPT-TOTAL-CNT           
004400                       GIVING WS-DEPT-AVG-CREDITS ROUNDED.              
004410           MOVE WS-DEPT-AVG-CREDITS TO WS-EDIT-AVG.                     
004420           STRING '  DEPT TOTAL: ' DELIMITED BY SIZE                    
004430                  WS-DEPT-TOTAL-CNT DELIMITED BY SIZE                   
004440                  '   ACTIVE: '    DELIMITED BY SIZE                    
004450                  WS-DEPT-ACTIVE-CNT DELIMITED BY SIZE                  
004460                  '   AVG CREDITS: ' DELIMITED BY SIZE                  
004470                  WS-EDIT-AVG        DELIMITED BY SIZE                  
004480                  INTO WS-DEPT-SUBTOT-LINE.                             
004490           MOVE WS-DEPT-SUBTOT-LINE TO CATALOG-LINE.                    
004500           WRITE CATALOG-LINE.                                          
004510       0540-EXIT.                                                       
004520           EXIT.                                                        
004530                                                                        
004540      *-----------------------------------------------------------------
004550      * 0900-PRINT-CATALOG-TOTALS                                       
004560      *-----------------------------------------------------------------
004570       0900-PRINT-CATALOG-TOTALS.                                       
004580           MOVE WS-RULE-EQUAL TO CATALOG-LINE.                          
004590           WRITE CATALOG-LINE.                                          
004600           IF WS-CAT-TOTAL-CNT = 0                                      
004610               MOVE ZERO TO WS-CAT-AVG-CREDITS                          
004620           ELSE                                                         
004630               DIVIDE WS-CAT-CREDIT-SUM BY WS-CAT-TOTAL-CNT             
004640                       GIVING WS-CAT-AVG-CREDITS ROUNDED.               
004650           MOVE WS-CAT-AVG-CREDITS TO WS-EDIT-AVG.                      
004660           STRING 'CATALOG TOTAL COURSES: ' DELIMITED BY SIZE           
004670                  WS-CAT-TOTAL-CNT  DELIMITED BY SIZE                   
004680                  '   ACTIVE: '     DELIMITED BY SIZE                   
004690                  WS-CAT-ACTIVE-CNT DELIMITED BY SIZE                   
004700                  '   AVG CREDITS: ' DELIMITED BY SIZE                  
004710                  WS-EDIT-AVG        DELIMITED BY SIZE                  
004720                  INTO WS-CAT-TOTAL-LINE.                               
004730           MOVE WS-CAT-TOTAL-LINE TO CATALOG-LINE.                      
004740           WRITE CATALOG-LINE.                                          
004750           MOVE WS-RULE-EQUAL TO CATALOG-LINE.                          
004760           WRITE CATALOG-LINE.                                          
004770       0900-EXIT.                                                       
004780           EXIT.                                                        
004790                                                                        
004800      *-----------------------------------------------------------------
004810      * CSV SPLIT PROCEDURE-DIVISION COPY MEMBER (READ-ONLY REPORT)     
004820      *-----------------------------------------------------------------
004830       COPY CPCSVSPL.                                                   
