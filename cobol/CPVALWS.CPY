000100*****************************************************************
000110* CPVALWS.CPY
000120* WORKING-STORAGE FOR THE SHARED VALIDATOR ROUTINES IN
000130* CPVALID.CPY.  COPY THIS INTO WORKING-STORAGE ALONGSIDE
000140* CPVALID.CPY IN ANY PROGRAM THAT VALIDATES A PHONE NUMBER,
000150* A DATE OF BIRTH, AN AGE RANGE OR A GPA VALUE.  THE CALLER
000160* MOVES ITS OWN FIELD INTO THE MATCHING WS-VAL- FIELD, MOVES
000170* TODAY'S DATE INTO WS-VAL-TODAY-CCYYMMDD ONCE AT PROGRAM
000180* START, THEN PERFORMS THE WANTED 9800- PARAGRAPH AND TESTS
000190* THE MATCHING 88-LEVEL.
000200*-----------------------------------------------------------------
000210* VER    DATE         INIT  DESCRIPTION
000220* 1.0    2006-02-27    DMP  INITIAL VERSION - PHONE/DOB/AGE/GPA
000230*                           VALIDATORS SPLIT OUT OF CADALUNO AND
000240*                           CLASSIF SO EVERY PROGRAM SHARES ONE
000250*                           COPY OF EACH CHECK (RQ-2410)
000260*****************************************************************
000270 01  CP-VALIDATION-WS.
000280     05  WS-VAL-TODAY-CCYYMMDD       PIC 9(08).
000290     05  WS-VAL-TODAY-R REDEFINES WS-VAL-TODAY-CCYYMMDD.
000300         10  WS-VAL-TODAY-CCYY           PIC 9(04).
000310         10  WS-VAL-TODAY-MM             PIC 9(02).
000320         10  WS-VAL-TODAY-DD             PIC 9(02).
000330*
000340     05  WS-VAL-PHONE                PIC X(20).
000350     05  WS-VAL-PHONE-SUB            PIC 9(02) COMP.
000360     05  WS-VAL-PHONE-DIGIT-CNT      PIC 9(02) COMP.
000370     05  WS-VAL-PHONE-SW             PIC X(01) VALUE 'Y'.
000380         88  WS-VAL-PHONE-OK             VALUE 'Y'.
000390*
000400     05  WS-VAL-DOB                  PIC 9(08).
000410     05  WS-VAL-DOB-R REDEFINES WS-VAL-DOB.
000420         10  WS-VAL-DOB-CCYY             PIC 9(04).
000430         10  WS-VAL-DOB-MM               PIC 9(02).
000440         10  WS-VAL-DOB-DD               PIC 9(02).
000450     05  WS-VAL-DOB-FLOOR-CCYYMMDD   PIC 9(08).
000460     05  WS-VAL-DOB-FLOOR-R REDEFINES WS-VAL-DOB-FLOOR-CCYYMMDD.
000470         10  WS-VAL-DOB-FLOOR-CCYY       PIC 9(04).
000480         10  FILLER                      PIC X(04).
000490     05  WS-VAL-DOB-SW               PIC X(01) VALUE 'Y'.
000500         88  WS-VAL-DOB-OK               VALUE 'Y'.
000510*
000520     05  WS-VAL-AGE-YEARS            PIC 9(03) COMP.
000530     05  WS-VAL-AGE-MIN              PIC 9(03) COMP.
000540     05  WS-VAL-AGE-MAX              PIC 9(03) COMP.
000550     05  WS-VAL-AGE-SW               PIC X(01) VALUE 'Y'.
000560         88  WS-VAL-AGE-OK               VALUE 'Y'.
000570*
000580     05  WS-VAL-GPA                  PIC 9V99.
000590     05  WS-VAL-GPA-SW               PIC X(01) VALUE 'Y'.
000600         88  WS-VAL-GPA-OK               VALUE 'Y'.
000610     05  FILLER                      PIC X(10).
