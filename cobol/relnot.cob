000100                                                                        
000110       IDENTIFICATION DIVISION.                                         
000120       PROGRAM-ID. RELNOT-COB.                                          
000130       AUTHOR. R G HALVORSEN.                                           
000140       INSTALLATION. MIDLAND STATE COLLEGE DATA PROCESSING.             
000150       DATE-WRITTEN. 11/04/91.                                          
000160       DATE-COMPILED.                                                   
000170       SECURITY. REGISTRAR DATA - AUTHORIZED PERSONNEL ONLY.            
000180      ***************************************************************** 
000190      * MIDLAND STATE COLLEGE - OFFICE OF THE REGISTRAR                 
000200      * ANALYST    : R G HALVORSEN                                      
000210      * PROGRAMMER : R G HALVORSEN                                      
000220      * PURPOSE    : SEMESTER ROSTER REPORT.  SORTS ALL ENROLLMENTS     
000230      *              CHRONOLOGICALLY BY SEMESTER AND, WITHIN SEMESTER,  
000240      *              BY STUDENT LAST NAME, PRINTS A ROSTER LINE PER     
000250      *              ENROLLMENT, AND FOLLOWS WITH AN ENROLLMENT         
000260      *              STATISTICS SECTION GROUPED BY SEMESTER AND BY      
000270      *              COURSE, INCLUDING THE AVERAGE NUMERIC GRADE.       
000280      *-----------------------------------------------------------------
000290      * VER    DATE         INIT  DESCRIPTION                           
000300      * 1.0    1991-11-04    RGH  INITIAL VERSION                       
000310      * 1.1    1994-02-08    RGH  ADDED PER-COURSE STATISTICS SECTION   
000320      * 1.2    1998-12-09    LWK  Y2K - CONVERTED FROM INDEXED MASTERS  
000330      *                           TO LINE-SEQUENTIAL CSV (RQ-2091)      
000340      * 1.3    2003-06-19    DMP  ADDED AVERAGE NUMERIC GRADE COLUMN    
000350      *                           TO THE COURSE STATISTICS (RQ-2284)    
000360      ***************************************************************** 
000370                                                                        
000380       ENVIRONMENT DIVISION.                                            
000390       CONFIGURATION SECTION.                                           
000400       SOURCE-COMPUTER. IBM-4341.                                       
000410       OBJECT-COMPUTER. IBM-4341.                                       
000420       SPECIAL-NAMES.                                                   
000430           C01 IS TOP-OF-FORM.                                          
000440       INPUT-OUTPUT SECTION.                                            
000450       FILE-CONTROL.                                                    
000460           SELECT STUDENT-FILE ASSIGN TO STUDENTM                       
000470                       ORGANIZATION LINE SEQUENTIAL                     
000480                       FILE STATUS WS-STU-FILE-STAT.                    
000490                                                                        
000500           SELECT COURSE-FILE ASSIGN TO COURSEMS                        
000510                       ORGANIZATION LINE SEQUENTIAL                     
000520                       FILE STATUS WS-CRS-FILE-STAT.                    
000530                                                                        
000540           SELECT ENROLL-FILE ASSIGN TO ENROLLMS                        
000550                       ORGANIZATION LINE SEQUENTIAL                     
000560                       FILE STATUS WS-ENR-FILE-STAT.                    
000570                                                                        
000580           SELECT SORTWORK ASSIGN TO SORTWK1.                           
000590           SELECT ROSTER-FILE ASSIGN TO PRINTER.                        
000600                                                                        
000610       DATA DIVISION.                                                   
000620       FILE SECTION.                                                    
000630       FD  STUDENT-FILE                                                 
000640           LABEL RECORD STANDARD.                                       
000650       01  STUDENT-LINE-REC.                                            
000660           05  STF-LINE                    PIC X(240).                  
000670           05  FILLER                      PIC X(10).                   
000680                                                                        
000690       FD  COURSE-FILE                                                  
000700           LABEL RECORD STANDARD.                                       
000710       01  COURSE-LINE-REC.                                             
000720           05  CRF-LINE                    PIC X(240).                  
000730           05  FILLER                      PIC X(10).                   
000740                                                                        
000750       FD  ENROLL-FILE                                                  
000760           LABEL RECORD STANDARD.                                       
000770       01  ENROLL-LINE-REC.                                             
000780           05  ENF-LINE                    PIC X(240).                  
000790           05  FILLER                      PIC X(10).                   
000800                                                                        
000810       SD  SORTWORK.                                                    
000820       01  SD-ROSTER-REC.                                               
000830           05  SD-SORT-KEY                 PIC 9(06).                   
000840           05  SD-LAST-NAME                PIC X(30).                   
000850           05  SD-FIRST-NAME               PIC X(30).                   
000860           05  SD-STU-ID                   PIC X(06).                   
000870           05  SD-SEASON                   PIC X(06).                   
000880           05  SD-YEAR                     PIC 9(04).                   
000890           05  SD-CRS-CODE                 PIC X(08).                   
000900           05  SD-GRADE                    PIC X(02).                   
000910           05  SD-STATUS                   PIC X(10).                   
000920                                                                        
000930       FD  ROSTER-FILE                                                  
000940           LABEL RECORD OMITTED.                                        
000950       01  ROSTER-LINE                  PIC X(80).                      
000960                                                                        
000970       WORKING-STORAGE SECTION.                                         
000980      *-----------------------------------------------------------------
000990      * RECORD LAYOUTS - CURRENT-ROW WORK AREAS                         
001000      *-----------------------------------------------------------------
001010       COPY CPALUNO.                                                    
001020       COPY CPCURSO.                                                    
001030       COPY CPMATRIC.                                                   
001040       COPY CPNOTA.                                                     
001050                                                                        
001060      *-----------------------------------------------------------------
001070      * CSV SPLIT WORKING STORAGE                                       
001080      *-----------------------------------------------------------------
001090       COPY CPCSVWS.                                                    
001100                                                                        
001110      *-----------------------------------------------------------------
001120      * IN-MEMORY STUDENT TABLE (NAME LOOKUP ONLY)                      
001130      *-----------------------------------------------------------------
001140       01  WS-STUDENT-TABLE.                                            
001150           05  WS-STUDENT-ENTRY OCCURS 500 TIMES                        
001160                                INDEXED BY STU-IDX.                     
001170               10  TBL-STU-ID              PIC X(06).                   
001180               10  TBL-FIRST-NAME          PIC X(30).                   
001190               10  TBL-LAST-NAME           PIC X(30).                   
001200               10  FILLER                  PIC X(10).                   
001210           05  FILLER                      PIC X(10).                   
001220       01  WS-STUDENT-COUNT             PIC 9(04) COMP VALUE ZERO.      
001230                                                                        
001240      *-----------------------------------------------------------------
001250      * IN-MEMORY COURSE TABLE WITH STATISTICS ACCUMULATORS             
001260      *-----------------------------------------------------------------
001270       01  WS-COURSE-TABLE.                                             
001280           05  WS-COURSE-ENTRY OCCURS 300 TIMES                         
001290                                INDEXED BY CRS-IDX.                     
001300               10  TBL-CRS-CODE            PIC X(08).                   
001310               10  TBL-CRS-NAME            PIC X(60).                   
001320               10  TBL-CRS-ENR-CNT         PIC 9(05) COMP.              
001330               10  TBL-CRS-ACTIVE-CNT      PIC 9(05) COMP.              
001340               10  TBL-CRS-COMPLETED-CNT   PIC 9(05) COMP.              
001350               10  TBL-CRS-GRADE-SUM       PIC 9(05)V99.                
001360               10  TBL-CRS-GRADE-CNT       PIC 9(05) COMP.              
001370               10  FILLER                  PIC X(10).                   
001380           05  FILLER                      PIC X(10).                   
001390       01  WS-COURSE-COUNT              PIC 9(04) COMP VALUE ZERO.      
001400                                                                        
001410       01  WS-STU-FILE-STAT             PIC X(02) VALUE SPACES.         
001420       01  WS-CRS-FILE-STAT             PIC X(02) VALUE SPACES.         
001430       01  WS-ENR-FILE-STAT             PIC X(02) VALUE SPACES.         
001440       01  WS-EOF-SW                    PIC X(01) VALUE 'N'.            
001450           88  WS-EOF                      VALUE 'Y'.                   
001460       01  WS-SORT-AT-END-SW            PIC X(01) VALUE 'N'.            
001470           88  WS-SORT-AT-END              VALUE 'Y'.                   
001480                                                                        
001490       01  WS-SUB                       PIC 9(04) COMP VALUE ZERO.      
001500       01  WS-FOUND-STU-IDX             PIC 9(04) COMP VALUE ZERO.      
001510       01  WS-FOUND-CRS-IDX             PIC 9(04) COMP VALUE ZERO.      
001520       01  WS-CREDIT-LOOKUP-CODE        PIC X(08) VALUE SPACES.         
001530       01  WS-SEASON-RANK                PIC 9(01) COMP VALUE ZERO.     
001540       01  WS-FIRST-REC-SW               PIC X(01) VALUE 'Y'.           
001550       01  WS-PREV-SORT-KEY              PIC 9(06) VALUE ZERO.          
001560       01  WS-PREV-SEASON                PIC X(06) VALUE SPACES.        
001570       01  WS-PREV-YEAR                  PIC 9(04) VALUE ZERO.          
001580                                                                        
001590       01  WS-SEM-TOTAL-CNT              PIC 9(05) COMP VALUE ZERO.     
001600       01  WS-SEM-ACTIVE-CNT             PIC 9(05) COMP VALUE ZERO.     
001610       01  WS-SEM-COMPLETED-CNT          PIC 9(05) COMP VALUE ZERO.     
001620                                                                        
001630      *-----------------------------------------------------------------
001640      * REPORT LINES                                                    
001650      *-----------------------------------------------------------------
001660       01  WS-RULE-EQUAL                  PIC X(80) VALUE ALL '='.      
001670       01  WS-RULE-DASH                   PIC X(80) VALUE ALL '-'.      
001680       01  WS-TITLE-LINE.                                               
001690           05  FILLER                     PIC X(22) VALUE SPACES.       
001700           05  FILLER                     PIC X(36)                     
001710               VALUE 'MIDLAND STATE COLLEGE ROSTER REPORT'.             
001720           05  FILLER                     PIC X(22) VALUE SPACES.       
001730       01  WS-SEM-HEADING-LINE            PIC X(80) VALUE SPACES.       
001740       01  WS-ROSTER-DETAIL.                                            
001750           05  RDT-LAST-NAME              PIC X(20) VALUE SPACES.       
001760           05  FILLER                     PIC X(01) VALUE SPACE.        
001770           05  RDT-FIRST-NAME             PIC X(15) VALUE SPACES.       
001780           05  FILLER                     PIC X(01) VALUE SPACE.        
001790           05  RDT-STU-ID                 PIC X(06) VALUE SPACES.       
001800           05  FILLER                     PIC X(01) VALUE SPACE.        
001810           05  RDT-CRS-CODE               PIC X(10) VALUE SPACES.       
001820           05  FILLER                     PIC X(01) VALUE SPACE.        
001830           05  RDT-GRADE                  PIC X(02) VALUE SPACES.       
001840           05  FILLER                     PIC X(01) VALUE SPACE.        
001850           05  RDT-STATUS                 PIC X(10) VALUE SPACES.       
001860           05  FILLER                     PIC X(11) VALUE SPACES.       
001870       01  WS-SEM-STAT-LINE               PIC X(80) VALUE SPACES.       
001880       01  WS-STATS-TITLE-LINE            PIC X(80) VALUE SPACES.       
001890       01  WS-COURSE-STAT-LINE.                                         
001900           05  CST-CODE                   PIC X(10) VALUE SPACES.       
001910           05  CST-NAME                   PIC X(35) VALUE SPACES.       
001920           05  CST-ENR                    PIC ZZZZ9 VALUE ZERO.         
001930           05  FILLER                     PIC X(01) VALUE SPACE.        
001940           05  CST-AVG                    PIC 9.99  VALUE ZERO.         
001950           05  FILLER                     PIC X(24) VALUE SPACES.       
001960       01  WS-EDIT-AVG                    PIC 9.99.                     
001970                                                                        
001980       PROCEDURE DIVISION.                                              
001990                                                                        
002000       0000-MAIN-LINE.                                                  
002010           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      
002020           OPEN OUTPUT ROSTER-FILE.                                     
002030           MOVE WS-TITLE-LINE TO ROSTER-LINE.                           
002040           WRITE ROSTER-LINE.                                           
002050           MOVE WS-RULE-EQUAL TO ROSTER-LINE.                           
002060           WRITE ROSTER-LINE.                                           
002070           SORT SORTWORK ASCENDING KEY SD-SORT-KEY                      
002080                                       SD-LAST-NAME                     
002090                                       SD-FIRST-NAME                    
002100                INPUT PROCEDURE 0400-SELECT-ENROLLMENTS                 
002110                OUTPUT PROCEDURE 0500-PRINT-ROSTER.                     
002120           PERFORM 0900-PRINT-COURSE-STATS THRU 0900-EXIT.              
002130           CLOSE ROSTER-FILE.                                           
002140           STOP RUN.                                                    
002150                                                                        
002160      *-----------------------------------------------------------------
002170      * 0100-INITIALIZE - LOAD STUDENT AND COURSE MASTERS               
002180      *-----------------------------------------------------------------
002190       0100-INITIALIZE.                                                 
002200           PERFORM 0110-LOAD-STUDENTS THRU 0110-EXIT.                   
002210           PERFORM 0120-LOAD-COURSES THRU 0120-EXIT.                    
002220       0100-EXIT.                                                       
002230           EXIT.                                                        
002240                                                                        
002250       0110-LOAD-STUDENTS.                                              
002260           MOVE ZERO TO WS-STUDENT-COUNT.                               
002270           OPEN INPUT STUDENT-FILE.                                     
002280           IF WS-STU-FILE-STAT NOT = '00'                               
002290               DISPLAY 'RELNOT - STUDENTS.CSV OPEN ERROR '              
002300                       WS-STU-FILE-STAT                                 
002310               STOP RUN.                                                
002320           MOVE 'N' TO WS-EOF-SW.                                       
002330           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002340               AT END MOVE 'Y' TO WS-EOF-SW.                            
002350           IF NOT WS-EOF                                                
002360               READ STUDENT-FILE INTO STUDENT-LINE-REC                  
002370                   AT END MOVE 'Y' TO WS-EOF-SW.                        
002380       0111-LOAD-STU-LOOP.                                              
002390           IF WS-EOF                                                    
002400               GO TO 0112-LOAD-STU-DONE.                                
002410           MOVE STF-LINE TO CSV-LINE-IN.                                
002420           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
002430           IF CSV-LINE-LEN = 0                                          
002440               GO TO 0111-LOAD-STU-NEXT.                                
002450           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002460           ADD 1 TO WS-STUDENT-COUNT.                                   
002470           SET STU-IDX TO WS-STUDENT-COUNT.                             
002480           MOVE CSV-FIELD(1) TO TBL-STU-ID (STU-IDX).                   
002490           MOVE CSV-FIELD(2) TO TBL-FIRST-NAME (STU-IDX).               
002500           MOVE CSV-FIELD(3) TO TBL-LAST-NAME (STU-IDX).                
002510       0111-LOAD-STU-NEXT.                                              
002520           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002530               AT END MOVE 'Y' TO WS-EOF-SW.                            
002540           GO TO 0111-LOAD-STU-LOOP.                                    
002550       0112-LOAD-STU-DONE.                                              
002560           CLOSE STUDENT-FILE.                                          
002570       0110-EXIT.                                                       
002580           EXIT.                                                        
002590                                                                        
002600       0120-LOAD-COURSES.                                               
002610           MOVE ZERO TO WS-COURSE-COUNT.                                
002620           OPEN INPUT COURSE-FILE.                                      
002630           IF WS-CRS-FILE-STAT NOT = '00'                               
002640               DISPLAY 'RELNOT - COURSES.CSV OPEN ERROR '               
002650                       WS-CRS-FILE-STAT                                 
002660               STOP RUN.                                                
002670           MOVE 'N' TO WS-EOF-SW.                                       
002680           READ COURSE-FILE INTO COURSE-LINE-REC                        
002690               AT END MOVE 'Y' TO WS-EOF-SW.                            
002700           IF NOT WS-EOF                                                
002710               READ COURSE-FILE INTO COURSE-LINE-REC                    
002720                   AT END MOVE 'Y' TO WS-EOF-SW.                        
002730       0121-LOAD-CRS-LOOP.                                              
002740           IF WS-EOF                                                    
002750               GO TO 0122-LOAD-CRS-DONE.                                
002760           MOVE CRF-LINE TO CSV-LINE-IN.                                
002770           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
002780           IF CSV-LINE-LEN = 0                                          
002790               GO TO 0121-LOAD-CRS-NEXT.                                
002800           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002810           ADD 1 TO WS-COURSE-COUNT.                                    
002820           SET CRS-IDX TO WS-COURSE-COUNT.                              
002830           MOVE CSV-FIELD(1) TO TBL-CRS-CODE (CRS-IDX).                 
002840           MOVE CSV-FIELD(2) TO TBL-CRS-NAME (CRS-IDX).                 
002850           MOVE ZERO TO TBL-CRS-ENR-CNT (CRS-IDX).                      
002860           MOVE ZERO TO TBL-CRS-ACTIVE-CNT (CRS-IDX).                   
002870           MOVE ZERO TO TBL-CRS-COMPLETED-CNT (CRS-IDX).                
002880           MOVE ZERO TO TBL-CRS-GRADE-SUM (CRS-IDX).                    
002890           MOVE ZERO TO TBL-CRS-GRADE-CNT (CRS-IDX).                    
002900       0121-LOAD-CRS-NEXT.                                              
002910           READ COURSE-FILE INTO COURSE-LINE-REC                        
002920               AT END MOVE 'Y' TO WS-EOF-SW.                            
002930           GO TO 0121-LOAD-CRS-LOOP.                                    
002940       0122-LOAD-CRS-DONE.                                              
002950           CLOSE COURSE-FILE.                                           
002960       0120-EXIT.                                                       
002970           EXIT.                                                        
002980                                                                        
002990       0160-CALC-LINE-LEN.                                              
003000           MOVE 240 TO CSV-LINE-LEN.                                    
003010       0161-CALC-LEN-LOOP.                                              
003020           IF CSV-LINE-LEN = 0                                          
003030               GO TO 0160-EXIT.                                         
003040           IF CSV-LINE-IN (CSV-LINE-LEN:1) NOT = SPACE                  
003050               GO TO 0160-EXIT.                                         
003060           SUBTRACT 1 FROM CSV-LINE-LEN.                                
003070           GO TO 0161-CALC-LEN-LOOP.                                    
003080       0160-EXIT.                                                       
003090           EXIT.                                                        
003100                                                                        
003110      *-----------------------------------------------------------------
003120      * 0310-FIND-STUDENT / 0320-FIND-COURSE - LINEAR SEARCHES          
003130      *-----------------------------------------------------------------
003140       0310-FIND-STUDENT.                                               
003150           MOVE ZERO TO WS-FOUND-STU-IDX.                               
003160           MOVE 1 TO WS-SUB.                                            
003170       0311-FIND-LOOP.                                                  
003180           IF WS-SUB > WS-STUDENT-COUNT                                 
003190               GO TO 0310-EXIT.                                         
003200           SET STU-IDX TO WS-SUB.                                       
003210           IF TBL-STU-ID (STU-IDX) = ENR-STUDENT-ID                     
003220               MOVE WS-SUB TO WS-FOUND-STU-IDX                          
003230               GO TO 0310-EXIT.                                         
003240           ADD 1 TO WS-SUB.                                             
003250           GO TO 0311-FIND-LOOP.                                        
003260       0310-EXIT.                                                       
003270           EXIT.                                                        
003280                                                                        
003290       0320-FIND-COURSE.                                                
003300           MOVE ZERO TO WS-FOUND-CRS-IDX.                               
003310           MOVE 1 TO WS-SUB.                                            
003320       0321-FIND-LOOP.                                                  
003330           IF WS-SUB > WS-COURSE-COUNT                                  
003340               GO TO 0320-EXIT.                                         
003350           SET CRS-IDX TO WS-SUB.                                       
003360           IF TBL-CRS-CODE (CRS-IDX) = WS-CREDIT-LOOKUP-CODE            
003370               MOVE WS-SUB TO WS-FOUND-CRS-IDX                          
003380               GO TO 0320-EXIT.                                         
003390           ADD 1 TO WS-SUB.                                             
003400           GO TO 0321-FIND-LOOP.                                        
003410       0320-EXIT.                                                       
003420           EXIT.                                                        
003430                                                                        
003440      *-----------------------------------------------------------------
003450      * 0400-SELECT-ENROLLMENTS SECTION - SORT INPUT PROCEDURE.  READS  
003460      * ENROLLMENTS.CSV DIRECTLY, LOOKS UP THE STUDENT'S NAME, AND      
003470      * RELEASES ONE SD-ROSTER-REC PER ENROLLMENT.  ALSO ACCUMULATES    
003480      * THE PER-COURSE STATISTICS, SINCE EVERY ENROLLMENT IS READ ONCE  
003490      * HERE REGARDLESS OF SORT ORDER.                                  
003500      *-----------------------------------------------------------------
003510       0400-SELECT-ENROLLMENTS SECTION.                                 
003520       0410-OPEN-ENROLL.                                                
003530           OPEN INPUT ENROLL-FILE.                                      
003540           IF WS-ENR-FILE-STAT NOT = '00' AND WS-ENR-FILE-STAT NOT = '35'
003550               DISPLAY 'RELNOT - ENROLLMENTS.CSV OPEN ERROR '           
003560                       WS-ENR-FILE-STAT                                 
003570               STOP RUN.                                                
003580           IF WS-ENR-FILE-STAT = '35'                                   
003590               GO TO 0440-SELECT-EXIT.                                  
003600           MOVE 'N' TO WS-EOF-SW.                                       
003610           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003620               AT END MOVE 'Y' TO WS-EOF-SW.                            
003630           IF NOT WS-EOF                                                
003640               READ ENROLL-FILE INTO ENROLL-LINE-REC                    
003650                   AT END MOVE 'Y' TO WS-EOF-SW.                        
003660       0420-SELECT-LOOP.                                                
003670           IF WS-EOF                                                    
003680               GO TO 0430-SELECT-DONE.                                  
003690           MOVE ENF-LINE TO CSV-LINE-IN.                                
003700           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
003710           IF CSV-LINE-LEN = 0                                          
003720               GO TO 0421-SELECT-NEXT.                                  
003730           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
003740           MOVE CSV-FIELD(2)       TO ENR-STUDENT-ID.                   
003750           MOVE CSV-FIELD(3)       TO ENR-COURSE-CODE.                  
003760           MOVE CSV-FIELD(4) (1:6) TO ENR-SEASON.                       
003770           MOVE CSV-FIELD(4) (7:4) TO ENR-YEAR.                         
003780           MOVE CSV-FIELD(6)       TO ENR-GRADE.                        
003790           MOVE CSV-FIELD(7)       TO ENR-STATUS.                       
003800           PERFORM 0310-FIND-STUDENT THRU 0310-EXIT.                    
003810           MOVE ENR-COURSE-CODE TO WS-CREDIT-LOOKUP-CODE.               
003820           PERFORM 0320-FIND-COURSE THRU 0320-EXIT.                     
003830           IF ENR-SEASON-SPRING                                         
003840               MOVE 1 TO WS-SEASON-RANK                                 
003850           ELSE                                                         
003860               IF ENR-SEASON-SUMMER                                     
003870                   MOVE 2 TO WS-SEASON-RANK                             
003880               ELSE                                                     
003890                   MOVE 3 TO WS-SEASON-RANK.                            
003900           MOVE SPACES TO SD-ROSTER-REC.                                
003910           COMPUTE SD-SORT-KEY = ENR-YEAR * 10 + WS-SEASON-RANK.        
003920           MOVE ENR-STUDENT-ID TO SD-STU-ID.                            
003930           MOVE ENR-SEASON     TO SD-SEASON.                            
003940           MOVE ENR-YEAR       TO SD-YEAR.                              
003950           MOVE ENR-COURSE-CODE TO SD-CRS-CODE.                         
003960           MOVE ENR-GRADE       TO SD-GRADE.                            
003970           MOVE ENR-STATUS      TO SD-STATUS.                           
003980           IF WS-FOUND-STU-IDX NOT = ZERO                               
003990               SET STU-IDX TO WS-FOUND-STU-IDX                          
004000               MOVE TBL-LAST-NAME (STU-IDX)  TO SD-LAST-NAME            
004010               MOVE TBL-FIRST-NAME (STU-IDX) TO SD-FIRST-NAME.          
004020           RELEASE SD-ROSTER-REC.                                       
004030           IF WS-FOUND-CRS-IDX = ZERO                                   
004040               GO TO 0421-SELECT-NEXT.                                  
004050           SET CRS-IDX TO WS-FOUND-CRS-IDX.                             
004060           ADD 1 TO TBL-CRS-ENR-CNT (CRS-IDX).                          
004070           IF ENR-STATUS-ACTIVE                                         
004080               ADD 1 TO TBL-CRS-ACTIVE-CNT (CRS-IDX).                   
004090           IF ENR-STATUS-COMPLETED                                      
004100               ADD 1 TO TBL-CRS-COMPLETED-CNT (CRS-IDX).                
004110           IF ENR-GRADE = SPACES                                        
004120               GO TO 0421-SELECT-NEXT.                                  
004130           SET GT-IDX TO 1.                                             
004140           SEARCH CP-GRADE-ENTRY VARYING GT-IDX                         
004150               AT END                                                   
004160                   CONTINUE                                             
004170               WHEN GT-GRADE-CODE (GT-IDX) = ENR-GRADE                  
004180                   IF GT-COUNTS-GPA (GT-IDX)                            
004190                       ADD GT-GRADE-VALUE (GT-IDX)                      
004200                               TO TBL-CRS-GRADE-SUM (CRS-IDX)           
004210                       ADD 1 TO TBL-CRS-GRADE-CNT (CRS-IDX).            
004220       0421-SELECT-NEXT.                                                
004230           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
004240               AT END MOVE 'Y' TO WS-EOF-SW.                            
004250           GO TO 0420-SELECT-LOOP.                                      
004260       0430-SELECT-DONE.                                                
004270           CLOSE ENROLL-FILE.                                           
004280       0440-SELECT-EXIT.                                                
004290           EXIT.                                                        
004300                                                                        
004310      *-----------------------------------------------------------------
004320      * 0500-PRINT-ROSTER SECTION - SORT OUTPUT PROCEDURE.  RETURNS     
004330      * THE SORTED ENROLLMENTS AND PRINTS ONE LINE PER ENROLLMENT,      
004340      * BREAKING ON SD-SORT-KEY TO ISSUE A NEW SEMESTER HEADING AND A   
004350      * PER-SEMESTER SUBTOTAL LINE.                                     
004360      *-----------------------------------------------------------------
004370       0500-PRINT-ROSTER SECTION.                                       
004380       0510-RETURN-LOOP.                                                
004390           RETURN SORTWORK AT END                                       
004400               MOVE 'Y' TO WS-SORT-AT-END-SW.                           
004410           IF WS-SORT-AT-END                                            
004420               GO TO 0530-ROSTER-DONE.                                  
004430           IF WS-FIRST-REC-SW = 'Y'                                     
004440               GO TO 0520-NEW-SEM.                                      
004450           IF SD-SORT-KEY = WS-PREV-SORT-KEY                            
004460               GO TO 0525-PRINT-LINE.                                   
004470           PERFORM 0540-PRINT-SEM-SUBTOTAL THRU 0540-EXIT.              
004480       0520-NEW-SEM.                                                    
004490           MOVE 'N' TO WS-FIRST-REC-SW.                                 
004500           MOVE SD-SORT-KEY TO WS-PREV-SORT-KEY.                        
004510           MOVE SD-SEASON   TO WS-PREV-SEASON.                          
004520           MOVE SD-YEAR     TO WS-PREV-YEAR.                            
004530           MOVE ZERO TO WS-SEM-TOTAL-CNT.                               
004540           MOVE ZERO TO WS-SEM-ACTIVE-CNT.                              
004550           MOVE ZERO TO WS-SEM-COMPLETED-CNT.                           
004560           MOVE WS-RULE-DASH TO ROSTER-LINE.                            
004570           WRITE ROSTER-LINE.                                           
004580           STRING 'SEMESTER: ' DELIMITED BY SIZE                        
004590                  SD-SEASON    DELIMITED BY SIZE                        
004600                  ' '          DELIMITED BY SIZE                        
004610                  SD-YEAR      DELIMITED BY SIZE                        
004620                  INTO WS-SEM-HEADING-LINE.                             
004630           MOVE WS-SEM-HEADING-LINE TO ROSTER-LINE.                     
004640           WRITE ROSTER-LINE.                                           
004650       0525-PRINT-LINE.                                                 
004660           MOVE SPACES TO WS-ROSTER-DETAIL.                             
004670           MOVE SD-LAST-NAME  TO RDT-LAST-NAME.                         
004680           MOVE SD-FIRST-NAME TO RDT-FIRST-NAME.                        
004690           MOVE SD-STU-ID     TO RDT-STU-ID.                            
004700           MOVE SD-CRS-CODE   TO RDT-CRS-CODE.                          
004710           IF SD-GRADE = SPACES                                         
004720               MOVE 'IP' TO RDT-GRADE                                   
004730           ELSE                                                         
004740               MOVE SD-GRADE TO RDT-GRADE.                              
004750           MOVE SD-STATUS TO RDT-STATUS.                                
004760           MOVE WS-ROSTER-DETAIL TO ROSTER-LINE.                        
004770           WRITE ROSTER-LINE.                                           
004780           ADD 1 TO WS-SEM-TOTAL-CNT.                                   
004790           IF SD-STATUS = 'ACTIVE    '                                  
004800               ADD 1 TO WS-SEM-ACTIVE-CNT.                              
004810           IF SD-STATUS = 'COMPLETED '                                  
004820               ADD 1 TO WS-SEM-COMPLETED-CNT.                           
004830           GO TO 0510-RETURN-LOOP.                                      
004840       0530-ROSTER-DONE.                                                
004850           IF WS-SEM-TOTAL-CNT NOT = 0                                  
004860               PERFORM 0540-PRINT-SEM-SUBTOTAL THRU 0540-EXIT.          
004870       0545-PRINT-ROSTER-EXIT.                                          
004880           EXIT.                                                        
004890                                                                        
004900       0540-PRINT-SEM-SUBTOTAL.                                         
004910           STRING '  SEMESTER TOTAL: ' DELIMITED BY SIZE                
004920                  WS-SEM-TOTAL-CNT     DELIMITED BY SIZE                
004930                  '   ACTIVE: '        DELIMITED BY SIZE                
004940                  WS-SEM-ACTIVE-CNT    DELIMITED BY SIZE                
004950                  '   COMPLETED: '     DELIMITED BY SIZE                
004960                  WS-SEM-COMPLETED-CNT DELIMITED BY SIZE                
004970                  INTO WS-SEM-STAT-LINE.                                
004980           MOVE WS-SEM-STAT-LINE TO ROSTER-LINE.                        
004990           WRITE ROSTER-LINE.                                           
005000       0540-EXIT.                                                       
005010           EXIT.                                                        
005020                                                                        
005030      *-----------------------------------------------------------------
005040      * 0900-PRINT-COURSE-STATS - PER-COURSE ENROLLMENT COUNT AND       
005050      * AVERAGE NUMERIC GRADE, ACCUMULATED DURING THE INPUT PROCEDURE   
005060      *-----------------------------------------------------------------
005070       0900-PRINT-COURSE-STATS.                                         
005080           MOVE WS-RULE-EQUAL TO ROSTER-LINE.                           
005090           WRITE ROSTER-LINE.                                           
005100           MOVE 'ENROLLMENT STATISTICS BY COURSE' TO WS-STATS-TITLE-LINE.
005110           MOVE WS-STATS-TITLE-LINE TO ROSTER-LINE.                     
005120           WRITE ROSTER-LINE.                                           
005130           MOVE WS-RULE-DASH TO ROSTER-LINE.                            
005140           WRITE ROSTER-LINE.                                           
005150           PERFORM 0910-COURSE-STAT-LOOP THRU 0910-EXIT                 
005160                   VARYING WS-SUB FROM 1 BY 1                           
005170                   UNTIL WS-SUB > WS-COURSE-COUNT.                      
005180           MOVE WS-RULE-EQUAL TO ROSTER-LINE.                           
005190           WRITE ROSTER-LINE.                                           
005200       0900-EXIT.                                                       
005210           EXIT.                                                        
005220                                                                        
005230       0910-COURSE-STAT-LOOP.                                           
005240           SET CRS-IDX TO WS-SUB.                                       
005250           IF TBL-CRS-ENR-CNT (CRS-IDX) = 0                             
005260               GO TO 0910-EXIT.                                         
005270           IF TBL-CRS-GRADE-CNT (CRS-IDX) = 0                           
005280               MOVE ZERO TO WS-EDIT-AVG                                 
005290           ELSE                                                         
005300               DIVIDE TBL-CRS-GRADE-SUM (CRS-IDX)                       
005310                       BY TBL-CRS-GRADE-CNT (CRS-IDX)                   
005320                       GIVING WS-EDIT-AVG ROUNDED.                      
005330           MOVE SPACES TO WS-COURSE-STAT-LINE.                          
005340           MOVE TBL-CRS-CODE (CRS-IDX) TO CST-CODE.                     
005350           MOVE TBL-CRS-NAME (CRS-IDX) TO CST-NAME.                     
005360           MOVE TBL-CRS-ENR-CNT (CRS-IDX) TO CST-ENR.                   
005370           MOVE WS-EDIT-AVG TO CST-AVG.                                 
005380           MOVE WS-COURSE-STAT-LINE TO ROSTER-LINE.                     
005390           WRITE ROSTER-LINE.                                           
005400       0910-EXIT.                                                       
005410           EXIT.                                                        
005420                                                                        
005430      *-----------------------------------------------------------------
005440      * CSV SPLIT PROCEDURE-DIVISION COPY MEMBER (READ-ONLY REPORT)     
005450      *-----------------------------------------------------------------
005460       COPY CPCSVSPL.                                                   
