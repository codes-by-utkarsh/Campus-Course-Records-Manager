000100*****************************************************************       
000110* CPCSVFMT.CPY                                                          
000120* PROCEDURE-DIVISION COPY MEMBER - APPENDS CSV-OUT-FIELD (A             
000130* FIXED X(200) WORK AREA THE CALLER MOVES ONE MASTER FIELD INTO)        
000140* TO CSV-LINE-OUT, WRAPPING IN DOUBLE QUOTES (AND DOUBLING ANY          
000150* EMBEDDED DOUBLE QUOTE) WHEN THE FIELD CONTAINS A COMMA OR A           
000160* DOUBLE QUOTE.  CALLER CODES                                           
000170*     PERFORM 9650-INIT-CSV-OUT-LINE         (ONCE PER RECORD)          
000180*     PERFORM 9700-FORMAT-CSV-FIELD THRU 9700-FORMAT-EXIT               
000190*                                             (ONCE PER FIELD, IN ORDER)
000200* RESULT ACCUMULATES IN CSV-LINE-OUT(1:CSV-LINE-OUT-LEN).               
000210*-----------------------------------------------------------------      
000220* VER    DATE         INIT  DESCRIPTION                                 
000230* 1.0    1994-02-08    LWK  INITIAL                                     
000240* 1.1    1994-03-01    LWK  REWORKED TO REFERENCE MODIFICATION          
000250*****************************************************************       
000260 9640-CALC-OUT-LEN.                                                     
000270     MOVE 200 TO CSV-OUT-LEN.                                           
000280                                                                        
000290 9641-CALC-LOOP.                                                        
000300     IF CSV-OUT-LEN = 0                                                 
000310         GO TO 9641-CALC-EXIT.                                          
000320     IF CSV-OUT-FIELD(CSV-OUT-LEN:1) NOT = SPACE                        
000330         GO TO 9641-CALC-EXIT.                                          
000340     SUBTRACT 1 FROM CSV-OUT-LEN.                                       
000350     GO TO 9641-CALC-LOOP.                                              
000360                                                                        
000370 9641-CALC-EXIT.                                                        
000380     EXIT.                                                              
000390                                                                        
000400 9650-INIT-CSV-OUT-LINE.                                                
000410     MOVE SPACES TO CSV-LINE-OUT.                                       
000420     MOVE 0 TO CSV-LINE-OUT-LEN.                                        
000430                                                                        
000440 9700-FORMAT-CSV-FIELD.                                                 
000450     PERFORM 9640-CALC-OUT-LEN THRU 9641-CALC-EXIT.                     
000460     MOVE 'N' TO CSV-NEEDS-QUOTES.                                      
000470     IF CSV-OUT-LEN = 0                                                 
000480         GO TO 9703-FORMAT-SEP.                                         
000490     MOVE 0 TO CSV-QUOTE-CNT.                                           
000500     INSPECT CSV-OUT-FIELD(1:CSV-OUT-LEN)                               
000510             TALLYING CSV-QUOTE-CNT FOR ALL ','.                        
000520     IF CSV-QUOTE-CNT > 0                                               
000530         MOVE 'Y' TO CSV-NEEDS-QUOTES.                                  
000540     MOVE 0 TO CSV-QUOTE-CNT.                                           
000550     INSPECT CSV-OUT-FIELD(1:CSV-OUT-LEN)                               
000560             TALLYING CSV-QUOTE-CNT FOR ALL '"'.                        
000570     IF CSV-QUOTE-CNT > 0                                               
000580         MOVE 'Y' TO CSV-NEEDS-QUOTES.                                  
000590                                                                        
000600 9703-FORMAT-SEP.                                                       
000610     IF CSV-LINE-OUT-LEN = 0                                            
000620         GO TO 9705-FORMAT-BODY.                                        
000630     ADD 1 TO CSV-LINE-OUT-LEN.                                         
000640     MOVE ',' TO CSV-LINE-OUT(CSV-LINE-OUT-LEN:1).                      
000650                                                                        
000660 9705-FORMAT-BODY.                                                      
000670     IF NOT CSV-FIELD-NEEDS-QUOTES                                      
000680         GO TO 9706-FORMAT-PLAIN.                                       
000690     PERFORM 9710-APPEND-QUOTED-FIELD THRU 9712-APPEND-Q-EXIT.          
000700     GO TO 9700-FORMAT-EXIT.                                            
000710                                                                        
000720 9706-FORMAT-PLAIN.                                                     
000730     PERFORM 9720-APPEND-PLAIN-FIELD THRU 9720-APPEND-P-EXIT.           
000740                                                                        
000750 9700-FORMAT-EXIT.                                                      
000760     EXIT.                                                              
000770                                                                        
000780 9710-APPEND-QUOTED-FIELD.                                              
000790     ADD 1 TO CSV-LINE-OUT-LEN.                                         
000800     MOVE '"' TO CSV-LINE-OUT(CSV-LINE-OUT-LEN:1).                      
000810     MOVE 1 TO CSV-CHAR-IDX.                                            
000820                                                                        
000830 9711-APPEND-Q-LOOP.                                                    
000840     IF CSV-CHAR-IDX > CSV-OUT-LEN                                      
000850         GO TO 9712-APPEND-Q-EXIT.                                      
000860     ADD 1 TO CSV-LINE-OUT-LEN.                                         
000870     MOVE CSV-OUT-FIELD(CSV-CHAR-IDX:1) TO                              
000880             CSV-LINE-OUT(CSV-LINE-OUT-LEN:1).                          
000890     IF CSV-OUT-FIELD(CSV-CHAR-IDX:1) NOT = '"'                         
000900         GO TO 9711-APPEND-Q-NEXT.                                      
000910     ADD 1 TO CSV-LINE-OUT-LEN.                                         
000920     MOVE '"' TO CSV-LINE-OUT(CSV-LINE-OUT-LEN:1).                      
000930                                                                        
000940 9711-APPEND-Q-NEXT.                                                    
000950     ADD 1 TO CSV-CHAR-IDX.                                             
000960     GO TO 9711-APPEND-Q-LOOP.                                          
000970                                                                        
000980 9712-APPEND-Q-EXIT.                                                    
000990     ADD 1 TO CSV-LINE-OUT-LEN.                                         
001000     MOVE '"' TO CSV-LINE-OUT(CSV-LINE-OUT-LEN:1).                      
001010                                                                        
001020 9720-APPEND-PLAIN-FIELD.                                               
001030     IF CSV-OUT-LEN = 0                                                 
001040         GO TO 9720-APPEND-P-EXIT.                                      
001050     MOVE CSV-OUT-FIELD(1:CSV-OUT-LEN) TO                               
001060             CSV-LINE-OUT(CSV-LINE-OUT-LEN + 1:CSV-OUT-LEN).            
001070     ADD CSV-OUT-LEN TO CSV-LINE-OUT-LEN.                               
001080                                                                        
001090 9720-APPEND-P-EXIT.                                                    
001100     EXIT.                                                              
