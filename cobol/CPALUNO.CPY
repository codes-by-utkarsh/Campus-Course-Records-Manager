000100*****************************************************************       
000110* CPALUNO.CPY                                                           
000120* STUDENT MASTER RECORD LAYOUT - STUDENTS.CSV                           
000130* ONE ROW PER STUDENT.  USED AS THE WORKING COPY OF A STUDENT           
000140* TABLE ENTRY BY CADALUNO, CLASSIF, CONSALU AND RELALUNO.               
000150*-----------------------------------------------------------------      
000160* VER    DATE         INIT  DESCRIPTION                                 
000170* 1.0    1989-04-03    RGH  INITIAL LAYOUT - NAME/ADDRESS/STATUS        
000180* 1.1    1991-09-17    RGH  ADDED ENROLLMENT-DATE FOR GPA TERM CALC     
000190* 1.2    1994-02-08    LWK  WIDENED EMAIL TO X(50) FOR NEW MAILER       
000200* 1.3    1998-11-02    LWK  Y2K - DOB/ENROLLMENT DATE STORED 9(08)      
000210*                           CCYYMMDD, NO MORE 2-DIGIT YEAR WINDOW       
000220* 1.4    2003-06-19    DMP  ADDED ON_LEAVE STATUS PER REGISTRAR RQ-4417 
000230*****************************************************************       
000240 01  CP-STUDENT-REC.                                                    
000250     05  STU-STUDENT-ID              PIC X(06).                         
000260     05  STU-FIRST-NAME              PIC X(30).                         
000270     05  STU-LAST-NAME               PIC X(30).                         
000280     05  STU-EMAIL                   PIC X(50).                         
000290     05  STU-PHONE-NUMBER            PIC X(20).                         
000300     05  STU-ADDRESS                 PIC X(60).                         
000310     05  STU-DATE-OF-BIRTH.                                             
000320         10  STU-DOB-CCYY            PIC 9(04).                         
000330         10  STU-DOB-MM              PIC 9(02).                         
000340         10  STU-DOB-DD              PIC 9(02).                         
000350     05  STU-DOB-8 REDEFINES STU-DATE-OF-BIRTH                          
000360                                     PIC 9(08).                         
000370     05  STU-ENROLLMENT-DATE.                                           
000380         10  STU-ENR-CCYY            PIC 9(04).                         
000390         10  STU-ENR-MM              PIC 9(02).                         
000400         10  STU-ENR-DD              PIC 9(02).                         
000410     05  STU-ENR-DATE-8 REDEFINES STU-ENROLLMENT-DATE                   
000420                                     PIC 9(08).                         
000430     05  STU-STATUS                  PIC X(10).                         
000440         88  STU-STATUS-ACTIVE          VALUE 'ACTIVE    '.             
000450         88  STU-STATUS-INACTIVE        VALUE 'INACTIVE  '.             
000460         88  STU-STATUS-GRADUATED       VALUE 'GRADUATED '.             
000470         88  STU-STATUS-SUSPENDED       VALUE 'SUSPENDED '.             
000480         88  STU-STATUS-DROPPED         VALUE 'DROPPED   '.             
000490         88  STU-STATUS-ON-LEAVE        VALUE 'ON_LEAVE  '.             
000500         88  STU-STATUS-CAN-ENROLL      VALUE 'ACTIVE    '              
000510                                               'ON_LEAVE  '.            
000520* DERIVED - NOT WRITTEN TO STUDENTS.CSV, RECOMPUTED EACH RUN BY         
000530* CLASSIF-COB FROM THE POSTED ENROLLMENTS.                              
000540     05  STU-CURRENT-GPA              PIC 9V99.                         
000550     05  STU-CREDITS-EARNED           PIC 9(03).                        
000560     05  FILLER                       PIC X(25).                        
