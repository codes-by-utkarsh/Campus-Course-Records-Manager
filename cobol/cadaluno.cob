000100                                                                        
000110       IDENTIFICATION DIVISION.                                         
000120       PROGRAM-ID. CADALUNO-COB.                                        
000130       AUTHOR. R G HALVORSEN.                                           
000140       INSTALLATION. MIDLAND STATE COLLEGE DATA PROCESSING.             
000150       DATE-WRITTEN. 04/03/89.                                          
000160       DATE-COMPILED.                                                   
000170       SECURITY. REGISTRAR DATA - AUTHORIZED PERSONNEL ONLY.            
000180      ***************************************************************** 
000190      * MIDLAND STATE COLLEGE - OFFICE OF THE REGISTRAR                 
000200      * ANALYST    : R G HALVORSEN                                      
000210      * PROGRAMMER : R G HALVORSEN                                      
000220      * PURPOSE    : STUDENT MASTER MAINTENANCE.  READS THE DAILY       
000230      *              STUDENT TRANSACTION FILE AND APPLIES CREATE,       
000240      *              UPDATE AND DEACTIVATE TRANSACTIONS AGAINST THE     
000250      *              STUDENT MASTER (STUDENTS.CSV), REWRITING THE       
000260      *              MASTER IN PLACE.                                   
000270      *-----------------------------------------------------------------
000280      * VER    DATE         INIT  DESCRIPTION                           
000290      * 1.0    1989-04-03    RGH  INITIAL VERSION - CREATE/UPDATE ONLY  
000300      * 1.1    1991-09-17    RGH  ADDED ENROLLMENT-DATE, REJECT FUTURE  
000310      *                           DATED ENROLLMENTS                     
000320      * 1.2    1992-03-30    RGH  ADDED DEACTIVATE TRANSACTION CODE     
000330      * 1.3    1994-02-08    LWK  WIDENED EMAIL TO X(50), CONVERTED     
000340      *                           FROM INDEXED CADALUNO.DAT TO LINE-    
000350      *                           SEQUENTIAL STUDENTS.CSV (RQ-2091)     
000360      * 1.4    1998-11-02    LWK  Y2K - DOB/ENROLLMENT DATE STORED      
000370      *                           9(08) CCYYMMDD, CENTURY WINDOW ADDED  
000380      *                           ON SYSTEM DATE FOR THE FUTURE-DATE    
000390      *                           EDIT, NO 2-DIGIT YEAR STORAGE LEFT    
000400      * 1.5    2003-06-19    DMP  ADDED ON_LEAVE STATUS VALUE PER       
000410      *                           REGISTRAR RQ-4417, CAN-ENROLL NOW     
000420      *                           TRUE FOR ACTIVE OR ON_LEAVE           
000430      ***************************************************************** 
000440                                                                        
000450       ENVIRONMENT DIVISION.                                            
000460       CONFIGURATION SECTION.                                           
000470       SOURCE-COMPUTER. IBM-4341.                                       
000480       OBJECT-COMPUTER. IBM-4341.                                       
000490       SPECIAL-NAMES.                                                   
000500           CLASS UPPER-ALPHA  IS "A" THRU "Z"                           
000510           CLASS NUMERIC-DGT  IS "0" THRU "9".                          
000520       INPUT-OUTPUT SECTION.                                            
000530       FILE-CONTROL.                                                    
000540           SELECT STUDENT-FILE ASSIGN TO STUDENTM                       
000550                       ORGANIZATION LINE SEQUENTIAL                     
000560                       FILE STATUS WS-STU-FILE-STAT.                    
000570                                                                        
000580           SELECT STUDENT-FILE-OUT ASSIGN TO STUDENTO                   
000590                       ORGANIZATION LINE SEQUENTIAL                     
000600                       FILE STATUS WS-STU-OUT-STAT.                     
000610                                                                        
000620           SELECT STUDENT-TRANS-FILE ASSIGN TO STUDENTR                 
000630                       ORGANIZATION LINE SEQUENTIAL                     
000640                       FILE STATUS WS-TRN-FILE-STAT.                    
000650                                                                        
000660       DATA DIVISION.                                                   
000670       FILE SECTION.                                                    
000680       FD  STUDENT-FILE                                                 
000690           LABEL RECORD STANDARD.                                       
000700       01  STUDENT-LINE-REC.                                            
000710           05  STF-LINE                    PIC X(240).                  
000720           05  FILLER                      PIC X(10).                   
000730                                                                        
000740       FD  STUDENT-FILE-OUT                                             
000750           LABEL RECORD STANDARD.                                       
000760       01  STUDENT-OUT-LINE-REC.                                        
000770           05  STO-LINE                    PIC X(240).                  
000780           05  FILLER                      PIC X(10).                   
000790                                                                        
000800       FD  STUDENT-TRANS-FILE                                           
000810           LABEL RECORD STANDARD.                                       
000820       01  STUDENT-TRANS-LINE-REC.                                      
000830           05  TRF-LINE                    PIC X(240).                  
000840           05  FILLER                      PIC X(10).                   
000850                                                                        
000860       WORKING-STORAGE SECTION.                                         
000870      *-----------------------------------------------------------------
000880      * RECORD LAYOUT - COPIED IN FOR THE SINGLE "CURRENT ROW" WORK AREA
000890      *-----------------------------------------------------------------
000900       COPY CPALUNO.                                                    
000910                                                                        
000920      *-----------------------------------------------------------------
000930      * CSV SPLIT/FORMAT WORKING STORAGE AND IN-MEMORY STUDENT TABLE    
000940      *-----------------------------------------------------------------
000950       COPY CPCSVWS.                                                    
000960                                                                        
000970      *-----------------------------------------------------------------
000980      * SHARED FIELD-VALIDATOR WORKING STORAGE (PHONE/DOB/AGE/GPA)      
000990      *-----------------------------------------------------------------
001000       COPY CPVALWS.                                                    
001010                                                                        
001020       01  WS-STUDENT-TABLE.                                            
001030           05  WS-STUDENT-ENTRY OCCURS 500 TIMES                        
001040                                INDEXED BY STU-IDX.                     
001050               10  TBL-STUDENT-ID          PIC X(06).                   
001060               10  TBL-FIRST-NAME          PIC X(30).                   
001070               10  TBL-LAST-NAME           PIC X(30).                   
001080               10  TBL-EMAIL                PIC X(50).                  
001090               10  TBL-PHONE                PIC X(20).                  
001100               10  TBL-ADDRESS              PIC X(60).                  
001110               10  TBL-DOB                  PIC 9(08).                  
001120               10  TBL-ENROLLMENT-DATE      PIC 9(08).                  
001130               10  TBL-STATUS               PIC X(10).                  
001140               10  TBL-GPA                  PIC 9V99.                   
001150               10  TBL-CREDITS-EARNED       PIC 9(03).                  
001160               10  FILLER                   PIC X(10).                  
001170           05  FILLER                       PIC X(10).                  
001180       01  WS-TABLE-COUNT               PIC 9(04) COMP VALUE ZERO.      
001190       01  WS-FOUND-IDX                 PIC 9(04) COMP VALUE ZERO.      
001200                                                                        
001210      *-----------------------------------------------------------------
001220      * TRANSACTION RECORD - ALTERNATE VIEW OF THE SPLIT CSV FIELDS     
001230      *-----------------------------------------------------------------
001240       01  WS-TRANS-REC.                                                
001250           05  TR-TRANS-CODE             PIC X(01).                     
001260               88  TR-IS-CREATE             VALUE 'C'.                  
001270               88  TR-IS-UPDATE             VALUE 'U'.                  
001280               88  TR-IS-DEACTIVATE         VALUE 'D'.                  
001290           05  TR-STUDENT-ID             PIC X(06).                     
001300           05  TR-FIRST-NAME             PIC X(30).                     
001310           05  TR-LAST-NAME              PIC X(30).                     
001320           05  TR-EMAIL                  PIC X(50).                     
001330           05  TR-PHONE                  PIC X(20).                     
001340           05  TR-ADDRESS                PIC X(60).                     
001350           05  TR-DOB                    PIC 9(08).                     
001360           05  TR-ENROLLMENT-DATE        PIC 9(08).                     
001370           05  FILLER                    PIC X(10).                     
001380       01  WS-TRANS-REC-X REDEFINES WS-TRANS-REC                        
001390                                    PIC X(225).                         
001400                                                                        
001410      *-----------------------------------------------------------------
001420      * SYSTEM DATE, WITH Y2K CENTURY WINDOW (SEE VER 1.4 ABOVE)        
001430      *-----------------------------------------------------------------
001440       01  WS-DATE-6                     PIC 9(06).                     
001450       01  WS-DATE-6-R REDEFINES WS-DATE-6.                             
001460           05  WS-D6-YY                  PIC 9(02).                     
001470           05  WS-D6-MM                  PIC 9(02).                     
001480           05  WS-D6-DD                  PIC 9(02).                     
001490       01  WS-TODAY-CCYYMMDD             PIC 9(08).                     
001500       01  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.                      
001510           05  WS-TODAY-CCYY             PIC 9(04).                     
001520           05  WS-TODAY-MM               PIC 9(02).                     
001530           05  WS-TODAY-DD               PIC 9(02).                     
001540                                                                        
001550      *-----------------------------------------------------------------
001560      * MISCELLANEOUS WORKING STORAGE                                   
001570      *-----------------------------------------------------------------
001580       01  WS-STU-FILE-STAT              PIC X(02) VALUE SPACES.        
001590       01  WS-STU-OUT-STAT               PIC X(02) VALUE SPACES.        
001600       01  WS-TRN-FILE-STAT              PIC X(02) VALUE SPACES.        
001610       01  WS-EOF-STUDENT-SW             PIC X(01) VALUE 'N'.           
001620           88  WS-EOF-STUDENT               VALUE 'Y'.                  
001630       01  WS-EOF-TRANS-SW               PIC X(01) VALUE 'N'.           
001640           88  WS-EOF-TRANS                 VALUE 'Y'.                  
001650       01  WS-VALID-SW                   PIC X(01) VALUE 'Y'.           
001660           88  WS-TRANS-VALID               VALUE 'Y'.                  
001670       01  WS-AT-SIGN-CNT                PIC 9(02) COMP VALUE ZERO.     
001680       01  WS-SUB                        PIC 9(03) COMP VALUE ZERO.     
001690       01  WS-ALPHA-CNT                  PIC 9(02) COMP VALUE ZERO.     
001700       01  WS-DIGIT-CNT                  PIC 9(02) COMP VALUE ZERO.     
001710       01  WS-CREATE-CNT                 PIC 9(05) COMP VALUE ZERO.     
001720       01  WS-UPDATE-CNT                 PIC 9(05) COMP VALUE ZERO.     
001730       01  WS-DEACT-CNT                  PIC 9(05) COMP VALUE ZERO.     
001740       01  WS-REJECT-CNT                 PIC 9(05) COMP VALUE ZERO.     
001750       01  WS-HEADER-LINE                PIC X(240) VALUE               
001760          'StudentId,FirstName,LastName,Email,PhoneNumber,Address,DateO 
001770     -    'fBirth,EnrollmentDate,Status,GPA,TotalCreditsEarned'.        
001780                                                                        
001790       PROCEDURE DIVISION.                                              
001800                                                                        
001810       0000-MAIN-LINE.                                                  
001820           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      
001830           PERFORM 0200-PROCESS-TRANS THRU 0200-EXIT                    
001840                   UNTIL WS-EOF-TRANS.                                  
001850           PERFORM 0900-REWRITE-MASTER THRU 0900-EXIT.                  
001860           PERFORM 0950-TERMINATE THRU 0950-EXIT.                       
001870           STOP RUN.                                                    
001880                                                                        
001890      *-----------------------------------------------------------------
001900      * 0100-INITIALIZE - OPEN FILES, LOAD STUDENT MASTER INTO TABLE    
001910      *-----------------------------------------------------------------
001920       0100-INITIALIZE.                                                 
001930           MOVE ZERO TO WS-TABLE-COUNT.                                 
001940           ACCEPT WS-DATE-6 FROM DATE.                                  
001950           IF WS-D6-YY < 50                                             
001960               COMPUTE WS-TODAY-CCYY = 2000 + WS-D6-YY                  
001970           ELSE                                                         
001980               COMPUTE WS-TODAY-CCYY = 1900 + WS-D6-YY.                 
001990           MOVE WS-D6-MM TO WS-TODAY-MM.                                
002000           MOVE WS-D6-DD TO WS-TODAY-DD.                                
002010           MOVE WS-TODAY-CCYYMMDD TO WS-VAL-TODAY-CCYYMMDD.             
002020           OPEN INPUT STUDENT-FILE.                                     
002030           IF WS-STU-FILE-STAT NOT = '00' AND WS-STU-FILE-STAT NOT = '35'
002040               DISPLAY 'CADALUNO - STUDENTS.CSV OPEN ERROR '            
002050                       WS-STU-FILE-STAT                                 
002060               STOP RUN.                                                
002070           IF WS-STU-FILE-STAT = '35'                                   
002080               GO TO 0100-NO-MASTER.                                    
002090           PERFORM 0110-READ-STUDENT-LINE THRU 0110-EXIT.               
002100           IF NOT WS-EOF-STUDENT                                        
002110               MOVE STF-LINE TO WS-HEADER-LINE                          
002120               PERFORM 0110-READ-STUDENT-LINE THRU 0110-EXIT.           
002130           PERFORM 0120-LOAD-STUDENT-LOOP THRU 0120-EXIT                
002140                   UNTIL WS-EOF-STUDENT.                                
002150           CLOSE STUDENT-FILE.                                          
002160       0100-NO-MASTER.                                                  
002170           OPEN INPUT STUDENT-TRANS-FILE.                               
002180           IF WS-TRN-FILE-STAT NOT = '00'                               
002190               DISPLAY 'CADALUNO - NO TRANSACTIONS TO PROCESS, EXIT'    
002200               MOVE 'Y' TO WS-EOF-TRANS-SW.                             
002210       0100-EXIT.                                                       
002220           EXIT.                                                        
002230                                                                        
002240       0110-READ-STUDENT-LINE.                                          
002250           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002260               AT END MOVE 'Y' TO WS-EOF-STUDENT-SW.                    
002270       0110-EXIT.                                                       
002280           EXIT.                                                        
002290                                                                        
002300       0120-LOAD-STUDENT-LOOP.                                          
002310           MOVE STF-LINE TO CSV-LINE-IN.                                
002320           PERFORM 0130-CALC-LINE-LEN THRU 0130-EXIT.                   
002330           IF CSV-LINE-LEN = 0                                          
002340               GO TO 0120-NEXT.                                         
002350           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002360           ADD 1 TO WS-TABLE-COUNT.                                     
002370           SET STU-IDX TO WS-TABLE-COUNT.                               
002380           MOVE CSV-FIELD(1)  TO TBL-STUDENT-ID (STU-IDX).              
002390           MOVE CSV-FIELD(2)  TO TBL-FIRST-NAME (STU-IDX).              
002400           MOVE CSV-FIELD(3)  TO TBL-LAST-NAME (STU-IDX).               
002410           MOVE CSV-FIELD(4)  TO TBL-EMAIL (STU-IDX).                   
002420           MOVE CSV-FIELD(5)  TO TBL-PHONE (STU-IDX).                   
002430           MOVE CSV-FIELD(6)  TO TBL-ADDRESS (STU-IDX).                 
002440           MOVE CSV-FIELD(7)  TO TBL-DOB (STU-IDX).                     
002450           MOVE CSV-FIELD(8)  TO TBL-ENROLLMENT-DATE (STU-IDX).         
002460           MOVE CSV-FIELD(9)  TO TBL-STATUS (STU-IDX).                  
002470           MOVE CSV-FIELD(10) TO TBL-GPA (STU-IDX).                     
002480           MOVE CSV-FIELD(11) TO TBL-CREDITS-EARNED (STU-IDX).          
002490       0120-NEXT.                                                       
002500           PERFORM 0110-READ-STUDENT-LINE THRU 0110-EXIT.               
002510       0120-EXIT.                                                       
002520           EXIT.                                                        
002530                                                                        
002540       0130-CALC-LINE-LEN.                                              
002550           MOVE 240 TO CSV-LINE-LEN.                                    
002560       0131-CALC-LEN-LOOP.                                              
002570           IF CSV-LINE-LEN = 0                                          
002580               GO TO 0130-EXIT.                                         
002590           IF STF-LINE (CSV-LINE-LEN:1) NOT = SPACE                     
002600               GO TO 0130-EXIT.                                         
002610           SUBTRACT 1 FROM CSV-LINE-LEN.                                
002620           GO TO 0131-CALC-LEN-LOOP.                                    
002630       0130-EXIT.                                                       
002640           EXIT.                                                        
002650                                                                        
002660      *-----------------------------------------------------------------
002670      * 0200-PROCESS-TRANS - READ ONE TRANSACTION, DISPATCH BY CODE     
002680      *-----------------------------------------------------------------
002690       0200-PROCESS-TRANS.                                              
002700           READ STUDENT-TRANS-FILE INTO STUDENT-TRANS-LINE-REC          
002710               AT END                                                   
002720                   MOVE 'Y' TO WS-EOF-TRANS-SW                          
002730                   GO TO 0200-EXIT.                                     
002740           MOVE TRF-LINE TO CSV-LINE-IN.                                
002750           MOVE 240 TO CSV-LINE-LEN.                                    
002760       0201-TRIM-LOOP.                                                  
002770           IF CSV-LINE-LEN = 0                                          
002780               GO TO 0200-EXIT.                                         
002790           IF TRF-LINE (CSV-LINE-LEN:1) NOT = SPACE                     
002800               GO TO 0202-TRIM-DONE.                                    
002810           SUBTRACT 1 FROM CSV-LINE-LEN.                                
002820           GO TO 0201-TRIM-LOOP.                                        
002830       0202-TRIM-DONE.                                                  
002840           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002850           MOVE CSV-FIELD(1) (1:1) TO TR-TRANS-CODE.                    
002860           MOVE CSV-FIELD(2)  TO TR-STUDENT-ID.                         
002870           MOVE CSV-FIELD(3)  TO TR-FIRST-NAME.                         
002880           MOVE CSV-FIELD(4)  TO TR-LAST-NAME.                          
002890           MOVE CSV-FIELD(5)  TO TR-EMAIL.                              
002900           MOVE CSV-FIELD(6)  TO TR-PHONE.                              
002910           MOVE CSV-FIELD(7)  TO TR-ADDRESS.                            
002920           MOVE CSV-FIELD(8)  TO TR-DOB.                                
002930           MOVE CSV-FIELD(9)  TO TR-ENROLLMENT-DATE.                    
002940           MOVE 'Y' TO WS-VALID-SW.                                     
002950           IF TR-IS-CREATE                                              
002960               PERFORM 0300-CREATE-STUDENT THRU 0390-CREATE-EXIT        
002970               GO TO 0200-EXIT.                                         
002980           IF TR-IS-UPDATE                                              
002990               PERFORM 0400-UPDATE-STUDENT THRU 0490-UPDATE-EXIT        
003000               GO TO 0200-EXIT.                                         
003010           IF TR-IS-DEACTIVATE                                          
003020               PERFORM 0500-DEACTIVATE-STUDENT THRU 0590-DEACT-EXIT     
003030               GO TO 0200-EXIT.                                         
003040           DISPLAY 'CADALUNO - BAD TRANSACTION CODE, STUDENT '          
003050                   TR-STUDENT-ID                                        
003060           ADD 1 TO WS-REJECT-CNT.                                      
003070       0200-EXIT.                                                       
003080           EXIT.                                                        
003090                                                                        
003100      *-----------------------------------------------------------------
003110      * 0300-CREATE-STUDENT - VALIDATE, REJECT DUPLICATE, INSERT ACTIVE 
003120      *-----------------------------------------------------------------
003130       0300-CREATE-STUDENT.                                             
003140           PERFORM 0320-VALIDATE-STUDENT THRU 0329-VALIDATE-EXIT.       
003150           IF NOT WS-TRANS-VALID                                        
003160               ADD 1 TO WS-REJECT-CNT                                   
003170               GO TO 0390-CREATE-EXIT.                                  
003180           PERFORM 0340-FIND-STUDENT THRU 0349-FIND-EXIT.               
003190           IF WS-FOUND-IDX NOT = ZERO                                   
003200               DISPLAY 'CADALUNO - DUPLICATE STUDENT ID REJECTED '      
003210                       TR-STUDENT-ID                                    
003220               ADD 1 TO WS-REJECT-CNT                                   
003230               GO TO 0390-CREATE-EXIT.                                  
003240           ADD 1 TO WS-TABLE-COUNT.                                     
003250           SET STU-IDX TO WS-TABLE-COUNT.                               
003260           MOVE TR-STUDENT-ID      TO TBL-STUDENT-ID (STU-IDX).         
003270           MOVE TR-FIRST-NAME      TO TBL-FIRST-NAME (STU-IDX).         
003280           MOVE TR-LAST-NAME       TO TBL-LAST-NAME (STU-IDX).          
003290           MOVE TR-EMAIL           TO TBL-EMAIL (STU-IDX).              
003300           MOVE TR-PHONE           TO TBL-PHONE (STU-IDX).              
003310           MOVE TR-ADDRESS         TO TBL-ADDRESS (STU-IDX).            
003320           MOVE TR-DOB             TO TBL-DOB (STU-IDX).                
003330           MOVE TR-ENROLLMENT-DATE TO TBL-ENROLLMENT-DATE (STU-IDX).    
003340           MOVE 'ACTIVE    '       TO TBL-STATUS (STU-IDX).             
003350           MOVE ZERO               TO TBL-GPA (STU-IDX).                
003360           MOVE ZERO               TO TBL-CREDITS-EARNED (STU-IDX).     
003370           ADD 1 TO WS-CREATE-CNT.                                      
003380       0390-CREATE-EXIT.                                                
003390           EXIT.                                                        
003400                                                                        
003410      *-----------------------------------------------------------------
003420      * 0320-VALIDATE-STUDENT - BUSINESS RULE FIELD VALIDATION          
003430      *-----------------------------------------------------------------
003440       0320-VALIDATE-STUDENT.                                           
003450           MOVE 'Y' TO WS-VALID-SW.                                     
003460           IF TR-STUDENT-ID = SPACES                                    
003470               MOVE 'N' TO WS-VALID-SW                                  
003480               DISPLAY 'CADALUNO - STUDENT ID REQUIRED'                 
003490               GO TO 0329-VALIDATE-EXIT.                                
003500           IF TR-FIRST-NAME = SPACES                                    
003510               MOVE 'N' TO WS-VALID-SW                                  
003520               DISPLAY 'CADALUNO - FIRST NAME REQUIRED ' TR-STUDENT-ID  
003530               GO TO 0329-VALIDATE-EXIT.                                
003540           IF TR-LAST-NAME = SPACES                                     
003550               MOVE 'N' TO WS-VALID-SW                                  
003560               DISPLAY 'CADALUNO - LAST NAME REQUIRED ' TR-STUDENT-ID   
003570               GO TO 0329-VALIDATE-EXIT.                                
003580           IF TR-EMAIL = SPACES                                         
003590               MOVE 'N' TO WS-VALID-SW                                  
003600               DISPLAY 'CADALUNO - EMAIL REQUIRED ' TR-STUDENT-ID       
003610               GO TO 0329-VALIDATE-EXIT.                                
003620           MOVE 0 TO WS-AT-SIGN-CNT.                                    
003630           INSPECT TR-EMAIL TALLYING WS-AT-SIGN-CNT FOR ALL '@'.        
003640           IF WS-AT-SIGN-CNT = 0                                        
003650               MOVE 'N' TO WS-VALID-SW                                  
003660               DISPLAY 'CADALUNO - EMAIL MISSING @ ' TR-STUDENT-ID      
003670               GO TO 0329-VALIDATE-EXIT.                                
003680           IF TR-ENROLLMENT-DATE > WS-TODAY-CCYYMMDD                    
003690               MOVE 'N' TO WS-VALID-SW                                  
003700               DISPLAY 'CADALUNO - ENROLLMENT DATE IN FUTURE '          
003710                       TR-STUDENT-ID                                    
003720               GO TO 0329-VALIDATE-EXIT.                                
003730           PERFORM 0325-CHECK-ID-FORMAT THRU 0325-EXIT.                 
003740          PERFORM 0330-CHECK-PHONE THRU 0330-EXIT.                      
003750          PERFORM 0335-CHECK-DOB THRU 0335-EXIT.                        
003760       0329-VALIDATE-EXIT.                                              
003770          EXIT.                                                         
003780*-----------------------------------------------------------------      
003790* 0330-CHECK-PHONE - PHONE NUMBER IS OPTIONAL; WHEN PRESENT MUST        
003800* BE 10 DIGITS, OPTIONALLY GROUPED WITH '(', ')', '-', '.' OR A         
003810* SPACE (VALIDATION UTILITY: PHONE NUMBER FORMAT, SHARED COPY           
003820* MEMBER CPVALID, RQ-2410)                                              
003830*-----------------------------------------------------------------      
003840     0330-CHECK-PHONE.                                                  
003850         MOVE TR-PHONE TO WS-VAL-PHONE.                                 
003860         PERFORM 9800-CHECK-PHONE-FORMAT THRU 9800-EXIT.                
003870         IF NOT WS-VAL-PHONE-OK                                         
003880             MOVE 'N' TO WS-VALID-SW                                    
003890             DISPLAY 'CADALUNO - PHONE NUMBER FORMAT INVALID '          
003900                     TR-STUDENT-ID.                                     
003910     0330-EXIT.                                                         
003920         EXIT.                                                          
003930*-----------------------------------------------------------------      
003940* 0335-CHECK-DOB - DATE OF BIRTH MUST FALL AFTER TODAY MINUS 100        
003950* YEARS AND THE RESULTING AGE MUST FALL BETWEEN 14 AND 100              
003960* (VALIDATION UTILITY: DOB SANITY CHECK / AGE-CHECK, SHARED COPY        
003970* MEMBER CPVALID, RQ-2410)                                              
003980*-----------------------------------------------------------------      
003990     0335-CHECK-DOB.                                                    
004000         IF TR-DOB = SPACES OR ZEROS                                    
004010             GO TO 0335-EXIT.                                           
004020         MOVE TR-DOB TO WS-VAL-DOB.                                     
004030         PERFORM 9810-CHECK-DOB-SANITY THRU 9810-EXIT.                  
004040         IF NOT WS-VAL-DOB-OK                                           
004050             MOVE 'N' TO WS-VALID-SW                                    
004060             DISPLAY 'CADALUNO - DATE OF BIRTH NOT SANE '               
004070                     TR-STUDENT-ID                                      
004080             GO TO 0335-EXIT.                                           
004090         MOVE 14 TO WS-VAL-AGE-MIN.                                     
004100         MOVE 100 TO WS-VAL-AGE-MAX.                                    
004110         PERFORM 9820-CHECK-AGE-RANGE THRU 9820-EXIT.                   
004120         IF NOT WS-VAL-AGE-OK                                           
004130             MOVE 'N' TO WS-VALID-SW                                    
004140             DISPLAY 'CADALUNO - AGE OUTSIDE ALLOWED RANGE '            
004150                     TR-STUDENT-ID.                                     
004160     0335-EXIT.                                                         
004170         EXIT.                                                          
004180                                                                        
004190      *-----------------------------------------------------------------
004200      * 0325-CHECK-ID-FORMAT - 2-3 LETTERS FOLLOWED BY 3-6 DIGITS       
004210      * (VALIDATION UTILITY: STUDENT ID FORMAT ^[A-Z]{2,3}\d{3,6}$)     
004220      *-----------------------------------------------------------------
004230       0325-CHECK-ID-FORMAT.                                            
004240           MOVE 0 TO WS-SUB.                                            
004250           MOVE 0 TO WS-ALPHA-CNT.                                      
004260           MOVE 0 TO WS-DIGIT-CNT.                                      
004270       0326-ALPHA-SCAN.                                                 
004280           ADD 1 TO WS-SUB.                                             
004290           IF WS-SUB > 3                                                
004300               GO TO 0327-CHECK-ALPHA-CNT.                              
004310           IF TR-STUDENT-ID (WS-SUB:1) OF UPPER-ALPHA                   
004320               ADD 1 TO WS-ALPHA-CNT                                    
004330               GO TO 0326-ALPHA-SCAN.                                   
004340       0327-CHECK-ALPHA-CNT.                                            
004350           IF WS-ALPHA-CNT < 2                                          
004360               MOVE 'N' TO WS-VALID-SW                                  
004370               DISPLAY 'CADALUNO - STUDENT ID FORMAT INVALID '          
004380                       TR-STUDENT-ID                                    
004390               GO TO 0325-EXIT.                                         
004400       0328-DIGIT-SCAN.                                                 
004410           IF WS-SUB > 6                                                
004420               GO TO 0329-CHECK-DIGIT-CNT.                              
004430           IF TR-STUDENT-ID (WS-SUB:1) = SPACE                          
004440               GO TO 0329-CHECK-DIGIT-CNT.                              
004450           IF TR-STUDENT-ID (WS-SUB:1) OF NUMERIC-DGT                   
004460               ADD 1 TO WS-DIGIT-CNT                                    
004470               ADD 1 TO WS-SUB                                          
004480               GO TO 0328-DIGIT-SCAN.                                   
004490           MOVE 'N' TO WS-VALID-SW                                      
004500           DISPLAY 'CADALUNO - STUDENT ID FORMAT INVALID ' TR-STUDENT-ID
004510           GO TO 0325-EXIT.                                             
004520       0329-CHECK-DIGIT-CNT.                                            
004530           IF WS-DIGIT-CNT < 3                                          
004540               MOVE 'N' TO WS-VALID-SW                                  
004550               DISPLAY 'CADALUNO - STUDENT ID FORMAT INVALID '          
004560                       TR-STUDENT-ID.                                   
004570       0325-EXIT.                                                       
004580           EXIT.                                                        
004590                                                                        
004600      *-----------------------------------------------------------------
004610      * 0340-FIND-STUDENT - LINEAR SEARCH OF IN-MEMORY STUDENT TABLE    
004620      *-----------------------------------------------------------------
004630       0340-FIND-STUDENT.                                               
004640           MOVE ZERO TO WS-FOUND-IDX.                                   
004650           MOVE 1 TO WS-SUB.                                            
004660       0341-FIND-LOOP.                                                  
004670           IF WS-SUB > WS-TABLE-COUNT                                   
004680               GO TO 0349-FIND-EXIT.                                    
004690           SET STU-IDX TO WS-SUB.                                       
004700           IF TBL-STUDENT-ID (STU-IDX) = TR-STUDENT-ID                  
004710               MOVE WS-SUB TO WS-FOUND-IDX                              
004720               GO TO 0349-FIND-EXIT.                                    
004730           ADD 1 TO WS-SUB.                                             
004740           GO TO 0341-FIND-LOOP.                                        
004750       0349-FIND-EXIT.                                                  
004760           EXIT.                                                        
004770                                                                        
004780      *-----------------------------------------------------------------
004790      * 0400-UPDATE-STUDENT - OVERWRITE NAME/CONTACT FIELDS ONLY        
004800      * (DOB/ENROLLMENT-DATE/STATUS/GPA/CREDITS CARRIED OVER UNCHANGED) 
004810      *-----------------------------------------------------------------
004820       0400-UPDATE-STUDENT.                                             
004830           PERFORM 0340-FIND-STUDENT THRU 0349-FIND-EXIT.               
004840           IF WS-FOUND-IDX = ZERO                                       
004850               DISPLAY 'CADALUNO - UPDATE, STUDENT NOT FOUND '          
004860                       TR-STUDENT-ID                                    
004870               ADD 1 TO WS-REJECT-CNT                                   
004880               GO TO 0490-UPDATE-EXIT.                                  
004890           PERFORM 0320-VALIDATE-STUDENT THRU 0329-VALIDATE-EXIT.       
004900           IF NOT WS-TRANS-VALID                                        
004910               ADD 1 TO WS-REJECT-CNT                                   
004920               GO TO 0490-UPDATE-EXIT.                                  
004930           SET STU-IDX TO WS-FOUND-IDX.                                 
004940           MOVE TR-FIRST-NAME      TO TBL-FIRST-NAME (STU-IDX).         
004950           MOVE TR-LAST-NAME       TO TBL-LAST-NAME (STU-IDX).          
004960           MOVE TR-EMAIL           TO TBL-EMAIL (STU-IDX).              
004970           MOVE TR-PHONE           TO TBL-PHONE (STU-IDX).              
004980           MOVE TR-ADDRESS         TO TBL-ADDRESS (STU-IDX).            
004990           ADD 1 TO WS-UPDATE-CNT.                                      
005000       0490-UPDATE-EXIT.                                                
005010           EXIT.                                                        
005020                                                                        
005030      *-----------------------------------------------------------------
005040      * 0500-DEACTIVATE-STUDENT - REWRITE STATUS TO INACTIVE            
005050      *-----------------------------------------------------------------
005060       0500-DEACTIVATE-STUDENT.                                         
005070           PERFORM 0340-FIND-STUDENT THRU 0349-FIND-EXIT.               
005080           IF WS-FOUND-IDX = ZERO                                       
005090               DISPLAY 'CADALUNO - DEACTIVATE, STUDENT NOT FOUND '      
005100                       TR-STUDENT-ID                                    
005110               ADD 1 TO WS-REJECT-CNT                                   
005120               GO TO 0590-DEACT-EXIT.                                   
005130           SET STU-IDX TO WS-FOUND-IDX.                                 
005140           MOVE 'INACTIVE  ' TO TBL-STATUS (STU-IDX).                   
005150           ADD 1 TO WS-DEACT-CNT.                                       
005160       0590-DEACT-EXIT.                                                 
005170           EXIT.                                                        
005180                                                                        
005190      *-----------------------------------------------------------------
005200      * 0900-REWRITE-MASTER - FORMAT EVERY TABLE ROW BACK TO CSV        
005210      *-----------------------------------------------------------------
005220       0900-REWRITE-MASTER.                                             
005230           OPEN OUTPUT STUDENT-FILE-OUT.                                
005240           MOVE WS-HEADER-LINE TO STO-LINE.                             
005250           WRITE STUDENT-OUT-LINE-REC.                                  
005260           MOVE 1 TO WS-SUB.                                            
005270       0910-REWRITE-LOOP.                                               
005280           IF WS-SUB > WS-TABLE-COUNT                                   
005290               GO TO 0920-REWRITE-DONE.                                 
005300           SET STU-IDX TO WS-SUB.                                       
005310           PERFORM 0650-INIT-CSV-OUT-LINE.                              
005320           MOVE TBL-STUDENT-ID (STU-IDX)       TO CSV-OUT-FIELD.        
005330           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005340           MOVE TBL-FIRST-NAME (STU-IDX)       TO CSV-OUT-FIELD.        
005350           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005360           MOVE TBL-LAST-NAME (STU-IDX)        TO CSV-OUT-FIELD.        
005370           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005380           MOVE TBL-EMAIL (STU-IDX)            TO CSV-OUT-FIELD.        
005390           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005400           MOVE TBL-PHONE (STU-IDX)            TO CSV-OUT-FIELD.        
005410           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005420           MOVE TBL-ADDRESS (STU-IDX)          TO CSV-OUT-FIELD.        
005430           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005440           MOVE TBL-DOB (STU-IDX)              TO CSV-OUT-FIELD.        
005450           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005460           MOVE TBL-ENROLLMENT-DATE (STU-IDX)  TO CSV-OUT-FIELD.        
005470           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005480           MOVE TBL-STATUS (STU-IDX)           TO CSV-OUT-FIELD.        
005490           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005500           MOVE TBL-GPA (STU-IDX)              TO CSV-OUT-FIELD.        
005510           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005520           MOVE TBL-CREDITS-EARNED (STU-IDX)   TO CSV-OUT-FIELD.        
005530           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005540           MOVE CSV-LINE-OUT TO STO-LINE.                               
005550           WRITE STUDENT-OUT-LINE-REC.                                  
005560           ADD 1 TO WS-SUB.                                             
005570           GO TO 0910-REWRITE-LOOP.                                     
005580       0920-REWRITE-DONE.                                               
005590           CLOSE STUDENT-FILE-OUT.                                      
005600       0900-EXIT.                                                       
005610           EXIT.                                                        
005620                                                                        
005630      *-----------------------------------------------------------------
005640      * 0950-TERMINATE - CLOSE TRANSACTION FILE, PRINT RUN TOTALS       
005650      *-----------------------------------------------------------------
005660       0950-TERMINATE.                                                  
005670           CLOSE STUDENT-TRANS-FILE.                                    
005680           DISPLAY 'CADALUNO RUN TOTALS -'.                             
005690           DISPLAY '  STUDENTS CREATED    : ' WS-CREATE-CNT.            
005700           DISPLAY '  STUDENTS UPDATED    : ' WS-UPDATE-CNT.            
005710           DISPLAY '  STUDENTS DEACTIVATED: ' WS-DEACT-CNT.             
005720           DISPLAY '  TRANSACTIONS REJECTED: ' WS-REJECT-CNT.           
005730       0950-EXIT.                                                       
005740           EXIT.                                                        
005750                                                                        
005760      *-----------------------------------------------------------------
005770      * CSV SPLIT/FORMAT PROCEDURE-DIVISION COPY MEMBERS.  CPCSVSPL     
005780      * SUPPLIES 9600-9631 (SPLIT), CPCSVFMT SUPPLIES 0640-0720         
005790      * (FORMAT, RENAMED TO AVOID COLLIDING WITH THIS PROGRAM'S OWN     
005800      * 06XX/07XX NUMBER RANGE).                                        
005810      *-----------------------------------------------------------------
005820       COPY CPCSVSPL.                                                   
005830                                                                        
005840       COPY CPVALID.                                                    
005850                                                                        
005860       COPY CPCSVFMT                                                    
005870           REPLACING 9650-INIT-CSV-OUT-LINE BY 0650-INIT-CSV-OUT-LINE   
005880                     9640-CALC-OUT-LEN      BY 0640-CALC-OUT-LEN        
005890                     9641-CALC-LOOP         BY 0641-CALC-LOOP           
005900                     9641-CALC-EXIT         BY 0641-CALC-EXIT           
005910                     9700-FORMAT-CSV-FIELD  BY 0700-FORMAT-CSV-FIELD    
005920                     9700-FORMAT-EXIT       BY 0700-FORMAT-EXIT         
005930                     9703-FORMAT-SEP        BY 0703-FORMAT-SEP          
005940                     9705-FORMAT-BODY       BY 0705-FORMAT-BODY         
005950                     9706-FORMAT-PLAIN      BY 0706-FORMAT-PLAIN        
005960                     9710-APPEND-QUOTED-FIELD BY 0710-APPEND-QUOTED-FIELD
005970                     9711-APPEND-Q-LOOP     BY 0711-APPEND-Q-LOOP       
005980                     9711-APPEND-Q-NEXT     BY 0711-APPEND-Q-NEXT       
005990                     9712-APPEND-Q-EXIT     BY 0712-APPEND-Q-EXIT       
006000                     9720-APPEND-PLAIN-FIELD BY 0720-APPEND-PLAIN-FIELD 
006010                     9720-APPEND-P-EXIT     BY 0720-APPEND-P-EXIT.      
