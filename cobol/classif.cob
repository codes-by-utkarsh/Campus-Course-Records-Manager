000100                                                                        
000110       IDENTIFICATION DIVISION.                                         
000120       PROGRAM-ID. CLASSIF-COB.                                         
000130       AUTHOR. R G HALVORSEN.                                           
000140       INSTALLATION. MIDLAND STATE COLLEGE DATA PROCESSING.             
000150       DATE-WRITTEN. 09/17/91.                                          
000160       DATE-COMPILED.                                                   
000170       SECURITY. REGISTRAR DATA - AUTHORIZED PERSONNEL ONLY.            
000180      ***************************************************************** 
000190      * MIDLAND STATE COLLEGE - OFFICE OF THE REGISTRAR                 
000200      * ANALYST    : R G HALVORSEN                                      
000210      * PROGRAMMER : R G HALVORSEN                                      
000220      * PURPOSE    : GPA AND CREDITS-EARNED RECOMPUTE.  READS THE       
000230      *              ENROLLMENT AND COURSE MASTERS, RECOMPUTES EACH     
000240      *              STUDENT'S CURRENT-TERM GPA AND TOTAL CREDITS       
000250      *              EARNED, AND REWRITES THE STUDENT MASTER WITH       
000260      *              THE REFRESHED FIGURES.  RUN NIGHTLY AFTER          
000270      *              ENTNOTAS SO GRADE POSTINGS ARE REFLECTED BY        
000280      *              MORNING.                                           
000290      *-----------------------------------------------------------------
000300      * VER    DATE         INIT  DESCRIPTION                           
000310      * 1.0    1991-09-17    RGH  INITIAL VERSION - CREDITS EARNED ONLY 
000320      * 1.1    1992-04-02    RGH  ADDED CURRENT-TERM GPA (ARITHMETIC    
000330      *                           MEAN OF GRADE POINTS, NOT CREDIT      
000340      *                           WEIGHTED - REGISTRAR RQ-0940)         
000350      * 1.2    1993-07-19    RGH  GPA TABLE NOW CARRIES PLUS/MINUS      
000360      *                           GRADES (SEE CPNOTA.CPY)               
000370      * 1.3    1998-12-09    LWK  Y2K - CURRENT TERM DERIVED FROM THE   
000380      *                           CENTURY-WINDOWED SYSTEM DATE, ALL     
000390      *                           DATES 9(08) CCYYMMDD                  
000400      ***************************************************************** 
000410                                                                        
000420       ENVIRONMENT DIVISION.                                            
000430       CONFIGURATION SECTION.                                           
000440       SOURCE-COMPUTER. IBM-4341.                                       
000450       OBJECT-COMPUTER. IBM-4341.                                       
000460       SPECIAL-NAMES.                                                   
000470           CLASS UPPER-ALPHA  IS "A" THRU "Z"                           
000480           CLASS NUMERIC-DGT  IS "0" THRU "9".                          
000490       INPUT-OUTPUT SECTION.                                            
000500       FILE-CONTROL.                                                    
000510           SELECT STUDENT-FILE ASSIGN TO STUDENTM                       
000520                       ORGANIZATION LINE SEQUENTIAL                     
000530                       FILE STATUS WS-STU-FILE-STAT.                    
000540                                                                        
000550           SELECT STUDENT-FILE-OUT ASSIGN TO STUDENTO                   
000560                       ORGANIZATION LINE SEQUENTIAL                     
000570                       FILE STATUS WS-STU-OUT-STAT.                     
000580                                                                        
000590           SELECT COURSE-FILE ASSIGN TO COURSEMS                        
000600                       ORGANIZATION LINE SEQUENTIAL                     
000610                       FILE STATUS WS-CRS-FILE-STAT.                    
000620                                                                        
000630           SELECT ENROLL-FILE ASSIGN TO ENROLLMS                        
000640                       ORGANIZATION LINE SEQUENTIAL                     
000650                       FILE STATUS WS-ENR-FILE-STAT.                    
000660                                                                        
000670       DATA DIVISION.                                                   
000680       FILE SECTION.                                                    
000690       FD  STUDENT-FILE                                                 
000700           LABEL RECORD STANDARD.                                       
000710       01  STUDENT-LINE-REC.                                            
000720           05  STF-LINE                    PIC X(240).                  
000730           05  FILLER                      PIC X(10).                   
000740                                                                        
000750       FD  STUDENT-FILE-OUT                                             
000760           LABEL RECORD STANDARD.                                       
000770       01  STUDENT-OUT-LINE-REC.                                        
000780           05  STO-LINE                    PIC X(240).                  
000790           05  FILLER                      PIC X(10).                   
000800                                                                        
000810       FD  COURSE-FILE                                                  
000820           LABEL RECORD STANDARD.                                       
000830       01  COURSE-LINE-REC.                                             
000840           05  CRF-LINE                    PIC X(240).                  
000850           05  FILLER                      PIC X(10).                   
000860                                                                        
000870       FD  ENROLL-FILE                                                  
000880           LABEL RECORD STANDARD.                                       
000890       01  ENROLL-LINE-REC.                                             
000900           05  ENF-LINE                    PIC X(240).                  
000910           05  FILLER                      PIC X(10).                   
000920                                                                        
000930       WORKING-STORAGE SECTION.                                         
000940      *-----------------------------------------------------------------
000950      * RECORD LAYOUTS - CURRENT-ROW WORK AREAS                         
000960      *-----------------------------------------------------------------
000970       COPY CPALUNO.                                                    
000980       COPY CPCURSO.                                                    
000990       COPY CPMATRIC.                                                   
001000       COPY CPNOTA.                                                     
001010                                                                        
001020      *-----------------------------------------------------------------
001030      * CSV SPLIT/FORMAT WORKING STORAGE                                
001040      *-----------------------------------------------------------------
001050       COPY CPCSVWS.                                                    
001060                                                                        
001070*-----------------------------------------------------------------      
001080* SHARED FIELD-VALIDATOR WORKING STORAGE (GPA RANGE)                    
001090*-----------------------------------------------------------------      
001100 COPY CPVALWS.                                                          
001110                                                                        
001120                                                                        
001130      *-----------------------------------------------------------------
001140      * IN-MEMORY STUDENT, COURSE AND ENROLLMENT TABLES                 
001150      *-----------------------------------------------------------------
001160       01  WS-STUDENT-TABLE.                                            
001170           05  WS-STUDENT-ENTRY OCCURS 500 TIMES                        
001180                                INDEXED BY STU-IDX.                     
001190               10  TBL-STU-ID              PIC X(06).                   
001200               10  TBL-FIRST-NAME          PIC X(30).                   
001210               10  TBL-LAST-NAME           PIC X(30).                   
001220               10  TBL-EMAIL               PIC X(50).                   
001230               10  TBL-PHONE               PIC X(20).                   
001240               10  TBL-ADDRESS             PIC X(60).                   
001250               10  TBL-DOB                 PIC 9(08).                   
001260               10  TBL-ENROLLMENT-DATE     PIC 9(08).                   
001270               10  TBL-STATUS              PIC X(10).                   
001280               10  TBL-GPA                 PIC 9V99.                    
001290               10  TBL-CREDITS-EARNED      PIC 9(03).                   
001300               10  FILLER                  PIC X(10).                   
001310           05  FILLER                      PIC X(10).                   
001320       01  WS-STUDENT-COUNT             PIC 9(04) COMP VALUE ZERO.      
001330                                                                        
001340       01  WS-COURSE-TABLE.                                             
001350           05  WS-COURSE-ENTRY OCCURS 300 TIMES                         
001360                                INDEXED BY CRS-IDX.                     
001370               10  TBL-CRS-CODE            PIC X(08).                   
001380               10  TBL-CRS-CREDITS         PIC 9(01).                   
001390               10  FILLER                  PIC X(10).                   
001400           05  FILLER                      PIC X(10).                   
001410       01  WS-COURSE-COUNT              PIC 9(04) COMP VALUE ZERO.      
001420                                                                        
001430       01  WS-ENROLL-TABLE.                                             
001440           05  WS-ENROLL-ENTRY OCCURS 2000 TIMES                        
001450                                INDEXED BY ENR-IDX.                     
001460               10  TBL-ENR-STU-ID          PIC X(06).                   
001470               10  TBL-ENR-CRS-CODE        PIC X(08).                   
001480               10  TBL-ENR-SEASON          PIC X(06).                   
001490               10  TBL-ENR-YEAR            PIC 9(04).                   
001500               10  TBL-ENR-GRADE           PIC X(02).                   
001510               10  TBL-ENR-STATUS          PIC X(10).                   
001520               10  FILLER                  PIC X(10).                   
001530           05  FILLER                      PIC X(10).                   
001540       01  WS-ENROLL-COUNT              PIC 9(04) COMP VALUE ZERO.      
001550                                                                        
001560       01  WS-FOUND-CRS-IDX             PIC 9(04) COMP VALUE ZERO.      
001570       01  WS-CREDIT-LOOKUP-CODE        PIC X(08) VALUE SPACES.         
001580                                                                        
001590      *-----------------------------------------------------------------
001600      * SYSTEM DATE, WITH Y2K CENTURY WINDOW - DERIVES CURRENT TERM     
001610      *-----------------------------------------------------------------
001620       01  WS-DATE-6                     PIC 9(06).                     
001630       01  WS-DATE-6-R REDEFINES WS-DATE-6.                             
001640           05  WS-D6-YY                  PIC 9(02).                     
001650           05  WS-D6-MM                  PIC 9(02).                     
001660           05  WS-D6-DD                  PIC 9(02).                     
001670       01  WS-TODAY-CCYYMMDD             PIC 9(08).                     
001680       01  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.                      
001690           05  WS-TODAY-CCYY             PIC 9(04).                     
001700           05  WS-TODAY-MM               PIC 9(02).                     
001710           05  WS-TODAY-DD               PIC 9(02).                     
001720       01  WS-CURRENT-SEASON             PIC X(06) VALUE SPACES.        
001730       01  WS-CURRENT-YEAR               PIC 9(04) VALUE ZERO.          
001740                                                                        
001750      *-----------------------------------------------------------------
001760      * MISCELLANEOUS WORKING STORAGE                                   
001770      *-----------------------------------------------------------------
001780       01  WS-STU-FILE-STAT              PIC X(02) VALUE SPACES.        
001790       01  WS-STU-OUT-STAT               PIC X(02) VALUE SPACES.        
001800       01  WS-CRS-FILE-STAT              PIC X(02) VALUE SPACES.        
001810       01  WS-ENR-FILE-STAT              PIC X(02) VALUE SPACES.        
001820       01  WS-EOF-SW                     PIC X(01) VALUE 'N'.           
001830           88  WS-EOF                       VALUE 'Y'.                  
001840       01  WS-SUB                        PIC 9(04) COMP VALUE ZERO.     
001850       01  WS-SUB2                       PIC 9(04) COMP VALUE ZERO.     
001860       01  WS-CREDIT-SUM                 PIC 9(05) COMP VALUE ZERO.     
001870       01  WS-GRADE-SUM                  PIC 9(07)V99 VALUE ZERO.       
001880       01  WS-GRADE-CNT                  PIC 9(05) COMP VALUE ZERO.     
001890       01  WS-COMPUTED-GPA               PIC 9V99 VALUE ZERO.           
001900       01  WS-STUDENT-CNT                PIC 9(05) COMP VALUE ZERO.     
001910       01  WS-HEADER-LINE                PIC X(240) VALUE               
001920          'StudentId,FirstName,LastName,Email,PhoneNumber,Address,DateO 
001930     -    'fBirth,EnrollmentDate,Status,GPA,TotalCreditsEarned'.        
001940                                                                        
001950       PROCEDURE DIVISION.                                              
001960                                                                        
001970       0000-MAIN-LINE.                                                  
001980           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      
001990           PERFORM 0500-RECOMPUTE-LOOP THRU 0500-EXIT                   
002000                   VARYING WS-SUB FROM 1 BY 1                           
002010                   UNTIL WS-SUB > WS-STUDENT-COUNT.                     
002020           PERFORM 0900-REWRITE-MASTER THRU 0900-EXIT.                  
002030           PERFORM 0950-TERMINATE THRU 0950-EXIT.                       
002040           STOP RUN.                                                    
002050                                                                        
002060      *-----------------------------------------------------------------
002070      * 0100-INITIALIZE - DERIVE CURRENT TERM, LOAD THE THREE MASTERS   
002080      *-----------------------------------------------------------------
002090       0100-INITIALIZE.                                                 
002100           ACCEPT WS-DATE-6 FROM DATE.                                  
002110           IF WS-D6-YY < 50                                             
002120               COMPUTE WS-TODAY-CCYY = 2000 + WS-D6-YY                  
002130           ELSE                                                         
002140               COMPUTE WS-TODAY-CCYY = 1900 + WS-D6-YY.                 
002150           MOVE WS-D6-MM TO WS-TODAY-MM.                                
002160           MOVE WS-D6-DD TO WS-TODAY-DD.                                
002170          MOVE WS-TODAY-CCYYMMDD TO WS-VAL-TODAY-CCYYMMDD.              
002180           MOVE WS-TODAY-CCYY TO WS-CURRENT-YEAR.                       
002190           IF WS-TODAY-MM < 6                                           
002200               MOVE 'SPRING' TO WS-CURRENT-SEASON                       
002210           ELSE                                                         
002220               IF WS-TODAY-MM < 9                                       
002230                   MOVE 'SUMMER' TO WS-CURRENT-SEASON                   
002240               ELSE                                                     
002250                   MOVE 'FALL  ' TO WS-CURRENT-SEASON.                  
002260           PERFORM 0110-LOAD-STUDENTS THRU 0110-EXIT.                   
002270           PERFORM 0120-LOAD-COURSES THRU 0120-EXIT.                    
002280           PERFORM 0130-LOAD-ENROLLMENTS THRU 0130-EXIT.                
002290       0100-EXIT.                                                       
002300           EXIT.                                                        
002310                                                                        
002320       0110-LOAD-STUDENTS.                                              
002330           MOVE ZERO TO WS-STUDENT-COUNT.                               
002340           OPEN INPUT STUDENT-FILE.                                     
002350           IF WS-STU-FILE-STAT NOT = '00'                               
002360               DISPLAY 'CLASSIF - STUDENTS.CSV OPEN ERROR '             
002370                       WS-STU-FILE-STAT                                 
002380               STOP RUN.                                                
002390           MOVE 'N' TO WS-EOF-SW.                                       
002400           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002410               AT END MOVE 'Y' TO WS-EOF-SW.                            
002420           IF NOT WS-EOF                                                
002430               MOVE STF-LINE TO WS-HEADER-LINE                          
002440               READ STUDENT-FILE INTO STUDENT-LINE-REC                  
002450                   AT END MOVE 'Y' TO WS-EOF-SW.                        
002460       0111-LOAD-STU-LOOP.                                              
002470           IF WS-EOF                                                    
002480               GO TO 0112-LOAD-STU-DONE.                                
002490           MOVE STF-LINE TO CSV-LINE-IN.                                
002500           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
002510           IF CSV-LINE-LEN = 0                                          
002520               GO TO 0111-LOAD-STU-NEXT.                                
002530           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002540           ADD 1 TO WS-STUDENT-COUNT.                                   
002550           SET STU-IDX TO WS-STUDENT-COUNT.                             
002560           MOVE CSV-FIELD(1)  TO TBL-STU-ID (STU-IDX).                  
002570           MOVE CSV-FIELD(2)  TO TBL-FIRST-NAME (STU-IDX).              
002580           MOVE CSV-FIELD(3)  TO TBL-LAST-NAME (STU-IDX).               
002590           MOVE CSV-FIELD(4)  TO TBL-EMAIL (STU-IDX).                   
002600           MOVE CSV-FIELD(5)  TO TBL-PHONE (STU-IDX).                   
002610           MOVE CSV-FIELD(6)  TO TBL-ADDRESS (STU-IDX).                 
002620           MOVE CSV-FIELD(7)  TO TBL-DOB (STU-IDX).                     
002630           MOVE CSV-FIELD(8)  TO TBL-ENROLLMENT-DATE (STU-IDX).         
002640           MOVE CSV-FIELD(9)  TO TBL-STATUS (STU-IDX).                  
002650           MOVE ZERO          TO TBL-GPA (STU-IDX).                     
002660           MOVE ZERO          TO TBL-CREDITS-EARNED (STU-IDX).          
002670       0111-LOAD-STU-NEXT.                                              
002680           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002690               AT END MOVE 'Y' TO WS-EOF-SW.                            
002700           GO TO 0111-LOAD-STU-LOOP.                                    
002710       0112-LOAD-STU-DONE.                                              
002720           CLOSE STUDENT-FILE.                                          
002730       0110-EXIT.                                                       
002740           EXIT.                                                        
002750                                                                        
002760       0120-LOAD-COURSES.                                               
002770           MOVE ZERO TO WS-COURSE-COUNT.                                
002780           OPEN INPUT COURSE-FILE.                                      
002790           IF WS-CRS-FILE-STAT NOT = '00' AND WS-CRS-FILE-STAT NOT = '35'
002800               DISPLAY 'CLASSIF - COURSES.CSV OPEN ERROR '              
002810                       WS-CRS-FILE-STAT                                 
002820               STOP RUN.                                                
002830           IF WS-CRS-FILE-STAT = '35'                                   
002840               GO TO 0120-EXIT.                                         
002850           MOVE 'N' TO WS-EOF-SW.                                       
002860           READ COURSE-FILE INTO COURSE-LINE-REC                        
002870               AT END MOVE 'Y' TO WS-EOF-SW.                            
002880           IF NOT WS-EOF                                                
002890               READ COURSE-FILE INTO COURSE-LINE-REC                    
002900                   AT END MOVE 'Y' TO WS-EOF-SW.                        
002910       0121-LOAD-CRS-LOOP.                                              
002920           IF WS-EOF                                                    
002930               GO TO 0122-LOAD-CRS-DONE.                                
002940           MOVE CRF-LINE TO CSV-LINE-IN.                                
002950           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
002960           IF CSV-LINE-LEN = 0                                          
002970               GO TO 0121-LOAD-CRS-NEXT.                                
002980           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002990           ADD 1 TO WS-COURSE-COUNT.                                    
003000           SET CRS-IDX TO WS-COURSE-COUNT.                              
003010           MOVE CSV-FIELD(1) TO TBL-CRS-CODE (CRS-IDX).                 
003020           MOVE CSV-FIELD(4) TO TBL-CRS-CREDITS (CRS-IDX).              
003030       0121-LOAD-CRS-NEXT.                                              
003040           READ COURSE-FILE INTO COURSE-LINE-REC                        
003050               AT END MOVE 'Y' TO WS-EOF-SW.                            
003060           GO TO 0121-LOAD-CRS-LOOP.                                    
003070       0122-LOAD-CRS-DONE.                                              
003080           CLOSE COURSE-FILE.                                           
003090       0120-EXIT.                                                       
003100           EXIT.                                                        
003110                                                                        
003120       0130-LOAD-ENROLLMENTS.                                           
003130           MOVE ZERO TO WS-ENROLL-COUNT.                                
003140           OPEN INPUT ENROLL-FILE.                                      
003150           IF WS-ENR-FILE-STAT NOT = '00' AND WS-ENR-FILE-STAT NOT = '35'
003160               DISPLAY 'CLASSIF - ENROLLMENTS.CSV OPEN ERROR '          
003170                       WS-ENR-FILE-STAT                                 
003180               STOP RUN.                                                
003190           IF WS-ENR-FILE-STAT = '35'                                   
003200               GO TO 0130-EXIT.                                         
003210           MOVE 'N' TO WS-EOF-SW.                                       
003220           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003230               AT END MOVE 'Y' TO WS-EOF-SW.                            
003240           IF NOT WS-EOF                                                
003250               READ ENROLL-FILE INTO ENROLL-LINE-REC                    
003260                   AT END MOVE 'Y' TO WS-EOF-SW.                        
003270       0131-LOAD-ENR-LOOP.                                              
003280           IF WS-EOF                                                    
003290               GO TO 0132-LOAD-ENR-DONE.                                
003300           MOVE ENF-LINE TO CSV-LINE-IN.                                
003310           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
003320           IF CSV-LINE-LEN = 0                                          
003330               GO TO 0131-LOAD-ENR-NEXT.                                
003340           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
003350           ADD 1 TO WS-ENROLL-COUNT.                                    
003360           SET ENR-IDX TO WS-ENROLL-COUNT.                              
003370           MOVE CSV-FIELD(2)      TO TBL-ENR-STU-ID (ENR-IDX).          
003380           MOVE CSV-FIELD(3)      TO TBL-ENR-CRS-CODE (ENR-IDX).        
003390           MOVE CSV-FIELD(4) (1:6) TO TBL-ENR-SEASON (ENR-IDX).         
003400           MOVE CSV-FIELD(4) (7:4) TO TBL-ENR-YEAR (ENR-IDX).           
003410           MOVE CSV-FIELD(6)      TO TBL-ENR-GRADE (ENR-IDX).           
003420           MOVE CSV-FIELD(7)      TO TBL-ENR-STATUS (ENR-IDX).          
003430       0131-LOAD-ENR-NEXT.                                              
003440           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003450               AT END MOVE 'Y' TO WS-EOF-SW.                            
003460           GO TO 0131-LOAD-ENR-LOOP.                                    
003470       0132-LOAD-ENR-DONE.                                              
003480           CLOSE ENROLL-FILE.                                           
003490       0130-EXIT.                                                       
003500           EXIT.                                                        
003510                                                                        
003520       0160-CALC-LINE-LEN.                                              
003530           MOVE 240 TO CSV-LINE-LEN.                                    
003540       0161-CALC-LEN-LOOP.                                              
003550           IF CSV-LINE-LEN = 0                                          
003560               GO TO 0160-EXIT.                                         
003570           IF CSV-LINE-IN (CSV-LINE-LEN:1) NOT = SPACE                  
003580               GO TO 0160-EXIT.                                         
003590           SUBTRACT 1 FROM CSV-LINE-LEN.                                
003600           GO TO 0161-CALC-LEN-LOOP.                                    
003610       0160-EXIT.                                                       
003620           EXIT.                                                        
003630                                                                        
003640      *-----------------------------------------------------------------
003650      * 0500-RECOMPUTE-LOOP - ONE STUDENT PER ITERATION                 
003660      *-----------------------------------------------------------------
003670       0500-RECOMPUTE-LOOP.                                             
003680           SET STU-IDX TO WS-SUB.                                       
003690           PERFORM 0510-CALC-CREDITS-EARNED THRU 0510-EXIT.             
003700           PERFORM 0520-CALC-CURRENT-GPA THRU 0520-EXIT.                
003710           ADD 1 TO WS-STUDENT-CNT.                                     
003720       0500-EXIT.                                                       
003730           EXIT.                                                        
003740                                                                        
003750      *-----------------------------------------------------------------
003760      * 0510-CALC-CREDITS-EARNED - SUM CREDITS OVER PASSING-GRADE       
003770      * ENROLLMENTS (F, NP, I, W EXCLUDED - P COUNTS)                   
003780      *-----------------------------------------------------------------
003790       0510-CALC-CREDITS-EARNED.                                        
003800           MOVE ZERO TO WS-CREDIT-SUM.                                  
003810           MOVE 1 TO WS-SUB2.                                           
003820       0511-CREDITS-LOOP.                                               
003830           IF WS-SUB2 > WS-ENROLL-COUNT                                 
003840               GO TO 0512-CREDITS-DONE.                                 
003850           SET ENR-IDX TO WS-SUB2.                                      
003860           IF TBL-ENR-STU-ID (ENR-IDX) NOT = TBL-STU-ID (STU-IDX)       
003870               GO TO 0511-CREDITS-NEXT.                                 
003880           IF TBL-ENR-GRADE (ENR-IDX) = SPACES OR                       
003890              TBL-ENR-GRADE (ENR-IDX) = 'F ' OR                         
003900              TBL-ENR-GRADE (ENR-IDX) = 'NP' OR                         
003910              TBL-ENR-GRADE (ENR-IDX) = 'I ' OR                         
003920              TBL-ENR-GRADE (ENR-IDX) = 'W '                            
003930               GO TO 0511-CREDITS-NEXT.                                 
003940           MOVE TBL-ENR-CRS-CODE (ENR-IDX) TO WS-CREDIT-LOOKUP-CODE.    
003950           PERFORM 0530-FIND-COURSE THRU 0530-EXIT.                     
003960           IF WS-FOUND-CRS-IDX NOT = ZERO                               
003970               SET CRS-IDX TO WS-FOUND-CRS-IDX                          
003980               ADD TBL-CRS-CREDITS (CRS-IDX) TO WS-CREDIT-SUM.          
003990       0511-CREDITS-NEXT.                                               
004000           ADD 1 TO WS-SUB2.                                            
004010           GO TO 0511-CREDITS-LOOP.                                     
004020       0512-CREDITS-DONE.                                               
004030           MOVE WS-CREDIT-SUM TO TBL-CREDITS-EARNED (STU-IDX).          
004040       0510-EXIT.                                                       
004050           EXIT.                                                        
004060                                                                        
004070      *-----------------------------------------------------------------
004080      * 0520-CALC-CURRENT-GPA - ARITHMETIC MEAN OF NUMERIC GRADE        
004090      * VALUES OVER GRADED, NON-INCOMPLETE ENROLLMENTS IN THE CURRENT   
004100      * TERM (NOT CREDIT-WEIGHTED - SEE VER 1.1 ABOVE)                  
004110      *-----------------------------------------------------------------
004120       0520-CALC-CURRENT-GPA.                                           
004130           MOVE ZERO TO WS-GRADE-SUM.                                   
004140           MOVE ZERO TO WS-GRADE-CNT.                                   
004150           MOVE 1 TO WS-SUB2.                                           
004160       0521-GPA-LOOP.                                                   
004170           IF WS-SUB2 > WS-ENROLL-COUNT                                 
004180               GO TO 0522-GPA-DONE.                                     
004190           SET ENR-IDX TO WS-SUB2.                                      
004200           IF TBL-ENR-STU-ID (ENR-IDX) NOT = TBL-STU-ID (STU-IDX)       
004210               GO TO 0521-GPA-NEXT.                                     
004220           IF TBL-ENR-SEASON (ENR-IDX) NOT = WS-CURRENT-SEASON OR       
004230              TBL-ENR-YEAR (ENR-IDX) NOT = WS-CURRENT-YEAR              
004240               GO TO 0521-GPA-NEXT.                                     
004250           IF TBL-ENR-GRADE (ENR-IDX) = SPACES                          
004260               GO TO 0521-GPA-NEXT.                                     
004270           IF TBL-ENR-STATUS (ENR-IDX) = 'INCOMPLETE'                   
004280               GO TO 0521-GPA-NEXT.                                     
004290           SET GT-IDX TO 1.                                             
004300           SEARCH CP-GRADE-ENTRY VARYING GT-IDX                         
004310               AT END                                                   
004320                   GO TO 0521-GPA-NEXT                                  
004330               WHEN GT-GRADE-CODE (GT-IDX) = TBL-ENR-GRADE (ENR-IDX)    
004340                   ADD GT-GRADE-VALUE (GT-IDX) TO WS-GRADE-SUM          
004350                   ADD 1 TO WS-GRADE-CNT.                               
004360       0521-GPA-NEXT.                                                   
004370           ADD 1 TO WS-SUB2.                                            
004380           GO TO 0521-GPA-LOOP.                                         
004390       0522-GPA-DONE.                                                   
004400           IF WS-GRADE-CNT = 0                                          
004410               MOVE ZERO TO TBL-GPA (STU-IDX)                           
004420               GO TO 0520-EXIT.                                         
004430           DIVIDE WS-GRADE-SUM BY WS-GRADE-CNT                          
004440                   GIVING WS-COMPUTED-GPA ROUNDED.                      
004450          MOVE WS-COMPUTED-GPA TO WS-VAL-GPA.                           
004460          PERFORM 9830-CHECK-GPA-RANGE THRU 9830-EXIT.                  
004470          IF NOT WS-VAL-GPA-OK                                          
004480              DISPLAY 'CLASSIF - GPA OUT OF RANGE FOR STUDENT '         
004490                      TBL-STU-ID (STU-IDX)                              
004500              MOVE ZERO TO WS-COMPUTED-GPA.                             
004510          MOVE WS-COMPUTED-GPA TO TBL-GPA (STU-IDX).                    
004520       0520-EXIT.                                                       
004530           EXIT.                                                        
004540                                                                        
004550      *-----------------------------------------------------------------
004560      * 0530-FIND-COURSE - LINEAR SEARCH BY WS-CREDIT-LOOKUP-CODE       
004570      *-----------------------------------------------------------------
004580       0530-FIND-COURSE.                                                
004590           MOVE ZERO TO WS-FOUND-CRS-IDX.                               
004600           MOVE 1 TO WS-SUB2.                                           
004610       0531-FIND-LOOP.                                                  
004620           IF WS-SUB2 > WS-COURSE-COUNT                                 
004630               GO TO 0530-EXIT.                                         
004640           SET CRS-IDX TO WS-SUB2.                                      
004650           IF TBL-CRS-CODE (CRS-IDX) = WS-CREDIT-LOOKUP-CODE            
004660               MOVE WS-SUB2 TO WS-FOUND-CRS-IDX                         
004670               GO TO 0530-EXIT.                                         
004680           ADD 1 TO WS-SUB2.                                            
004690           GO TO 0531-FIND-LOOP.                                        
004700       0530-EXIT.                                                       
004710           EXIT.                                                        
004720                                                                        
004730       0900-REWRITE-MASTER.                                             
004740           OPEN OUTPUT STUDENT-FILE-OUT.                                
004750           MOVE WS-HEADER-LINE TO STO-LINE.                             
004760           WRITE STUDENT-OUT-LINE-REC.                                  
004770           MOVE 1 TO WS-SUB.                                            
004780       0910-REWRITE-LOOP.                                               
004790           IF WS-SUB > WS-STUDENT-COUNT                                 
004800               GO TO 0920-REWRITE-DONE.                                 
004810           SET STU-IDX TO WS-SUB.                                       
004820           PERFORM 0650-INIT-CSV-OUT-LINE.                              
004830           MOVE TBL-STU-ID (STU-IDX)            TO CSV-OUT-FIELD.       
004840           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004850           MOVE TBL-FIRST-NAME (STU-IDX)        TO CSV-OUT-FIELD.       
004860           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004870           MOVE TBL-LAST-NAME (STU-IDX)         TO CSV-OUT-FIELD.       
004880           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004890           MOVE TBL-EMAIL (STU-IDX)             TO CSV-OUT-FIELD.       
004900           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004910           MOVE TBL-PHONE (STU-IDX)             TO CSV-OUT-FIELD.       
004920           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004930           MOVE TBL-ADDRESS (STU-IDX)           TO CSV-OUT-FIELD.       
004940           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004950           MOVE TBL-DOB (STU-IDX)               TO CSV-OUT-FIELD.       
004960           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004970           MOVE TBL-ENROLLMENT-DATE (STU-IDX)   TO CSV-OUT-FIELD.       
004980           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004990           MOVE TBL-STATUS (STU-IDX)            TO CSV-OUT-FIELD.       
005000           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005010           MOVE TBL-GPA (STU-IDX)               TO CSV-OUT-FIELD.       
005020           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005030           MOVE TBL-CREDITS-EARNED (STU-IDX)    TO CSV-OUT-FIELD.       
005040           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
005050           MOVE CSV-LINE-OUT TO STO-LINE.                               
005060           WRITE STUDENT-OUT-LINE-REC.                                  
005070           ADD 1 TO WS-SUB.                                             
005080           GO TO 0910-REWRITE-LOOP.                                     
005090       0920-REWRITE-DONE.                                               
005100           CLOSE STUDENT-FILE-OUT.                                      
005110       0900-EXIT.                                                       
005120           EXIT.                                                        
005130                                                                        
005140       0950-TERMINATE.                                                  
005150           DISPLAY 'CLASSIF RUN TOTALS -'.                              
005160           DISPLAY '  STUDENTS RECOMPUTED: ' WS-STUDENT-CNT.            
005170       0950-EXIT.                                                       
005180           EXIT.                                                        
005190                                                                        
005200      *-----------------------------------------------------------------
005210      * CSV SPLIT/FORMAT PROCEDURE-DIVISION COPY MEMBERS                
005220      *-----------------------------------------------------------------
005230       COPY CPCSVSPL.                                                   
005240                                                                        
005250       COPY CPCSVFMT                                                    
005260           REPLACING 9650-INIT-CSV-OUT-LINE BY 0650-INIT-CSV-OUT-LINE   
005270                     9640-CALC-OUT-LEN      BY 0640-CALC-OUT-LEN        
005280                     9641-CALC-LOOP         BY 0641-CALC-LOOP           
005290                     9641-CALC-EXIT         BY 0641-CALC-EXIT           
005300                     9700-FORMAT-CSV-FIELD  BY 0700-FORMAT-CSV-FIELD    
005310                     9700-FORMAT-EXIT       BY 0700-FORMAT-EXIT         
005320                     9703-FORMAT-SEP        BY 0703-FORMAT-SEP          
005330                     9705-FORMAT-BODY       BY 0705-FORMAT-BODY         
005340                     9706-FORMAT-PLAIN      BY 0706-FORMAT-PLAIN        
005350                     9710-APPEND-QUOTED-FIELD BY 0710-APPEND-QUOTED-FIELD
005360                     9711-APPEND-Q-LOOP     BY 0711-APPEND-Q-LOOP       
005370                     9711-APPEND-Q-NEXT     BY 0711-APPEND-Q-NEXT       
005380                     9712-APPEND-Q-EXIT     BY 0712-APPEND-Q-EXIT       
005390                     9720-APPEND-PLAIN-FIELD BY 0720-APPEND-PLAIN-FIELD 
005400                     9720-APPEND-P-EXIT     BY 0720-APPEND-P-EXIT.      
005410                                                                        
005420*-----------------------------------------------------------------      
005430* SHARED FIELD-VALIDATOR PROCEDURE-DIVISION COPY MEMBER (GPA)           
005440*-----------------------------------------------------------------      
005450 COPY CPVALID.                                                          
