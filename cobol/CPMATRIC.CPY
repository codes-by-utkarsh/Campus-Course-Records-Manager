000100*****************************************************************       
000110* CPMATRIC.CPY                                                          
000120* ENROLLMENT (MATRICULA) RECORD LAYOUT - ENROLLMENTS.CSV                
000130* ONE ROW PER STUDENT/COURSE/SEMESTER ENROLLMENT TRANSACTION.           
000140* USED BY ENTNOTAS, CLASSIF, CONSENR AND RELNOT/RELALUNO.               
000150*-----------------------------------------------------------------      
000160* VER    DATE         INIT  DESCRIPTION                                 
000170* 1.0    1989-05-02    RGH  INITIAL LAYOUT - GRADE ENTRY ONLY           
000180* 1.1    1991-09-17    RGH  ADDED SEMESTER (SEASON+YEAR) KEY PART       
000190* 1.2    1995-03-30    LWK  ADDED NOTES FOR WITHDRAWAL REASON           
000200* 1.3    1998-12-09    LWK  Y2K - ENROLLMENT-DATE STORED 9(08)          
000210*                           CCYYMMDD                                    
000220*****************************************************************       
000230 01  CP-ENROLL-REC.                                                     
000240     05  ENR-ENROLLMENT-ID            PIC X(40).                        
000250     05  ENR-STUDENT-ID               PIC X(06).                        
000260     05  ENR-COURSE-CODE              PIC X(08).                        
000270     05  ENR-SEMESTER.                                                  
000280         10  ENR-SEASON               PIC X(06).                        
000290             88  ENR-SEASON-SPRING       VALUE 'SPRING'.                
000300             88  ENR-SEASON-SUMMER       VALUE 'SUMMER'.                
000310             88  ENR-SEASON-FALL         VALUE 'FALL  '.                
000320         10  ENR-YEAR                 PIC 9(04).                        
000330     05  ENR-ENROLLMENT-DATE.                                           
000340         10  ENR-ENR-CCYY             PIC 9(04).                        
000350         10  ENR-ENR-MM               PIC 9(02).                        
000360         10  ENR-ENR-DD               PIC 9(02).                        
000370     05  ENR-ENR-DATE-8 REDEFINES ENR-ENROLLMENT-DATE                   
000380                                      PIC 9(08).                        
000390     05  ENR-GRADE                    PIC X(02).                        
000400     05  ENR-STATUS                   PIC X(10).                        
000410         88  ENR-STATUS-ACTIVE           VALUE 'ACTIVE    '.            
000420         88  ENR-STATUS-COMPLETED        VALUE 'COMPLETED '.            
000430         88  ENR-STATUS-WITHDRAWN        VALUE 'WITHDRAWN '.            
000440         88  ENR-STATUS-DROPPED          VALUE 'DROPPED   '.            
000450         88  ENR-STATUS-INCOMPLETE       VALUE 'INCOMPLETE'.            
000460     05  ENR-NOTES                    PIC X(100).                       
000470* DERIVED - NOT WRITTEN TO ENROLLMENTS.CSV, RECOMPUTED BY               
000480* CLASSIF-COB FROM ENR-GRADE AND THE COURSE'S CREDIT HOURS.             
000490     05  ENR-QUALITY-POINTS           PIC 9(02)V9(02).                  
000500     05  FILLER                       PIC X(15).                        
