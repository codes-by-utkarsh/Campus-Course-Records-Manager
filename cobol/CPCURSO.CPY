000100*****************************************************************       
000110* CPCURSO.CPY                                                           
000120* COURSE MASTER RECORD LAYOUT - COURSES.CSV                             
000130* ONE ROW PER COURSE.  USED BY CADCURSO, ENTNOTAS, CONSENR AND          
000140* RELCURSO AS THE WORKING COPY OF A COURSE TABLE ENTRY.                 
000150*-----------------------------------------------------------------      
000160* VER    DATE         INIT  DESCRIPTION                                 
000170* 1.0    1989-04-10    RGH  INITIAL LAYOUT                              
000180* 1.1    1992-01-22    RGH  ADDED PREREQUISITES LIST (";" SEP)          
000190* 1.2    1996-08-14    LWK  ADDED FULL/ARCHIVED STATUS VALUES           
000200* 1.3    1999-02-01    LWK  Y2K REVIEW - NO DATE FIELDS IN THIS         
000210*                           RECORD, NO CHANGE REQUIRED                  
000220*****************************************************************       
000230 01  CP-COURSE-REC.                                                     
000240     05  CRS-COURSE-CODE             PIC X(08).                         
000250     05  CRS-COURSE-NAME             PIC X(60).                         
000260     05  CRS-DESCRIPTION             PIC X(200).                        
000270     05  CRS-CREDITS                 PIC 9(01).                         
000280     05  CRS-DEPARTMENT              PIC X(30).                         
000290     05  CRS-INSTRUCTOR              PIC X(40).                         
000300     05  CRS-STATUS                  PIC X(10).                         
000310         88  CRS-STATUS-ACTIVE          VALUE 'ACTIVE    '.             
000320         88  CRS-STATUS-INACTIVE        VALUE 'INACTIVE  '.             
000330         88  CRS-STATUS-CANCELLED       VALUE 'CANCELLED '.             
000340         88  CRS-STATUS-FULL            VALUE 'FULL      '.             
000350         88  CRS-STATUS-ARCHIVED        VALUE 'ARCHIVED  '.             
000360     05  CRS-PREREQUISITES            PIC X(200).                       
000370* DERIVED - NOT WRITTEN TO COURSES.CSV, RECOMPUTED FROM                 
000380* CRS-COURSE-CODE EVERY TIME THE RECORD IS LOADED.                      
000390     05  CRS-LEVEL                    PIC X(13).                        
000400         88  CRS-LEVEL-UNDERGRAD         VALUE 'UNDERGRADUATE'.         
000410         88  CRS-LEVEL-GRADUATE          VALUE 'GRADUATE     '.         
000420     05  FILLER                       PIC X(20).                        
