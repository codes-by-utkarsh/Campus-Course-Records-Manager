000100                                                                        
000110       IDENTIFICATION DIVISION.                                         
000120       PROGRAM-ID. RELALUNO-COB.                                        
000130       AUTHOR. R G HALVORSEN.                                           
000140       INSTALLATION. MIDLAND STATE COLLEGE DATA PROCESSING.             
000150       DATE-WRITTEN. 09/30/91.                                          
000160       DATE-COMPILED.                                                   
000170       SECURITY. REGISTRAR DATA - AUTHORIZED PERSONNEL ONLY.            
000180      ***************************************************************** 
000190      * MIDLAND STATE COLLEGE - OFFICE OF THE REGISTRAR                 
000200      * ANALYST    : R G HALVORSEN                                      
000210      * PROGRAMMER : R G HALVORSEN                                      
000220      * PURPOSE    : OFFICIAL STUDENT TRANSCRIPT.  FOR EVERY STUDENT    
000230      *              ON THE MASTER, LISTS EVERY ENROLLMENT GROUPED BY   
000240      *              SEMESTER IN CHRONOLOGICAL ORDER, WITH A PER-       
000250      *              SEMESTER GPA SUBTOTAL, FOLLOWED BY THE STUDENT'S   
000260      *              OVERALL GPA AND TOTAL CREDITS EARNED.              
000270      *-----------------------------------------------------------------
000280      * VER    DATE         INIT  DESCRIPTION                           
000290      * 1.0    1991-09-30    RGH  INITIAL VERSION                       
000300      * 1.1    1993-07-19    RGH  ADDED PER-SEMESTER GPA SUBTOTAL       
000310      * 1.2    1998-12-09    LWK  Y2K - CONVERTED FROM INDEXED MASTER   
000320      *                           TO LINE-SEQUENTIAL CSV (RQ-2091)      
000330      * 1.3    2004-02-11    DMP  WIDENED COURSE NAME COLUMN, "IP" NOW  
000340      *                           SHOWN FOR ENROLLMENTS NOT YET GRADED  
000350      ***************************************************************** 
000360                                                                        
000370       ENVIRONMENT DIVISION.                                            
000380       CONFIGURATION SECTION.                                           
000390       SOURCE-COMPUTER. IBM-4341.                                       
000400       OBJECT-COMPUTER. IBM-4341.                                       
000410       SPECIAL-NAMES.                                                   
000420           C01 IS TOP-OF-FORM                                           
000430           CLASS UPPER-ALPHA  IS "A" THRU "Z"                           
000440           CLASS NUMERIC-DGT  IS "0" THRU "9".                          
000450       INPUT-OUTPUT SECTION.                                            
000460       FILE-CONTROL.                                                    
000470           SELECT STUDENT-FILE ASSIGN TO STUDENTM                       
000480                       ORGANIZATION LINE SEQUENTIAL                     
000490                       FILE STATUS WS-STU-FILE-STAT.                    
000500                                                                        
000510           SELECT COURSE-FILE ASSIGN TO COURSEMS                        
000520                       ORGANIZATION LINE SEQUENTIAL                     
000530                       FILE STATUS WS-CRS-FILE-STAT.                    
000540                                                                        
000550           SELECT ENROLL-FILE ASSIGN TO ENROLLMS                        
000560                       ORGANIZATION LINE SEQUENTIAL                     
000570                       FILE STATUS WS-ENR-FILE-STAT.                    
000580                                                                        
000590           SELECT TRANSCRIPT-FILE ASSIGN TO PRINTER.                    
000600                                                                        
000610       DATA DIVISION.                                                   
000620       FILE SECTION.                                                    
000630       FD  STUDENT-FILE                                                 
000640           LABEL RECORD STANDARD.                                       
000650       01  STUDENT-LINE-REC.                                            
000660           05  STF-LINE                    PIC X(240).                  
000670           05  FILLER                      PIC X(10).                   
000680                                                                        
000690       FD  COURSE-FILE                                                  
000700           LABEL RECORD STANDARD.                                       
000710       01  COURSE-LINE-REC.                                             
000720           05  CRF-LINE                    PIC X(240).                  
000730           05  FILLER                      PIC X(10).                   
000740                                                                        
000750       FD  ENROLL-FILE                                                  
000760           LABEL RECORD STANDARD.                                       
000770       01  ENROLL-LINE-REC.                                             
000780           05  ENF-LINE                    PIC X(240).                  
000790           05  FILLER                      PIC X(10).                   
000800                                                                        
000810       FD  TRANSCRIPT-FILE                                              
000820           LABEL RECORD OMITTED.                                        
000830       01  TRANSCRIPT-LINE              PIC X(80).                      
000840                                                                        
000850       WORKING-STORAGE SECTION.                                         
000860      *-----------------------------------------------------------------
000870      * RECORD LAYOUTS - CURRENT-ROW WORK AREAS                         
000880      *-----------------------------------------------------------------
000890       COPY CPALUNO.                                                    
000900       COPY CPCURSO.                                                    
000910       COPY CPMATRIC.                                                   
000920       COPY CPNOTA.                                                     
000930                                                                        
000940      *-----------------------------------------------------------------
000950      * CSV SPLIT WORKING STORAGE (SPLIT ONLY - NO OUTPUT CSV FORMATTED 
000960      * BY THIS REPORT)                                                 
000970      *-----------------------------------------------------------------
000980       COPY CPCSVWS.                                                    
000990                                                                        
001000      *-----------------------------------------------------------------
001010      * IN-MEMORY STUDENT, COURSE AND ENROLLMENT TABLES                 
001020      *-----------------------------------------------------------------
001030       01  WS-STUDENT-TABLE.                                            
001040           05  WS-STUDENT-ENTRY OCCURS 500 TIMES                        
001050                                INDEXED BY STU-IDX.                     
001060               10  TBL-STU-ID              PIC X(06).                   
001070               10  TBL-FIRST-NAME          PIC X(30).                   
001080               10  TBL-LAST-NAME           PIC X(30).                   
001090               10  TBL-GPA                 PIC 9V99.                    
001100               10  TBL-CREDITS-EARNED      PIC 9(03).                   
001110               10  FILLER                  PIC X(10).                   
001120           05  FILLER                      PIC X(10).                   
001130       01  WS-STUDENT-COUNT             PIC 9(04) COMP VALUE ZERO.      
001140                                                                        
001150       01  WS-COURSE-TABLE.                                             
001160           05  WS-COURSE-ENTRY OCCURS 300 TIMES                         
001170                                INDEXED BY CRS-IDX.                     
001180               10  TBL-CRS-CODE            PIC X(08).                   
001190               10  TBL-CRS-NAME            PIC X(60).                   
001200               10  TBL-CRS-CREDITS         PIC 9(01).                   
001210               10  FILLER                  PIC X(10).                   
001220           05  FILLER                      PIC X(10).                   
001230       01  WS-COURSE-COUNT              PIC 9(04) COMP VALUE ZERO.      
001240                                                                        
001250       01  WS-ENROLL-TABLE.                                             
001260           05  WS-ENROLL-ENTRY OCCURS 2000 TIMES                        
001270                                INDEXED BY ENR-IDX.                     
001280               10  TBL-ENR-STU-ID          PIC X(06).                   
001290               10  TBL-ENR-CRS-CODE        PIC X(08).                   
001300               10  TBL-ENR-SEASON          PIC X(06).                   
001310               10  TBL-ENR-YEAR            PIC 9(04).                   
001320               10  TBL-ENR-GRADE           PIC X(02).                   
001330               10  TBL-ENR-QP              PIC 9(02)V9(02).             
001340               10  FILLER                  PIC X(10).                   
001350           05  FILLER                      PIC X(10).                   
001360       01  WS-ENROLL-COUNT              PIC 9(04) COMP VALUE ZERO.      
001370                                                                        
001380      *-----------------------------------------------------------------
001390      * PER-STUDENT WORK LIST OF ENROLLMENT TABLE SUBSCRIPTS, SORTED    
001400      * BY SEMESTER SORT KEY (YEAR * 10 + SEASON RANK) SO THE STUDENT'S 
001410      * ENROLLMENTS PRINT IN CHRONOLOGICAL SEMESTER ORDER               
001420      *-----------------------------------------------------------------
001430       01  WS-WORK-TABLE.                                               
001440           05  WS-WORK-ENTRY OCCURS 200 TIMES                           
001450                             INDEXED BY WRK-IDX.                        
001460               10  WRK-ENR-SUB             PIC 9(04) COMP.              
001470               10  WRK-SORT-KEY            PIC 9(06) COMP.              
001480               10  FILLER                  PIC X(04).                   
001490       01  WS-WORK-COUNT                PIC 9(04) COMP VALUE ZERO.      
001500                                                                        
001510       01  WS-FOUND-CRS-IDX             PIC 9(04) COMP VALUE ZERO.      
001520       01  WS-CREDIT-LOOKUP-CODE        PIC X(08) VALUE SPACES.         
001530       01  WS-SUB                       PIC 9(04) COMP VALUE ZERO.      
001540       01  WS-SUB2                      PIC 9(04) COMP VALUE ZERO.      
001550       01  WS-SWAP-SUB                  PIC 9(04) COMP VALUE ZERO.      
001560       01  WS-SWAP-KEY                  PIC 9(06) COMP VALUE ZERO.      
001570       01  WS-MIN-SUB                   PIC 9(04) COMP VALUE ZERO.      
001580       01  WS-MIN-KEY                   PIC 9(06) COMP VALUE ZERO.      
001590       01  WS-SAVE-ENR-SUB              PIC 9(04) COMP VALUE ZERO.      
001600       01  WS-SAVE-KEY                  PIC 9(06) COMP VALUE ZERO.      
001610       01  WS-SWAP-ENR-SUB              PIC 9(04) COMP VALUE ZERO.      
001620       01  WS-SEASON-RANK               PIC 9(01) COMP VALUE ZERO.      
001630       01  WS-CUR-SEASON                PIC X(06) VALUE SPACES.         
001640       01  WS-CUR-YEAR                  PIC 9(04) VALUE ZERO.           
001650       01  WS-SEM-QP-SUM                PIC 9(05)V99 VALUE ZERO.        
001660       01  WS-SEM-CREDIT-SUM            PIC 9(05) COMP VALUE ZERO.      
001670       01  WS-SEM-GPA                   PIC 9V99 VALUE ZERO.            
001680       01  WS-FIRST-IN-SEM-SW           PIC X(01) VALUE 'Y'.            
001690                                                                        
001700       01  WS-STU-FILE-STAT             PIC X(02) VALUE SPACES.         
001710       01  WS-CRS-FILE-STAT             PIC X(02) VALUE SPACES.         
001720       01  WS-ENR-FILE-STAT             PIC X(02) VALUE SPACES.         
001730       01  WS-EOF-SW                    PIC X(01) VALUE 'N'.            
001740           88  WS-EOF                      VALUE 'Y'.                   
001750                                                                        
001760      *-----------------------------------------------------------------
001770      * REPORT LINES                                                    
001780      *-----------------------------------------------------------------
001790       01  WS-RULE-EQUAL                PIC X(60) VALUE ALL '='.        
001800       01  WS-RULE-DASH                 PIC X(60) VALUE ALL '-'.        
001810       01  WS-NAME-LINE                 PIC X(80) VALUE SPACES.         
001820       01  WS-SEM-LINE                  PIC X(80) VALUE SPACES.         
001830       01  WS-DETAIL-LINE.                                              
001840           05  DTL-CODE                 PIC X(10) VALUE SPACES.         
001850           05  DTL-NAME                 PIC X(30) VALUE SPACES.         
001860           05  DTL-CREDITS              PIC ZZ9   VALUE ZERO.           
001870           05  FILLER                   PIC X(01) VALUE SPACE.          
001880           05  DTL-GRADE                PIC X(02) VALUE SPACES.         
001890           05  FILLER                   PIC X(17) VALUE SPACES.         
001900       01  WS-SUBTOTAL-LINE              PIC X(80) VALUE SPACES.        
001910       01  WS-OVERALL-LINE               PIC X(80) VALUE SPACES.        
001920       01  WS-EDIT-GPA                   PIC 9.99.                      
001930       01  WS-EDIT-CREDITS               PIC ZZ9.                       
001940                                                                        
001950       PROCEDURE DIVISION.                                              
001960                                                                        
001970       0000-MAIN-LINE.                                                  
001980           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      
001990           OPEN OUTPUT TRANSCRIPT-FILE.                                 
002000           PERFORM 0500-PRINT-STUDENT THRU 0500-EXIT                    
002010                   VARYING WS-SUB FROM 1 BY 1                           
002020                   UNTIL WS-SUB > WS-STUDENT-COUNT.                     
002030           CLOSE TRANSCRIPT-FILE.                                       
002040           STOP RUN.                                                    
002050                                                                        
002060      *-----------------------------------------------------------------
002070      * 0100-INITIALIZE - LOAD THE THREE MASTERS                        
002080      *-----------------------------------------------------------------
002090       0100-INITIALIZE.                                                 
002100           PERFORM 0110-LOAD-STUDENTS THRU 0110-EXIT.                   
002110           PERFORM 0120-LOAD-COURSES THRU 0120-EXIT.                    
002120           PERFORM 0130-LOAD-ENROLLMENTS THRU 0130-EXIT.                
002130       0100-EXIT.                                                       
002140           EXIT.                                                        
002150                                                                        
002160       0110-LOAD-STUDENTS.                                              
002170           MOVE ZERO TO WS-STUDENT-COUNT.                               
002180           OPEN INPUT STUDENT-FILE.                                     
002190           IF WS-STU-FILE-STAT NOT = '00'                               
002200               DISPLAY 'RELALUNO - STUDENTS.CSV OPEN ERROR '            
002210                       WS-STU-FILE-STAT                                 
002220               STOP RUN.                                                
002230           MOVE 'N' TO WS-EOF-SW.                                       
002240           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002250               AT END MOVE 'Y' TO WS-EOF-SW.                            
002260           IF NOT WS-EOF                                                
002270               READ STUDENT-FILE INTO STUDENT-LINE-REC                  
002280                   AT END MOVE 'Y' TO WS-EOF-SW.                        
002290       0111-LOAD-STU-LOOP.                                              
002300           IF WS-EOF                                                    
002310               GO TO 0112-LOAD-STU-DONE.                                
002320           MOVE STF-LINE TO CSV-LINE-IN.                                
002330           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
002340           IF CSV-LINE-LEN = 0                                          
002350               GO TO 0111-LOAD-STU-NEXT.                                
002360           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002370           ADD 1 TO WS-STUDENT-COUNT.                                   
002380           SET STU-IDX TO WS-STUDENT-COUNT.                             
002390           MOVE CSV-FIELD(1)  TO TBL-STU-ID (STU-IDX).                  
002400           MOVE CSV-FIELD(2)  TO TBL-FIRST-NAME (STU-IDX).              
002410           MOVE CSV-FIELD(3)  TO TBL-LAST-NAME (STU-IDX).               
002420           MOVE CSV-FIELD(10) TO TBL-GPA (STU-IDX).                     
002430           MOVE CSV-FIELD(11) TO TBL-CREDITS-EARNED (STU-IDX).          
002440       0111-LOAD-STU-NEXT.                                              
002450           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002460               AT END MOVE 'Y' TO WS-EOF-SW.                            
002470           GO TO 0111-LOAD-STU-LOOP.                                    
002480       0112-LOAD-STU-DONE.                                              
002490           CLOSE STUDENT-FILE.                                          
002500       0110-EXIT.                                                       
002510           EXIT.                                                        
002520                                                                        
002530       0120-LOAD-COURSES.                                               
002540           MOVE ZERO TO WS-COURSE-COUNT.                                
002550           OPEN INPUT COURSE-FILE.                                      
002560           IF WS-CRS-FILE-STAT NOT = '00' AND WS-CRS-FILE-STAT NOT = '35'
002570               DISPLAY 'RELALUNO - COURSES.CSV OPEN ERROR '             
002580                       WS-CRS-FILE-STAT                                 
002590               STOP RUN.                                                
002600           IF WS-CRS-FILE-STAT = '35'                                   
002610               GO TO 0120-EXIT.                                         
002620           MOVE 'N' TO WS-EOF-SW.                                       
002630           READ COURSE-FILE INTO COURSE-LINE-REC                        
002640               AT END MOVE 'Y' TO WS-EOF-SW.                            
002650           IF NOT WS-EOF                                                
002660               READ COURSE-FILE INTO COURSE-LINE-REC                    
002670                   AT END MOVE 'Y' TO WS-EOF-SW.                        
002680       0121-LOAD-CRS-LOOP.                                              
002690           IF WS-EOF                                                    
002700               GO TO 0122-LOAD-CRS-DONE.                                
002710           MOVE CRF-LINE TO CSV-LINE-IN.                                
002720           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
002730           IF CSV-LINE-LEN = 0                                          
002740               GO TO 0121-LOAD-CRS-NEXT.                                
002750           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002760           ADD 1 TO WS-COURSE-COUNT.                                    
002770           SET CRS-IDX TO WS-COURSE-COUNT.                              
002780           MOVE CSV-FIELD(1) TO TBL-CRS-CODE (CRS-IDX).                 
002790           MOVE CSV-FIELD(2) TO TBL-CRS-NAME (CRS-IDX).                 
002800           MOVE CSV-FIELD(4) TO TBL-CRS-CREDITS (CRS-IDX).              
002810       0121-LOAD-CRS-NEXT.                                              
002820           READ COURSE-FILE INTO COURSE-LINE-REC                        
002830               AT END MOVE 'Y' TO WS-EOF-SW.                            
002840           GO TO 0121-LOAD-CRS-LOOP.                                    
002850       0122-LOAD-CRS-DONE.                                              
002860           CLOSE COURSE-FILE.                                           
002870       0120-EXIT.                                                       
002880           EXIT.                                                        
002890                                                                        
002900       0130-LOAD-ENROLLMENTS.                                           
002910           MOVE ZERO TO WS-ENROLL-COUNT.                                
002920           OPEN INPUT ENROLL-FILE.                                      
002930           IF WS-ENR-FILE-STAT NOT = '00' AND WS-ENR-FILE-STAT NOT = '35'
002940               DISPLAY 'RELALUNO - ENROLLMENTS.CSV OPEN ERROR '         
002950                       WS-ENR-FILE-STAT                                 
002960               STOP RUN.                                                
002970           IF WS-ENR-FILE-STAT = '35'                                   
002980               GO TO 0130-EXIT.                                         
002990           MOVE 'N' TO WS-EOF-SW.                                       
003000           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003010               AT END MOVE 'Y' TO WS-EOF-SW.                            
003020           IF NOT WS-EOF                                                
003030               READ ENROLL-FILE INTO ENROLL-LINE-REC                    
003040                   AT END MOVE 'Y' TO WS-EOF-SW.                        
003050       0131-LOAD-ENR-LOOP.                                              
003060           IF WS-EOF                                                    
003070               GO TO 0132-LOAD-ENR-DONE.                                
003080           MOVE ENF-LINE TO CSV-LINE-IN.                                
003090           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
003100           IF CSV-LINE-LEN = 0                                          
003110               GO TO 0131-LOAD-ENR-NEXT.                                
003120           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
003130           ADD 1 TO WS-ENROLL-COUNT.                                    
003140           SET ENR-IDX TO WS-ENROLL-COUNT.                              
003150           MOVE CSV-FIELD(2)      TO TBL-ENR-STU-ID (ENR-IDX).          
003160           MOVE CSV-FIELD(3)      TO TBL-ENR-CRS-CODE (ENR-IDX).        
003170           MOVE CSV-FIELD(4) (1:6) TO TBL-ENR-SEASON (ENR-IDX).         
003180           MOVE CSV-FIELD(4) (7:4) TO TBL-ENR-YEAR (ENR-IDX).           
003190           MOVE CSV-FIELD(6)      TO TBL-ENR-GRADE (ENR-IDX).           
003200           MOVE CSV-FIELD(9)      TO TBL-ENR-QP (ENR-IDX).              
003210       0131-LOAD-ENR-NEXT.                                              
003220           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003230               AT END MOVE 'Y' TO WS-EOF-SW.                            
003240           GO TO 0131-LOAD-ENR-LOOP.                                    
003250       0132-LOAD-ENR-DONE.                                              
003260           CLOSE ENROLL-FILE.                                           
003270       0130-EXIT.                                                       
003280           EXIT.                                                        
003290                                                                        
003300       0160-CALC-LINE-LEN.                                              
003310           MOVE 240 TO CSV-LINE-LEN.                                    
003320       0161-CALC-LEN-LOOP.                                              
003330           IF CSV-LINE-LEN = 0                                          
003340               GO TO 0160-EXIT.                                         
003350           IF CSV-LINE-IN (CSV-LINE-LEN:1) NOT = SPACE                  
003360               GO TO 0160-EXIT.                                         
003370           SUBTRACT 1 FROM CSV-LINE-LEN.                                
003380           GO TO 0161-CALC-LEN-LOOP.                                    
003390       0160-EXIT.                                                       
003400           EXIT.                                                        
003410                                                                        
003420      *-----------------------------------------------------------------
003430      * 0500-PRINT-STUDENT - ONE TRANSCRIPT PER STUDENT                 
003440      *-----------------------------------------------------------------
003450       0500-PRINT-STUDENT.                                              
003460           SET STU-IDX TO WS-SUB.                                       
003470           PERFORM 0510-BUILD-WORK-LIST THRU 0510-EXIT.                 
003480           PERFORM 0520-SORT-WORK-LIST THRU 0520-EXIT.                  
003490           MOVE WS-RULE-EQUAL TO TRANSCRIPT-LINE.                       
003500           WRITE TRANSCRIPT-LINE.                                       
003510           STRING 'TRANSCRIPT FOR ' DELIMITED BY SIZE                   
003520                  TBL-FIRST-NAME (STU-IDX) DELIMITED BY SIZE            
003530                  ' '               DELIMITED BY SIZE                   
003540                  TBL-LAST-NAME (STU-IDX)  DELIMITED BY SIZE            
003550                  ' (' DELIMITED BY SIZE                                
003560                  TBL-STU-ID (STU-IDX) DELIMITED BY SIZE                
003570                  ')' DELIMITED BY SIZE                                 
003580                  INTO WS-NAME-LINE.                                    
003590           MOVE WS-NAME-LINE TO TRANSCRIPT-LINE.                        
003600           WRITE TRANSCRIPT-LINE.                                       
003610           MOVE WS-RULE-EQUAL TO TRANSCRIPT-LINE.                       
003620           WRITE TRANSCRIPT-LINE.                                       
003630           MOVE SPACES TO WS-CUR-SEASON.                                
003640           MOVE ZERO TO WS-CUR-YEAR.                                    
003650           MOVE 'Y' TO WS-FIRST-IN-SEM-SW.                              
003660           MOVE ZERO TO WS-SEM-QP-SUM.                                  
003670           MOVE ZERO TO WS-SEM-CREDIT-SUM.                              
003680           PERFORM 0530-PRINT-DETAIL-LOOP THRU 0530-EXIT                
003690                   VARYING WS-SUB2 FROM 1 BY 1                          
003700                   UNTIL WS-SUB2 > WS-WORK-COUNT.                       
003710           IF WS-WORK-COUNT NOT = 0                                     
003720               PERFORM 0540-PRINT-SEM-SUBTOTAL THRU 0540-EXIT.          
003730           MOVE WS-RULE-DASH TO TRANSCRIPT-LINE.                        
003740           WRITE TRANSCRIPT-LINE.                                       
003750           MOVE TBL-GPA (STU-IDX) TO WS-EDIT-GPA.                       
003760           MOVE TBL-CREDITS-EARNED (STU-IDX) TO WS-EDIT-CREDITS.        
003770           STRING 'OVERALL GPA: ' DELIMITED BY SIZE                     
003780                  WS-EDIT-GPA     DELIMITED BY SIZE                     
003790                  '   TOTAL CREDITS: ' DELIMITED BY SIZE                
003800                  WS-EDIT-CREDITS DELIMITED BY SIZE                     
003810                  INTO WS-OVERALL-LINE.                                 
003820           MOVE WS-OVERALL-LINE TO TRANSCRIPT-LINE.                     
003830           WRITE TRANSCRIPT-LINE.                                       
003840           MOVE WS-RULE-EQUAL TO TRANSCRIPT-LINE.                       
003850           WRITE TRANSCRIPT-LINE.                                       
003860       0500-EXIT.                                                       
003870           EXIT.                                                        
003880                                                                        
003890      *-----------------------------------------------------------------
003900      * 0510-BUILD-WORK-LIST - COLLECT THIS STUDENT'S ENROLLMENT        
003910      * SUBSCRIPTS WITH A (YEAR,SEASON) SORT KEY                        
003920      *-----------------------------------------------------------------
003930       0510-BUILD-WORK-LIST.                                            
003940           MOVE ZERO TO WS-WORK-COUNT.                                  
003950           MOVE 1 TO WS-SUB2.                                           
003960       0511-BUILD-LOOP.                                                 
003970           IF WS-SUB2 > WS-ENROLL-COUNT                                 
003980               GO TO 0510-EXIT.                                         
003990           SET ENR-IDX TO WS-SUB2.                                      
004000           IF TBL-ENR-STU-ID (ENR-IDX) NOT = TBL-STU-ID (STU-IDX)       
004010               GO TO 0511-BUILD-NEXT.                                   
004020           IF TBL-ENR-SEASON (ENR-IDX) = 'SPRING'                       
004030               MOVE 1 TO WS-SEASON-RANK                                 
004040           ELSE                                                         
004050               IF TBL-ENR-SEASON (ENR-IDX) = 'SUMMER'                   
004060                   MOVE 2 TO WS-SEASON-RANK                             
004070               ELSE                                                     
004080                   MOVE 3 TO WS-SEASON-RANK.                            
004090           ADD 1 TO WS-WORK-COUNT.                                      
004100           SET WRK-IDX TO WS-WORK-COUNT.                                
004110           MOVE WS-SUB2 TO WRK-ENR-SUB (WRK-IDX).                       
004120           COMPUTE WRK-SORT-KEY (WRK-IDX) =                             
004130                   TBL-ENR-YEAR (ENR-IDX) * 10 + WS-SEASON-RANK.        
004140       0511-BUILD-NEXT.                                                 
004150           ADD 1 TO WS-SUB2.                                            
004160           GO TO 0511-BUILD-LOOP.                                       
004170       0510-EXIT.                                                       
004180           EXIT.                                                        
004190                                                                        
004200      *-----------------------------------------------------------------
004210      * 0520-SORT-WORK-LIST - SIMPLE SELECTION SORT, ASCENDING SORT KEY.
004220      * FOR EACH POSITION WS-SUB2, FIND THE SMALLEST REMAINING KEY AND  
004230      * SWAP IT INTO PLACE.                                             
004240      *-----------------------------------------------------------------
004250       0520-SORT-WORK-LIST.                                             
004260           IF WS-WORK-COUNT < 2                                         
004270               GO TO 0520-EXIT.                                         
004280           MOVE 1 TO WS-SUB2.                                           
004290       0521-OUTER-LOOP.                                                 
004300           IF WS-SUB2 >= WS-WORK-COUNT                                  
004310               GO TO 0520-EXIT.                                         
004320           MOVE WS-SUB2 TO WS-MIN-SUB.                                  
004330           SET WRK-IDX TO WS-SUB2.                                      
004340           MOVE WRK-SORT-KEY (WRK-IDX) TO WS-MIN-KEY.                   
004350           COMPUTE WS-SWAP-SUB = WS-SUB2 + 1.                           
004360       0522-INNER-LOOP.                                                 
004370           IF WS-SWAP-SUB > WS-WORK-COUNT                               
004380               GO TO 0523-SWAP-MIN.                                     
004390           SET WRK-IDX TO WS-SWAP-SUB.                                  
004400           IF WRK-SORT-KEY (WRK-IDX) < WS-MIN-KEY                       
004410               MOVE WS-SWAP-SUB TO WS-MIN-SUB                           
004420               MOVE WRK-SORT-KEY (WRK-IDX) TO WS-MIN-KEY.               
004430           ADD 1 TO WS-SWAP-SUB.                                        
004440           GO TO 0522-INNER-LOOP.                                       
004450       0523-SWAP-MIN.                                                   
004460           IF WS-MIN-SUB = WS-SUB2                                      
004470               GO TO 0526-OUTER-NEXT.                                   
004480           SET WRK-IDX TO WS-SUB2.                                      
004490           MOVE WRK-ENR-SUB (WRK-IDX)  TO WS-SAVE-ENR-SUB.              
004500           MOVE WRK-SORT-KEY (WRK-IDX) TO WS-SAVE-KEY.                  
004510           SET WRK-IDX TO WS-MIN-SUB.                                   
004520           MOVE WRK-ENR-SUB (WRK-IDX)  TO WS-SWAP-ENR-SUB.              
004530           MOVE WRK-SORT-KEY (WRK-IDX) TO WS-SWAP-KEY.                  
004540           SET WRK-IDX TO WS-SUB2.                                      
004550           MOVE WS-SWAP-ENR-SUB TO WRK-ENR-SUB (WRK-IDX).               
004560           MOVE WS-SWAP-KEY     TO WRK-SORT-KEY (WRK-IDX).              
004570           SET WRK-IDX TO WS-MIN-SUB.                                   
004580           MOVE WS-SAVE-ENR-SUB TO WRK-ENR-SUB (WRK-IDX).               
004590           MOVE WS-SAVE-KEY     TO WRK-SORT-KEY (WRK-IDX).              
004600       0526-OUTER-NEXT.                                                 
004610           ADD 1 TO WS-SUB2.                                            
004620           GO TO 0521-OUTER-LOOP.                                       
004630       0520-EXIT.                                                       
004640           EXIT.                                                        
004650                                                                        
004660      *-----------------------------------------------------------------
004670      * 0530-PRINT-DETAIL-LOOP - ONE ENROLLMENT PER ITERATION, CONTROL  
004680      * BREAK ON (SEASON,YEAR)                                          
004690      *-----------------------------------------------------------------
004700       0530-PRINT-DETAIL-LOOP.                                          
004710           SET WRK-IDX TO WS-SUB2.                                      
004720           SET ENR-IDX TO WRK-ENR-SUB (WRK-IDX).                        
004730           IF WS-FIRST-IN-SEM-SW = 'Y'                                  
004740               GO TO 0532-NEW-SEM.                                      
004750           IF TBL-ENR-SEASON (ENR-IDX) = WS-CUR-SEASON AND              
004760              TBL-ENR-YEAR (ENR-IDX) = WS-CUR-YEAR                      
004770               GO TO 0534-PRINT-LINE.                                   
004780           PERFORM 0540-PRINT-SEM-SUBTOTAL THRU 0540-EXIT.              
004790       0532-NEW-SEM.                                                    
004800           MOVE 'N' TO WS-FIRST-IN-SEM-SW.                              
004810           MOVE TBL-ENR-SEASON (ENR-IDX) TO WS-CUR-SEASON.              
004820           MOVE TBL-ENR-YEAR (ENR-IDX) TO WS-CUR-YEAR.                  
004830           MOVE ZERO TO WS-SEM-QP-SUM.                                  
004840           MOVE ZERO TO WS-SEM-CREDIT-SUM.                              
004850           MOVE WS-RULE-DASH TO TRANSCRIPT-LINE.                        
004860           WRITE TRANSCRIPT-LINE.                                       
004870           STRING WS-CUR-SEASON DELIMITED BY SIZE                       
004880                  ' '           DELIMITED BY SIZE                       
004890                  WS-CUR-YEAR   DELIMITED BY SIZE                       
004900                  INTO WS-SEM-LINE.                                     
004910           MOVE WS-SEM-LINE TO TRANSCRIPT-LINE.                         
004920           WRITE TRANSCRIPT-LINE.                                       
004930       0534-PRINT-LINE.                                                 
004940           MOVE TBL-ENR-CRS-CODE (ENR-IDX) TO WS-CREDIT-LOOKUP-CODE.    
004950           PERFORM 0550-FIND-COURSE THRU 0550-EXIT.                     
004960           MOVE SPACES TO WS-DETAIL-LINE.                               
004970           MOVE TBL-ENR-CRS-CODE (ENR-IDX) TO DTL-CODE.                 
004980           IF WS-FOUND-CRS-IDX NOT = ZERO                               
004990               SET CRS-IDX TO WS-FOUND-CRS-IDX                          
005000               MOVE TBL-CRS-NAME (CRS-IDX) TO DTL-NAME.                 
005010           IF TBL-ENR-GRADE (ENR-IDX) = SPACES                          
005020               MOVE 'IP' TO DTL-GRADE                                   
005030           ELSE                                                         
005040               MOVE TBL-ENR-GRADE (ENR-IDX) TO DTL-GRADE.               
005050           MOVE WS-DETAIL-LINE TO TRANSCRIPT-LINE.                      
005060           WRITE TRANSCRIPT-LINE.                                       
005070           SET GT-IDX TO 1.                                             
005080           SEARCH CP-GRADE-ENTRY VARYING GT-IDX                         
005090               AT END                                                   
005100                   CONTINUE                                             
005110               WHEN GT-GRADE-CODE (GT-IDX) = TBL-ENR-GRADE (ENR-IDX)    
005120                   IF GT-COUNTS-GPA (GT-IDX)                            
005130                       ADD TBL-ENR-QP (ENR-IDX) TO WS-SEM-QP-SUM        
005140                       IF WS-FOUND-CRS-IDX NOT = ZERO                   
005150                           SET CRS-IDX TO WS-FOUND-CRS-IDX              
005160                           ADD TBL-CRS-CREDITS (CRS-IDX)                
005170                                   TO WS-SEM-CREDIT-SUM.                
005180       0530-EXIT.                                                       
005190           EXIT.                                                        
005200                                                                        
005210      *-----------------------------------------------------------------
005220      * 0540-PRINT-SEM-SUBTOTAL - SEMESTER GPA = SUM(QP) / SUM(CREDITS) 
005230      * OVER THE GPA-COUNTING GRADES IN THIS SEMESTER, 0.00 IF EMPTY    
005240      *-----------------------------------------------------------------
005250       0540-PRINT-SEM-SUBTOTAL.                                         
005260           IF WS-SEM-CREDIT-SUM = 0                                     
005270               MOVE ZERO TO WS-SEM-GPA                                  
005280           ELSE                                                         
005290               DIVIDE WS-SEM-QP-SUM BY WS-SEM-CREDIT-SUM                
005300                       GIVING WS-SEM-GPA ROUNDED.                       
005310           MOVE WS-SEM-GPA TO WS-EDIT-GPA.                              
005320           STRING 'SEMESTER GPA: ' DELIMITED BY SIZE                    
005330                  WS-EDIT-GPA      DELIMITED BY SIZE                    
005340                  INTO WS-SUBTOTAL-LINE.                                
005350           MOVE WS-SUBTOTAL-LINE TO TRANSCRIPT-LINE.                    
005360           WRITE TRANSCRIPT-LINE.                                       
005370       0540-EXIT.                                                       
005380           EXIT.                                                        
005390                                                                        
005400      *-----------------------------------------------------------------
005410      * 0550-FIND-COURSE - LINEAR SEARCH BY WS-CREDIT-LOOKUP-CODE       
005420      *-----------------------------------------------------------------
005430       0550-FIND-COURSE.                                                
005440           MOVE ZERO TO WS-FOUND-CRS-IDX.                               
005450           MOVE 1 TO WS-SUB2.                                           
005460       0551-FIND-LOOP.                                                  
005470           IF WS-SUB2 > WS-COURSE-COUNT                                 
005480               GO TO 0550-EXIT.                                         
005490           SET CRS-IDX TO WS-SUB2.                                      
005500           IF TBL-CRS-CODE (CRS-IDX) = WS-CREDIT-LOOKUP-CODE            
005510               MOVE WS-SUB2 TO WS-FOUND-CRS-IDX                         
005520               GO TO 0550-EXIT.                                         
005530           ADD 1 TO WS-SUB2.                                            
005540           GO TO 0551-FIND-LOOP.                                        
005550       0550-EXIT.                                                       
005560           EXIT.                                                        
005570                                                                        
005580      *-----------------------------------------------------------------
005590      * CSV SPLIT PROCEDURE-DIVISION COPY MEMBER (THIS REPORT ONLY      
005600      * READS CSV, IT DOES NOT WRITE ANY - CPCSVFMT IS NOT COPIED)      
005610      *-----------------------------------------------------------------
005620       COPY CPCSVSPL.                                                   
