000100*****************************************************************       
000110* CPCSVSPL.CPY                                                          
000120* PROCEDURE-DIVISION COPY MEMBER - SPLITS CSV-LINE-IN (LENGTH IN        
000130* CSV-LINE-LEN) INTO THE CSV-FIELD TABLE, HONORING DOUBLE-QUOTED        
000140* FIELDS (A COMMA OR A DOUBLED DOUBLE-QUOTE INSIDE QUOTES DOES          
000150* NOT END THE FIELD).  COPY INTO THE PROCEDURE DIVISION OF ANY          
000160* PROGRAM THAT PARSES A CSV MASTER LINE AND CODE                        
000170*     PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT                  
000180* RESULT LEFT IN CSV-FIELD(1) THRU CSV-FIELD(CSV-FIELD-COUNT).          
000190*-----------------------------------------------------------------      
000200* VER    DATE         INIT  DESCRIPTION                                 
000210* 1.0    1994-02-08    LWK  INITIAL STATE-MACHINE PARSER                
000220* 1.1    1994-03-01    LWK  REWORKED TO REFERENCE MODIFICATION          
000230* 1.2    1998-11-30    LWK  Y2K - NO DATE LOGIC HERE, REVIEWED ONLY     
000240*****************************************************************       
000250 9600-SPLIT-CSV-LINE.                                                   
000260     MOVE SPACES TO CSV-FIELD-TBL.                                      
000270     MOVE 'N' TO CSV-INSIDE-QUOTES.                                     
000280     MOVE 1 TO CSV-FIELD-IDX.                                           
000290     MOVE 0 TO CSV-FLD-LEN.                                             
000300     MOVE 1 TO CSV-CHAR-IDX.                                            
000310                                                                        
000320 9601-SPLIT-LOOP.                                                       
000330     IF CSV-CHAR-IDX > CSV-LINE-LEN                                     
000340         GO TO 9604-SPLIT-EXIT.                                         
000350     MOVE CSV-LINE-IN(CSV-CHAR-IDX:1) TO CSV-ONE-CHAR.                  
000360     IF CSV-ONE-CHAR NOT = '"'                                          
000370         GO TO 9602-SPLIT-NOT-QUOTE.                                    
000380     PERFORM 9610-SPLIT-QUOTE-CHAR THRU 9611-SPLIT-QUOTE-EXIT.          
000390     GO TO 9603-SPLIT-NEXT.                                             
000400                                                                        
000410 9602-SPLIT-NOT-QUOTE.                                                  
000420     IF CSV-ONE-CHAR NOT = ','                                          
000430         GO TO 9602-SPLIT-APPEND.                                       
000440     IF CSV-IN-QUOTES                                                   
000450         GO TO 9602-SPLIT-APPEND.                                       
000460     PERFORM 9620-SPLIT-END-FIELD.                                      
000470     GO TO 9603-SPLIT-NEXT.                                             
000480                                                                        
000490 9602-SPLIT-APPEND.                                                     
000500     PERFORM 9630-SPLIT-APPEND-CHAR THRU 9631-SPLIT-APPEND-EXIT.        
000510                                                                        
000520 9603-SPLIT-NEXT.                                                       
000530     ADD 1 TO CSV-CHAR-IDX.                                             
000540     GO TO 9601-SPLIT-LOOP.                                             
000550                                                                        
000560 9604-SPLIT-EXIT.                                                       
000570     MOVE CSV-FIELD-IDX TO CSV-FIELD-COUNT.                             
000580                                                                        
000590 9610-SPLIT-QUOTE-CHAR.                                                 
000600     IF CSV-IN-QUOTES                                                   
000610         GO TO 9610-SPLIT-WAS-OPEN.                                     
000620     MOVE 'Y' TO CSV-INSIDE-QUOTES.                                     
000630     GO TO 9611-SPLIT-QUOTE-EXIT.                                       
000640                                                                        
000650 9610-SPLIT-WAS-OPEN.                                                   
000660     IF CSV-CHAR-IDX >= CSV-LINE-LEN                                    
000670         GO TO 9610-SPLIT-CLOSE.                                        
000680     IF CSV-LINE-IN(CSV-CHAR-IDX + 1:1) NOT = '"'                       
000690         GO TO 9610-SPLIT-CLOSE.                                        
000700     PERFORM 9630-SPLIT-APPEND-CHAR THRU 9631-SPLIT-APPEND-EXIT.        
000710     ADD 1 TO CSV-CHAR-IDX.                                             
000720     GO TO 9611-SPLIT-QUOTE-EXIT.                                       
000730                                                                        
000740 9610-SPLIT-CLOSE.                                                      
000750     MOVE 'N' TO CSV-INSIDE-QUOTES.                                     
000760                                                                        
000770 9611-SPLIT-QUOTE-EXIT.                                                 
000780     EXIT.                                                              
000790                                                                        
000800 9620-SPLIT-END-FIELD.                                                  
000810     ADD 1 TO CSV-FIELD-IDX.                                            
000820     MOVE 0 TO CSV-FLD-LEN.                                             
000830                                                                        
000840 9630-SPLIT-APPEND-CHAR.                                                
000850     IF CSV-FIELD-IDX > 12                                              
000860         GO TO 9631-SPLIT-APPEND-EXIT.                                  
000870     IF CSV-FLD-LEN >= 200                                              
000880         GO TO 9631-SPLIT-APPEND-EXIT.                                  
000890     ADD 1 TO CSV-FLD-LEN.                                              
000900     MOVE CSV-ONE-CHAR TO CSV-FIELD(CSV-FIELD-IDX)(CSV-FLD-LEN:1).      
000910                                                                        
000920 9631-SPLIT-APPEND-EXIT.                                                
000930     EXIT.                                                              
