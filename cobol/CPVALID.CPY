000100*****************************************************************
000110* CPVALID.CPY
000120* PROCEDURE-DIVISION COPY MEMBER - SHARED VALIDATORS.  COPY
000130* CPVALWS.CPY INTO WORKING-STORAGE AND THIS MEMBER INTO THE
000140* PROCEDURE DIVISION OF ANY PROGRAM THAT CHECKS A PHONE
000150* NUMBER, A DATE OF BIRTH, AN AGE RANGE OR A GPA VALUE.  LOAD
000160* THE WS-VAL- FIELD(S) THE CHECK NEEDS, THEN
000170*     PERFORM 9800-CHECK-PHONE-FORMAT THRU 9800-EXIT
000180*     PERFORM 9810-CHECK-DOB-SANITY   THRU 9810-EXIT
000190*     PERFORM 9820-CHECK-AGE-RANGE    THRU 9820-EXIT
000200*     PERFORM 9830-CHECK-GPA-RANGE    THRU 9830-EXIT
000210* AND TEST THE MATCHING 88-LEVEL IN CPVALWS.CPY.
000220*-----------------------------------------------------------------
000230* VER    DATE         INIT  DESCRIPTION
000240* 1.0    2006-02-27    DMP  INITIAL VERSION (RQ-2410)
000250*****************************************************************
000260*-----------------------------------------------------------------
000270* 9800-CHECK-PHONE-FORMAT - WS-VAL-PHONE MUST BE EMPTY (PHONE
000280* IS OPTIONAL) OR CONTAIN EXACTLY 10 DIGITS, OPTIONALLY GROUPED
000290* WITH '(', ')', '-', '.' OR SPACE, I.E. THE SHAPE OF
000300* (NNN) NNN-NNNN, NNN-NNN-NNNN, NNN.NNN.NNNN OR NNNNNNNNNN
000310*-----------------------------------------------------------------
000320 9800-CHECK-PHONE-FORMAT.
000330     MOVE 'Y' TO WS-VAL-PHONE-SW.
000340     IF WS-VAL-PHONE = SPACES
000350         GO TO 9800-EXIT.
000360     MOVE 0 TO WS-VAL-PHONE-SUB.
000370     MOVE 0 TO WS-VAL-PHONE-DIGIT-CNT.
000380 9801-PHONE-SCAN.
000390     ADD 1 TO WS-VAL-PHONE-SUB.
000400     IF WS-VAL-PHONE-SUB > 20
000410         GO TO 9802-PHONE-CHECK-CNT.
000420     IF WS-VAL-PHONE (WS-VAL-PHONE-SUB:1) = SPACE
000430         GO TO 9802-PHONE-CHECK-CNT.
000440     IF WS-VAL-PHONE (WS-VAL-PHONE-SUB:1) OF NUMERIC-DGT
000450         ADD 1 TO WS-VAL-PHONE-DIGIT-CNT
000460         GO TO 9801-PHONE-SCAN.
000470     IF WS-VAL-PHONE (WS-VAL-PHONE-SUB:1) = '(' OR
000480        WS-VAL-PHONE (WS-VAL-PHONE-SUB:1) = ')' OR
000490        WS-VAL-PHONE (WS-VAL-PHONE-SUB:1) = '-' OR
000500        WS-VAL-PHONE (WS-VAL-PHONE-SUB:1) = '.'
000510         GO TO 9801-PHONE-SCAN.
000520     MOVE 'N' TO WS-VAL-PHONE-SW.
000530     GO TO 9800-EXIT.
000540 9802-PHONE-CHECK-CNT.
000550     IF WS-VAL-PHONE-DIGIT-CNT NOT = 10
000560         MOVE 'N' TO WS-VAL-PHONE-SW.
000570 9800-EXIT.
000580     EXIT.
000590*-----------------------------------------------------------------
000600* 9810-CHECK-DOB-SANITY - WS-VAL-DOB MUST FALL AFTER
000610* (WS-VAL-TODAY-CCYYMMDD MINUS 100 YEARS).  CALLER LOADS
000620* WS-VAL-DOB AND WS-VAL-TODAY-CCYYMMDD BEFORE CALLING.
000630*-----------------------------------------------------------------
000640 9810-CHECK-DOB-SANITY.
000650     MOVE 'Y' TO WS-VAL-DOB-SW.
000660     MOVE WS-VAL-TODAY-CCYYMMDD TO WS-VAL-DOB-FLOOR-CCYYMMDD.
000670     COMPUTE WS-VAL-DOB-FLOOR-CCYY = WS-VAL-TODAY-CCYY - 100.
000680     IF WS-VAL-DOB NOT > WS-VAL-DOB-FLOOR-CCYYMMDD
000690         MOVE 'N' TO WS-VAL-DOB-SW.
000700 9810-EXIT.
000710     EXIT.
000720*-----------------------------------------------------------------
000730* 9820-CHECK-AGE-RANGE - AGE COMPUTED FROM WS-VAL-DOB AGAINST
000740* WS-VAL-TODAY-CCYYMMDD (SUBTRACT BIRTH YEAR FROM CURRENT YEAR,
000750* BACK OFF ONE IF THIS YEAR'S BIRTHDAY HAS NOT YET OCCURRED),
000760* MUST FALL BETWEEN CALLER-SUPPLIED WS-VAL-AGE-MIN AND
000770* WS-VAL-AGE-MAX INCLUSIVE.
000780*-----------------------------------------------------------------
000790 9820-CHECK-AGE-RANGE.
000800     MOVE 'Y' TO WS-VAL-AGE-SW.
000810     COMPUTE WS-VAL-AGE-YEARS =
000820         WS-VAL-TODAY-CCYY - WS-VAL-DOB-CCYY.
000830     IF WS-VAL-TODAY-MM < WS-VAL-DOB-MM
000840         SUBTRACT 1 FROM WS-VAL-AGE-YEARS
000850         GO TO 9821-AGE-CHECK-RANGE.
000860     IF WS-VAL-TODAY-MM = WS-VAL-DOB-MM AND
000870        WS-VAL-TODAY-DD < WS-VAL-DOB-DD
000880         SUBTRACT 1 FROM WS-VAL-AGE-YEARS.
000890 9821-AGE-CHECK-RANGE.
000900     IF WS-VAL-AGE-YEARS < WS-VAL-AGE-MIN OR
000910        WS-VAL-AGE-YEARS > WS-VAL-AGE-MAX
000920         MOVE 'N' TO WS-VAL-AGE-SW.
000930 9820-EXIT.
000940     EXIT.
000950*-----------------------------------------------------------------
000960* 9830-CHECK-GPA-RANGE - WS-VAL-GPA MUST FALL WITHIN 0.00-4.00
000970*-----------------------------------------------------------------
000980 9830-CHECK-GPA-RANGE.
000990     MOVE 'Y' TO WS-VAL-GPA-SW.
001000     IF WS-VAL-GPA < 0
001010         MOVE 'N' TO WS-VAL-GPA-SW.
001020     IF WS-VAL-GPA > 4.00
001030         MOVE 'N' TO WS-VAL-GPA-SW.
001040 9830-EXIT.
001050     EXIT.
