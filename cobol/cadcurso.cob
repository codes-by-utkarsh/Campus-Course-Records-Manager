000100                                                                        
000110       IDENTIFICATION DIVISION.                                         
000120       PROGRAM-ID. CADCURSO-COB.                                        
000130       AUTHOR. R G HALVORSEN.                                           
000140       INSTALLATION. MIDLAND STATE COLLEGE DATA PROCESSING.             
000150       DATE-WRITTEN. 04/10/89.                                          
000160       DATE-COMPILED.                                                   
000170       SECURITY. REGISTRAR DATA - AUTHORIZED PERSONNEL ONLY.            
000180      ***************************************************************** 
000190      * MIDLAND STATE COLLEGE - OFFICE OF THE REGISTRAR                 
000200      * ANALYST    : R G HALVORSEN                                      
000210      * PROGRAMMER : R G HALVORSEN                                      
000220      * PURPOSE    : COURSE MASTER MAINTENANCE.  READS THE DAILY COURSE 
000230      *              TRANSACTION FILE AND APPLIES CREATE, UPDATE AND    
000240      *              DEACTIVATE TRANSACTIONS AGAINST THE COURSE MASTER  
000250      *              (COURSES.CSV), REWRITING THE MASTER IN PLACE.      
000260      *-----------------------------------------------------------------
000270      * VER    DATE         INIT  DESCRIPTION                           
000280      * 1.0    1989-04-10    RGH  INITIAL VERSION - CREATE/UPDATE ONLY  
000290      * 1.1    1991-11-04    RGH  ADDED DEACTIVATE TRANSACTION CODE     
000300      * 1.2    1992-01-22    RGH  VALIDATE PREREQUISITES LIST ON CREATE 
000310      *                           AND UPDATE PER CURRICULUM CMTE REQUEST
000320      * 1.3    1994-02-08    LWK  CONVERTED FROM INDEXED CADCURSO.DAT TO
000330      *                           LINE-SEQUENTIAL COURSES.CSV PER       
000340      *                           REGISTRAR RQ-2091 - SEE CPCSVSPL/FMT  
000350      * 1.4    1996-08-14    LWK  DERIVE COURSE LEVEL (UGRD/GRAD) FROM  
000360      *                           COURSE CODE NUMERIC PORTION ON LOAD   
000370      * 1.5    1998-11-30    LWK  Y2K - ADDED CENTURY WINDOW ON SYSTEM  
000380      *                           DATE, NO STORED DATE FIELDS IN THIS   
000390      *                           RECORD SO NO CONVERSION REQUIRED      
000400      * 1.6    2001-09-05    DMP  REJECT DUPLICATE COURSE CODE ON CREATE
000410      *                           INSTEAD OF SILENT OVERWRITE (RQ-3360) 
000420      ***************************************************************** 
000430                                                                        
000440       ENVIRONMENT DIVISION.                                            
000450       CONFIGURATION SECTION.                                           
000460       SOURCE-COMPUTER. IBM-4341.                                       
000470       OBJECT-COMPUTER. IBM-4341.                                       
000480       SPECIAL-NAMES.                                                   
000490           CLASS UPPER-ALPHA  IS "A" THRU "Z"                           
000500           CLASS NUMERIC-DGT  IS "0" THRU "9".                          
000510       INPUT-OUTPUT SECTION.                                            
000520       FILE-CONTROL.                                                    
000530           SELECT COURSE-FILE ASSIGN TO COURSEMS                        
000540                       ORGANIZATION LINE SEQUENTIAL                     
000550                       FILE STATUS WS-CRS-FILE-STAT.                    
000560                                                                        
000570           SELECT COURSE-FILE-OUT ASSIGN TO COURSEOT                    
000580                       ORGANIZATION LINE SEQUENTIAL                     
000590                       FILE STATUS WS-CRS-OUT-STAT.                     
000600                                                                        
000610           SELECT COURSE-TRANS-FILE ASSIGN TO COURSETR                  
000620                       ORGANIZATION LINE SEQUENTIAL                     
000630                       FILE STATUS WS-TRN-FILE-STAT.                    
000640                                                                        
000650       DATA DIVISION.                                                   
000660       FILE SECTION.                                                    
000670       FD  COURSE-FILE                                                  
000680           LABEL RECORD STANDARD.                                       
000690       01  COURSE-LINE-REC.                                             
000700           05  CRF-LINE                    PIC X(240).                  
000710           05  FILLER                      PIC X(10).                   
000720                                                                        
000730       FD  COURSE-FILE-OUT                                              
000740           LABEL RECORD STANDARD.                                       
000750       01  COURSE-OUT-LINE-REC.                                         
000760           05  CRO-LINE                    PIC X(240).                  
000770           05  FILLER                      PIC X(10).                   
000780                                                                        
000790       FD  COURSE-TRANS-FILE                                            
000800           LABEL RECORD STANDARD.                                       
000810       01  COURSE-TRANS-LINE-REC.                                       
000820           05  TRF-LINE                    PIC X(240).                  
000830           05  FILLER                      PIC X(10).                   
000840                                                                        
000850       WORKING-STORAGE SECTION.                                         
000860      *-----------------------------------------------------------------
000870      * RECORD LAYOUT - COPIED IN FOR THE SINGLE "CURRENT ROW" WORK AREA
000880      *-----------------------------------------------------------------
000890       COPY CPCURSO.                                                    
000900                                                                        
000910      *-----------------------------------------------------------------
000920      * CSV SPLIT/FORMAT WORKING STORAGE AND IN-MEMORY COURSE TABLE     
000930      *-----------------------------------------------------------------
000940       COPY CPCSVWS.                                                    
000950                                                                        
000960       01  WS-COURSE-TABLE.                                             
000970           05  WS-COURSE-ENTRY OCCURS 300 TIMES                         
000980                               INDEXED BY CRS-IDX.                      
000990               10  TBL-COURSE-CODE         PIC X(08).                   
001000               10  TBL-COURSE-NAME         PIC X(60).                   
001010               10  TBL-DESCRIPTION         PIC X(200).                  
001020               10  TBL-CREDITS             PIC 9(01).                   
001030               10  TBL-DEPARTMENT          PIC X(30).                   
001040               10  TBL-INSTRUCTOR          PIC X(40).                   
001050               10  TBL-STATUS              PIC X(10).                   
001060               10  TBL-PREREQUISITES       PIC X(200).                  
001070               10  TBL-LEVEL               PIC X(13).                   
001080               10  FILLER                  PIC X(07).                   
001090           05  FILLER                      PIC X(10).                   
001100       01  WS-TABLE-COUNT              PIC 9(04) COMP VALUE ZERO.       
001110       01  WS-FOUND-IDX                PIC 9(04) COMP VALUE ZERO.       
001120                                                                        
001130      *-----------------------------------------------------------------
001140      * TRANSACTION RECORD - ALTERNATE VIEW OF THE SPLIT CSV FIELDS     
001150      *-----------------------------------------------------------------
001160       01  WS-TRANS-REC.                                                
001170           05  TR-TRANS-CODE            PIC X(01).                      
001180               88  TR-IS-CREATE            VALUE 'C'.                   
001190               88  TR-IS-UPDATE            VALUE 'U'.                   
001200               88  TR-IS-DEACTIVATE        VALUE 'D'.                   
001210           05  TR-COURSE-CODE           PIC X(08).                      
001220           05  TR-COURSE-NAME           PIC X(60).                      
001230           05  TR-DESCRIPTION           PIC X(200).                     
001240           05  TR-CREDITS               PIC 9(01).                      
001250           05  TR-DEPARTMENT            PIC X(30).                      
001260           05  TR-INSTRUCTOR            PIC X(40).                      
001270           05  TR-PREREQUISITES         PIC X(200).                     
001280           05  FILLER                   PIC X(10).                      
001290       01  WS-TRANS-REC-X REDEFINES WS-TRANS-REC                        
001300                                    PIC X(550).                         
001310                                                                        
001320      *-----------------------------------------------------------------
001330      * SYSTEM DATE, WITH Y2K CENTURY WINDOW (SEE VER 1.5 ABOVE)        
001340      *-----------------------------------------------------------------
001350       01  WS-DATE-6                    PIC 9(06).                      
001360       01  WS-DATE-6-R REDEFINES WS-DATE-6.                             
001370           05  WS-D6-YY                 PIC 9(02).                      
001380           05  WS-D6-MM                 PIC 9(02).                      
001390           05  WS-D6-DD                 PIC 9(02).                      
001400       01  WS-TODAY-CCYYMMDD            PIC 9(08).                      
001410       01  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.                      
001420           05  WS-TODAY-CCYY            PIC 9(04).                      
001430           05  WS-TODAY-MM              PIC 9(02).                      
001440           05  WS-TODAY-DD              PIC 9(02).                      
001450                                                                        
001460      *-----------------------------------------------------------------
001470      * MISCELLANEOUS WORKING STORAGE                                   
001480      *-----------------------------------------------------------------
001490       01  WS-CRS-FILE-STAT             PIC X(02) VALUE SPACES.         
001500       01  WS-CRS-OUT-STAT              PIC X(02) VALUE SPACES.         
001510       01  WS-TRN-FILE-STAT             PIC X(02) VALUE SPACES.         
001520       01  WS-EOF-COURSE-SW             PIC X(01) VALUE 'N'.            
001530           88  WS-EOF-COURSE               VALUE 'Y'.                   
001540       01  WS-EOF-TRANS-SW              PIC X(01) VALUE 'N'.            
001550           88  WS-EOF-TRANS                VALUE 'Y'.                   
001560       01  WS-VALID-SW                  PIC X(01) VALUE 'Y'.            
001570           88  WS-TRANS-VALID              VALUE 'Y'.                   
001580       01  WS-SUB                       PIC 9(03) COMP VALUE ZERO.      
001590       01  WS-NUM-DIGIT-CNT             PIC 9(02) COMP VALUE ZERO.      
001600       01  WS-CREATE-CNT                PIC 9(05) COMP VALUE ZERO.      
001610       01  WS-UPDATE-CNT                PIC 9(05) COMP VALUE ZERO.      
001620       01  WS-DEACT-CNT                 PIC 9(05) COMP VALUE ZERO.      
001630       01  WS-REJECT-CNT                PIC 9(05) COMP VALUE ZERO.      
001640       01  WS-HEADER-LINE               PIC X(240) VALUE                
001650          'CourseCode,CourseName,Description,Credits,Departmen          
001660     -    't,Instructor,Status,Prerequisites'.                          
001670                                                                        
001680       PROCEDURE DIVISION.                                              
001690                                                                        
001700       0000-MAIN-LINE.                                                  
001710           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      
001720           PERFORM 0200-PROCESS-TRANS THRU 0200-EXIT                    
001730                   UNTIL WS-EOF-TRANS.                                  
001740           PERFORM 0900-REWRITE-MASTER THRU 0900-EXIT.                  
001750           PERFORM 0950-TERMINATE THRU 0950-EXIT.                       
001760           STOP RUN.                                                    
001770                                                                        
001780      *-----------------------------------------------------------------
001790      * 0100-INITIALIZE - OPEN FILES, LOAD COURSE MASTER INTO TABLE     
001800      *-----------------------------------------------------------------
001810       0100-INITIALIZE.                                                 
001820           MOVE ZERO TO WS-TABLE-COUNT.                                 
001830           ACCEPT WS-DATE-6 FROM DATE.                                  
001840           IF WS-D6-YY < 50                                             
001850               COMPUTE WS-TODAY-CCYY = 2000 + WS-D6-YY                  
001860           ELSE                                                         
001870               COMPUTE WS-TODAY-CCYY = 1900 + WS-D6-YY.                 
001880           MOVE WS-D6-MM TO WS-TODAY-MM.                                
001890           MOVE WS-D6-DD TO WS-TODAY-DD.                                
001900           OPEN INPUT COURSE-FILE.                                      
001910           IF WS-CRS-FILE-STAT NOT = '00' AND WS-CRS-FILE-STAT NOT = '35'
001920               DISPLAY 'CADCURSO - COURSES.CSV OPEN ERROR '             
001930                       WS-CRS-FILE-STAT                                 
001940               STOP RUN.                                                
001950           IF WS-CRS-FILE-STAT = '35'                                   
001960               GO TO 0100-NO-MASTER.                                    
001970           PERFORM 0110-READ-COURSE-LINE THRU 0110-EXIT.                
001980           IF NOT WS-EOF-COURSE                                         
001990               MOVE CRF-LINE TO WS-HEADER-LINE                          
002000               PERFORM 0110-READ-COURSE-LINE THRU 0110-EXIT.            
002010           PERFORM 0120-LOAD-COURSE-LOOP THRU 0120-EXIT                 
002020                   UNTIL WS-EOF-COURSE.                                 
002030           CLOSE COURSE-FILE.                                           
002040       0100-NO-MASTER.                                                  
002050           OPEN INPUT COURSE-TRANS-FILE.                                
002060           IF WS-TRN-FILE-STAT NOT = '00'                               
002070               DISPLAY 'CADCURSO - NO TRANSACTIONS TO PROCESS, EXIT'    
002080               MOVE 'Y' TO WS-EOF-TRANS-SW.                             
002090       0100-EXIT.                                                       
002100           EXIT.                                                        
002110                                                                        
002120       0110-READ-COURSE-LINE.                                           
002130           READ COURSE-FILE INTO COURSE-LINE-REC                        
002140               AT END MOVE 'Y' TO WS-EOF-COURSE-SW.                     
002150       0110-EXIT.                                                       
002160           EXIT.                                                        
002170                                                                        
002180       0120-LOAD-COURSE-LOOP.                                           
002190           MOVE CRF-LINE TO CSV-LINE-IN.                                
002200           PERFORM 0130-CALC-LINE-LEN THRU 0130-EXIT.                   
002210           IF CSV-LINE-LEN = 0                                          
002220               GO TO 0120-NEXT.                                         
002230           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002240           ADD 1 TO WS-TABLE-COUNT.                                     
002250           SET CRS-IDX TO WS-TABLE-COUNT.                               
002260           MOVE CSV-FIELD(1)  TO TBL-COURSE-CODE (CRS-IDX).             
002270           MOVE CSV-FIELD(2)  TO TBL-COURSE-NAME (CRS-IDX).             
002280           MOVE CSV-FIELD(3)  TO TBL-DESCRIPTION (CRS-IDX).             
002290           MOVE CSV-FIELD(4)  TO TBL-CREDITS (CRS-IDX).                 
002300           MOVE CSV-FIELD(5)  TO TBL-DEPARTMENT (CRS-IDX).              
002310           MOVE CSV-FIELD(6)  TO TBL-INSTRUCTOR (CRS-IDX).              
002320           MOVE CSV-FIELD(7)  TO TBL-STATUS (CRS-IDX).                  
002330           MOVE CSV-FIELD(8)  TO TBL-PREREQUISITES (CRS-IDX).           
002340           MOVE CSV-FIELD(1)  TO CRS-COURSE-CODE.                       
002350           PERFORM 0250-DERIVE-LEVEL THRU 0250-EXIT.                    
002360           MOVE CRS-LEVEL TO TBL-LEVEL (CRS-IDX).                       
002370       0120-NEXT.                                                       
002380           PERFORM 0110-READ-COURSE-LINE THRU 0110-EXIT.                
002390       0120-EXIT.                                                       
002400           EXIT.                                                        
002410                                                                        
002420       0130-CALC-LINE-LEN.                                              
002430           MOVE 240 TO CSV-LINE-LEN.                                    
002440       0131-CALC-LEN-LOOP.                                              
002450           IF CSV-LINE-LEN = 0                                          
002460               GO TO 0130-EXIT.                                         
002470           IF CRF-LINE (CSV-LINE-LEN:1) NOT = SPACE                     
002480               GO TO 0130-EXIT.                                         
002490           SUBTRACT 1 FROM CSV-LINE-LEN.                                
002500           GO TO 0131-CALC-LEN-LOOP.                                    
002510       0130-EXIT.                                                       
002520           EXIT.                                                        
002530                                                                        
002540      *-----------------------------------------------------------------
002550      * 0250-DERIVE-LEVEL - COURSE LEVEL FROM NUMERIC PORTION OF CODE   
002560      * (BUSINESS RULE: HUNDREDS DIGIT 1-4 = UNDERGRADUATE, 5-9 = GRAD) 
002570      *-----------------------------------------------------------------
002580       0250-DERIVE-LEVEL.                                               
002590           MOVE 'UNDERGRADUATE' TO CRS-LEVEL.                           
002600           MOVE 1 TO WS-SUB.                                            
002610       0251-SCAN-DIGIT.                                                 
002620           IF WS-SUB > 8                                                
002630               GO TO 0250-EXIT.                                         
002640           IF CRS-COURSE-CODE (WS-SUB:1) NOT NUMERIC                    
002650               ADD 1 TO WS-SUB                                          
002660               GO TO 0251-SCAN-DIGIT.                                   
002670           IF CRS-COURSE-CODE (WS-SUB:1) >= '5' AND                     
002680              CRS-COURSE-CODE (WS-SUB:1) <= '9'                         
002690               MOVE 'GRADUATE     ' TO CRS-LEVEL.                       
002700       0250-EXIT.                                                       
002710           EXIT.                                                        
002720                                                                        
002730      *-----------------------------------------------------------------
002740      * 0200-PROCESS-TRANS - READ ONE TRANSACTION, DISPATCH BY CODE     
002750      *-----------------------------------------------------------------
002760       0200-PROCESS-TRANS.                                              
002770           READ COURSE-TRANS-FILE INTO COURSE-TRANS-LINE-REC            
002780               AT END                                                   
002790                   MOVE 'Y' TO WS-EOF-TRANS-SW                          
002800                   GO TO 0200-EXIT.                                     
002810           MOVE TRF-LINE TO CSV-LINE-IN.                                
002820           PERFORM 0130-CALC-LINE-LEN THRU 0130-EXIT.                   
002830           IF CSV-LINE-LEN = 0                                          
002840               GO TO 0200-EXIT.                                         
002850           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002860           MOVE CSV-FIELD(1) (1:1) TO TR-TRANS-CODE.                    
002870           MOVE CSV-FIELD(2)  TO TR-COURSE-CODE.                        
002880           MOVE CSV-FIELD(3)  TO TR-COURSE-NAME.                        
002890           MOVE CSV-FIELD(4)  TO TR-DESCRIPTION.                        
002900           MOVE CSV-FIELD(5)  TO TR-CREDITS.                            
002910           MOVE CSV-FIELD(6)  TO TR-DEPARTMENT.                         
002920           MOVE CSV-FIELD(7)  TO TR-INSTRUCTOR.                         
002930           MOVE CSV-FIELD(8)  TO TR-PREREQUISITES.                      
002940           MOVE 'Y' TO WS-VALID-SW.                                     
002950           IF TR-IS-CREATE                                              
002960               PERFORM 0300-CREATE-COURSE THRU 0390-CREATE-EXIT         
002970               GO TO 0200-EXIT.                                         
002980           IF TR-IS-UPDATE                                              
002990               PERFORM 0400-UPDATE-COURSE THRU 0490-UPDATE-EXIT         
003000               GO TO 0200-EXIT.                                         
003010           IF TR-IS-DEACTIVATE                                          
003020               PERFORM 0500-DEACTIVATE-COURSE THRU 0590-DEACT-EXIT      
003030               GO TO 0200-EXIT.                                         
003040           DISPLAY 'CADCURSO - BAD TRANSACTION CODE, COURSE '           
003050                   TR-COURSE-CODE                                       
003060           ADD 1 TO WS-REJECT-CNT.                                      
003070       0200-EXIT.                                                       
003080           EXIT.                                                        
003090                                                                        
003100      *-----------------------------------------------------------------
003110      * 0300-CREATE-COURSE - VALIDATE, REJECT DUPLICATE, INSERT ACTIVE  
003120      *-----------------------------------------------------------------
003130       0300-CREATE-COURSE.                                              
003140           PERFORM 0320-VALIDATE-COURSE THRU 0329-VALIDATE-EXIT.        
003150           IF NOT WS-TRANS-VALID                                        
003160               ADD 1 TO WS-REJECT-CNT                                   
003170               GO TO 0390-CREATE-EXIT.                                  
003180           PERFORM 0340-FIND-COURSE THRU 0349-FIND-EXIT.                
003190           IF WS-FOUND-IDX NOT = ZERO                                   
003200               DISPLAY 'CADCURSO - DUPLICATE COURSE CODE REJECTED '     
003210                       TR-COURSE-CODE                                   
003220               ADD 1 TO WS-REJECT-CNT                                   
003230               GO TO 0390-CREATE-EXIT.                                  
003240           ADD 1 TO WS-TABLE-COUNT.                                     
003250           SET CRS-IDX TO WS-TABLE-COUNT.                               
003260           MOVE TR-COURSE-CODE    TO TBL-COURSE-CODE (CRS-IDX).         
003270           MOVE TR-COURSE-NAME    TO TBL-COURSE-NAME (CRS-IDX).         
003280           MOVE TR-DESCRIPTION    TO TBL-DESCRIPTION (CRS-IDX).         
003290           MOVE TR-CREDITS        TO TBL-CREDITS (CRS-IDX).             
003300           MOVE TR-DEPARTMENT     TO TBL-DEPARTMENT (CRS-IDX).          
003310           MOVE TR-INSTRUCTOR     TO TBL-INSTRUCTOR (CRS-IDX).          
003320           MOVE 'ACTIVE    '      TO TBL-STATUS (CRS-IDX).              
003330           MOVE TR-PREREQUISITES  TO TBL-PREREQUISITES (CRS-IDX).       
003340           MOVE TR-COURSE-CODE    TO CRS-COURSE-CODE.                   
003350           PERFORM 0250-DERIVE-LEVEL THRU 0250-EXIT.                    
003360           MOVE CRS-LEVEL TO TBL-LEVEL (CRS-IDX).                       
003370           ADD 1 TO WS-CREATE-CNT.                                      
003380       0390-CREATE-EXIT.                                                
003390           EXIT.                                                        
003400                                                                        
003410      *-----------------------------------------------------------------
003420      * 0320-VALIDATE-COURSE - BUSINESS RULE FIELD VALIDATION           
003430      *-----------------------------------------------------------------
003440       0320-VALIDATE-COURSE.                                            
003450           MOVE 'Y' TO WS-VALID-SW.                                     
003460           IF TR-COURSE-CODE = SPACES                                   
003470               MOVE 'N' TO WS-VALID-SW                                  
003480               DISPLAY 'CADCURSO - COURSE CODE REQUIRED'                
003490               GO TO 0329-VALIDATE-EXIT.                                
003500           IF TR-COURSE-NAME = SPACES                                   
003510               MOVE 'N' TO WS-VALID-SW                                  
003520               DISPLAY 'CADCURSO - COURSE NAME REQUIRED ' TR-COURSE-CODE
003530               GO TO 0329-VALIDATE-EXIT.                                
003540           IF TR-DEPARTMENT = SPACES                                    
003550               MOVE 'N' TO WS-VALID-SW                                  
003560               DISPLAY 'CADCURSO - DEPARTMENT REQUIRED ' TR-COURSE-CODE 
003570               GO TO 0329-VALIDATE-EXIT.                                
003580           IF TR-INSTRUCTOR = SPACES                                    
003590               MOVE 'N' TO WS-VALID-SW                                  
003600               DISPLAY 'CADCURSO - INSTRUCTOR REQUIRED ' TR-COURSE-CODE 
003610               GO TO 0329-VALIDATE-EXIT.                                
003620           IF TR-CREDITS < 1 OR TR-CREDITS > 6                          
003630               MOVE 'N' TO WS-VALID-SW                                  
003640               DISPLAY 'CADCURSO - CREDITS OUT OF RANGE (1-6) '         
003650                       TR-COURSE-CODE                                   
003660               GO TO 0329-VALIDATE-EXIT.                                
003670           PERFORM 0325-CHECK-CODE-FORMAT THRU 0325-EXIT.               
003680       0329-VALIDATE-EXIT.                                              
003690           EXIT.                                                        
003700                                                                        
003710      *-----------------------------------------------------------------
003720      * 0325-CHECK-CODE-FORMAT - 2-4 LETTERS, 3-4 DIGITS, OPTIONAL      
003730      * TRAILING LETTER, E.G. CS101, MATH2010, BIOL401L                 
003740      *-----------------------------------------------------------------
003750       0325-CHECK-CODE-FORMAT.                                          
003760           MOVE 0 TO WS-SUB.                                            
003770           MOVE 0 TO WS-NUM-DIGIT-CNT.                                  
003780       0326-ALPHA-SCAN.                                                 
003790           ADD 1 TO WS-SUB.                                             
003800           IF WS-SUB > 4                                                
003810               GO TO 0327-CHECK-ALPHA-CNT.                              
003820           IF TR-COURSE-CODE (WS-SUB:1) OF UPPER-ALPHA                  
003830               GO TO 0326-ALPHA-SCAN.                                   
003840       0327-CHECK-ALPHA-CNT.                                            
003850           IF WS-SUB < 3                                                
003860               MOVE 'N' TO WS-VALID-SW                                  
003870               DISPLAY 'CADCURSO - COURSE CODE FORMAT INVALID '         
003880                       TR-COURSE-CODE                                   
003890               GO TO 0325-EXIT.                                         
003900       0328-DIGIT-SCAN.                                                 
003910           IF WS-SUB > 8                                                
003920               GO TO 0325-EXIT.                                         
003930           IF TR-COURSE-CODE (WS-SUB:1) = SPACE                         
003940               GO TO 0325-EXIT.                                         
003950           IF TR-COURSE-CODE (WS-SUB:1) OF NUMERIC-DGT                  
003960               ADD 1 TO WS-NUM-DIGIT-CNT                                
003970               ADD 1 TO WS-SUB                                          
003980               GO TO 0328-DIGIT-SCAN.                                   
003990           IF WS-NUM-DIGIT-CNT < 3                                      
004000               MOVE 'N' TO WS-VALID-SW                                  
004010               DISPLAY 'CADCURSO - COURSE CODE FORMAT INVALID '         
004020                       TR-COURSE-CODE.                                  
004030       0325-EXIT.                                                       
004040           EXIT.                                                        
004050                                                                        
004060      *-----------------------------------------------------------------
004070      * 0340-FIND-COURSE - LINEAR SEARCH OF IN-MEMORY COURSE TABLE      
004080      *-----------------------------------------------------------------
004090       0340-FIND-COURSE.                                                
004100           MOVE ZERO TO WS-FOUND-IDX.                                   
004110           MOVE 1 TO WS-SUB.                                            
004120       0341-FIND-LOOP.                                                  
004130           IF WS-SUB > WS-TABLE-COUNT                                   
004140               GO TO 0349-FIND-EXIT.                                    
004150           SET CRS-IDX TO WS-SUB.                                       
004160           IF TBL-COURSE-CODE (CRS-IDX) = TR-COURSE-CODE                
004170               MOVE WS-SUB TO WS-FOUND-IDX                              
004180               GO TO 0349-FIND-EXIT.                                    
004190           ADD 1 TO WS-SUB.                                             
004200           GO TO 0341-FIND-LOOP.                                        
004210       0349-FIND-EXIT.                                                  
004220           EXIT.                                                        
004230                                                                        
004240      *-----------------------------------------------------------------
004250      * 0400-UPDATE-COURSE - OVERWRITE ALL FIELDS EXCEPT CODE/STATUS    
004260      *-----------------------------------------------------------------
004270       0400-UPDATE-COURSE.                                              
004280           PERFORM 0340-FIND-COURSE THRU 0349-FIND-EXIT.                
004290           IF WS-FOUND-IDX = ZERO                                       
004300               DISPLAY 'CADCURSO - UPDATE, COURSE NOT FOUND '           
004310                       TR-COURSE-CODE                                   
004320               ADD 1 TO WS-REJECT-CNT                                   
004330               GO TO 0490-UPDATE-EXIT.                                  
004340           PERFORM 0320-VALIDATE-COURSE THRU 0329-VALIDATE-EXIT.        
004350           IF NOT WS-TRANS-VALID                                        
004360               ADD 1 TO WS-REJECT-CNT                                   
004370               GO TO 0490-UPDATE-EXIT.                                  
004380           SET CRS-IDX TO WS-FOUND-IDX.                                 
004390           MOVE TR-COURSE-NAME    TO TBL-COURSE-NAME (CRS-IDX).         
004400           MOVE TR-DESCRIPTION    TO TBL-DESCRIPTION (CRS-IDX).         
004410           MOVE TR-CREDITS        TO TBL-CREDITS (CRS-IDX).             
004420           MOVE TR-DEPARTMENT     TO TBL-DEPARTMENT (CRS-IDX).          
004430           MOVE TR-INSTRUCTOR     TO TBL-INSTRUCTOR (CRS-IDX).          
004440           MOVE TR-PREREQUISITES  TO TBL-PREREQUISITES (CRS-IDX).       
004450           MOVE TR-COURSE-CODE    TO CRS-COURSE-CODE.                   
004460           PERFORM 0250-DERIVE-LEVEL THRU 0250-EXIT.                    
004470           MOVE CRS-LEVEL TO TBL-LEVEL (CRS-IDX).                       
004480           ADD 1 TO WS-UPDATE-CNT.                                      
004490       0490-UPDATE-EXIT.                                                
004500           EXIT.                                                        
004510                                                                        
004520      *-----------------------------------------------------------------
004530      * 0500-DEACTIVATE-COURSE - REWRITE STATUS TO INACTIVE             
004540      *-----------------------------------------------------------------
004550       0500-DEACTIVATE-COURSE.                                          
004560           PERFORM 0340-FIND-COURSE THRU 0349-FIND-EXIT.                
004570           IF WS-FOUND-IDX = ZERO                                       
004580               DISPLAY 'CADCURSO - DEACTIVATE, COURSE NOT FOUND '       
004590                       TR-COURSE-CODE                                   
004600               ADD 1 TO WS-REJECT-CNT                                   
004610               GO TO 0590-DEACT-EXIT.                                   
004620           SET CRS-IDX TO WS-FOUND-IDX.                                 
004630           MOVE 'INACTIVE  ' TO TBL-STATUS (CRS-IDX).                   
004640           ADD 1 TO WS-DEACT-CNT.                                       
004650       0590-DEACT-EXIT.                                                 
004660           EXIT.                                                        
004670                                                                        
004680      *-----------------------------------------------------------------
004690      * 0900-REWRITE-MASTER - FORMAT EVERY TABLE ROW BACK TO CSV        
004700      *-----------------------------------------------------------------
004710       0900-REWRITE-MASTER.                                             
004720           OPEN OUTPUT COURSE-FILE-OUT.                                 
004730           MOVE WS-HEADER-LINE TO CRO-LINE.                             
004740           WRITE COURSE-OUT-LINE-REC.                                   
004750           MOVE 1 TO WS-SUB.                                            
004760       0910-REWRITE-LOOP.                                               
004770           IF WS-SUB > WS-TABLE-COUNT                                   
004780               GO TO 0920-REWRITE-DONE.                                 
004790           SET CRS-IDX TO WS-SUB.                                       
004800           PERFORM 0650-INIT-CSV-OUT-LINE.                              
004810           MOVE TBL-COURSE-CODE (CRS-IDX)    TO CSV-OUT-FIELD.          
004820           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004830           MOVE TBL-COURSE-NAME (CRS-IDX)    TO CSV-OUT-FIELD.          
004840           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004850           MOVE TBL-DESCRIPTION (CRS-IDX)    TO CSV-OUT-FIELD.          
004860           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004870           MOVE TBL-CREDITS (CRS-IDX)        TO CSV-OUT-FIELD.          
004880           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004890           MOVE TBL-DEPARTMENT (CRS-IDX)     TO CSV-OUT-FIELD.          
004900           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004910           MOVE TBL-INSTRUCTOR (CRS-IDX)     TO CSV-OUT-FIELD.          
004920           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004930           MOVE TBL-STATUS (CRS-IDX)         TO CSV-OUT-FIELD.          
004940           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004950           MOVE TBL-PREREQUISITES (CRS-IDX)  TO CSV-OUT-FIELD.          
004960           PERFORM 0700-FORMAT-CSV-FIELD THRU 0700-FORMAT-EXIT.         
004970           MOVE CSV-LINE-OUT TO CRO-LINE.                               
004980           WRITE COURSE-OUT-LINE-REC.                                   
004990           ADD 1 TO WS-SUB.                                             
005000           GO TO 0910-REWRITE-LOOP.                                     
005010       0920-REWRITE-DONE.                                               
005020           CLOSE COURSE-FILE-OUT.                                       
005030       0900-EXIT.                                                       
005040           EXIT.                                                        
005050                                                                        
005060      *-----------------------------------------------------------------
005070      * 0950-TERMINATE - CLOSE TRANSACTION FILE, PRINT RUN TOTALS       
005080      *-----------------------------------------------------------------
005090       0950-TERMINATE.                                                  
005100           CLOSE COURSE-TRANS-FILE.                                     
005110           DISPLAY 'CADCURSO RUN TOTALS -'.                             
005120           DISPLAY '  COURSES CREATED    : ' WS-CREATE-CNT.             
005130           DISPLAY '  COURSES UPDATED    : ' WS-UPDATE-CNT.             
005140           DISPLAY '  COURSES DEACTIVATED: ' WS-DEACT-CNT.              
005150           DISPLAY '  TRANSACTIONS REJECTED: ' WS-REJECT-CNT.           
005160       0950-EXIT.                                                       
005170           EXIT.                                                        
005180                                                                        
005190      *-----------------------------------------------------------------
005200      * CSV SPLIT/FORMAT PROCEDURE-DIVISION COPY MEMBERS.  CPCSVSPL     
005210      * SUPPLIES 9600-9631 (SPLIT), CPCSVFMT SUPPLIES 0640-0720         
005220      * (FORMAT, RENAMED TO AVOID COLLIDING WITH THIS PROGRAM'S OWN     
005230      * 06XX/07XX NUMBER RANGE).                                        
005240      *-----------------------------------------------------------------
005250       COPY CPCSVSPL.                                                   
005260                                                                        
005270       COPY CPCSVFMT                                                    
005280           REPLACING 9650-INIT-CSV-OUT-LINE BY 0650-INIT-CSV-OUT-LINE   
005290                     9640-CALC-OUT-LEN      BY 0640-CALC-OUT-LEN        
005300                     9641-CALC-LOOP         BY 0641-CALC-LOOP           
005310                     9641-CALC-EXIT         BY 0641-CALC-EXIT           
005320                     9700-FORMAT-CSV-FIELD  BY 0700-FORMAT-CSV-FIELD    
005330                     9700-FORMAT-EXIT       BY 0700-FORMAT-EXIT         
005340                     9703-FORMAT-SEP        BY 0703-FORMAT-SEP          
005350                     9705-FORMAT-BODY       BY 0705-FORMAT-BODY         
005360                     9706-FORMAT-PLAIN      BY 0706-FORMAT-PLAIN        
005370                     9710-APPEND-QUOTED-FIELD BY 0710-APPEND-QUOTED-FIELD
005380                     9711-APPEND-Q-LOOP     BY 0711-APPEND-Q-LOOP       
005390                     9711-APPEND-Q-NEXT     BY 0711-APPEND-Q-NEXT       
005400                     9712-APPEND-Q-EXIT     BY 0712-APPEND-Q-EXIT       
005410                     9720-APPEND-PLAIN-FIELD BY 0720-APPEND-PLAIN-FIELD 
005420                     9720-APPEND-P-EXIT     BY 0720-APPEND-P-EXIT.      
