000100                                                                        
000110       IDENTIFICATION DIVISION.                                         
000120       PROGRAM-ID. CONSENR-COB.                                         
000130       AUTHOR. R G HALVORSEN.                                           
000140       INSTALLATION. MIDLAND STATE COLLEGE DATA PROCESSING.             
000150       DATE-WRITTEN. 01/09/92.                                          
000160       DATE-COMPILED.                                                   
000170       SECURITY. REGISTRAR DATA - AUTHORIZED PERSONNEL ONLY.            
000180      ***************************************************************** 
000190      * MIDLAND STATE COLLEGE - OFFICE OF THE REGISTRAR                 
000200      * ANALYST    : R G HALVORSEN                                      
000210      * PROGRAMMER : R G HALVORSEN                                      
000220      * PURPOSE    : ENROLLMENT QUERY REPORT.  READS A SMALL QUERY-     
000230      *              REQUEST FILE AND, FOR EACH REQUEST, PRINTS THE     
000240      *              MATCHING ENROLLMENTS - BY STUDENT, BY COURSE, BY   
000250      *              SEMESTER, ACTIVE ENROLLMENTS ONLY, OR COMPLETED    
000260      *              ENROLLMENTS ONLY.  CLOSES WITH AN ENROLLMENT       
000270      *              STATISTICS SECTION.                                
000280      *-----------------------------------------------------------------
000290      * VER    DATE         INIT  DESCRIPTION                           
000300      * 1.0    1992-01-09    RGH  INITIAL VERSION (BY STUDENT, BY COURSE)
000310      * 1.1    1992-05-11    RGH  ADDED BY-SEMESTER QUERY               
000320      * 1.2    1994-03-02    RGH  ADDED ACTIVE-ONLY / COMPLETED-ONLY    
000330      * 1.3    1998-12-09    LWK  Y2K - CONVERTED FROM INDEXED MASTER   
000340      *                           TO LINE-SEQUENTIAL CSV (RQ-2091)      
000350      * 1.4    2003-06-19    DMP  ADDED ENROLLMENT STATISTICS SECTION   
000360      *                           (RQ-2284)                             
000370      ***************************************************************** 
000380                                                                        
000390       ENVIRONMENT DIVISION.                                            
000400       CONFIGURATION SECTION.                                           
000410       SOURCE-COMPUTER. IBM-4341.                                       
000420       OBJECT-COMPUTER. IBM-4341.                                       
000430       SPECIAL-NAMES.                                                   
000440           C01 IS TOP-OF-FORM                                           
000450           CLASS UPPER-ALPHA  IS "A" THRU "Z"                           
000460           CLASS NUMERIC-DGT  IS "0" THRU "9".                          
000470       INPUT-OUTPUT SECTION.                                            
000480       FILE-CONTROL.                                                    
000490           SELECT STUDENT-FILE ASSIGN TO STUDENTM                       
000500                       ORGANIZATION LINE SEQUENTIAL                     
000510                       FILE STATUS WS-STU-FILE-STAT.                    
000520                                                                        
000530           SELECT COURSE-FILE ASSIGN TO COURSEMS                        
000540                       ORGANIZATION LINE SEQUENTIAL                     
000550                       FILE STATUS WS-CRS-FILE-STAT.                    
000560                                                                        
000570           SELECT ENROLL-FILE ASSIGN TO ENROLLMS                        
000580                       ORGANIZATION LINE SEQUENTIAL                     
000590                       FILE STATUS WS-ENR-FILE-STAT.                    
000600                                                                        
000610           SELECT QUERY-FILE ASSIGN TO ENROLLQ                          
000620                       ORGANIZATION LINE SEQUENTIAL                     
000630                       FILE STATUS WS-QRY-FILE-STAT.                    
000640                                                                        
000650           SELECT QUERY-REPORT ASSIGN TO PRINTER.                       
000660                                                                        
000670       DATA DIVISION.                                                   
000680       FILE SECTION.                                                    
000690       FD  STUDENT-FILE                                                 
000700           LABEL RECORD STANDARD.                                       
000710       01  STUDENT-LINE-REC.                                            
000720           05  STF-LINE                    PIC X(240).                  
000730           05  FILLER                      PIC X(10).                   
000740                                                                        
000750       FD  COURSE-FILE                                                  
000760           LABEL RECORD STANDARD.                                       
000770       01  COURSE-LINE-REC.                                             
000780           05  CRF-LINE                    PIC X(240).                  
000790           05  FILLER                      PIC X(10).                   
000800                                                                        
000810       FD  ENROLL-FILE                                                  
000820           LABEL RECORD STANDARD.                                       
000830       01  ENROLL-LINE-REC.                                             
000840           05  ENF-LINE                    PIC X(240).                  
000850           05  FILLER                      PIC X(10).                   
000860                                                                        
000870       FD  QUERY-FILE                                                   
000880           LABEL RECORD STANDARD.                                       
000890       01  QUERY-LINE-REC.                                              
000900           05  QRF-LINE                    PIC X(90).                   
000910           05  FILLER                      PIC X(10).                   
000920                                                                        
000930       FD  QUERY-REPORT                                                 
000940           LABEL RECORD OMITTED.                                        
000950       01  QUERY-REPORT-LINE            PIC X(80).                      
000960                                                                        
000970       WORKING-STORAGE SECTION.                                         
000980      *-----------------------------------------------------------------
000990      * RECORD LAYOUT - CURRENT-ROW WORK AREAS                          
001000      *-----------------------------------------------------------------
001010       COPY CPALUNO.                                                    
001020       COPY CPCURSO.                                                    
001030       COPY CPMATRIC.                                                   
001040       COPY CPNOTA.                                                     
001050                                                                        
001060      *-----------------------------------------------------------------
001070      * CSV SPLIT WORKING STORAGE                                       
001080      *-----------------------------------------------------------------
001090       COPY CPCSVWS.                                                    
001100                                                                        
001110      *-----------------------------------------------------------------
001120      * IN-MEMORY MASTER TABLES                                         
001130      *-----------------------------------------------------------------
001140       01  WS-STUDENT-TABLE.                                            
001150           05  WS-STUDENT-ENTRY OCCURS 500 TIMES                        
001160                                INDEXED BY STU-IDX.                     
001170               10  TBL-STU-ID              PIC X(06).                   
001180               10  TBL-FIRST-NAME          PIC X(30).                   
001190               10  TBL-LAST-NAME           PIC X(30).                   
001200               10  FILLER                  PIC X(10).                   
001210           05  FILLER                      PIC X(10).                   
001220       01  WS-STUDENT-COUNT             PIC 9(04) COMP VALUE ZERO.      
001230                                                                        
001240       01  WS-COURSE-TABLE.                                             
001250           05  WS-COURSE-ENTRY OCCURS 300 TIMES                         
001260                               INDEXED BY CRS-IDX.                      
001270               10  TBL-CRS-CODE            PIC X(08).                   
001280               10  TBL-CRS-NAME            PIC X(60).                   
001290               10  TBL-CRS-ENR-CNT         PIC 9(05) COMP.              
001300               10  FILLER                  PIC X(10).                   
001310           05  FILLER                      PIC X(10).                   
001320       01  WS-COURSE-COUNT              PIC 9(04) COMP VALUE ZERO.      
001330                                                                        
001340       01  WS-ENROLL-TABLE.                                             
001350           05  WS-ENROLL-ENTRY OCCURS 2000 TIMES                        
001360                                INDEXED BY ENR-IDX.                     
001370               10  TBL-ENR-STU-ID          PIC X(06).                   
001380               10  TBL-ENR-CRS-CODE        PIC X(08).                   
001390               10  TBL-ENR-SEASON          PIC X(06).                   
001400               10  TBL-ENR-YEAR            PIC 9(04).                   
001410               10  TBL-ENR-GRADE           PIC X(02).                   
001420               10  TBL-ENR-STATUS          PIC X(10).                   
001430               10  FILLER                  PIC X(10).                   
001440           05  FILLER                      PIC X(10).                   
001450       01  WS-ENROLL-COUNT              PIC 9(05) COMP VALUE ZERO.      
001460                                                                        
001470       01  WS-STU-FILE-STAT             PIC X(02) VALUE SPACES.         
001480       01  WS-CRS-FILE-STAT             PIC X(02) VALUE SPACES.         
001490       01  WS-ENR-FILE-STAT             PIC X(02) VALUE SPACES.         
001500       01  WS-QRY-FILE-STAT             PIC X(02) VALUE SPACES.         
001510       01  WS-EOF-SW                    PIC X(01) VALUE 'N'.            
001520           88  WS-EOF                      VALUE 'Y'.                   
001530                                                                        
001540      *-----------------------------------------------------------------
001550      * QUERY TRANSACTION RECORD                                        
001560      *-----------------------------------------------------------------
001570       01  WS-QUERY-REC.                                                
001580           05  TR-QUERY-TYPE            PIC X(14).                      
001590               88  TR-IS-BY-STUDENT         VALUE 'BY-STUDENT'.         
001600               88  TR-IS-BY-COURSE          VALUE 'BY-COURSE'.          
001610               88  TR-IS-BY-SEMESTER        VALUE 'BY-SEMESTER'.        
001620               88  TR-IS-ACTIVE-ONLY        VALUE 'ACTIVE-ONLY'.        
001630               88  TR-IS-COMPLETED-ONLY     VALUE 'COMPLETED-ONLY'.     
001640               88  TR-IS-STATISTICS         VALUE 'STATISTICS'.         
001650           05  TR-STUDENT-ID            PIC X(06).                      
001660           05  TR-COURSE-CODE           PIC X(08).                      
001670           05  TR-SEASON                PIC X(06).                      
001680           05  TR-YEAR                  PIC 9(04).                      
001690           05  FILLER                   PIC X(52).                      
001700       01  WS-QUERY-REC-X REDEFINES WS-QUERY-REC                        
001710                                    PIC X(90).                          
001720                                                                        
001730       01  WS-SUB                       PIC 9(05) COMP VALUE ZERO.      
001740       01  WS-SUB2                      PIC 9(05) COMP VALUE ZERO.      
001750       01  WS-MATCH-CNT                 PIC 9(05) COMP VALUE ZERO.      
001760       01  WS-FOUND-STU-IDX             PIC 9(04) COMP VALUE ZERO.      
001770       01  WS-FOUND-CRS-IDX             PIC 9(04) COMP VALUE ZERO.      
001780       01  WS-LOOKUP-STU-ID             PIC X(06) VALUE SPACES.         
001790       01  WS-LOOKUP-CRS-CODE           PIC X(08) VALUE SPACES.         
001800       01  WS-DISP-LAST-NAME            PIC X(30) VALUE SPACES.         
001810       01  WS-DISP-FIRST-NAME           PIC X(30) VALUE SPACES.         
001820       01  WS-DISP-CRS-NAME             PIC X(60) VALUE SPACES.         
001830                                                                        
001840      *-----------------------------------------------------------------
001850      * ENROLLMENT STATISTICS ACCUMULATORS                              
001860      *-----------------------------------------------------------------
001870       01  WS-STAT-TOTAL-CNT            PIC 9(05) COMP VALUE ZERO.      
001880       01  WS-STAT-ACTIVE-CNT           PIC 9(05) COMP VALUE ZERO.      
001890       01  WS-STAT-COMPLETED-CNT        PIC 9(05) COMP VALUE ZERO.      
001900       01  WS-STAT-WITHDRAWN-CNT        PIC 9(05) COMP VALUE ZERO.      
001910       01  WS-STAT-DROPPED-CNT          PIC 9(05) COMP VALUE ZERO.      
001920       01  WS-STAT-GRADE-SUM            PIC 9(07)V99 VALUE ZERO.        
001930       01  WS-STAT-GRADE-CNT            PIC 9(05) COMP VALUE ZERO.      
001940       01  WS-STAT-AVG-GRADE            PIC 99V99 VALUE ZERO.           
001950                                                                        
001960      *-----------------------------------------------------------------
001970      * SEMESTER BREAKDOWN TABLE - DISTINCT SEASON/YEAR COMBINATIONS    
001980      * SEEN DURING THE STATISTICS PASS, BUILT BY LINEAR FIND-OR-ADD    
001990      *-----------------------------------------------------------------
002000       01  WS-SEM-STAT-TABLE.                                           
002010           05  WS-SEM-STAT-ENTRY OCCURS 40 TIMES                        
002020                                 INDEXED BY SEM-IDX.                    
002030               10  TBL-SEM-SEASON          PIC X(06).                   
002040               10  TBL-SEM-YEAR            PIC 9(04).                   
002050               10  TBL-SEM-ENR-CNT         PIC 9(05) COMP.              
002060               10  FILLER                  PIC X(10).                   
002070           05  FILLER                      PIC X(10).                   
002080       01  WS-SEM-STAT-COUNT            PIC 9(04) COMP VALUE ZERO.      
002090       01  WS-FOUND-SEM-IDX             PIC 9(04) COMP VALUE ZERO.      
002100                                                                        
002110      *-----------------------------------------------------------------
002120      * REPORT LINES                                                    
002130      *-----------------------------------------------------------------
002140       01  WS-RULE-EQUAL                PIC X(80) VALUE ALL '='.        
002150       01  WS-RULE-DASH                 PIC X(80) VALUE ALL '-'.        
002160       01  WS-HEADING-LINE              PIC X(80) VALUE SPACES.         
002170       01  WS-DETAIL-LINE.                                              
002180           05  DTL-STU-ID               PIC X(08) VALUE SPACES.         
002190           05  DTL-STU-NAME             PIC X(28) VALUE SPACES.         
002200           05  DTL-CRS-CODE             PIC X(10) VALUE SPACES.         
002210           05  DTL-SEASON               PIC X(08) VALUE SPACES.         
002220           05  DTL-YEAR                 PIC 9(04) VALUE ZERO.           
002230           05  FILLER                   PIC X(01) VALUE SPACE.          
002240           05  DTL-GRADE                PIC X(02) VALUE SPACES.         
002250           05  FILLER                   PIC X(01) VALUE SPACE.          
002260           05  DTL-STATUS               PIC X(10) VALUE SPACES.         
002270           05  FILLER                   PIC X(08) VALUE SPACES.         
002280       01  WS-NOT-FOUND-LINE            PIC X(80) VALUE SPACES.         
002290       01  WS-COUNT-LINE                PIC X(80) VALUE SPACES.         
002300       01  WS-STATS-LINE-1              PIC X(80) VALUE SPACES.         
002310       01  WS-STATS-LINE-2              PIC X(80) VALUE SPACES.         
002320       01  WS-EDIT-AVG                  PIC ZZ.99.                      
002330       01  WS-SEM-BRK-LINE.                                             
002340           05  SBK-SEASON               PIC X(10) VALUE SPACES.         
002350           05  SBK-YEAR                 PIC 9(04) VALUE ZERO.           
002360           05  FILLER                   PIC X(04) VALUE SPACES.         
002370           05  SBK-CNT                  PIC ZZZZ9 VALUE ZERO.           
002380           05  FILLER                   PIC X(57) VALUE SPACES.         
002390       01  WS-CRS-BRK-LINE.                                             
002400           05  CBK-CODE                 PIC X(10) VALUE SPACES.         
002410           05  CBK-NAME                 PIC X(35) VALUE SPACES.         
002420           05  CBK-CNT                  PIC ZZZZ9 VALUE ZERO.           
002430           05  FILLER                   PIC X(30) VALUE SPACES.         
002440                                                                        
002450       PROCEDURE DIVISION.                                              
002460                                                                        
002470       0000-MAIN-LINE.                                                  
002480           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      
002490           OPEN OUTPUT QUERY-REPORT.                                    
002500           OPEN INPUT QUERY-FILE.                                       
002510           IF WS-QRY-FILE-STAT NOT = '00'                               
002520               DISPLAY 'CONSENR - ENROLLQ.CSV OPEN ERROR '              
002530                       WS-QRY-FILE-STAT                                 
002540               STOP RUN.                                                
002550           MOVE 'N' TO WS-EOF-SW.                                       
002560           READ QUERY-FILE INTO QUERY-LINE-REC                          
002570               AT END MOVE 'Y' TO WS-EOF-SW.                            
002580           PERFORM 0200-PROCESS-QUERY THRU 0200-EXIT                    
002590                   UNTIL WS-EOF.                                        
002600           CLOSE QUERY-FILE.                                            
002610           PERFORM 0700-PRINT-STATISTICS THRU 0700-EXIT.                
002620           CLOSE QUERY-REPORT.                                          
002630           STOP RUN.                                                    
002640                                                                        
002650      *-----------------------------------------------------------------
002660      * 0100-INITIALIZE - LOAD ALL THREE MASTER FILES                   
002670      *-----------------------------------------------------------------
002680       0100-INITIALIZE.                                                 
002690           PERFORM 0110-LOAD-STUDENTS THRU 0110-EXIT.                   
002700           PERFORM 0120-LOAD-COURSES THRU 0120-EXIT.                    
002710           PERFORM 0130-LOAD-ENROLLMENTS THRU 0130-EXIT.                
002720       0100-EXIT.                                                       
002730           EXIT.                                                        
002740                                                                        
002750       0110-LOAD-STUDENTS.                                              
002760           MOVE ZERO TO WS-STUDENT-COUNT.                               
002770           OPEN INPUT STUDENT-FILE.                                     
002780           IF WS-STU-FILE-STAT NOT = '00'                               
002790               DISPLAY 'CONSENR - STUDENTS.CSV OPEN ERROR '             
002800                       WS-STU-FILE-STAT                                 
002810               STOP RUN.                                                
002820           MOVE 'N' TO WS-EOF-SW.                                       
002830           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
002840               AT END MOVE 'Y' TO WS-EOF-SW.                            
002850       0111-LOAD-LOOP.                                                  
002860           IF WS-EOF                                                    
002870               GO TO 0112-LOAD-DONE.                                    
002880           MOVE STF-LINE TO CSV-LINE-IN.                                
002890           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
002900           IF CSV-LINE-LEN = 0                                          
002910               GO TO 0111-LOAD-NEXT.                                    
002920           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
002930           ADD 1 TO WS-STUDENT-COUNT.                                   
002940           SET STU-IDX TO WS-STUDENT-COUNT.                             
002950           MOVE CSV-FIELD(1) TO TBL-STU-ID (STU-IDX).                   
002960           MOVE CSV-FIELD(2) TO TBL-FIRST-NAME (STU-IDX).               
002970           MOVE CSV-FIELD(3) TO TBL-LAST-NAME (STU-IDX).                
002980       0111-LOAD-NEXT.                                                  
002990           READ STUDENT-FILE INTO STUDENT-LINE-REC                      
003000               AT END MOVE 'Y' TO WS-EOF-SW.                            
003010           GO TO 0111-LOAD-LOOP.                                        
003020       0112-LOAD-DONE.                                                  
003030           CLOSE STUDENT-FILE.                                          
003040       0110-EXIT.                                                       
003050           EXIT.                                                        
003060                                                                        
003070       0120-LOAD-COURSES.                                               
003080           MOVE ZERO TO WS-COURSE-COUNT.                                
003090           OPEN INPUT COURSE-FILE.                                      
003100           IF WS-CRS-FILE-STAT NOT = '00'                               
003110               DISPLAY 'CONSENR - COURSES.CSV OPEN ERROR '              
003120                       WS-CRS-FILE-STAT                                 
003130               STOP RUN.                                                
003140           MOVE 'N' TO WS-EOF-SW.                                       
003150           READ COURSE-FILE INTO COURSE-LINE-REC                        
003160               AT END MOVE 'Y' TO WS-EOF-SW.                            
003170       0121-LOAD-LOOP.                                                  
003180           IF WS-EOF                                                    
003190               GO TO 0122-LOAD-DONE.                                    
003200           MOVE CRF-LINE TO CSV-LINE-IN.                                
003210           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
003220           IF CSV-LINE-LEN = 0                                          
003230               GO TO 0121-LOAD-NEXT.                                    
003240           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
003250           ADD 1 TO WS-COURSE-COUNT.                                    
003260           SET CRS-IDX TO WS-COURSE-COUNT.                              
003270           MOVE CSV-FIELD(1) TO TBL-CRS-CODE (CRS-IDX).                 
003280           MOVE CSV-FIELD(2) TO TBL-CRS-NAME (CRS-IDX).                 
003290           MOVE ZERO TO TBL-CRS-ENR-CNT (CRS-IDX).                      
003300       0121-LOAD-NEXT.                                                  
003310           READ COURSE-FILE INTO COURSE-LINE-REC                        
003320               AT END MOVE 'Y' TO WS-EOF-SW.                            
003330           GO TO 0121-LOAD-LOOP.                                        
003340       0122-LOAD-DONE.                                                  
003350           CLOSE COURSE-FILE.                                           
003360       0120-EXIT.                                                       
003370           EXIT.                                                        
003380                                                                        
003390       0130-LOAD-ENROLLMENTS.                                           
003400           MOVE ZERO TO WS-ENROLL-COUNT.                                
003410           OPEN INPUT ENROLL-FILE.                                      
003420           IF WS-ENR-FILE-STAT NOT = '00'                               
003430               DISPLAY 'CONSENR - ENROLLMENTS.CSV OPEN ERROR '          
003440                       WS-ENR-FILE-STAT                                 
003450               STOP RUN.                                                
003460           MOVE 'N' TO WS-EOF-SW.                                       
003470           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003480               AT END MOVE 'Y' TO WS-EOF-SW.                            
003490       0131-LOAD-LOOP.                                                  
003500           IF WS-EOF                                                    
003510               GO TO 0132-LOAD-DONE.                                    
003520           MOVE ENF-LINE TO CSV-LINE-IN.                                
003530           PERFORM 0160-CALC-LINE-LEN THRU 0160-EXIT.                   
003540           IF CSV-LINE-LEN = 0                                          
003550               GO TO 0131-LOAD-NEXT.                                    
003560           PERFORM 9600-SPLIT-CSV-LINE THRU 9604-SPLIT-EXIT.            
003570           ADD 1 TO WS-ENROLL-COUNT.                                    
003580           SET ENR-IDX TO WS-ENROLL-COUNT.                              
003590           MOVE CSV-FIELD(2)      TO TBL-ENR-STU-ID (ENR-IDX).          
003600           MOVE CSV-FIELD(3)      TO TBL-ENR-CRS-CODE (ENR-IDX).        
003610           MOVE CSV-FIELD(4) (1:6) TO TBL-ENR-SEASON (ENR-IDX).         
003620           MOVE CSV-FIELD(4) (7:4) TO TBL-ENR-YEAR (ENR-IDX).           
003630           MOVE CSV-FIELD(6)      TO TBL-ENR-GRADE (ENR-IDX).           
003640           MOVE CSV-FIELD(7)      TO TBL-ENR-STATUS (ENR-IDX).          
003650       0131-LOAD-NEXT.                                                  
003660           READ ENROLL-FILE INTO ENROLL-LINE-REC                        
003670               AT END MOVE 'Y' TO WS-EOF-SW.                            
003680           GO TO 0131-LOAD-LOOP.                                        
003690       0132-LOAD-DONE.                                                  
003700           CLOSE ENROLL-FILE.                                           
003710       0130-EXIT.                                                       
003720           EXIT.                                                        
003730                                                                        
003740       0160-CALC-LINE-LEN.                                              
003750           MOVE 240 TO CSV-LINE-LEN.                                    
003760       0161-CALC-LEN-LOOP.                                              
003770           IF CSV-LINE-LEN = 0                                          
003780               GO TO 0160-EXIT.                                         
003790           IF CSV-LINE-IN (CSV-LINE-LEN:1) NOT = SPACE                  
003800               GO TO 0160-EXIT.                                         
003810           SUBTRACT 1 FROM CSV-LINE-LEN.                                
003820           GO TO 0161-CALC-LEN-LOOP.                                    
003830       0160-EXIT.                                                       
003840           EXIT.                                                        
003850                                                                        
003860      *-----------------------------------------------------------------
003870      * 0200-PROCESS-QUERY - DISPATCH ONE QUERY-REQUEST RECORD          
003880      *-----------------------------------------------------------------
003890       0200-PROCESS-QUERY.                                              
003900           MOVE QRF-LINE (1:90) TO WS-QUERY-REC-X.                      
003910           MOVE WS-RULE-EQUAL TO QUERY-REPORT-LINE.                     
003920           WRITE QUERY-REPORT-LINE AFTER ADVANCING 2 LINES.             
003930           IF TR-IS-BY-STUDENT                                          
003940               PERFORM 0300-BY-STUDENT THRU 0300-EXIT                   
003950               GO TO 0200-NEXT.                                         
003960           IF TR-IS-BY-COURSE                                           
003970               PERFORM 0400-BY-COURSE THRU 0400-EXIT                    
003980               GO TO 0200-NEXT.                                         
003990           IF TR-IS-BY-SEMESTER                                         
004000               PERFORM 0500-BY-SEMESTER THRU 0500-EXIT                  
004010               GO TO 0200-NEXT.                                         
004020           IF TR-IS-ACTIVE-ONLY                                         
004030               PERFORM 0600-BY-STATUS THRU 0600-EXIT                    
004040               GO TO 0200-NEXT.                                         
004050           IF TR-IS-COMPLETED-ONLY                                      
004060               PERFORM 0600-BY-STATUS THRU 0600-EXIT                    
004070               GO TO 0200-NEXT.                                         
004080           IF TR-IS-STATISTICS                                          
004090               GO TO 0200-NEXT.                                         
004100           MOVE SPACES TO WS-HEADING-LINE.                              
004110           STRING 'UNKNOWN QUERY TYPE - ' DELIMITED BY SIZE             
004120                  TR-QUERY-TYPE DELIMITED BY SIZE                       
004130                  INTO WS-HEADING-LINE.                                 
004140           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
004150       0200-NEXT.                                                       
004160           READ QUERY-FILE INTO QUERY-LINE-REC                          
004170               AT END MOVE 'Y' TO WS-EOF-SW.                            
004180       0200-EXIT.                                                       
004190           EXIT.                                                        
004200                                                                        
004210      *-----------------------------------------------------------------
004220      * 0310-FIND-STUDENT / 0320-FIND-COURSE - LINEAR LOOKUPS           
004230      *-----------------------------------------------------------------
004240       0310-FIND-STUDENT.                                               
004250           MOVE ZERO TO WS-FOUND-STU-IDX.                               
004260           MOVE ZERO TO WS-SUB.                                         
004270       0311-FIND-LOOP.                                                  
004280           IF WS-SUB >= WS-STUDENT-COUNT                                
004290               GO TO 0310-EXIT.                                         
004300           ADD 1 TO WS-SUB.                                             
004310           SET STU-IDX TO WS-SUB.                                       
004320           IF TBL-STU-ID (STU-IDX) = WS-LOOKUP-STU-ID                   
004330               SET WS-FOUND-STU-IDX TO STU-IDX                          
004340               GO TO 0310-EXIT.                                         
004350           GO TO 0311-FIND-LOOP.                                        
004360       0310-EXIT.                                                       
004370           EXIT.                                                        
004380                                                                        
004390       0320-FIND-COURSE.                                                
004400           MOVE ZERO TO WS-FOUND-CRS-IDX.                               
004410           MOVE ZERO TO WS-SUB.                                         
004420       0321-FIND-LOOP.                                                  
004430           IF WS-SUB >= WS-COURSE-COUNT                                 
004440               GO TO 0320-EXIT.                                         
004450           ADD 1 TO WS-SUB.                                             
004460           SET CRS-IDX TO WS-SUB.                                       
004470           IF TBL-CRS-CODE (CRS-IDX) = WS-LOOKUP-CRS-CODE               
004480               SET WS-FOUND-CRS-IDX TO CRS-IDX                          
004490               GO TO 0320-EXIT.                                         
004500           GO TO 0321-FIND-LOOP.                                        
004510       0320-EXIT.                                                       
004520           EXIT.                                                        
004530                                                                        
004540      *-----------------------------------------------------------------
004550      * 0330-BUILD-DETAIL - FORMAT WS-DETAIL-LINE FROM ENR-IDX          
004560      *-----------------------------------------------------------------
004570       0330-BUILD-DETAIL.                                               
004580           MOVE TBL-ENR-STU-ID (ENR-IDX) TO DTL-STU-ID.                 
004590           MOVE TBL-ENR-STU-ID (ENR-IDX) TO WS-LOOKUP-STU-ID.           
004600           PERFORM 0310-FIND-STUDENT THRU 0310-EXIT.                    
004610           IF WS-FOUND-STU-IDX = ZERO                                   
004620               MOVE SPACES TO WS-DISP-LAST-NAME                         
004630               MOVE SPACES TO WS-DISP-FIRST-NAME                        
004640           ELSE                                                         
004650               SET STU-IDX TO WS-FOUND-STU-IDX                          
004660               MOVE TBL-LAST-NAME (STU-IDX) TO WS-DISP-LAST-NAME        
004670               MOVE TBL-FIRST-NAME (STU-IDX) TO WS-DISP-FIRST-NAME.     
004680           MOVE SPACES TO DTL-STU-NAME.                                 
004690           STRING WS-DISP-LAST-NAME (1:20) DELIMITED BY SIZE            
004700                  ', ' DELIMITED BY SIZE                                
004710                  WS-DISP-FIRST-NAME (1:6) DELIMITED BY SIZE            
004720                  INTO DTL-STU-NAME.                                    
004730           MOVE TBL-ENR-CRS-CODE (ENR-IDX) TO DTL-CRS-CODE.             
004740           MOVE TBL-ENR-SEASON (ENR-IDX) TO DTL-SEASON.                 
004750           MOVE TBL-ENR-YEAR (ENR-IDX) TO DTL-YEAR.                     
004760           MOVE TBL-ENR-GRADE (ENR-IDX) TO DTL-GRADE.                   
004770           MOVE TBL-ENR-STATUS (ENR-IDX) TO DTL-STATUS.                 
004780       0330-EXIT.                                                       
004790           EXIT.                                                        
004800                                                                        
004810      *-----------------------------------------------------------------
004820      * 0300-BY-STUDENT - ALL ENROLLMENTS FOR ONE STUDENT               
004830      *-----------------------------------------------------------------
004840       0300-BY-STUDENT.                                                 
004850           MOVE TR-STUDENT-ID TO WS-LOOKUP-STU-ID.                      
004860           PERFORM 0310-FIND-STUDENT THRU 0310-EXIT.                    
004870           MOVE SPACES TO WS-HEADING-LINE.                              
004880           IF WS-FOUND-STU-IDX = ZERO                                   
004890               STRING 'ENROLLMENTS FOR STUDENT ' DELIMITED BY SIZE      
004900                      TR-STUDENT-ID DELIMITED BY SIZE                   
004910                      ' (NOT ON FILE)' DELIMITED BY SIZE                
004920                      INTO WS-HEADING-LINE                              
004930           ELSE                                                         
004940               SET STU-IDX TO WS-FOUND-STU-IDX                          
004950               STRING 'ENROLLMENTS FOR ' DELIMITED BY SIZE              
004960                      TBL-LAST-NAME (STU-IDX) (1:20) DELIMITED BY SIZE  
004970                      ', ' DELIMITED BY SIZE                            
004980                      TBL-FIRST-NAME (STU-IDX) (1:15) DELIMITED BY SIZE 
004990                      INTO WS-HEADING-LINE.                             
005000           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
005010           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
005020           MOVE ZERO TO WS-MATCH-CNT.                                   
005030           MOVE ZERO TO WS-SUB.                                         
005040       0301-SCAN-LOOP.                                                  
005050           IF WS-SUB >= WS-ENROLL-COUNT                                 
005060               GO TO 0302-SCAN-DONE.                                    
005070           ADD 1 TO WS-SUB.                                             
005080           SET ENR-IDX TO WS-SUB.                                       
005090           IF TBL-ENR-STU-ID (ENR-IDX) = TR-STUDENT-ID                  
005100               PERFORM 0330-BUILD-DETAIL THRU 0330-EXIT                 
005110               WRITE QUERY-REPORT-LINE FROM WS-DETAIL-LINE              
005120               ADD 1 TO WS-MATCH-CNT.                                   
005130           GO TO 0301-SCAN-LOOP.                                        
005140       0302-SCAN-DONE.                                                  
005150           PERFORM 0390-PRINT-COUNT THRU 0390-EXIT.                     
005160       0300-EXIT.                                                       
005170           EXIT.                                                        
005180                                                                        
005190      *-----------------------------------------------------------------
005200      * 0400-BY-COURSE - ALL ENROLLMENTS FOR ONE COURSE                 
005210      *-----------------------------------------------------------------
005220       0400-BY-COURSE.                                                  
005230           MOVE TR-COURSE-CODE TO WS-LOOKUP-CRS-CODE.                   
005240           PERFORM 0320-FIND-COURSE THRU 0320-EXIT.                     
005250           MOVE SPACES TO WS-HEADING-LINE.                              
005260           IF WS-FOUND-CRS-IDX = ZERO                                   
005270               STRING 'ENROLLMENTS FOR COURSE ' DELIMITED BY SIZE       
005280                      TR-COURSE-CODE DELIMITED BY SIZE                  
005290                      ' (NOT ON FILE)' DELIMITED BY SIZE                
005300                      INTO WS-HEADING-LINE                              
005310           ELSE                                                         
005320               SET CRS-IDX TO WS-FOUND-CRS-IDX                          
005330               STRING 'ENROLLMENTS FOR ' DELIMITED BY SIZE              
005340                      TR-COURSE-CODE DELIMITED BY SIZE                  
005350                      ' - ' DELIMITED BY SIZE                           
005360                      TBL-CRS-NAME (CRS-IDX) (1:40) DELIMITED BY SIZE   
005370                      INTO WS-HEADING-LINE.                             
005380           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
005390           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
005400           MOVE ZERO TO WS-MATCH-CNT.                                   
005410           MOVE ZERO TO WS-SUB.                                         
005420       0401-SCAN-LOOP.                                                  
005430           IF WS-SUB >= WS-ENROLL-COUNT                                 
005440               GO TO 0402-SCAN-DONE.                                    
005450           ADD 1 TO WS-SUB.                                             
005460           SET ENR-IDX TO WS-SUB.                                       
005470           IF TBL-ENR-CRS-CODE (ENR-IDX) = TR-COURSE-CODE               
005480               PERFORM 0330-BUILD-DETAIL THRU 0330-EXIT                 
005490               WRITE QUERY-REPORT-LINE FROM WS-DETAIL-LINE              
005500               ADD 1 TO WS-MATCH-CNT.                                   
005510           GO TO 0401-SCAN-LOOP.                                        
005520       0402-SCAN-DONE.                                                  
005530           PERFORM 0390-PRINT-COUNT THRU 0390-EXIT.                     
005540       0400-EXIT.                                                       
005550           EXIT.                                                        
005560                                                                        
005570      *-----------------------------------------------------------------
005580      * 0500-BY-SEMESTER - ALL ENROLLMENTS FOR ONE SEASON/YEAR          
005590      *-----------------------------------------------------------------
005600       0500-BY-SEMESTER.                                                
005610           MOVE SPACES TO WS-HEADING-LINE.                              
005620           STRING 'ENROLLMENTS FOR ' DELIMITED BY SIZE                  
005630                  TR-SEASON DELIMITED BY SIZE                           
005640                  ' ' DELIMITED BY SIZE                                 
005650                  TR-YEAR DELIMITED BY SIZE                             
005660                  INTO WS-HEADING-LINE.                                 
005670           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
005680           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
005690           MOVE ZERO TO WS-MATCH-CNT.                                   
005700           MOVE ZERO TO WS-SUB.                                         
005710       0501-SCAN-LOOP.                                                  
005720           IF WS-SUB >= WS-ENROLL-COUNT                                 
005730               GO TO 0502-SCAN-DONE.                                    
005740           ADD 1 TO WS-SUB.                                             
005750           SET ENR-IDX TO WS-SUB.                                       
005760           IF TBL-ENR-SEASON (ENR-IDX) NOT = TR-SEASON                  
005770               GO TO 0501-SCAN-LOOP.                                    
005780           IF TBL-ENR-YEAR (ENR-IDX) NOT = TR-YEAR                      
005790               GO TO 0501-SCAN-LOOP.                                    
005800           PERFORM 0330-BUILD-DETAIL THRU 0330-EXIT.                    
005810           WRITE QUERY-REPORT-LINE FROM WS-DETAIL-LINE.                 
005820           ADD 1 TO WS-MATCH-CNT.                                       
005830           GO TO 0501-SCAN-LOOP.                                        
005840       0502-SCAN-DONE.                                                  
005850           PERFORM 0390-PRINT-COUNT THRU 0390-EXIT.                     
005860       0500-EXIT.                                                       
005870           EXIT.                                                        
005880                                                                        
005890      *-----------------------------------------------------------------
005900      * 0600-BY-STATUS - ACTIVE-ONLY OR COMPLETED-ONLY ENROLLMENTS      
005910      *-----------------------------------------------------------------
005920       0600-BY-STATUS.                                                  
005930           MOVE SPACES TO WS-HEADING-LINE.                              
005940           IF TR-IS-ACTIVE-ONLY                                         
005950               MOVE 'ACTIVE ENROLLMENTS' TO WS-HEADING-LINE             
005960           ELSE                                                         
005970               MOVE 'COMPLETED ENROLLMENTS' TO WS-HEADING-LINE.         
005980           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
005990           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
006000           MOVE ZERO TO WS-MATCH-CNT.                                   
006010           MOVE ZERO TO WS-SUB.                                         
006020       0601-SCAN-LOOP.                                                  
006030           IF WS-SUB >= WS-ENROLL-COUNT                                 
006040               GO TO 0602-SCAN-DONE.                                    
006050           ADD 1 TO WS-SUB.                                             
006060           SET ENR-IDX TO WS-SUB.                                       
006070           IF TR-IS-ACTIVE-ONLY                                         
006080               IF TBL-ENR-STATUS (ENR-IDX) NOT = 'ACTIVE'               
006090                   GO TO 0601-SCAN-LOOP.                                
006100           IF TR-IS-COMPLETED-ONLY                                      
006110               IF TBL-ENR-STATUS (ENR-IDX) NOT = 'COMPLETED'            
006120                   GO TO 0601-SCAN-LOOP.                                
006130           PERFORM 0330-BUILD-DETAIL THRU 0330-EXIT.                    
006140           WRITE QUERY-REPORT-LINE FROM WS-DETAIL-LINE.                 
006150           ADD 1 TO WS-MATCH-CNT.                                       
006160           GO TO 0601-SCAN-LOOP.                                        
006170       0602-SCAN-DONE.                                                  
006180           PERFORM 0390-PRINT-COUNT THRU 0390-EXIT.                     
006190       0600-EXIT.                                                       
006200           EXIT.                                                        
006210                                                                        
006220      *-----------------------------------------------------------------
006230      * 0390-PRINT-COUNT - COMMON "TOTAL MATCHING" TRAILER LINE         
006240      *-----------------------------------------------------------------
006250       0390-PRINT-COUNT.                                                
006260           MOVE SPACES TO WS-COUNT-LINE.                                
006270           STRING 'TOTAL MATCHING - ' DELIMITED BY SIZE                 
006280                  WS-MATCH-CNT DELIMITED BY SIZE                        
006290                  INTO WS-COUNT-LINE.                                   
006300           WRITE QUERY-REPORT-LINE FROM WS-COUNT-LINE.                  
006310       0390-EXIT.                                                       
006320           EXIT.                                                        
006330                                                                        
006340      *-----------------------------------------------------------------
006350      * 0700-PRINT-STATISTICS - ENROLLMENT STATISTICS                   
006360      *-----------------------------------------------------------------
006370       0700-PRINT-STATISTICS.                                           
006380           MOVE WS-RULE-EQUAL TO QUERY-REPORT-LINE.                     
006390           WRITE QUERY-REPORT-LINE AFTER ADVANCING 2 LINES.             
006400           MOVE 'ENROLLMENT STATISTICS' TO WS-HEADING-LINE.             
006410           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
006420           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
006430           MOVE ZERO TO WS-STAT-TOTAL-CNT WS-STAT-ACTIVE-CNT            
006440                        WS-STAT-COMPLETED-CNT WS-STAT-WITHDRAWN-CNT     
006450                        WS-STAT-DROPPED-CNT WS-STAT-GRADE-SUM           
006460                        WS-STAT-GRADE-CNT WS-SEM-STAT-COUNT.            
006470           MOVE ZERO TO WS-SUB.                                         
006480       0710-STAT-LOOP.                                                  
006490           IF WS-SUB >= WS-ENROLL-COUNT                                 
006500               GO TO 0720-STAT-DONE.                                    
006510           ADD 1 TO WS-SUB.                                             
006520           SET ENR-IDX TO WS-SUB.                                       
006530           ADD 1 TO WS-STAT-TOTAL-CNT.                                  
006540           PERFORM 0760-FIND-OR-ADD-SEMESTER THRU 0760-EXIT.            
006550           PERFORM 0770-ADD-COURSE-CNT THRU 0770-EXIT.                  
006560           IF TBL-ENR-STATUS (ENR-IDX) = 'ACTIVE'                       
006570               ADD 1 TO WS-STAT-ACTIVE-CNT.                             
006580           IF TBL-ENR-STATUS (ENR-IDX) = 'COMPLETED'                    
006590               ADD 1 TO WS-STAT-COMPLETED-CNT.                          
006600           IF TBL-ENR-STATUS (ENR-IDX) = 'WITHDRAWN'                    
006610               ADD 1 TO WS-STAT-WITHDRAWN-CNT.                          
006620           IF TBL-ENR-STATUS (ENR-IDX) = 'DROPPED'                      
006630               ADD 1 TO WS-STAT-DROPPED-CNT.                            
006640           IF TBL-ENR-GRADE (ENR-IDX) = SPACES                          
006650               GO TO 0710-STAT-LOOP.                                    
006660           PERFORM 0750-ADD-GRADE THRU 0750-EXIT.                       
006670           GO TO 0710-STAT-LOOP.                                        
006680       0720-STAT-DONE.                                                  
006690           IF WS-STAT-GRADE-CNT = 0                                     
006700               MOVE ZERO TO WS-STAT-AVG-GRADE                           
006710           ELSE                                                         
006720               COMPUTE WS-STAT-AVG-GRADE ROUNDED =                      
006730                       WS-STAT-GRADE-SUM / WS-STAT-GRADE-CNT.           
006740           MOVE SPACES TO WS-STATS-LINE-1.                              
006750           STRING 'TOTAL ENROLLMENTS. . . ' DELIMITED BY SIZE           
006760                  WS-STAT-TOTAL-CNT DELIMITED BY SIZE                   
006770                  INTO WS-STATS-LINE-1.                                 
006780           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-1.                
006790           MOVE SPACES TO WS-STATS-LINE-1.                              
006800           STRING 'ACTIVE . . . . . . . . ' DELIMITED BY SIZE           
006810                  WS-STAT-ACTIVE-CNT DELIMITED BY SIZE                  
006820                  INTO WS-STATS-LINE-1.                                 
006830           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-1.                
006840           MOVE SPACES TO WS-STATS-LINE-1.                              
006850           STRING 'COMPLETED. . . . . . . ' DELIMITED BY SIZE           
006860                  WS-STAT-COMPLETED-CNT DELIMITED BY SIZE               
006870                  INTO WS-STATS-LINE-1.                                 
006880           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-1.                
006890           MOVE SPACES TO WS-STATS-LINE-1.                              
006900           STRING 'WITHDRAWN. . . . . . . ' DELIMITED BY SIZE           
006910                  WS-STAT-WITHDRAWN-CNT DELIMITED BY SIZE               
006920                  INTO WS-STATS-LINE-1.                                 
006930           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-1.                
006940           MOVE SPACES TO WS-STATS-LINE-1.                              
006950           STRING 'DROPPED. . . . . . . . ' DELIMITED BY SIZE           
006960                  WS-STAT-DROPPED-CNT DELIMITED BY SIZE                 
006970                  INTO WS-STATS-LINE-1.                                 
006980           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-1.                
006990           MOVE SPACES TO WS-STATS-LINE-2.                              
007000           MOVE WS-STAT-AVG-GRADE TO WS-EDIT-AVG.                       
007010           STRING 'AVERAGE NUMERIC GRADE, GRADED ENROLLMENTS . '        
007020                  DELIMITED BY SIZE                                     
007030                  WS-EDIT-AVG DELIMITED BY SIZE                         
007040                  INTO WS-STATS-LINE-2.                                 
007050           WRITE QUERY-REPORT-LINE FROM WS-STATS-LINE-2.                
007060           PERFORM 0780-PRINT-SEM-BREAKDOWN THRU 0780-EXIT.             
007070           PERFORM 0790-PRINT-COURSE-BREAKDOWN THRU 0790-EXIT.          
007080       0700-EXIT.                                                       
007090           EXIT.                                                        
007100                                                                        
007110      *-----------------------------------------------------------------
007120      * 0750-ADD-GRADE - ADD ONE ENROLLMENT'S NUMERIC GRADE VALUE       
007130      * TO THE STATISTICS ACCUMULATOR VIA THE GRADE-SCALE TABLE         
007140      *-----------------------------------------------------------------
007150       0750-ADD-GRADE.                                                  
007160           SET GT-IDX TO 1.                                             
007170           SEARCH CP-GRADE-ENTRY VARYING GT-IDX                         
007180               AT END                                                   
007190                   CONTINUE                                             
007200               WHEN GT-GRADE-CODE (GT-IDX) = TBL-ENR-GRADE (ENR-IDX)    
007210                   IF GT-COUNTS-GPA (GT-IDX)                            
007220                       ADD GT-GRADE-VALUE (GT-IDX) TO WS-STAT-GRADE-SUM 
007230                       ADD 1 TO WS-STAT-GRADE-CNT.                      
007240       0750-EXIT.                                                       
007250           EXIT.                                                        
007260                                                                        
007270      *-----------------------------------------------------------------
007280      * 0760-FIND-OR-ADD-SEMESTER - LINEAR FIND-OR-INSERT OF THE        
007290      * SEASON/YEAR ON THIS ENROLLMENT IN THE SEMESTER BREAKDOWN TABLE, 
007300      * THEN BUMP ITS RUNNING ENROLLMENT COUNT                          
007310      *-----------------------------------------------------------------
007320       0760-FIND-OR-ADD-SEMESTER.                                       
007330           MOVE ZERO TO WS-FOUND-SEM-IDX.                               
007340           MOVE ZERO TO WS-SUB2.                                        
007350       0761-FIND-SEM-LOOP.                                              
007360           IF WS-SUB2 >= WS-SEM-STAT-COUNT                              
007370               GO TO 0762-SEM-NOT-FOUND.                                
007380           ADD 1 TO WS-SUB2.                                            
007390           SET SEM-IDX TO WS-SUB2.                                      
007400           IF TBL-SEM-SEASON (SEM-IDX) = TBL-ENR-SEASON (ENR-IDX) AND   
007410              TBL-SEM-YEAR (SEM-IDX) = TBL-ENR-YEAR (ENR-IDX)           
007420               SET WS-FOUND-SEM-IDX TO SEM-IDX                          
007430               GO TO 0763-SEM-BUMP.                                     
007440           GO TO 0761-FIND-SEM-LOOP.                                    
007450       0762-SEM-NOT-FOUND.                                              
007460           ADD 1 TO WS-SEM-STAT-COUNT.                                  
007470           SET SEM-IDX TO WS-SEM-STAT-COUNT.                            
007480           MOVE TBL-ENR-SEASON (ENR-IDX) TO TBL-SEM-SEASON (SEM-IDX).   
007490           MOVE TBL-ENR-YEAR (ENR-IDX) TO TBL-SEM-YEAR (SEM-IDX).       
007500           MOVE ZERO TO TBL-SEM-ENR-CNT (SEM-IDX).                      
007510           SET WS-FOUND-SEM-IDX TO SEM-IDX.                             
007520       0763-SEM-BUMP.                                                   
007530           SET SEM-IDX TO WS-FOUND-SEM-IDX.                             
007540           ADD 1 TO TBL-SEM-ENR-CNT (SEM-IDX).                          
007550       0760-EXIT.                                                       
007560           EXIT.                                                        
007570                                                                        
007580      *-----------------------------------------------------------------
007590      * 0770-ADD-COURSE-CNT - LOOK UP THE ENROLLMENT'S COURSE IN THE    
007600      * COURSE TABLE AND BUMP ITS RUNNING ENROLLMENT COUNT              
007610      *-----------------------------------------------------------------
007620       0770-ADD-COURSE-CNT.                                             
007630           MOVE TBL-ENR-CRS-CODE (ENR-IDX) TO WS-LOOKUP-CRS-CODE.       
007640           PERFORM 0320-FIND-COURSE THRU 0320-EXIT.                     
007650           IF WS-FOUND-CRS-IDX NOT = ZERO                               
007660               SET CRS-IDX TO WS-FOUND-CRS-IDX                          
007670               ADD 1 TO TBL-CRS-ENR-CNT (CRS-IDX).                      
007680       0770-EXIT.                                                       
007690           EXIT.                                                        
007700                                                                        
007710      *-----------------------------------------------------------------
007720      * 0780-PRINT-SEM-BREAKDOWN - SPEC REPORTING RULE: ENROLLMENT      
007730      * COUNT GROUPED BY SEMESTER                                       
007740      *-----------------------------------------------------------------
007750       0780-PRINT-SEM-BREAKDOWN.                                        
007760           MOVE WS-RULE-DASH TO QUERY-REPORT-LINE.                      
007770           WRITE QUERY-REPORT-LINE AFTER ADVANCING 1 LINES.             
007780           MOVE 'ENROLLMENT COUNT BY SEMESTER' TO WS-HEADING-LINE.      
007790           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
007800           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
007810           PERFORM 0781-SEM-LOOP THRU 0781-EXIT                         
007820                   VARYING WS-SUB2 FROM 1 BY 1                          
007830                   UNTIL WS-SUB2 > WS-SEM-STAT-COUNT.                   
007840       0780-EXIT.                                                       
007850           EXIT.                                                        
007860       0781-SEM-LOOP.                                                   
007870           SET SEM-IDX TO WS-SUB2.                                      
007880           MOVE SPACES TO WS-SEM-BRK-LINE.                              
007890           MOVE TBL-SEM-SEASON (SEM-IDX) TO SBK-SEASON.                 
007900           MOVE TBL-SEM-YEAR (SEM-IDX) TO SBK-YEAR.                     
007910           MOVE TBL-SEM-ENR-CNT (SEM-IDX) TO SBK-CNT.                   
007920           MOVE WS-SEM-BRK-LINE TO QUERY-REPORT-LINE.                   
007930           WRITE QUERY-REPORT-LINE.                                     
007940       0781-EXIT.                                                       
007950           EXIT.                                                        
007960                                                                        
007970      *-----------------------------------------------------------------
007980      * 0790-PRINT-COURSE-BREAKDOWN - SPEC REPORTING RULE: ENROLLMENT   
007990      * COUNT GROUPED BY COURSE                                         
008000      *-----------------------------------------------------------------
008010       0790-PRINT-COURSE-BREAKDOWN.                                     
008020           MOVE WS-RULE-DASH TO QUERY-REPORT-LINE.                      
008030           WRITE QUERY-REPORT-LINE AFTER ADVANCING 1 LINES.             
008040           MOVE 'ENROLLMENT COUNT BY COURSE' TO WS-HEADING-LINE.        
008050           WRITE QUERY-REPORT-LINE FROM WS-HEADING-LINE.                
008060           WRITE QUERY-REPORT-LINE FROM WS-RULE-DASH.                   
008070           PERFORM 0791-CRS-LOOP THRU 0791-EXIT                         
008080                   VARYING WS-SUB2 FROM 1 BY 1                          
008090                   UNTIL WS-SUB2 > WS-COURSE-COUNT.                     
008100       0790-EXIT.                                                       
008110           EXIT.                                                        
008120       0791-CRS-LOOP.                                                   
008130           SET CRS-IDX TO WS-SUB2.                                      
008140           IF TBL-CRS-ENR-CNT (CRS-IDX) = 0                             
008150               GO TO 0791-EXIT.                                         
008160           MOVE SPACES TO WS-CRS-BRK-LINE.                              
008170           MOVE TBL-CRS-CODE (CRS-IDX) TO CBK-CODE.                     
008180           MOVE TBL-CRS-NAME (CRS-IDX) TO CBK-NAME.                     
008190           MOVE TBL-CRS-ENR-CNT (CRS-IDX) TO CBK-CNT.                   
008200           MOVE WS-CRS-BRK-LINE TO QUERY-REPORT-LINE.                   
008210           WRITE QUERY-REPORT-LINE.                                     
008220       0791-EXIT.                                                       
008230           EXIT.                                                        
008240                                                                        
008250       COPY CPCSVSPL.                                                   
